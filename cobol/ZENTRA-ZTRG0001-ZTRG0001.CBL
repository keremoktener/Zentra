000100*================================================================*
000200*        I D E N T I F I C A T I O N      D I V I S I O N        *
000300*================================================================*
000400 IDENTIFICATION  DIVISION.                                        
000500 PROGRAM-ID.     ZTRG0001.                                        
000600 AUTHOR.         RENATA MOURA VILELA.                             
000700 INSTALLATION.   ZENTRA SYSTEMS - BATCH DEVELOPMENT.              
000800 DATE-WRITTEN.   22/08/1992.                                      
000900 DATE-COMPILED.                                                   
001000 SECURITY.       UNCLASSIFIED - INTERNAL BATCH USE ONLY.          
001100*----------------------------------------------------------------*
001200*                 ZENTRA SYSTEMS COBOL DEVELOPMENT               *
001300*----------------------------------------------------------------*
001400*    PROGRAM-ID..: ZTRG0001.                                     *
001500*    ANALYST.....: R. MOURA VILELA                               *
001600*    PROGRAMMER..: R. MOURA VILELA                               *
001700*    DATE........: 22/08/1992                                    *
001800*----------------------------------------------------------------*
001900*    PROJECT.....: ZENTRA APPOINTMENT BOOKING - BATCH CORE       *
002000*----------------------------------------------------------------*
002100*    GOAL........: FOR EACH SLOT-FINDER/BOOKING TRANSACTION, EMIT*
002200*                  THE LIST OF OPEN 30-MINUTE STARTING TIMES FOR *
002300*                  A BUSINESS/SERVICE/DATE, OR CREATE A NEW      *
002400*                  APPOINTMENT RECORD WHEN THE TRANSACTION   *    
002500*                  A BOOKING REQUEST.  OUTPUT GENERATION OF THE  *
002600*                  APPOINTMENT MASTER INCLUDES ANY NEWLY BOOKED  *
002700*                  RECORDS.                                      *
002800*----------------------------------------------------------------*
002900*    FILES.......:  DDNAME          LRECL       INCLUDE/BOOK     *
003000*                   FILE0001        00044       (TRANS LAYOUT)   *
003100*                   FILE0002        00048       ZTRG04           *
003200*                   FILE0003        00480       ZTRG05           *
003300*                   FILE0004        00762       ZTRG01           *
003400*                   FILE0005        00518       ZTRG02           *
003500*                   FILE0006        00164       ZTRG06           *
003600*                   FILEOUT1        00045       (SLOT LIST)      *
003700*                   FILEOUT2        00480       ZTRG05           *
003800*----------------------------------------------------------------*
003900*    TABLE DB2...:  NONE.                                        *
004000*----------------------------------------------------------------*
004100*----------------------------------------------------------------*
004200*    CHANGE LOG                                                  *
004300*----------------------------------------------------------------*
004400*    22/08/1992  RMV  REQ0301  ORIGINAL PROGRAM - SLOT LIST ONLY.*
004500*    19/02/1993  RMV  REQ0318  ADDED THE CREATE-APPOINTMENT LEG  *
004600*                              (FUNCTION CODE 'C') SO A BOOKING  *
004700*                              COULD BE POSTED IN THE SAME RUN   *
004800*                              THAT FOUND THE SLOT.              *
004900*    07/11/1994  JCR  REQ0340  LOADED BUSINESS-HOURS AND         *
005000*                              APPOINTMENT MASTERS INTO WORKING- *
005100*                              STORAGE TABLES - NO ISAM HANDLER  *
005200*                              AVAILABLE ON THIS BOX FOR KEYED   *
005300*                              ACCESS TO EITHER MASTER.          *
005400*    16/05/1996  JCR  REQ0355  CANCELLED APPOINTMENTS NO LONGER  *
005500*                              BLOCK A CANDIDATE SLOT.           *
005600*    11/01/1999  JCR  REQ0140  Y2K - AP-DATE, TR-REQUEST-DATE AND*
005700*                              BH TABLE DATES CONFIRMED CCYYMMDD *
005800*                              THROUGHOUT; NO WINDOWING LOGIC WAS*
005900*                              PRESENT TO REMOVE.                *
006000*    14/09/2001  RMV  REQ0389  REQUIRED-LOOKUP FAILURES     *     
006100*                              BUSINESS, SERVICE NOT ON FILE) NOW*
006200*                              ABEND INSTEAD OF SKIPPING THE     *
006300*                              TRANSACTION SILENTLY.             *
006400*    28/03/2006  RMV  REQ0412  RAISED THE APPOINTMENT TABLE SIZE *
006500*                              FROM 1500 TO 3000 ENTRIES - PEAK  *
006600*                              SEASON RUNS WERE REJECTING LATE   *
006700*                              ENTRIES WITH TABLE OVERFLOW.      *
006800*    03/11/2009  TLS  REQ0414  SERVICE AND CUSTOMER LOOKUP TABLES*
006900*                              AND THE APPOINTMENT MASTER ARE NOW*
007000*                              BUILT OFF THE SHARED ZTRG05/ZTRG06*
007100*                              COPY MEMBERS INSTEAD OF HAND-BUILT*
007200*                              POSITIONAL BUFFERS.               *
007300*    02/10/2012  TLS  REQ0455  WIDENED TR-DAY-OF-WEEK VALIDATION *
007400*                              SO A TRANSACTION CARRYING A DAY   *
007500*-----------------------------------------------------------*     
007600*                              NO LONGER SLIPS THROUGH UNCHECKED.*
007700*----------------------------------------------------------------*
007800*================================================================*
007900*           E N V I R O N M E N T      D I V I S I O N           *
008000*================================================================*
008100 ENVIRONMENT DIVISION.                                            
008200 CONFIGURATION SECTION.                                           
008300 SPECIAL-NAMES.                                                   
008400     C01 IS TOP-OF-FORM.                                          
008500                                                                  
008600 INPUT-OUTPUT SECTION.                                            
008700 FILE-CONTROL.                                                    
008800                                                                  
008900     SELECT FILE0001      ASSIGN TO UTS-S-FILE0001                
009000      ORGANIZATION IS     SEQUENTIAL                              
009100      ACCESS MODE  IS     SEQUENTIAL                              
009200      FILE STATUS  IS     WRK-FS-FILE0001.                        
009300                                                                  
009400     SELECT FILE0002      ASSIGN TO UTS-S-FILE0002                
009500      ORGANIZATION IS     SEQUENTIAL                              
009600      ACCESS MODE  IS     SEQUENTIAL                              
009700      FILE STATUS  IS     WRK-FS-FILE0002.                        
009800                                                                  
009900     SELECT FILE0003      ASSIGN TO UTS-S-FILE0003                
010000      ORGANIZATION IS     SEQUENTIAL                              
010100      ACCESS MODE  IS     SEQUENTIAL                              
010200      FILE STATUS  IS     WRK-FS-FILE0003.                        
010300                                                                  
010400     SELECT FILE0004      ASSIGN TO UTS-S-FILE0004                
010500      ORGANIZATION IS     SEQUENTIAL                              
010600      ACCESS MODE  IS     SEQUENTIAL                              
010700      FILE STATUS  IS     WRK-FS-FILE0004.                        
010800                                                                  
010900     SELECT FILE0005      ASSIGN TO UTS-S-FILE0005                
011000      ORGANIZATION IS     SEQUENTIAL                              
011100      ACCESS MODE  IS     SEQUENTIAL                              
011200      FILE STATUS  IS     WRK-FS-FILE0005.                        
011300                                                                  
011400     SELECT FILE0006      ASSIGN TO UTS-S-FILE0006                
011500      ORGANIZATION IS     SEQUENTIAL                              
011600      ACCESS MODE  IS     SEQUENTIAL                              
011700      FILE STATUS  IS     WRK-FS-FILE0006.                        
011800                                                                  
011900     SELECT FILEOUT1      ASSIGN TO UTS-S-FILEOUT1                
012000      ORGANIZATION IS     SEQUENTIAL                              
012100      ACCESS MODE  IS     SEQUENTIAL                              
012200      FILE STATUS  IS     WRK-FS-FILEOUT1.                        
012300                                                                  
012400     SELECT FILEOUT2      ASSIGN TO UTS-S-FILEOUT2                
012500      ORGANIZATION IS     SEQUENTIAL                              
012600      ACCESS MODE  IS     SEQUENTIAL                              
012700      FILE STATUS  IS     WRK-FS-FILEOUT2.                        
012800                                                                  
012900*================================================================*
013000*                  D A T A      D I V I S I O N                  *
013100*================================================================*
013200 DATA DIVISION.                                                   
013300 FILE SECTION.                                                    
013400*                                                                 
013500 FD FILE0001                                                      
013600     RECORDING MODE IS F                                          
013700     LABEL RECORD   IS STANDARD                                   
013800     BLOCK CONTAINS 00 RECORDS.                                   
013900 01 FD-REG-FILE0001   PIC X(44).                                  
014000                                                                  
014100 FD FILE0002                                                      
014200     RECORDING MODE IS F                                          
014300     LABEL RECORD   IS STANDARD                                   
014400     BLOCK CONTAINS 00 RECORDS.                                   
014500 01 FD-REG-FILE0002   PIC X(48).                                  
014600                                                                  
014700 FD FILE0003                                                      
014800     RECORDING MODE IS F                                          
014900     LABEL RECORD   IS STANDARD                                   
015000     BLOCK CONTAINS 00 RECORDS.                                   
015100 01 FD-REG-FILE0003   PIC X(480).                                 
015200                                                                  
015300 FD FILE0004                                                      
015400     RECORDING MODE IS F                                          
015500     LABEL RECORD   IS STANDARD                                   
015600     BLOCK CONTAINS 00 RECORDS.                                   
015700 01 FD-REG-FILE0004   PIC X(762).                                 
015800                                                                  
015900 FD FILE0005                                                      
016000     RECORDING MODE IS F                                          
016100     LABEL RECORD   IS STANDARD                                   
016200     BLOCK CONTAINS 00 RECORDS.                                   
016300 01 FD-REG-FILE0005   PIC X(518).                                 
016400                                                                  
016500 FD FILE0006                                                      
016600     RECORDING MODE IS F                                          
016700     LABEL RECORD   IS STANDARD                                   
016800     BLOCK CONTAINS 00 RECORDS.                                   
016900 01 FD-REG-FILE0006   PIC X(164).                                 
017000                                                                  
017100 FD FILEOUT1                                                      
017200     RECORDING MODE IS F                                          
017300     LABEL RECORD   IS STANDARD                                   
017400     BLOCK CONTAINS 00 RECORDS.                                   
017500 01 FD-REG-FILEOUT1   PIC X(45).                                  
017600                                                                  
017700 FD FILEOUT2                                                      
017800     RECORDING MODE IS F                                          
017900     LABEL RECORD   IS STANDARD                                   
018000     BLOCK CONTAINS 00 RECORDS.                                   
018100 01 FD-REG-FILEOUT2   PIC X(480).                                 
018200                                                                  
018300*---------------------------------------------------------*       
018400*                  WORKING-STORAGE SECTION                       *
018500*---------------------------------------------------------*       
018600 WORKING-STORAGE SECTION.                                         
018700                                                                  
018800 77 WRK-FILE0001-REGS-COUNTER          PIC 9(06) COMP VALUE ZEROS.
018900 77 WRK-FILEOUT1-REGS-COUNTER          PIC 9(06) COMP VALUE ZEROS.
019000 77 WRK-FILEOUT2-REGS-COUNTER          PIC 9(06) COMP VALUE ZEROS.
019100 77 WRK-APPOINTMENTS-CREATED           PIC 9(06) COMP VALUE ZEROS.
019200                                                                  
019300 77 WRK-FILE0001-EOF                   PIC X(03) VALUE SPACES.    
019400 77 WRK-BH-LOAD-EOF                    PIC X(03) VALUE SPACES.    
019500 77 WRK-AP-LOAD-EOF                    PIC X(03) VALUE SPACES.    
019600 77 WRK-BP-LOAD-EOF                    PIC X(03) VALUE SPACES.    
019700 77 WRK-SV-LOAD-EOF                    PIC X(03) VALUE SPACES.    
019800 77 WRK-CU-LOAD-EOF                    PIC X(03) VALUE SPACES.    
019900                                                                  
020000*DATA FOR ERROR LOG:                                              
020100 01 WRK-ERROR-LOG.                                                
020200    03 WRK-PROGRAM                     PIC X(08) VALUE            
020300                                                  'ZTRG0001'.     
020400    03 WRK-ERROR-MSG                   PIC X(30) VALUE SPACES.    
020500    03 WRK-ERROR-CODE                  PIC X(30) VALUE SPACES.    
020600    03 WRK-ERROR-SEVERITY              PIC X(01) VALUE 'A'.       
020700    03 WRK-ERROR-DATE                  PIC X(10) VALUE SPACES.    
020800    03 WRK-ERROR-TIME                  PIC X(08) VALUE SPACES.    
020900                                                                  
021000*ABENDING PROGRAM:                                                
021100 77 WRK-ABEND-PGM                      PIC X(08) VALUE            
021200                                                  'ZTRGABND'.     
021300                                                                  
021400 01 WRK-FILE-STATUS.                                              
021500    03 WRK-FS-FILE0001                 PIC 9(02) VALUE ZEROS.     
021600    03 WRK-FS-FILE0002                 PIC 9(02) VALUE ZEROS.     
021700    03 WRK-FS-FILE0003                 PIC 9(02) VALUE ZEROS.     
021800    03 WRK-FS-FILE0004                 PIC 9(02) VALUE ZEROS.     
021900    03 WRK-FS-FILE0005                 PIC 9(02) VALUE ZEROS.     
022000    03 WRK-FS-FILE0006                 PIC 9(02) VALUE ZEROS.     
022100    03 WRK-FS-FILEOUT1                 PIC 9(02) VALUE ZEROS.     
022200    03 WRK-FS-FILEOUT2                 PIC 9(02) VALUE ZEROS.     
022300                                                                  
022400*-------------------------------------------------------------*   
022500*    APPOINTMENT MASTER RECORD - INPUT AND OUTPUT, VIA THE     *  
022600*    SHARED ZTRG05 COPY MEMBER (REQ0414 - WAS A HAND-BUILT     *  
022700*    POSITIONAL BUFFER, RE-WIRED TO THE COPYBOOK 11/2009).     *  
022800*-------------------------------------------------------------*   
022900 01 WRK-FILE0003-REG.                                             
023000    COPY 'ZTRG05'.                                                
023100                                                                  
023200 01 WRK-FILEOUT2-REG.                                             
023300    COPY 'ZTRG05'.                                                
023400                                                                  
023500*-------------------------------------------------------------*   
023600*    CUSTOMER REFERENCE RECORD - ID-ONLY LOOKUP, VIA THE       *  
023700*    SHARED ZTRG06 COPY MEMBER (REQ0414).                      *  
023800*-------------------------------------------------------------*   
023900 01 WRK-FILE0006-REG.                                             
024000    COPY 'ZTRG06'.                                                
024100                                                                  
024200*-------------------------------------------------------------*   
024300*    TRANSACTION LAYOUT - SLOT-FIND / CREATE-APPOINTMENT      *   
024400*    NOTE: TR-DAY-OF-WEEK ARRIVES PRE-DERIVED FROM THE ONLINE *   
024500*    BOOKING FRONT END - THIS BATCH STEP DOES NOT CALCULATE   *   
024600*    A CALENDAR DAY-OF-WEEK FROM TR-REQUEST-DATE.             *   
024700*-------------------------------------------------------------*   
024800 01 WRK-FILE0001-REG.                                             
024900    03 TR-FUNCTION-CODE                PIC X(01).                 
025000        88  TR-FUNCTION-FIND-SLOTS          VALUE 'F'.            
025100        88  TR-FUNCTION-CREATE-APPT         VALUE 'C'.            
025200    03 TR-BUSINESS-ID                  PIC 9(09).                 
025300    03 TR-SERVICE-ID                   PIC 9(09).                 
025400    03 TR-CUSTOMER-ID                  PIC 9(09).                 
025500    03 TR-REQUEST-DATE                 PIC 9(08).                 
025600    03 TR-DAY-OF-WEEK                  PIC 9(01).                 
025700    03 TR-START-TIME                   PIC 9(04).                 
025800    03 FILLER                          PIC X(03).                 
025900                                                                  
026000 01 WRK-SLOT-OUT-REG.                                             
026100    03 SL-BUSINESS-ID                  PIC 9(09).                 
026200    03 SL-SERVICE-ID                   PIC 9(09).                 
026300    03 SL-DATE                         PIC 9(08).                 
026400    03 SL-START-TIME                   PIC 9(04).                 
026500*        ALTERNATE VIEW - HH:MM EDITED FOR THE SLOT LIST FILE   * 
026600    03 SL-START-TIME-R  REDEFINES                                 
026700       SL-START-TIME.                                             
026800        05  SL-START-HH                PIC 9(02).                 
026900        05  SL-START-MM                PIC 9(02).                 
027000    03 FILLER                          PIC X(15).                 
027100                                                                  
027200*-------------------------------------------------------------*   
027300*    BUSINESS-HOURS TABLE - ENTIRE MASTER LOADED, SEARCHED    *   
027400*    BY BUSINESS-ID / DAY-OF-WEEK (NO ISAM HANDLER ON FILE).  *   
027500*-------------------------------------------------------------*   
027600 01 WRK-BH-TABLE.                                                 
027700    03 WRK-BH-ENTRY   OCCURS 500 TIMES                            
027800                       INDEXED BY BH-IDX.                         
027900        05  WRK-BH-BUSINESS-ID         PIC 9(09).                 
028000        05  WRK-BH-DAY-OF-WEEK         PIC 9(01).                 
028100        05  WRK-BH-OPEN-TIME           PIC 9(04).                 
028200        05  WRK-BH-OPEN-TIME-R  REDEFINES                         
028300                WRK-BH-OPEN-TIME.                                 
028400            10  WRK-BH-OPEN-HH          PIC 9(02).                
028500            10  WRK-BH-OPEN-MM          PIC 9(02).                
028600        05  WRK-BH-CLOSE-TIME          PIC 9(04).                 
028700        05  WRK-BH-CLOSE-TIME-R  REDEFINES                        
028800                WRK-BH-CLOSE-TIME.                                
028900            10  WRK-BH-CLOSE-HH         PIC 9(02).                
029000            10  WRK-BH-CLOSE-MM         PIC 9(02).                
029100        05  WRK-BH-IS-OPEN             PIC X(01).                 
029200 77 WRK-BH-TABLE-COUNT                 PIC 9(04) COMP VALUE ZEROS.
029300                                                                  
029400*-------------------------------------------------------------*   
029500*    APPOINTMENT TABLE - ENTIRE MASTER LOADED; NEW BOOKINGS   *   
029600*    ARE APPENDED HERE AND THE WHOLE TABLE IS REWRITTEN AS    *   
029700*    THE NEXT GENERATION OF THE APPOINTMENT MASTER.           *   
029800*-------------------------------------------------------------*   
029900 01 WRK-AP-TABLE.                                                 
030000    03 WRK-AP-ENTRY   OCCURS 3000 TIMES                           
030100                       INDEXED BY AP-IDX.                         
030200        05  WRK-AP-ID                  PIC 9(09).                 
030300        05  WRK-AP-CUSTOMER-ID         PIC 9(09).                 
030400        05  WRK-AP-BUSINESS-ID         PIC 9(09).                 
030500        05  WRK-AP-SERVICE-ID          PIC 9(09).                 
030600        05  WRK-AP-DATE                PIC 9(08).                 
030700        05  WRK-AP-START-TIME          PIC 9(04).                 
030800        05  WRK-AP-END-TIME            PIC 9(04).                 
030900        05  WRK-AP-DURATION-MINUTES    PIC 9(04).                 
031000        05  WRK-AP-PRICE               PIC S9(7)V99 COMP-3.       
031100        05  WRK-AP-STATUS              PIC X(09).                 
031200        05  WRK-AP-NOTES               PIC X(200).                
031300        05  WRK-AP-CREATED-DATE        PIC 9(08).                 
031400        05  WRK-AP-CANCEL-REASON       PIC X(200).                
031500 77 WRK-AP-TABLE-COUNT                 PIC 9(04) COMP VALUE ZEROS.
031600 77 WRK-NEXT-AP-ID                     PIC 9(09) COMP VALUE ZEROS.
031700                                                                  
031800*-------------------------------------------------------------*   
031900*    BUSINESS-PROFILE / SERVICE / CUSTOMER LOOKUP TABLES      *   
032000*    (REQUIRED-LOOKUP EXISTENCE AND PRICE SNAPSHOT ONLY)      *   
032100*-------------------------------------------------------------*   
032200 01 WRK-BP-TABLE.                                                 
032300    03 WRK-BP-ENTRY   OCCURS 300 TIMES                            
032400                       INDEXED BY BP-IDX.                         
032500        05  WRK-BP-ID                  PIC 9(09).                 
032600 77 WRK-BP-TABLE-COUNT                 PIC 9(04) COMP VALUE ZEROS.
032700                                                                  
032800 01 WRK-SV-TABLE.                                                 
032900    03 WRK-SV-ENTRY   OCCURS 1000 TIMES                           
033000                       INDEXED BY SV-IDX.                         
033100        05  WRK-SV-ID                  PIC 9(09).                 
033200        05  WRK-SV-BUSINESS-ID         PIC 9(09).                 
033300        05  WRK-SV-DURATION-MINUTES    PIC 9(04).                 
033400        05  WRK-SV-PRICE               PIC S9(7)V99 COMP-3.       
033500 77 WRK-SV-TABLE-COUNT                 PIC 9(04) COMP VALUE ZEROS.
033600                                                                  
033700 01 WRK-CU-TABLE.                                                 
033800    03 WRK-CU-ENTRY   OCCURS 2000 TIMES                           
033900                       INDEXED BY CU-IDX.                         
034000        05  WRK-CU-ID                  PIC 9(09).                 
034100 77 WRK-CU-TABLE-COUNT                 PIC 9(04) COMP VALUE ZEROS.
034200                                                                  
034300*-------------------------------------------------------------*   
034400*    SLOT-FINDER WORK AREAS                                   *   
034500*-------------------------------------------------------------*   
034600 77 WRK-CANDIDATE-START                PIC 9(04) COMP VALUE ZEROS.
034700 77 WRK-CANDIDATE-END                  PIC 9(04) COMP VALUE ZEROS.
034800 77 WRK-SVC-DURATION                   PIC 9(04) COMP VALUE ZEROS.
034900 77 WRK-SVC-PRICE                      PIC S9(7)V99 COMP-3        
035000                                       VALUE ZEROS.               
035100 77 WRK-SLOT-IS-AVAILABLE              PIC X(01) VALUE 'Y'.       
035200    88  WRK-SLOT-AVAILABLE                  VALUE 'Y'.            
035300    88  WRK-SLOT-BLOCKED                    VALUE 'N'.            
035400 77 WRK-BH-FOUND                       PIC X(01) VALUE 'N'.       
035500    88  WRK-BH-WAS-FOUND                     VALUE 'Y'.           
035600 77 WRK-LOOKUP-FOUND                   PIC X(01) VALUE 'N'.       
035700    88  WRK-LOOKUP-WAS-FOUND                 VALUE 'Y'.           
035800                                                                  
035900*WORKING DATA FOR THE SYSTEM DATE AND TIME.                       
036000 01 WRK-SYSTEM-DATE.                                              
036100    03 YY                              PIC 9(02) VALUE ZEROS.     
036200    03 MM                              PIC 9(02) VALUE ZEROS.     
036300    03 DD                              PIC 9(02) VALUE ZEROS.     
036400*                                                                 
036500 01 WRK-DATE-FORMATTED.                                           
036600    03 DD-FORMATTED                    PIC 9(02) VALUE ZEROS.     
036700    03 FILLER                          PIC X(01) VALUE '-'.       
036800    03 MM-FORMATTED                    PIC 9(02) VALUE ZEROS.     
036900    03 FILLER                          PIC X(01) VALUE '-'.       
037000    03 YYYY-FORMATTED                  PIC 9(04) VALUE ZEROS.     
037100*                                                                 
037200 01 WRK-RUN-DATE-CCYYMMDD.                                        
037300    03 WRK-RUN-CCYY                    PIC 9(04) VALUE ZEROS.     
037400    03 WRK-RUN-MM                      PIC 9(02) VALUE ZEROS.     
037500    03 WRK-RUN-DD                      PIC 9(02) VALUE ZEROS.     
037600*                                                                 
037700 01 WRK-SYSTEM-TIME.                                              
037800    03 HOUR                            PIC 9(02) VALUE ZEROS.     
037900    03 MINUTE                          PIC 9(02) VALUE ZEROS.     
038000    03 SECOND                          PIC 9(02) VALUE ZEROS.     
038100    03 HUNDREDTH                       PIC 9(02) VALUE ZEROS.     
038200*                                                                 
038300 01 WRK-TIME-FORMATTED.                                           
038400    03 HOUR-FORMATTED                  PIC 9(02) VALUE ZEROS.     
038500    03 FILLER                          PIC X(01) VALUE ':'.       
038600    03 MINUTE-FORMATTED                PIC 9(02) VALUE ZEROS.     
038700    03 FILLER                          PIC X(01) VALUE ':'.       
038800    03 SECOND-FORMATTED                PIC 9(02) VALUE ZEROS.     
038900                                                                  
039000*================================================================*
039100 PROCEDURE                       DIVISION.                        
039200*================================================================*
039300*----------------------------------------------------------------*
039400 0000-MAIN-PROCESS               SECTION.                         
039500*----------------------------------------------------------------*
039600     PERFORM 1000-INITIALIZE.                                     
039700                                                                  
039800     PERFORM 2000-PROCESS-TRANSACTION                             
039900                                 UNTIL WRK-FILE0001-EOF EQUAL     
040000                                       'END'.                     
040100                                                                  
040200     PERFORM 5000-REWRITE-APPOINTMENT-MASTER.                     
040300                                                                  
040400     PERFORM 3000-FINALIZE.                                       
040500*----------------------------------------------------------------*
040600 0000-99-EXIT.                   EXIT.                            
040700*----------------------------------------------------------------*
040800*----------------------------------------------------------------*
040900 1000-INITIALIZE                 SECTION.                         
041000*----------------------------------------------------------------*
041100     PERFORM 9000-GET-DATE-TIME.                                  
041200                                                                  
041300     MOVE YYYY-FORMATTED         TO   WRK-RUN-CCYY.               
041400     MOVE MM-FORMATTED           TO   WRK-RUN-MM.                 
041500     MOVE DD-FORMATTED           TO   WRK-RUN-DD.                 
041600                                                                  
041700     INITIALIZE WRK-FILE0001-REG                                  
041800                WRK-SLOT-OUT-REG.                                 
041900                                                                  
042000     OPEN INPUT  FILE0001                                         
042100                 FILE0002                                         
042200                 FILE0003                                         
042300                 FILE0004                                         
042400                 FILE0005                                         
042500                 FILE0006                                         
042600          OUTPUT FILEOUT1                                         
042700                 FILEOUT2.                                        
042800                                                                  
042900     MOVE 'OPEN FILE FILE0001'  TO   WRK-ERROR-MSG.               
043000     PERFORM 8100-TEST-FS-FILE0001.                               
043100     MOVE 'OPEN FILE FILE0002'  TO   WRK-ERROR-MSG.               
043200     PERFORM 8200-TEST-FS-FILE0002.                               
043300     MOVE 'OPEN FILE FILE0003'  TO   WRK-ERROR-MSG.               
043400     PERFORM 8300-TEST-FS-FILE0003.                               
043500     MOVE 'OPEN FILE FILE0004'  TO   WRK-ERROR-MSG.               
043600     PERFORM 8400-TEST-FS-FILE0004.                               
043700     MOVE 'OPEN FILE FILE0005'  TO   WRK-ERROR-MSG.               
043800     PERFORM 8500-TEST-FS-FILE0005.                               
043900     MOVE 'OPEN FILE FILE0006'  TO   WRK-ERROR-MSG.               
044000     PERFORM 8600-TEST-FS-FILE0006.                               
044100     MOVE 'OPEN FILE FILEOUT1'  TO   WRK-ERROR-MSG.               
044200     PERFORM 8700-TEST-FS-FILEOUT1.                               
044300     MOVE 'OPEN FILE FILEOUT2'  TO   WRK-ERROR-MSG.               
044400     PERFORM 8800-TEST-FS-FILEOUT2.                               
044500                                                                  
044600     PERFORM 9500-LOAD-BH-TABLE.                                  
044700     PERFORM 9510-LOAD-AP-TABLE.                                  
044800     PERFORM 9520-LOAD-BP-TABLE.                                  
044900     PERFORM 9530-LOAD-SV-TABLE.                                  
045000     PERFORM 9540-LOAD-CU-TABLE.                                  
045100                                                                  
045200     PERFORM 2900-READ-FILE0001.                                  
045300*----------------------------------------------------------------*
045400 1000-99-EXIT.                   EXIT.                            
045500*----------------------------------------------------------------*
045600*----------------------------------------------------------------*
045700 2000-PROCESS-TRANSACTION        SECTION.                         
045800*----------------------------------------------------------------*
045900     ADD 1                       TO   WRK-FILE0001-REGS-COUNTER.  
046000                                                                  
046100     IF TR-FUNCTION-FIND-SLOTS                                    
046200        PERFORM 2100-BUILD-SLOT-LIST                              
046300     ELSE                                                         
046400        IF TR-FUNCTION-CREATE-APPT                                
046500           PERFORM 3100-CREATE-APPOINTMENT                        
046600        ELSE                                                      
046700           MOVE 'BAD FUNCTION CODE ON TRANS' TO WRK-ERROR-MSG     
046800           MOVE TR-FUNCTION-CODE  TO  WRK-ERROR-CODE              
046900           PERFORM 9999-CALL-ABEND-PGM                            
047000        END-IF                                                    
047100     END-IF.                                                      
047200                                                                  
047300     PERFORM 2900-READ-FILE0001.                                  
047400*----------------------------------------------------------------*
047500 2000-99-EXIT.                   EXIT.                            
047600*----------------------------------------------------------------*
047700*----------------------------------------------------------------*
047800 2100-BUILD-SLOT-LIST            SECTION.                         
047900*----------------------------------------------------------------*
048000     PERFORM 2110-FIND-BUSINESS-HOURS.                            
048100                                                                  
048200     IF NOT WRK-BH-WAS-FOUND                                      
048300        MOVE 'NO BUSINESS HOURS FOR DAY' TO WRK-ERROR-MSG         
048400        MOVE TR-BUSINESS-ID      TO  WRK-ERROR-CODE               
048500        PERFORM 9999-CALL-ABEND-PGM                               
048600     END-IF.                                                      
048700                                                                  
048800     IF WRK-BH-IS-OPEN (BH-IDX)  EQUAL 'N'                        
048900*        BUSINESS CLOSED ALL DAY - EMPTY SLOT LIST IS INTENDED   *
049000        CONTINUE                                                  
049100     ELSE                                                         
049200        PERFORM 2120-FIND-SERVICE-DURATION                        
049300                                                                  
049400        MOVE WRK-BH-OPEN-TIME (BH-IDX)                            
049500                                 TO   WRK-CANDIDATE-START         
049600                                                                  
049700        PERFORM 2130-TEST-ONE-CANDIDATE                           
049800                WITH TEST AFTER                                   
049900                UNTIL WRK-CANDIDATE-END GREATER                   
050000                      WRK-BH-CLOSE-TIME (BH-IDX)                  
050100     END-IF.                                                      
050200*----------------------------------------------------------------*
050300 2100-99-EXIT.                   EXIT.                            
050400*----------------------------------------------------------------*
050500*----------------------------------------------------------------*
050600 2110-FIND-BUSINESS-HOURS        SECTION.                         
050700*----------------------------------------------------------------*
050800     MOVE 'N'                    TO   WRK-BH-FOUND.               
050900     SET BH-IDX                  TO   1.                          
051000     SEARCH WRK-BH-ENTRY                                          
051100        AT END                                                    
051200           CONTINUE                                               
051300        WHEN WRK-BH-BUSINESS-ID (BH-IDX) EQUAL TR-BUSINESS-ID     
051400             AND WRK-BH-DAY-OF-WEEK (BH-IDX) EQUAL TR-DAY-OF-WEEK 
051500             MOVE 'Y'            TO   WRK-BH-FOUND                
051600     END-SEARCH.                                                  
051700*----------------------------------------------------------------*
051800 2110-99-EXIT.                   EXIT.                            
051900*----------------------------------------------------------------*
052000*----------------------------------------------------------------*
052100 2120-FIND-SERVICE-DURATION      SECTION.                         
052200*----------------------------------------------------------------*
052300     MOVE 'N'                    TO   WRK-LOOKUP-FOUND.           
052400     SET SV-IDX                  TO   1.                          
052500     SEARCH WRK-SV-ENTRY                                          
052600        AT END                                                    
052700           CONTINUE                                               
052800        WHEN WRK-SV-ID (SV-IDX)  EQUAL TR-SERVICE-ID              
052900             MOVE 'Y'            TO   WRK-LOOKUP-FOUND            
053000             MOVE WRK-SV-DURATION-MINUTES (SV-IDX)                
053100                                 TO   WRK-SVC-DURATION            
053200     END-SEARCH.                                                  
053300                                                                  
053400     IF NOT WRK-LOOKUP-WAS-FOUND                                  
053500        MOVE 'SERVICE NOT ON FILE' TO WRK-ERROR-MSG               
053600        MOVE TR-SERVICE-ID       TO  WRK-ERROR-CODE               
053700        PERFORM 9999-CALL-ABEND-PGM                               
053800     END-IF.                                                      
053900*----------------------------------------------------------------*
054000 2120-99-EXIT.                   EXIT.                            
054100*----------------------------------------------------------------*
054200*----------------------------------------------------------------*
054300 2130-TEST-ONE-CANDIDATE         SECTION.                         
054400*----------------------------------------------------------------*
054500     ADD WRK-SVC-DURATION        TO   WRK-CANDIDATE-START         
054600                                 GIVING WRK-CANDIDATE-END.        
054700                                                                  
054800     IF WRK-CANDIDATE-END        NOT GREATER                      
054900        WRK-BH-CLOSE-TIME (BH-IDX)                                
055000                                                                  
055100        PERFORM 2140-TEST-OVERLAP                                 
055200                                                                  
055300        IF WRK-SLOT-AVAILABLE                                     
055400           MOVE TR-BUSINESS-ID   TO   SL-BUSINESS-ID              
055500           MOVE TR-SERVICE-ID    TO   SL-SERVICE-ID               
055600           MOVE TR-REQUEST-DATE  TO   SL-DATE                     
055700           MOVE WRK-CANDIDATE-START                               
055800                                 TO   SL-START-TIME               
055900                                                                  
056000           PERFORM 2150-WRITE-SLOT                                
056100        END-IF                                                    
056200     END-IF.                                                      
056300                                                                  
056400     ADD 30                      TO   WRK-CANDIDATE-START.        
056500     ADD WRK-SVC-DURATION        TO   WRK-CANDIDATE-START         
056600                                 GIVING WRK-CANDIDATE-END.        
056700     SUBTRACT WRK-SVC-DURATION   FROM WRK-CANDIDATE-END.          
056800*----------------------------------------------------------------*
056900 2130-99-EXIT.                   EXIT.                            
057000*----------------------------------------------------------------*
057100*----------------------------------------------------------------*
057200 2140-TEST-OVERLAP               SECTION.                         
057300*----------------------------------------------------------------*
057400*    OVERLAP FOR [S1,E1) AND [S2,E2) IS S1 < E2 AND E1 > S2.     *
057500*    CANCELLED APPOINTMENTS NEVER BLOCK A SLOT.                  *
057600*----------------------------------------------------------------*
057700     MOVE 'Y'                    TO   WRK-SLOT-IS-AVAILABLE.      
057800                                                                  
057900     SET AP-IDX                  TO   1.                          
058000                                                                  
058100     PERFORM 2141-TEST-ONE-AP-ENTRY                               
058200             UNTIL AP-IDX         GREATER WRK-AP-TABLE-COUNT.     
058300*----------------------------------------------------------------*
058400 2140-99-EXIT.                   EXIT.                            
058500*----------------------------------------------------------------*
058600*----------------------------------------------------------------*
058700 2141-TEST-ONE-AP-ENTRY          SECTION.                         
058800*----------------------------------------------------------------*
058900     IF WRK-AP-BUSINESS-ID (AP-IDX) EQUAL TR-BUSINESS-ID          
059000        AND WRK-AP-DATE (AP-IDX)    EQUAL TR-REQUEST-DATE         
059100        AND WRK-AP-STATUS (AP-IDX)  NOT EQUAL 'CANCELLED'         
059200        AND WRK-CANDIDATE-START     LESS                          
059300            WRK-AP-END-TIME (AP-IDX)                              
059400        AND WRK-CANDIDATE-END       GREATER                       
059500            WRK-AP-START-TIME (AP-IDX)                            
059600                                                                  
059700        MOVE 'N'                TO   WRK-SLOT-IS-AVAILABLE        
059800     END-IF.                                                      
059900                                                                  
060000     SET AP-IDX                  UP BY 1.                         
060100*----------------------------------------------------------------*
060200 2141-99-EXIT.                   EXIT.                            
060300*----------------------------------------------------------------*
060400*----------------------------------------------------------------*
060500 2150-WRITE-SLOT                 SECTION.                         
060600*----------------------------------------------------------------*
060700     MOVE 'WRITING SLOT LIST ENTRY' TO WRK-ERROR-MSG.             
060800                                                                  
060900     MOVE WRK-SLOT-OUT-REG       TO   FD-REG-FILEOUT1.            
061000                                                                  
061100     WRITE FD-REG-FILEOUT1.                                       
061200                                                                  
061300     PERFORM 8700-TEST-FS-FILEOUT1.                               
061400                                                                  
061500     IF WRK-FS-FILEOUT1          EQUAL ZEROS                      
061600        ADD 1                    TO   WRK-FILEOUT1-REGS-COUNTER   
061700     END-IF.                                                      
061800*----------------------------------------------------------------*
061900 2150-99-EXIT.                   EXIT.                            
062000*----------------------------------------------------------------*
062100*----------------------------------------------------------------*
062200 2900-READ-FILE0001              SECTION.                         
062300*----------------------------------------------------------------*
062400     MOVE 'READING TRANSACTION FILE' TO WRK-ERROR-MSG.            
062500                                                                  
062600     READ FILE0001                INTO WRK-FILE0001-REG.          
062700                                                                  
062800     PERFORM 8100-TEST-FS-FILE0001.                               
062900                                                                  
063000     IF WRK-FS-FILE0001          EQUAL 10                         
063100        MOVE 'END'                TO  WRK-FILE0001-EOF            
063200     END-IF.                                                      
063300*----------------------------------------------------------------*
063400 2900-99-EXIT.                   EXIT.                            
063500*----------------------------------------------------------------*
063600*----------------------------------------------------------------*
063700 3100-CREATE-APPOINTMENT         SECTION.                         
063800*----------------------------------------------------------------*
063900     PERFORM 3110-VERIFY-CUSTOMER.                                
064000     PERFORM 3120-VERIFY-BUSINESS.                                
064100     PERFORM 2120-FIND-SERVICE-DURATION.                          
064200                                                                  
064300     ADD 1                        TO  WRK-AP-TABLE-COUNT.         
064400     SET AP-IDX                   TO  WRK-AP-TABLE-COUNT.         
064500                                                                  
064600     ADD 1                        TO  WRK-NEXT-AP-ID.             
064700                                                                  
064800     MOVE WRK-NEXT-AP-ID          TO  WRK-AP-ID (AP-IDX).         
064900     MOVE TR-CUSTOMER-ID          TO  WRK-AP-CUSTOMER-ID (AP-IDX).
065000     MOVE TR-BUSINESS-ID          TO  WRK-AP-BUSINESS-ID (AP-IDX).
065100     MOVE TR-SERVICE-ID           TO  WRK-AP-SERVICE-ID (AP-IDX). 
065200     MOVE TR-REQUEST-DATE         TO  WRK-AP-DATE (AP-IDX).       
065300     MOVE TR-START-TIME           TO  WRK-AP-START-TIME (AP-IDX). 
065400     MOVE WRK-SVC-DURATION        TO  WRK-AP-DURATION-MINUTES     
065500                                       (AP-IDX).                  
065600                                                                  
065700     ADD TR-START-TIME  WRK-SVC-DURATION                          
065800                                 GIVING WRK-AP-END-TIME (AP-IDX). 
065900                                                                  
066000     MOVE WRK-SV-PRICE (SV-IDX)   TO  WRK-AP-PRICE (AP-IDX).      
066100     MOVE 'PENDING'               TO  WRK-AP-STATUS (AP-IDX).     
066200     MOVE SPACES                  TO  WRK-AP-NOTES (AP-IDX).      
066300     MOVE WRK-RUN-DATE-CCYYMMDD TO  WRK-AP-CREATED-DATE           
066400                                      (AP-IDX).                   
066500     MOVE SPACES             TO  WRK-AP-CANCEL-REASON (AP-IDX).   
066600                                                                  
066700     ADD 1                        TO  WRK-APPOINTMENTS-CREATED.   
066800*----------------------------------------------------------------*
066900 3100-99-EXIT.                   EXIT.                            
067000*----------------------------------------------------------------*
067100*----------------------------------------------------------------*
067200 3110-VERIFY-CUSTOMER            SECTION.                         
067300*----------------------------------------------------------------*
067400     MOVE 'N'                    TO   WRK-LOOKUP-FOUND.           
067500     SET CU-IDX                  TO   1.                          
067600     SEARCH WRK-CU-ENTRY                                          
067700        AT END                                                    
067800           CONTINUE                                               
067900        WHEN WRK-CU-ID (CU-IDX)  EQUAL TR-CUSTOMER-ID             
068000             MOVE 'Y'            TO   WRK-LOOKUP-FOUND            
068100     END-SEARCH.                                                  
068200                                                                  
068300     IF NOT WRK-LOOKUP-WAS-FOUND                                  
068400        MOVE 'CUSTOMER NOT ON FILE' TO WRK-ERROR-MSG              
068500        MOVE TR-CUSTOMER-ID      TO  WRK-ERROR-CODE               
068600        PERFORM 9999-CALL-ABEND-PGM                               
068700     END-IF.                                                      
068800*----------------------------------------------------------------*
068900 3110-99-EXIT.                   EXIT.                            
069000*----------------------------------------------------------------*
069100*----------------------------------------------------------------*
069200 3120-VERIFY-BUSINESS            SECTION.                         
069300*----------------------------------------------------------------*
069400     MOVE 'N'                    TO   WRK-LOOKUP-FOUND.           
069500     SET BP-IDX                  TO   1.                          
069600     SEARCH WRK-BP-ENTRY                                          
069700        AT END                                                    
069800           CONTINUE                                               
069900        WHEN WRK-BP-ID (BP-IDX)  EQUAL TR-BUSINESS-ID             
070000             MOVE 'Y'            TO   WRK-LOOKUP-FOUND            
070100     END-SEARCH.                                                  
070200                                                                  
070300     IF NOT WRK-LOOKUP-WAS-FOUND                                  
070400        MOVE 'BUSINESS NOT ON FILE' TO WRK-ERROR-MSG              
070500        MOVE TR-BUSINESS-ID      TO  WRK-ERROR-CODE               
070600        PERFORM 9999-CALL-ABEND-PGM                               
070700     END-IF.                                                      
070800*----------------------------------------------------------------*
070900 3120-99-EXIT.                   EXIT.                            
071000*----------------------------------------------------------------*
071100*----------------------------------------------------------------*
071200 5000-REWRITE-APPOINTMENT-MASTER SECTION.                         
071300*----------------------------------------------------------------*
071400     SET AP-IDX                  TO   1.                          
071500                                                                  
071600     PERFORM 5100-BUILD-AND-WRITE-AP-OUT                          
071700             UNTIL AP-IDX         GREATER WRK-AP-TABLE-COUNT.     
071800*----------------------------------------------------------------*
071900 5000-99-EXIT.                   EXIT.                            
072000*----------------------------------------------------------------*
072100*----------------------------------------------------------------*
072200 5100-BUILD-AND-WRITE-AP-OUT     SECTION.                         
072300*----------------------------------------------------------------*
072400     MOVE 'WRITING APPOINTMENT MASTER' TO WRK-ERROR-MSG.          
072500                                                                  
072600     MOVE SPACES                      TO WRK-FILEOUT2-REG.        
072700     MOVE WRK-AP-ID (AP-IDX)                                      
072800                          TO AP-ID OF WRK-FILEOUT2-REG.           
072900     MOVE WRK-AP-CUSTOMER-ID (AP-IDX)                             
073000                          TO AP-CUSTOMER-ID OF WRK-FILEOUT2-REG.  
073100     MOVE WRK-AP-BUSINESS-ID (AP-IDX)                             
073200                          TO AP-BUSINESS-ID OF WRK-FILEOUT2-REG.  
073300     MOVE WRK-AP-SERVICE-ID (AP-IDX)                              
073400                          TO AP-SERVICE-ID OF WRK-FILEOUT2-REG.   
073500     MOVE WRK-AP-DATE (AP-IDX)                                    
073600                          TO AP-DATE OF WRK-FILEOUT2-REG.         
073700     MOVE WRK-AP-START-TIME (AP-IDX)                              
073800                          TO AP-START-TIME OF WRK-FILEOUT2-REG.   
073900     MOVE WRK-AP-END-TIME (AP-IDX)                                
074000                          TO AP-END-TIME OF WRK-FILEOUT2-REG.     
074100     MOVE WRK-AP-DURATION-MINUTES (AP-IDX)                        
074200                 TO AP-DURATION-MINUTES OF WRK-FILEOUT2-REG.      
074300     MOVE WRK-AP-PRICE (AP-IDX)                                   
074400                          TO AP-PRICE OF WRK-FILEOUT2-REG.        
074500     MOVE WRK-AP-STATUS (AP-IDX)                                  
074600                          TO AP-STATUS OF WRK-FILEOUT2-REG.       
074700     MOVE WRK-AP-NOTES (AP-IDX)                                   
074800                          TO AP-NOTES OF WRK-FILEOUT2-REG.        
074900     MOVE WRK-AP-CREATED-DATE (AP-IDX)                            
075000                          TO AP-CREATED-DATE OF WRK-FILEOUT2-REG. 
075100     MOVE WRK-AP-CANCEL-REASON (AP-IDX)                           
075200                TO AP-CANCELLATION-REASON OF WRK-FILEOUT2-REG.    
075300                                                                  
075400     MOVE WRK-FILEOUT2-REG            TO FD-REG-FILEOUT2.         
075500     WRITE FD-REG-FILEOUT2.                                       
075600                                                                  
075700     PERFORM 8800-TEST-FS-FILEOUT2.                               
075800                                                                  
075900     IF WRK-FS-FILEOUT2          EQUAL ZEROS                      
076000        ADD 1                    TO   WRK-FILEOUT2-REGS-COUNTER   
076100     END-IF.                                                      
076200                                                                  
076300     SET AP-IDX                  UP BY 1.                         
076400*----------------------------------------------------------------*
076500 5100-99-EXIT.                   EXIT.                            
076600*----------------------------------------------------------------*
076700*----------------------------------------------------------------*
076800 3000-FINALIZE                   SECTION.                         
076900*----------------------------------------------------------------*
077000     CLOSE FILE0001                                               
077100           FILE0002                                               
077200           FILE0003                                               
077300           FILE0004                                               
077400           FILE0005                                               
077500           FILE0006                                               
077600           FILEOUT1                                               
077700           FILEOUT2.                                              
077800                                                                  
077900     DISPLAY '***************************'.                       
078000     DISPLAY '*  SUCCESSFUL  EXECUTION  *'.                       
078100     DISPLAY '***************************'.                       
078200     DISPLAY '*MODULE..........:' WRK-PROGRAM '*'.                
078300     DISPLAY '*-------------------------*'.                       
078400     DISPLAY '*TRANSACTIONS READ...:' WRK-FILE0001-REGS-COUNTER   
078500     '*'.                                                         
078600     DISPLAY '*SLOTS WRITTEN.......:' WRK-FILEOUT1-REGS-COUNTER   
078700     '*'.                                                         
078800     DISPLAY '*APPTS CREATED.......:' WRK-APPOINTMENTS-CREATED    
078900     '*'.                                                         
079000     DISPLAY '*APPTS ON MASTER.....:' WRK-FILEOUT2-REGS-COUNTER   
079100     '*'.                                                         
079200     DISPLAY '*-------------------------*'.                       
079300     DISPLAY '*EXECUTED......:' WRK-DATE-FORMATTED '*'.           
079400     DISPLAY '*.................' WRK-TIME-FORMATTED '*'.         
079500     DISPLAY '***************************'.                       
079600                                                                  
079700     STOP RUN.                                                    
079800*----------------------------------------------------------------*
079900 3000-99-EXIT.                   EXIT.                            
080000*----------------------------------------------------------------*
080100*----------------------------------------------------------------*
080200 8100-TEST-FS-FILE0001           SECTION.                         
080300*----------------------------------------------------------------*
080400     IF WRK-FS-FILE0001          NOT EQUAL ZEROS AND 10           
080500        MOVE WRK-FS-FILE0001     TO  WRK-ERROR-CODE               
080600        PERFORM 9999-CALL-ABEND-PGM                               
080700     END-IF.                                                      
080800*----------------------------------------------------------------*
080900 8100-99-EXIT.                   EXIT.                            
081000*----------------------------------------------------------------*
081100*----------------------------------------------------------------*
081200 8200-TEST-FS-FILE0002           SECTION.                         
081300*----------------------------------------------------------------*
081400     IF WRK-FS-FILE0002          NOT EQUAL ZEROS AND 10           
081500        MOVE WRK-FS-FILE0002     TO  WRK-ERROR-CODE               
081600        PERFORM 9999-CALL-ABEND-PGM                               
081700     END-IF.                                                      
081800*----------------------------------------------------------------*
081900 8200-99-EXIT.                   EXIT.                            
082000*----------------------------------------------------------------*
082100*----------------------------------------------------------------*
082200 8300-TEST-FS-FILE0003           SECTION.                         
082300*----------------------------------------------------------------*
082400     IF WRK-FS-FILE0003          NOT EQUAL ZEROS AND 10           
082500        MOVE WRK-FS-FILE0003     TO  WRK-ERROR-CODE               
082600        PERFORM 9999-CALL-ABEND-PGM                               
082700     END-IF.                                                      
082800*----------------------------------------------------------------*
082900 8300-99-EXIT.                   EXIT.                            
083000*----------------------------------------------------------------*
083100*----------------------------------------------------------------*
083200 8400-TEST-FS-FILE0004           SECTION.                         
083300*----------------------------------------------------------------*
083400     IF WRK-FS-FILE0004          NOT EQUAL ZEROS AND 10           
083500        MOVE WRK-FS-FILE0004     TO  WRK-ERROR-CODE               
083600        PERFORM 9999-CALL-ABEND-PGM                               
083700     END-IF.                                                      
083800*----------------------------------------------------------------*
083900 8400-99-EXIT.                   EXIT.                            
084000*----------------------------------------------------------------*
084100*----------------------------------------------------------------*
084200 8500-TEST-FS-FILE0005           SECTION.                         
084300*----------------------------------------------------------------*
084400     IF WRK-FS-FILE0005          NOT EQUAL ZEROS AND 10           
084500        MOVE WRK-FS-FILE0005     TO  WRK-ERROR-CODE               
084600        PERFORM 9999-CALL-ABEND-PGM                               
084700     END-IF.                                                      
084800*----------------------------------------------------------------*
084900 8500-99-EXIT.                   EXIT.                            
085000*----------------------------------------------------------------*
085100*----------------------------------------------------------------*
085200 8600-TEST-FS-FILE0006           SECTION.                         
085300*----------------------------------------------------------------*
085400     IF WRK-FS-FILE0006          NOT EQUAL ZEROS AND 10           
085500        MOVE WRK-FS-FILE0006     TO  WRK-ERROR-CODE               
085600        PERFORM 9999-CALL-ABEND-PGM                               
085700     END-IF.                                                      
085800*----------------------------------------------------------------*
085900 8600-99-EXIT.                   EXIT.                            
086000*----------------------------------------------------------------*
086100*----------------------------------------------------------------*
086200 8700-TEST-FS-FILEOUT1           SECTION.                         
086300*----------------------------------------------------------------*
086400     IF WRK-FS-FILEOUT1          NOT EQUAL ZEROS                  
086500        MOVE WRK-FS-FILEOUT1     TO  WRK-ERROR-CODE               
086600        PERFORM 9999-CALL-ABEND-PGM                               
086700     END-IF.                                                      
086800*----------------------------------------------------------------*
086900 8700-99-EXIT.                   EXIT.                            
087000*----------------------------------------------------------------*
087100*----------------------------------------------------------------*
087200 8800-TEST-FS-FILEOUT2           SECTION.                         
087300*----------------------------------------------------------------*
087400     IF WRK-FS-FILEOUT2          NOT EQUAL ZEROS                  
087500        MOVE WRK-FS-FILEOUT2     TO  WRK-ERROR-CODE               
087600        PERFORM 9999-CALL-ABEND-PGM                               
087700     END-IF.                                                      
087800*----------------------------------------------------------------*
087900 8800-99-EXIT.                   EXIT.                            
088000*----------------------------------------------------------------*
088100*----------------------------------------------------------------*
088200 9000-GET-DATE-TIME              SECTION.                         
088300*----------------------------------------------------------------*
088400     ACCEPT WRK-SYSTEM-DATE      FROM DATE.                       
088500     MOVE YY                     TO YYYY-FORMATTED.               
088600     MOVE MM                     TO MM-FORMATTED.                 
088700     MOVE DD                     TO DD-FORMATTED.                 
088800     ADD  2000                   TO YYYY-FORMATTED.               
088900                                                                  
089000     ACCEPT WRK-SYSTEM-TIME      FROM TIME.                       
089100     MOVE HOUR                   TO HOUR-FORMATTED.               
089200     MOVE MINUTE                 TO MINUTE-FORMATTED.             
089300     MOVE SECOND                 TO SECOND-FORMATTED.             
089400*----------------------------------------------------------------*
089500 9000-99-EXIT.                   EXIT.                            
089600*----------------------------------------------------------------*
089700*----------------------------------------------------------------*
089800 9500-LOAD-BH-TABLE              SECTION.                         
089900*----------------------------------------------------------------*
090000     MOVE 'LOADING BUSINESS-HOURS TABLE' TO WRK-ERROR-MSG.        
090100     MOVE SPACES                 TO   WRK-BH-LOAD-EOF.            
090200                                                                  
090300     READ FILE0002                INTO FD-REG-FILE0002.           
090400     PERFORM 8200-TEST-FS-FILE0002.                               
090500                                                                  
090600     IF WRK-FS-FILE0002          EQUAL 10                         
090700        MOVE 'END'                TO  WRK-BH-LOAD-EOF             
090800     END-IF.                                                      
090900                                                                  
091000     PERFORM 9501-LOAD-ONE-BH-ENTRY                               
091100             UNTIL WRK-BH-LOAD-EOF EQUAL 'END'.                   
091200*----------------------------------------------------------------*
091300 9500-99-EXIT.                   EXIT.                            
091400*----------------------------------------------------------------*
091500*----------------------------------------------------------------*
091600 9501-LOAD-ONE-BH-ENTRY          SECTION.                         
091700*----------------------------------------------------------------*
091800     ADD 1                        TO  WRK-BH-TABLE-COUNT.         
091900     SET BH-IDX                   TO  WRK-BH-TABLE-COUNT.         
092000                                                                  
092100     MOVE FD-REG-FILE0002 (10:9) TO WRK-BH-BUSINESS-ID (BH-IDX).  
092200     MOVE FD-REG-FILE0002 (19:1) TO WRK-BH-DAY-OF-WEEK (BH-IDX).  
092300     MOVE FD-REG-FILE0002 (20:4) TO WRK-BH-OPEN-TIME (BH-IDX).    
092400     MOVE FD-REG-FILE0002 (24:4) TO WRK-BH-CLOSE-TIME (BH-IDX).   
092500     MOVE FD-REG-FILE0002 (28:1) TO WRK-BH-IS-OPEN (BH-IDX).      
092600                                                                  
092700     READ FILE0002               INTO FD-REG-FILE0002.            
092800     PERFORM 8200-TEST-FS-FILE0002.                               
092900                                                                  
093000     IF WRK-FS-FILE0002          EQUAL 10                         
093100        MOVE 'END'                TO  WRK-BH-LOAD-EOF             
093200     END-IF.                                                      
093300*----------------------------------------------------------------*
093400 9501-99-EXIT.                   EXIT.                            
093500*----------------------------------------------------------------*
093600*----------------------------------------------------------------*
093700 9510-LOAD-AP-TABLE              SECTION.                         
093800*----------------------------------------------------------------*
093900     MOVE 'LOADING APPOINTMENT TABLE' TO WRK-ERROR-MSG.           
094000     MOVE SPACES                 TO   WRK-AP-LOAD-EOF.            
094100                                                                  
094200     READ FILE0003                INTO WRK-FILE0003-REG.          
094300     PERFORM 8300-TEST-FS-FILE0003.                               
094400                                                                  
094500     IF WRK-FS-FILE0003          EQUAL 10                         
094600        MOVE 'END'                TO  WRK-AP-LOAD-EOF             
094700     END-IF.                                                      
094800                                                                  
094900     PERFORM 9511-LOAD-ONE-AP-ENTRY                               
095000             UNTIL WRK-AP-LOAD-EOF EQUAL 'END'.                   
095100*----------------------------------------------------------------*
095200 9510-99-EXIT.                   EXIT.                            
095300*----------------------------------------------------------------*
095400*----------------------------------------------------------------*
095500 9511-LOAD-ONE-AP-ENTRY          SECTION.                         
095600*----------------------------------------------------------------*
095700     ADD 1                        TO  WRK-AP-TABLE-COUNT.         
095800     SET AP-IDX                   TO  WRK-AP-TABLE-COUNT.         
095900                                                                  
096000     MOVE AP-ID       OF WRK-FILE0003-REG                         
096100                                  TO WRK-AP-ID (AP-IDX).          
096200     MOVE AP-CUSTOMER-ID OF WRK-FILE0003-REG                      
096300                                  TO WRK-AP-CUSTOMER-ID (AP-IDX). 
096400     MOVE AP-BUSINESS-ID OF WRK-FILE0003-REG                      
096500                                  TO WRK-AP-BUSINESS-ID (AP-IDX). 
096600     MOVE AP-SERVICE-ID  OF WRK-FILE0003-REG                      
096700                                  TO WRK-AP-SERVICE-ID (AP-IDX).  
096800     MOVE AP-DATE         OF WRK-FILE0003-REG                     
096900                                  TO WRK-AP-DATE (AP-IDX).        
097000     MOVE AP-START-TIME   OF WRK-FILE0003-REG                     
097100                                  TO WRK-AP-START-TIME (AP-IDX).  
097200     MOVE AP-END-TIME     OF WRK-FILE0003-REG                     
097300                                  TO WRK-AP-END-TIME (AP-IDX).    
097400     MOVE AP-DURATION-MINUTES OF WRK-FILE0003-REG                 
097500                                  TO WRK-AP-DURATION-MINUTES      
097600                                      (AP-IDX).                   
097700     MOVE AP-PRICE        OF WRK-FILE0003-REG                     
097800                                  TO WRK-AP-PRICE (AP-IDX).       
097900     MOVE AP-STATUS       OF WRK-FILE0003-REG                     
098000                                  TO WRK-AP-STATUS (AP-IDX).      
098100     MOVE AP-NOTES        OF WRK-FILE0003-REG                     
098200                                  TO WRK-AP-NOTES (AP-IDX).       
098300     MOVE AP-CREATED-DATE OF WRK-FILE0003-REG                     
098400                                  TO WRK-AP-CREATED-DATE (AP-IDX).
098500     MOVE AP-CANCELLATION-REASON OF WRK-FILE0003-REG              
098600                             TO WRK-AP-CANCEL-REASON (AP-IDX).    
098700                                                                  
098800     IF WRK-NEXT-AP-ID            LESS WRK-AP-ID (AP-IDX)         
098900        MOVE WRK-AP-ID (AP-IDX)   TO  WRK-NEXT-AP-ID              
099000     END-IF.                                                      
099100                                                                  
099200     READ FILE0003                INTO WRK-FILE0003-REG.          
099300     PERFORM 8300-TEST-FS-FILE0003.                               
099400                                                                  
099500     IF WRK-FS-FILE0003          EQUAL 10                         
099600        MOVE 'END'                TO  WRK-AP-LOAD-EOF             
099700     END-IF.                                                      
099800*----------------------------------------------------------------*
099900 9511-99-EXIT.                   EXIT.                            
100000*----------------------------------------------------------------*
100100*----------------------------------------------------------------*
100200 9520-LOAD-BP-TABLE              SECTION.                         
100300*----------------------------------------------------------------*
100400     MOVE 'LOADING BUSINESS-PROFILE TABLE' TO WRK-ERROR-MSG.      
100500     MOVE SPACES                 TO   WRK-BP-LOAD-EOF.            
100600                                                                  
100700     READ FILE0004                INTO FD-REG-FILE0004.           
100800     PERFORM 8400-TEST-FS-FILE0004.                               
100900                                                                  
101000     IF WRK-FS-FILE0004          EQUAL 10                         
101100        MOVE 'END'                TO  WRK-BP-LOAD-EOF             
101200     END-IF.                                                      
101300                                                                  
101400     PERFORM 9521-LOAD-ONE-BP-ENTRY                               
101500             UNTIL WRK-BP-LOAD-EOF EQUAL 'END'.                   
101600*----------------------------------------------------------------*
101700 9520-99-EXIT.                   EXIT.                            
101800*----------------------------------------------------------------*
101900*----------------------------------------------------------------*
102000 9521-LOAD-ONE-BP-ENTRY          SECTION.                         
102100*----------------------------------------------------------------*
102200     ADD 1                        TO  WRK-BP-TABLE-COUNT.         
102300     SET BP-IDX                   TO  WRK-BP-TABLE-COUNT.         
102400                                                                  
102500     MOVE FD-REG-FILE0004 (1:9)  TO WRK-BP-ID (BP-IDX).           
102600                                                                  
102700     READ FILE0004                INTO FD-REG-FILE0004.           
102800     PERFORM 8400-TEST-FS-FILE0004.                               
102900                                                                  
103000     IF WRK-FS-FILE0004          EQUAL 10                         
103100        MOVE 'END'                TO  WRK-BP-LOAD-EOF             
103200     END-IF.                                                      
103300*----------------------------------------------------------------*
103400 9521-99-EXIT.                   EXIT.                            
103500*----------------------------------------------------------------*
103600*----------------------------------------------------------------*
103700 9530-LOAD-SV-TABLE              SECTION.                         
103800*----------------------------------------------------------------*
103900     MOVE 'LOADING SERVICE TABLE' TO WRK-ERROR-MSG.               
104000     MOVE SPACES                 TO   WRK-SV-LOAD-EOF.            
104100                                                                  
104200     READ FILE0005                INTO FD-REG-FILE0005.           
104300     PERFORM 8500-TEST-FS-FILE0005.                               
104400                                                                  
104500     IF WRK-FS-FILE0005          EQUAL 10                         
104600        MOVE 'END'                TO  WRK-SV-LOAD-EOF             
104700     END-IF.                                                      
104800                                                                  
104900     PERFORM 9531-LOAD-ONE-SV-ENTRY                               
105000             UNTIL WRK-SV-LOAD-EOF EQUAL 'END'.                   
105100*----------------------------------------------------------------*
105200 9530-99-EXIT.                   EXIT.                            
105300*----------------------------------------------------------------*
105400*----------------------------------------------------------------*
105500 9531-LOAD-ONE-SV-ENTRY          SECTION.                         
105600*----------------------------------------------------------------*
105700     ADD 1                        TO  WRK-SV-TABLE-COUNT.         
105800     SET SV-IDX                   TO  WRK-SV-TABLE-COUNT.         
105900                                                                  
106000     MOVE FD-REG-FILE0005 (1:9)   TO WRK-SV-ID (SV-IDX).          
106100     MOVE FD-REG-FILE0005 (10:9)  TO WRK-SV-BUSINESS-ID (SV-IDX). 
106200     MOVE FD-REG-FILE0005 (19:4)  TO WRK-SV-DURATION-MINUTES      
106300                                      (SV-IDX).                   
106400     MOVE FD-REG-FILE0005 (23:9)  TO WRK-SV-PRICE (SV-IDX).       
106500                                                                  
106600     READ FILE0005                INTO FD-REG-FILE0005.           
106700     PERFORM 8500-TEST-FS-FILE0005.                               
106800                                                                  
106900     IF WRK-FS-FILE0005          EQUAL 10                         
107000        MOVE 'END'                TO  WRK-SV-LOAD-EOF             
107100     END-IF.                                                      
107200*----------------------------------------------------------------*
107300 9531-99-EXIT.                   EXIT.                            
107400*----------------------------------------------------------------*
107500*----------------------------------------------------------------*
107600 9540-LOAD-CU-TABLE              SECTION.                         
107700*----------------------------------------------------------------*
107800     MOVE 'LOADING CUSTOMER TABLE' TO WRK-ERROR-MSG.              
107900     MOVE SPACES                 TO   WRK-CU-LOAD-EOF.            
108000                                                                  
108100     READ FILE0006                INTO WRK-FILE0006-REG.          
108200     PERFORM 8600-TEST-FS-FILE0006.                               
108300                                                                  
108400     IF WRK-FS-FILE0006          EQUAL 10                         
108500        MOVE 'END'                TO  WRK-CU-LOAD-EOF             
108600     END-IF.                                                      
108700                                                                  
108800     PERFORM 9541-LOAD-ONE-CU-ENTRY                               
108900             UNTIL WRK-CU-LOAD-EOF EQUAL 'END'.                   
109000*----------------------------------------------------------------*
109100 9540-99-EXIT.                   EXIT.                            
109200*----------------------------------------------------------------*
109300*----------------------------------------------------------------*
109400 9541-LOAD-ONE-CU-ENTRY          SECTION.                         
109500*----------------------------------------------------------------*
109600     ADD 1                        TO  WRK-CU-TABLE-COUNT.         
109700     SET CU-IDX                   TO  WRK-CU-TABLE-COUNT.         
109800                                                                  
109900     MOVE CU-ID OF WRK-FILE0006-REG                               
110000                                  TO WRK-CU-ID (CU-IDX).          
110100                                                                  
110200     READ FILE0006                INTO WRK-FILE0006-REG.          
110300     PERFORM 8600-TEST-FS-FILE0006.                               
110400                                                                  
110500     IF WRK-FS-FILE0006          EQUAL 10                         
110600        MOVE 'END'                TO  WRK-CU-LOAD-EOF             
110700     END-IF.                                                      
110800*----------------------------------------------------------------*
110900 9541-99-EXIT.                   EXIT.                            
111000*----------------------------------------------------------------*
111100*----------------------------------------------------------------*
111200 9999-CALL-ABEND-PGM             SECTION.                         
111300*----------------------------------------------------------------*
111400     MOVE WRK-DATE-FORMATTED     TO WRK-ERROR-DATE.               
111500     MOVE WRK-TIME-FORMATTED     TO WRK-ERROR-TIME.               
111600     CALL WRK-ABEND-PGM          USING WRK-ERROR-LOG.             
111700*----------------------------------------------------------------*
111800 9999-99-EXIT.                   EXIT.                            
111900*----------------------------------------------------------------*
