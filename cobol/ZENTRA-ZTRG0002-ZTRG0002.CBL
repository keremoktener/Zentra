000100*================================================================*
000200*        I D E N T I F I C A T I O N      D I V I S I O N        *
000300*================================================================*
000400 IDENTIFICATION  DIVISION.                                        
000500 PROGRAM-ID.     ZTRG0002.                                        
000600 AUTHOR.         RENATA MOURA VILELA.                             
000700 INSTALLATION.   ZENTRA SYSTEMS - BATCH DEVELOPMENT.              
000800 DATE-WRITTEN.   30/09/1992.                                      
000900 DATE-COMPILED.                                                   
001000 SECURITY.       UNCLASSIFIED - INTERNAL BATCH USE ONLY.          
001100*----------------------------------------------------------------*
001200*                 ZENTRA SYSTEMS COBOL DEVELOPMENT               *
001300*----------------------------------------------------------------*
001400*    PROGRAM-ID..: ZTRG0002.                                     *
001500*    ANALYST.....: R. MOURA VILELA                               *
001600*    PROGRAMMER..: R. MOURA VILELA                               *
001700*    DATE........: 30/09/1992                                    *
001800*----------------------------------------------------------------*
001900*    PROJECT.....: ZENTRA APPOINTMENT BOOKING - BATCH CORE       *
002000*----------------------------------------------------------------*
002100*    GOAL........: MAINTAIN THE APPOINTMENT MASTER ACROSS ITS    *
002200*                  LIFECYCLE (STATUS CHANGE, CANCEL, RESCHEDULE, *
002300*                  DELETE) AND EMIT A FILTERED/ORDERED SELECTION *
002400*                  LISTING (UPCOMING OR PAST) FOR REPORTING USE. *
002500*----------------------------------------------------------------*
002600*    FILES.......:  DDNAME          LRECL       INCLUDE/BOOK     *
002700*                   FILE0001        00270       (TRANS LAYOUT)   *
002800*                   FILE0002        00480       ZTRG05           *
002900*                   FILEOUT1        00480       ZTRG05           *
003000*                   FILEOUT2        00049       (SELECTION LIST) *
003100*----------------------------------------------------------------*
003200*    TABLE DB2...:  NONE.                                        *
003300*----------------------------------------------------------------*
003400*----------------------------------------------------------------*
003500*    CHANGE LOG                                                  *
003600*----------------------------------------------------------------*
003700*    30/09/1992  RMV  REQ0305  ORIGINAL PROGRAM - STATUS CHANGE  *
003800*                              AND CANCEL ONLY.                  *
003900*    11/04/1993  RMV  REQ0322  ADDED THE RESCHEDULE FUNCTION -   *
004000*                              DURATION CARRIES FORWARD.         *
004100*    08/12/1993  RMV  REQ0330  ADDED THE DELETE FUNCTION.        *
004200*    14/03/1995  JCR  REQ0348  REPLACED THE KEYED REWRITE/DELETE *
004300*                              WITH A FULL TABLE LOAD AND REBUILD*
004400*                              - NO ISAM HANDLER AVAILABLE FOR   *
004500*                              THE APPOINTMENT MASTER FILE.      *
004600*    19/08/1997  JCR  REQ0361  ADDED THE SELECTION/FILTER LEG    *
004700*                              (FUNCTION 'Q') FOR UPCOMING/PAST  *
004800*                              REPORTING LISTS.                  *
004900*    11/01/1999  JCR  REQ0140  Y2K - ALL DATE COMPARISONS ALREADY*
005000*                              CCYYMMDD; NO TWO-DIGIT YEAR LOGIC *
005100*                              FOUND TO CORRECT.                 *
005200*    23/06/2004  RMV  REQ0399  CANCEL NOW SETS THE CANCELLATION  *
005300*                              DATE AND REASON IN THE SAME PASS  *
005400*                              AS THE STATUS CHANGE - PREVIOUSLY *
005500*                              A SEPARATE FOLLOW-UP TRANSACTION  *
005600*                              WAS REQUIRED.                     *
005700*    03/11/2009  TLS  REQ0414  APPOINTMENT MASTER TABLE IS NOW   *
005800*                              BUILT OFF THE SHARED ZTRG05 COPY  *
005900*                              MEMBER INSTEAD OF A HAND-BUILT    *
006000*                              POSITIONAL BUFFER.                *
006100*    09/02/2010  TLS  REQ0430  ADDED THE BUBBLE SORT FOR THE     *
006200*                              SELECTION LIST - UPCOMING SORTS   *
006300*                              ASCENDING BY DATE/START, PAST     *
006400*                              SORTS DESCENDING.                 *
006500*----------------------------------------------------------------*
006600*================================================================*
006700*           E N V I R O N M E N T      D I V I S I O N           *
006800*================================================================*
006900 ENVIRONMENT DIVISION.                                            
007000 CONFIGURATION SECTION.                                           
007100 SPECIAL-NAMES.                                                   
007200     C01 IS TOP-OF-FORM.                                          
007300                                                                  
007400 INPUT-OUTPUT SECTION.                                            
007500 FILE-CONTROL.                                                    
007600                                                                  
007700     SELECT FILE0001      ASSIGN TO UTS-S-FILE0001                
007800      ORGANIZATION IS     SEQUENTIAL                              
007900      ACCESS MODE  IS     SEQUENTIAL                              
008000      FILE STATUS  IS     WRK-FS-FILE0001.                        
008100                                                                  
008200     SELECT FILE0002      ASSIGN TO UTS-S-FILE0002                
008300      ORGANIZATION IS     SEQUENTIAL                              
008400      ACCESS MODE  IS     SEQUENTIAL                              
008500      FILE STATUS  IS     WRK-FS-FILE0002.                        
008600                                                                  
008700     SELECT FILEOUT1      ASSIGN TO UTS-S-FILEOUT1                
008800      ORGANIZATION IS     SEQUENTIAL                              
008900      ACCESS MODE  IS     SEQUENTIAL                              
009000      FILE STATUS  IS     WRK-FS-FILEOUT1.                        
009100                                                                  
009200     SELECT FILEOUT2      ASSIGN TO UTS-S-FILEOUT2                
009300      ORGANIZATION IS     SEQUENTIAL                              
009400      ACCESS MODE  IS     SEQUENTIAL                              
009500      FILE STATUS  IS     WRK-FS-FILEOUT2.                        
009600                                                                  
009700*================================================================*
009800*                  D A T A      D I V I S I O N                  *
009900*================================================================*
010000 DATA DIVISION.                                                   
010100 FILE SECTION.                                                    
010200*                                                                 
010300 FD FILE0001                                                      
010400     RECORDING MODE IS F                                          
010500     LABEL RECORD   IS STANDARD                                   
010600     BLOCK CONTAINS 00 RECORDS.                                   
010700 01 FD-REG-FILE0001   PIC X(270).                                 
010800                                                                  
010900 FD FILE0002                                                      
011000     RECORDING MODE IS F                                          
011100     LABEL RECORD   IS STANDARD                                   
011200     BLOCK CONTAINS 00 RECORDS.                                   
011300 01 FD-REG-FILE0002   PIC X(480).                                 
011400                                                                  
011500 FD FILEOUT1                                                      
011600     RECORDING MODE IS F                                          
011700     LABEL RECORD   IS STANDARD                                   
011800     BLOCK CONTAINS 00 RECORDS.                                   
011900 01 FD-REG-FILEOUT1   PIC X(480).                                 
012000                                                                  
012100 FD FILEOUT2                                                      
012200     RECORDING MODE IS F                                          
012300     LABEL RECORD   IS STANDARD                                   
012400     BLOCK CONTAINS 00 RECORDS.                                   
012500 01 FD-REG-FILEOUT2   PIC X(49).                                  
012600                                                                  
012700*----------------------------------------------------------------*
012800*                  WORKING-STORAGE SECTION                       *
012900*----------------------------------------------------------------*
013000 WORKING-STORAGE SECTION.                                         
013100                                                                  
013200 77 WRK-FILE0001-REGS-COUNTER          PIC 9(06) COMP VALUE ZEROS.
013300 77 WRK-FILEOUT1-REGS-COUNTER          PIC 9(06) COMP VALUE ZEROS.
013400 77 WRK-FILEOUT2-REGS-COUNTER          PIC 9(06) COMP VALUE ZEROS.
013500 77 WRK-DELETES-APPLIED                PIC 9(06) COMP VALUE ZEROS.
013600                                                                  
013700 77 WRK-FILE0001-EOF                   PIC X(03) VALUE SPACES.    
013800 77 WRK-AP-LOAD-EOF                    PIC X(03) VALUE SPACES.    
013900                                                                  
014000*DATA FOR ERROR LOG:                                              
014100 01 WRK-ERROR-LOG.                                                
014200    03 WRK-PROGRAM                     PIC X(08) VALUE            
014300                                                  'ZTRG0002'.     
014400    03 WRK-ERROR-MSG                   PIC X(30) VALUE SPACES.    
014500    03 WRK-ERROR-CODE                  PIC X(30) VALUE SPACES.    
014600    03 WRK-ERROR-SEVERITY              PIC X(01) VALUE 'A'.       
014700    03 WRK-ERROR-DATE                  PIC X(10) VALUE SPACES.    
014800    03 WRK-ERROR-TIME                  PIC X(08) VALUE SPACES.    
014900                                                                  
015000*ABENDING PROGRAM:                                                
015100 77 WRK-ABEND-PGM                      PIC X(08) VALUE            
015200                                                  'ZTRGABND'.     
015300                                                                  
015400 01 WRK-FILE-STATUS.                                              
015500    03 WRK-FS-FILE0001                 PIC 9(02) VALUE ZEROS.     
015600    03 WRK-FS-FILE0002                 PIC 9(02) VALUE ZEROS.     
015700    03 WRK-FS-FILEOUT1                 PIC 9(02) VALUE ZEROS.     
015800    03 WRK-FS-FILEOUT2                 PIC 9(02) VALUE ZEROS.     
015900                                                                  
016000*-------------------------------------------------------------*   
016100*    APPOINTMENT MASTER RECORD - INPUT AND OUTPUT, VIA THE     *  
016200*    SHARED ZTRG05 COPY MEMBER (REQ0414 - WAS A HAND-BUILT     *  
016300*    POSITIONAL BUFFER, RE-WIRED TO THE COPYBOOK 11/2009).     *  
016400*-------------------------------------------------------------*   
016500 01 WRK-FILE0002-REG.                                             
016600    COPY 'ZTRG05'.                                                
016700                                                                  
016800 01 WRK-FILEOUT1-REG.                                             
016900    COPY 'ZTRG05'.                                                
017000                                                                  
017100*-------------------------------------------------------------*   
017200*    TRANSACTION LAYOUT - ONE RECORD DRIVES ONE LIFECYCLE      *  
017300*    ACTION AGAINST A SINGLE APPOINTMENT, OR ONE SELECTION     *  
017400*    REQUEST AGAINST THE WHOLE MASTER.                         *  
017500*-------------------------------------------------------------*   
017600 01 WRK-FILE0001-REG.                                             
017700    03 TR-FUNCTION-CODE                PIC X(01).                 
017800        88  TR-FUNCTION-STATUS              VALUE 'S'.            
017900        88  TR-FUNCTION-CANCEL               VALUE 'X'.           
018000        88  TR-FUNCTION-RESCHEDULE           VALUE 'R'.           
018100        88  TR-FUNCTION-DELETE               VALUE 'D'.           
018200        88  TR-FUNCTION-SELECT                VALUE 'Q'.          
018300    03 TR-AP-ID                        PIC 9(09).                 
018400    03 TR-NEW-STATUS                   PIC X(09).                 
018500    03 TR-NEW-DATE                     PIC 9(08).                 
018600    03 TR-NEW-START-TIME               PIC 9(04).                 
018700    03 TR-CANCEL-REASON                PIC X(200).                
018800    03 TR-SEL-CRITERIA.                                           
018900        05  TR-SEL-CUSTOMER-ID         PIC 9(09).                 
019000        05  TR-SEL-BUSINESS-ID         PIC 9(09).                 
019100        05  TR-SEL-STATUS              PIC X(09).                 
019200        05  TR-SEL-DATE-FROM           PIC 9(08).                 
019300        05  TR-SEL-DATE-TO             PIC 9(08).                 
019400        05  TR-SEL-MODE                PIC X(01).                 
019500            88  TR-SEL-UPCOMING             VALUE 'U'.            
019600            88  TR-SEL-PAST                  VALUE 'P'.           
019700    03 FILLER                          PIC X(04).                 
019800                                                                  
019900 01 WRK-SELECT-OUT-REG.                                           
020000    03 SO-AP-ID                        PIC 9(09).                 
020100    03 SO-CUSTOMER-ID                  PIC 9(09).                 
020200    03 SO-BUSINESS-ID                  PIC 9(09).                 
020300    03 SO-DATE                         PIC 9(08).                 
020400*        ALTERNATE VIEW - CCYYMMDD SPLIT FOR THE LISTING REPORT  *
020500    03 SO-DATE-R  REDEFINES  SO-DATE.                             
020600        05  SO-DATE-CCYY                PIC 9(04).                
020700        05  SO-DATE-MM                  PIC 9(02).                
020800        05  SO-DATE-DD                  PIC 9(02).                
020900    03 SO-START-TIME                   PIC 9(04).                 
021000    03 SO-STATUS                       PIC X(09).                 
021100    03 FILLER                          PIC X(01).                 
021200                                                                  
021300*-------------------------------------------------------------*   
021400*    APPOINTMENT TABLE - ENTIRE MASTER LOADED, ONE ENTRY       *  
021500*    MUTATED OR FLAGGED DELETED, WHOLE TABLE REWRITTEN.        *  
021600*-------------------------------------------------------------*   
021700 01 WRK-AP-TABLE.                                                 
021800    03 WRK-AP-ENTRY   OCCURS 3000 TIMES                           
021900                       INDEXED BY AP-IDX SEL-IDX.                 
022000        05  WRK-AP-ID                  PIC 9(09).                 
022100        05  WRK-AP-CUSTOMER-ID         PIC 9(09).                 
022200        05  WRK-AP-BUSINESS-ID         PIC 9(09).                 
022300        05  WRK-AP-SERVICE-ID          PIC 9(09).                 
022400        05  WRK-AP-DATE                PIC 9(08).                 
022500        05  WRK-AP-START-TIME          PIC 9(04).                 
022600        05  WRK-AP-END-TIME            PIC 9(04).                 
022700        05  WRK-AP-DURATION-MINUTES    PIC 9(04).                 
022800        05  WRK-AP-PRICE               PIC S9(7)V99 COMP-3.       
022900        05  WRK-AP-STATUS              PIC X(09).                 
023000        05  WRK-AP-NOTES               PIC X(200).                
023100        05  WRK-AP-CREATED-DATE        PIC 9(08).                 
023200        05  WRK-AP-CANCEL-REASON       PIC X(200).                
023300        05  WRK-AP-DELETED-FLAG        PIC X(01).                 
023400            88  WRK-AP-IS-DELETED            VALUE 'Y'.           
023500*        ALTERNATE VIEW - DATE/TIME COMBINED AS A SORT KEY     *  
023600        05  WRK-AP-SORT-KEY-R  REDEFINES                          
023700            WRK-AP-DELETED-FLAG.                                  
023800            10  FILLER                 PIC X(01).                 
023900 77 WRK-AP-TABLE-COUNT                 PIC 9(04) COMP VALUE ZEROS.
024000                                                                  
024100*-------------------------------------------------------------*   
024200*    SELECTION RESULT TABLE (SUBSET OF THE APPOINTMENT TABLE, *   
024300*    SORTED ASCENDING OR DESCENDING BY DATE/START-TIME)        *  
024400*-------------------------------------------------------------*   
024500 01 WRK-SEL-TABLE.                                                
024600    03 WRK-SEL-ENTRY  OCCURS 3000 TIMES                           
024700                       INDEXED BY SR-IDX.                         
024800        05  WRK-SEL-AP-ID              PIC 9(09).                 
024900        05  WRK-SEL-CUSTOMER-ID        PIC 9(09).                 
025000        05  WRK-SEL-BUSINESS-ID        PIC 9(09).                 
025100        05  WRK-SEL-DATE               PIC 9(08).                 
025200        05  WRK-SEL-START-TIME         PIC 9(04).                 
025300        05  WRK-SEL-STATUS             PIC X(09).                 
025400*        ALTERNATE VIEW - FULL DATE/TIME AS ONE COMPARE KEY    *  
025500        05  WRK-SEL-SORT-KEY  REDEFINES                           
025600            WRK-SEL-DATE.                                         
025700            10  FILLER                 PIC 9(08).                 
025800 77 WRK-SEL-TABLE-COUNT                PIC 9(04) COMP VALUE ZEROS.
025900 77 WRK-SEL-SWAPPED                    PIC X(01) VALUE 'N'.       
026000    88  WRK-SEL-DID-SWAP                     VALUE 'Y'.           
026100 01 WRK-SEL-HOLD-AREA.                                            
026200    03 WRK-SEL-HOLD-ENTRY.                                        
026300        05  WRK-SEL-HOLD-AP-ID         PIC 9(09).                 
026400        05  WRK-SEL-HOLD-CUSTOMER-ID   PIC 9(09).                 
026500        05  WRK-SEL-HOLD-BUSINESS-ID   PIC 9(09).                 
026600        05  WRK-SEL-HOLD-DATE          PIC 9(08).                 
026700        05  WRK-SEL-HOLD-START-TIME    PIC 9(04).                 
026800        05  WRK-SEL-HOLD-STATUS        PIC X(09).                 
026900                                                                  
027000*WORKING DATA FOR THE SYSTEM DATE AND TIME.                       
027100 01 WRK-SYSTEM-DATE.                                              
027200    03 YY                              PIC 9(02) VALUE ZEROS.     
027300    03 MM                              PIC 9(02) VALUE ZEROS.     
027400    03 DD                              PIC 9(02) VALUE ZEROS.     
027500*                                                                 
027600 01 WRK-DATE-FORMATTED.                                           
027700    03 DD-FORMATTED                    PIC 9(02) VALUE ZEROS.     
027800    03 FILLER                          PIC X(01) VALUE '-'.       
027900    03 MM-FORMATTED                    PIC 9(02) VALUE ZEROS.     
028000    03 FILLER                          PIC X(01) VALUE '-'.       
028100    03 YYYY-FORMATTED                  PIC 9(04) VALUE ZEROS.     
028200*                                                                 
028300 01 WRK-RUN-DATE-CCYYMMDD.                                        
028400    03 WRK-RUN-CCYY                    PIC 9(04) VALUE ZEROS.     
028500    03 WRK-RUN-MM                      PIC 9(02) VALUE ZEROS.     
028600    03 WRK-RUN-DD                      PIC 9(02) VALUE ZEROS.     
028700*                                                                 
028800 01 WRK-SYSTEM-TIME.                                              
028900    03 HOUR                            PIC 9(02) VALUE ZEROS.     
029000    03 MINUTE                          PIC 9(02) VALUE ZEROS.     
029100    03 SECOND                          PIC 9(02) VALUE ZEROS.     
029200    03 HUNDREDTH                       PIC 9(02) VALUE ZEROS.     
029300*                                                                 
029400 01 WRK-TIME-FORMATTED.                                           
029500    03 HOUR-FORMATTED                  PIC 9(02) VALUE ZEROS.     
029600    03 FILLER                          PIC X(01) VALUE ':'.       
029700    03 MINUTE-FORMATTED                PIC 9(02) VALUE ZEROS.     
029800    03 FILLER                          PIC X(01) VALUE ':'.       
029900    03 SECOND-FORMATTED                PIC 9(02) VALUE ZEROS.     
030000                                                                  
030100 77 WRK-LOOKUP-FOUND                   PIC X(01) VALUE 'N'.       
030200    88  WRK-LOOKUP-WAS-FOUND                 VALUE 'Y'.           
030300                                                                  
030400*================================================================*
030500 PROCEDURE                       DIVISION.                        
030600*================================================================*
030700*----------------------------------------------------------------*
030800 0000-MAIN-PROCESS               SECTION.                         
030900*----------------------------------------------------------------*
031000     PERFORM 1000-INITIALIZE.                                     
031100                                                                  
031200     PERFORM 2000-PROCESS-TRANSACTION                             
031300                             UNTIL WRK-FILE0001-EOF EQUAL 'END'.  
031400                                                                  
031500     PERFORM 5000-REWRITE-APPOINTMENT-MASTER.                     
031600                                                                  
031700     PERFORM 3000-FINALIZE.                                       
031800*----------------------------------------------------------------*
031900 0000-99-EXIT.                   EXIT.                            
032000*----------------------------------------------------------------*
032100*----------------------------------------------------------------*
032200 1000-INITIALIZE                 SECTION.                         
032300*----------------------------------------------------------------*
032400     PERFORM 9000-GET-DATE-TIME.                                  
032500                                                                  
032600     MOVE YYYY-FORMATTED         TO   WRK-RUN-CCYY.               
032700     MOVE MM-FORMATTED           TO   WRK-RUN-MM.                 
032800     MOVE DD-FORMATTED           TO   WRK-RUN-DD.                 
032900                                                                  
033000     INITIALIZE WRK-FILE0001-REG                                  
033100                WRK-SELECT-OUT-REG.                               
033200                                                                  
033300     OPEN INPUT  FILE0001                                         
033400                 FILE0002                                         
033500          OUTPUT FILEOUT1                                         
033600                 FILEOUT2.                                        
033700                                                                  
033800     MOVE 'OPEN FILE FILE0001'  TO   WRK-ERROR-MSG.               
033900     PERFORM 8100-TEST-FS-FILE0001.                               
034000     MOVE 'OPEN FILE FILE0002'  TO   WRK-ERROR-MSG.               
034100     PERFORM 8200-TEST-FS-FILE0002.                               
034200     MOVE 'OPEN FILE FILEOUT1'  TO   WRK-ERROR-MSG.               
034300     PERFORM 8300-TEST-FS-FILEOUT1.                               
034400     MOVE 'OPEN FILE FILEOUT2'  TO   WRK-ERROR-MSG.               
034500     PERFORM 8400-TEST-FS-FILEOUT2.                               
034600                                                                  
034700     PERFORM 9500-LOAD-AP-TABLE.                                  
034800                                                                  
034900     PERFORM 2900-READ-FILE0001.                                  
035000*----------------------------------------------------------------*
035100 1000-99-EXIT.                   EXIT.                            
035200*----------------------------------------------------------------*
035300*----------------------------------------------------------------*
035400 2000-PROCESS-TRANSACTION        SECTION.                         
035500*----------------------------------------------------------------*
035600     ADD 1                        TO  WRK-FILE0001-REGS-COUNTER.  
035700                                                                  
035800     IF TR-FUNCTION-SELECT                                        
035900        PERFORM 2500-SELECT-APPOINTMENTS                          
036000     ELSE                                                         
036100        PERFORM 2100-FIND-APPOINTMENT                             
036200                                                                  
036300        IF NOT WRK-LOOKUP-WAS-FOUND                               
036400           MOVE 'APPOINTMENT NOT ON FILE' TO WRK-ERROR-MSG        
036500           MOVE TR-AP-ID          TO  WRK-ERROR-CODE              
036600           PERFORM 9999-CALL-ABEND-PGM                            
036700        ELSE                                                      
036800           IF TR-FUNCTION-STATUS                                  
036900              PERFORM 2200-UPDATE-STATUS                          
037000           ELSE                                                   
037100              IF TR-FUNCTION-CANCEL                               
037200                 PERFORM 2300-CANCEL-APPOINTMENT                  
037300              ELSE                                                
037400                 IF TR-FUNCTION-RESCHEDULE                        
037500                    PERFORM 2400-RESCHEDULE                       
037600                 ELSE                                             
037700                    IF TR-FUNCTION-DELETE                         
037800                       PERFORM 2450-DELETE-APPOINTMENT            
037900                    ELSE                                          
038000                       MOVE 'BAD FUNCTION CODE ON TRANS'          
038100                                 TO  WRK-ERROR-MSG                
038200                       MOVE TR-FUNCTION-CODE                      
038300                                 TO  WRK-ERROR-CODE               
038400                       PERFORM 9999-CALL-ABEND-PGM                
038500                    END-IF                                        
038600                 END-IF                                           
038700              END-IF                                              
038800           END-IF                                                 
038900        END-IF                                                    
039000     END-IF.                                                      
039100                                                                  
039200     PERFORM 2900-READ-FILE0001.                                  
039300*----------------------------------------------------------------*
039400 2000-99-EXIT.                   EXIT.                            
039500*----------------------------------------------------------------*
039600*----------------------------------------------------------------*
039700 2100-FIND-APPOINTMENT           SECTION.                         
039800*----------------------------------------------------------------*
039900     MOVE 'N'                    TO   WRK-LOOKUP-FOUND.           
040000     SET AP-IDX                  TO   1.                          
040100     SEARCH WRK-AP-ENTRY                                          
040200        AT END                                                    
040300           CONTINUE                                               
040400        WHEN WRK-AP-ID (AP-IDX)  EQUAL TR-AP-ID                   
040500             AND NOT WRK-AP-IS-DELETED (AP-IDX)                   
040600             MOVE 'Y'            TO   WRK-LOOKUP-FOUND            
040700     END-SEARCH.                                                  
040800*----------------------------------------------------------------*
040900 2100-99-EXIT.                   EXIT.                            
041000*----------------------------------------------------------------*
041100*----------------------------------------------------------------*
041200 2200-UPDATE-STATUS               SECTION.                        
041300*----------------------------------------------------------------*
041400     MOVE TR-NEW-STATUS           TO  WRK-AP-STATUS (AP-IDX).     
041500*----------------------------------------------------------------*
041600 2200-99-EXIT.                   EXIT.                            
041700*----------------------------------------------------------------*
041800*----------------------------------------------------------------*
041900 2300-CANCEL-APPOINTMENT          SECTION.                        
042000*----------------------------------------------------------------*
042100*    CANCEL IS ONE ATOMIC UPDATE - STATUS, CANCEL DATE AND THE   *
042200*    REASON ALL MOVE TOGETHER.                                   *
042300*----------------------------------------------------------------*
042400     MOVE 'CANCELLED'             TO  WRK-AP-STATUS (AP-IDX).     
042500     MOVE TR-CANCEL-REASON        TO  WRK-AP-CANCEL-REASON        
042600                                       (AP-IDX).                  
042700*----------------------------------------------------------------*
042800 2300-99-EXIT.                   EXIT.                            
042900*----------------------------------------------------------------*
043000*----------------------------------------------------------------*
043100 2400-RESCHEDULE                  SECTION.                        
043200*----------------------------------------------------------------*
043300*    DURATION IS PRESERVED - ONLY DATE, START AND END MOVE.      *
043400*----------------------------------------------------------------*
043500     MOVE TR-NEW-DATE             TO  WRK-AP-DATE (AP-IDX).       
043600     MOVE TR-NEW-START-TIME       TO  WRK-AP-START-TIME (AP-IDX). 
043700                                                                  
043800     ADD TR-NEW-START-TIME  WRK-AP-DURATION-MINUTES (AP-IDX)      
043900                                 GIVING WRK-AP-END-TIME (AP-IDX). 
044000*----------------------------------------------------------------*
044100 2400-99-EXIT.                   EXIT.                            
044200*----------------------------------------------------------------*
044300*----------------------------------------------------------------*
044400 2450-DELETE-APPOINTMENT          SECTION.                        
044500*----------------------------------------------------------------*
044600     MOVE 'Y'                TO  WRK-AP-DELETED-FLAG (AP-IDX).    
044700     ADD 1                        TO  WRK-DELETES-APPLIED.        
044800*----------------------------------------------------------------*
044900 2450-99-EXIT.                   EXIT.                            
045000*----------------------------------------------------------------*
045100*----------------------------------------------------------------*
045200 2500-SELECT-APPOINTMENTS         SECTION.                        
045300*----------------------------------------------------------------*
045400     MOVE ZEROS                   TO  WRK-SEL-TABLE-COUNT.        
045500     SET AP-IDX                   TO  1.                          
045600                                                                  
045700     PERFORM 2510-TEST-ONE-FOR-SELECTION                          
045800             UNTIL AP-IDX          GREATER WRK-AP-TABLE-COUNT.    
045900                                                                  
046000     PERFORM 2550-SORT-SELECTION.                                 
046100                                                                  
046200     SET SR-IDX                   TO  1.                          
046300                                                                  
046400     PERFORM 2560-WRITE-ONE-SELECTION                             
046500             UNTIL SR-IDX          GREATER WRK-SEL-TABLE-COUNT.   
046600*----------------------------------------------------------------*
046700 2500-99-EXIT.                   EXIT.                            
046800*----------------------------------------------------------------*
046900*----------------------------------------------------------------*
047000 2510-TEST-ONE-FOR-SELECTION      SECTION.                        
047100*----------------------------------------------------------------*
047200     IF NOT WRK-AP-IS-DELETED (AP-IDX)                            
047300        AND (TR-SEL-CUSTOMER-ID   EQUAL ZEROS OR                  
047400             WRK-AP-CUSTOMER-ID (AP-IDX) EQUAL TR-SEL-CUSTOMER-ID)
047500        AND (TR-SEL-BUSINESS-ID   EQUAL ZEROS OR                  
047600             WRK-AP-BUSINESS-ID (AP-IDX) EQUAL TR-SEL-BUSINESS-ID)
047700        AND (TR-SEL-STATUS        EQUAL SPACES OR                 
047800             WRK-AP-STATUS (AP-IDX) EQUAL TR-SEL-STATUS)          
047900        AND (TR-SEL-DATE-FROM     EQUAL ZEROS OR                  
048000             WRK-AP-DATE (AP-IDX) NOT LESS TR-SEL-DATE-FROM)      
048100        AND (TR-SEL-DATE-TO       EQUAL ZEROS OR                  
048200             WRK-AP-DATE (AP-IDX) NOT GREATER TR-SEL-DATE-TO)     
048300        AND ((TR-SEL-UPCOMING AND                                 
048400              WRK-AP-DATE (AP-IDX) NOT LESS WRK-RUN-DATE-CCYYMMDD)
048500             OR                                                   
048600             (TR-SEL-PAST AND                                     
048700              WRK-AP-DATE (AP-IDX) LESS WRK-RUN-DATE-CCYYMMDD)    
048800             OR                                                   
048900             (TR-SEL-MODE          EQUAL SPACES))                 
049000                                                                  
049100        ADD 1                     TO  WRK-SEL-TABLE-COUNT         
049200        SET SEL-IDX               TO  WRK-SEL-TABLE-COUNT         
049300                                                                  
049400        MOVE WRK-AP-ID (AP-IDX)   TO  WRK-SEL-AP-ID (SEL-IDX)     
049500        MOVE WRK-AP-CUSTOMER-ID (AP-IDX)                          
049600                             TO  WRK-SEL-CUSTOMER-ID (SEL-IDX)    
049700        MOVE WRK-AP-BUSINESS-ID (AP-IDX)                          
049800                             TO  WRK-SEL-BUSINESS-ID (SEL-IDX)    
049900        MOVE WRK-AP-DATE (AP-IDX) TO  WRK-SEL-DATE (SEL-IDX)      
050000        MOVE WRK-AP-START-TIME (AP-IDX)                           
050100                                  TO  WRK-SEL-START-TIME (SEL-IDX)
050200        MOVE WRK-AP-STATUS (AP-IDX)                               
050300                                  TO  WRK-SEL-STATUS (SEL-IDX)    
050400     END-IF.                                                      
050500                                                                  
050600     SET AP-IDX                   UP BY 1.                        
050700*----------------------------------------------------------------*
050800 2510-99-EXIT.                   EXIT.                            
050900*----------------------------------------------------------------*
051000*----------------------------------------------------------------*
051100 2550-SORT-SELECTION              SECTION.                        
051200*----------------------------------------------------------------*
051300*    CLASSIC BUBBLE SORT ON DATE/START-TIME - ASCENDING FOR      *
051400*    'UPCOMING', DESCENDING FOR 'PAST'.  THE TABLE IS SMALL      *
051500*    ENOUGH PER RUN THAT A BUBBLE PASS IS ADEQUATE.              *
051600*----------------------------------------------------------------*
051700     IF WRK-SEL-TABLE-COUNT        GREATER 1                      
051800        MOVE 'Y'                   TO  WRK-SEL-SWAPPED            
051900        PERFORM 2551-ONE-BUBBLE-PASS                              
052000                UNTIL NOT WRK-SEL-DID-SWAP                        
052100     END-IF.                                                      
052200*----------------------------------------------------------------*
052300 2550-99-EXIT.                   EXIT.                            
052400*----------------------------------------------------------------*
052500*----------------------------------------------------------------*
052600 2551-ONE-BUBBLE-PASS             SECTION.                        
052700*----------------------------------------------------------------*
052800     MOVE 'N'                     TO  WRK-SEL-SWAPPED.            
052900     SET SR-IDX                   TO  1.                          
053000                                                                  
053100     PERFORM 2552-COMPARE-ADJACENT                                
053200             UNTIL SR-IDX          NOT LESS WRK-SEL-TABLE-COUNT.  
053300*----------------------------------------------------------------*
053400 2551-99-EXIT.                   EXIT.                            
053500*----------------------------------------------------------------*
053600*----------------------------------------------------------------*
053700 2552-COMPARE-ADJACENT            SECTION.                        
053800*----------------------------------------------------------------*
053900     SET SEL-IDX                  TO  SR-IDX.                     
054000     SET SEL-IDX                  UP BY 1.                        
054100                                                                  
054200     IF (TR-SEL-PAST AND                                          
054300         WRK-SEL-DATE (SR-IDX) LESS WRK-SEL-DATE (SEL-IDX))       
054400        OR                                                        
054500        (TR-SEL-PAST AND                                          
054600         WRK-SEL-DATE (SR-IDX) EQUAL WRK-SEL-DATE (SEL-IDX) AND   
054700         WRK-SEL-START-TIME (SR-IDX) LESS                         
054800         WRK-SEL-START-TIME (SEL-IDX))                            
054900        OR                                                        
055000        (NOT TR-SEL-PAST AND                                      
055100         WRK-SEL-DATE (SR-IDX) GREATER WRK-SEL-DATE (SEL-IDX))    
055200        OR                                                        
055300        (NOT TR-SEL-PAST AND                                      
055400         WRK-SEL-DATE (SR-IDX) EQUAL WRK-SEL-DATE (SEL-IDX) AND   
055500         WRK-SEL-START-TIME (SR-IDX) GREATER                      
055600         WRK-SEL-START-TIME (SEL-IDX))                            
055700                                                                  
055800        MOVE WRK-SEL-ENTRY (SR-IDX)  TO  WRK-SEL-HOLD-ENTRY       
055900        MOVE WRK-SEL-ENTRY (SEL-IDX) TO  WRK-SEL-ENTRY (SR-IDX)   
056000        MOVE WRK-SEL-HOLD-ENTRY      TO  WRK-SEL-ENTRY (SEL-IDX)  
056100        MOVE 'Y'                     TO  WRK-SEL-SWAPPED          
056200     END-IF.                                                      
056300                                                                  
056400     SET SR-IDX                   UP BY 1.                        
056500*----------------------------------------------------------------*
056600 2552-99-EXIT.                   EXIT.                            
056700*----------------------------------------------------------------*
056800*----------------------------------------------------------------*
056900 2560-WRITE-ONE-SELECTION         SECTION.                        
057000*----------------------------------------------------------------*
057100     MOVE 'WRITING SELECTION LIST ENTRY' TO WRK-ERROR-MSG.        
057200                                                                  
057300     MOVE WRK-SEL-AP-ID (SR-IDX)       TO  SO-AP-ID.              
057400     MOVE WRK-SEL-CUSTOMER-ID (SR-IDX) TO  SO-CUSTOMER-ID.        
057500     MOVE WRK-SEL-BUSINESS-ID (SR-IDX) TO  SO-BUSINESS-ID.        
057600     MOVE WRK-SEL-DATE (SR-IDX)        TO  SO-DATE.               
057700     MOVE WRK-SEL-START-TIME (SR-IDX)  TO  SO-START-TIME.         
057800     MOVE WRK-SEL-STATUS (SR-IDX)      TO  SO-STATUS.             
057900                                                                  
058000     MOVE WRK-SELECT-OUT-REG           TO  FD-REG-FILEOUT2.       
058100                                                                  
058200     WRITE FD-REG-FILEOUT2.                                       
058300                                                                  
058400     PERFORM 8400-TEST-FS-FILEOUT2.                               
058500                                                                  
058600     IF WRK-FS-FILEOUT2          EQUAL ZEROS                      
058700        ADD 1                    TO   WRK-FILEOUT2-REGS-COUNTER   
058800     END-IF.                                                      
058900                                                                  
059000     SET SR-IDX                   UP BY 1.                        
059100*----------------------------------------------------------------*
059200 2560-99-EXIT.                   EXIT.                            
059300*----------------------------------------------------------------*
059400*----------------------------------------------------------------*
059500 2900-READ-FILE0001              SECTION.                         
059600*----------------------------------------------------------------*
059700     MOVE 'READING TRANSACTION FILE' TO WRK-ERROR-MSG.            
059800                                                                  
059900     READ FILE0001                INTO WRK-FILE0001-REG.          
060000                                                                  
060100     PERFORM 8100-TEST-FS-FILE0001.                               
060200                                                                  
060300     IF WRK-FS-FILE0001          EQUAL 10                         
060400        MOVE 'END'                TO  WRK-FILE0001-EOF            
060500     END-IF.                                                      
060600*----------------------------------------------------------------*
060700 2900-99-EXIT.                   EXIT.                            
060800*----------------------------------------------------------------*
060900*----------------------------------------------------------------*
061000 5000-REWRITE-APPOINTMENT-MASTER SECTION.                         
061100*----------------------------------------------------------------*
061200     SET AP-IDX                  TO   1.                          
061300                                                                  
061400     PERFORM 5100-BUILD-AND-WRITE-AP-OUT                          
061500             UNTIL AP-IDX         GREATER WRK-AP-TABLE-COUNT.     
061600*----------------------------------------------------------------*
061700 5000-99-EXIT.                   EXIT.                            
061800*----------------------------------------------------------------*
061900*----------------------------------------------------------------*
062000 5100-BUILD-AND-WRITE-AP-OUT     SECTION.                         
062100*----------------------------------------------------------------*
062200     IF NOT WRK-AP-IS-DELETED (AP-IDX)                            
062300        MOVE 'WRITING APPOINTMENT MASTER' TO WRK-ERROR-MSG        
062400                                                                  
062500        MOVE SPACES                      TO WRK-FILEOUT1-REG      
062600        MOVE WRK-AP-ID (AP-IDX)                                   
062700                      TO AP-ID OF WRK-FILEOUT1-REG                
062800        MOVE WRK-AP-CUSTOMER-ID (AP-IDX)                          
062900                      TO AP-CUSTOMER-ID OF WRK-FILEOUT1-REG       
063000        MOVE WRK-AP-BUSINESS-ID (AP-IDX)                          
063100                      TO AP-BUSINESS-ID OF WRK-FILEOUT1-REG       
063200        MOVE WRK-AP-SERVICE-ID (AP-IDX)                           
063300                      TO AP-SERVICE-ID OF WRK-FILEOUT1-REG        
063400        MOVE WRK-AP-DATE (AP-IDX)                                 
063500                      TO AP-DATE OF WRK-FILEOUT1-REG              
063600        MOVE WRK-AP-START-TIME (AP-IDX)                           
063700                      TO AP-START-TIME OF WRK-FILEOUT1-REG        
063800        MOVE WRK-AP-END-TIME (AP-IDX)                             
063900                      TO AP-END-TIME OF WRK-FILEOUT1-REG          
064000        MOVE WRK-AP-DURATION-MINUTES (AP-IDX)                     
064100             TO AP-DURATION-MINUTES OF WRK-FILEOUT1-REG           
064200        MOVE WRK-AP-PRICE (AP-IDX)                                
064300                      TO AP-PRICE OF WRK-FILEOUT1-REG             
064400        MOVE WRK-AP-STATUS (AP-IDX)                               
064500                      TO AP-STATUS OF WRK-FILEOUT1-REG            
064600        MOVE WRK-AP-NOTES (AP-IDX)                                
064700                      TO AP-NOTES OF WRK-FILEOUT1-REG             
064800        MOVE WRK-AP-CREATED-DATE (AP-IDX)                         
064900                      TO AP-CREATED-DATE OF WRK-FILEOUT1-REG      
065000        MOVE WRK-AP-CANCEL-REASON (AP-IDX)                        
065100             TO AP-CANCELLATION-REASON OF WRK-FILEOUT1-REG        
065200                                                                  
065300        MOVE WRK-FILEOUT1-REG            TO FD-REG-FILEOUT1       
065400        WRITE FD-REG-FILEOUT1                                     
065500                                                                  
065600        PERFORM 8300-TEST-FS-FILEOUT1                             
065700                                                                  
065800        IF WRK-FS-FILEOUT1       EQUAL ZEROS                      
065900           ADD 1                 TO   WRK-FILEOUT1-REGS-COUNTER   
066000        END-IF                                                    
066100     END-IF.                                                      
066200                                                                  
066300     SET AP-IDX                  UP BY 1.                         
066400*----------------------------------------------------------------*
066500 5100-99-EXIT.                   EXIT.                            
066600*----------------------------------------------------------------*
066700*----------------------------------------------------------------*
066800 3000-FINALIZE                   SECTION.                         
066900*----------------------------------------------------------------*
067000     CLOSE FILE0001                                               
067100           FILE0002                                               
067200           FILEOUT1                                               
067300           FILEOUT2.                                              
067400                                                                  
067500     DISPLAY '***************************'.                       
067600     DISPLAY '*  SUCCESSFUL  EXECUTION  *'.                       
067700     DISPLAY '***************************'.                       
067800     DISPLAY '*MODULE..........:' WRK-PROGRAM '*'.                
067900     DISPLAY '*-------------------------*'.                       
068000     DISPLAY '*TRANSACTIONS READ...:' WRK-FILE0001-REGS-COUNTER   
068100     '*'.                                                         
068200     DISPLAY '*DELETES APPLIED.....:' WRK-DELETES-APPLIED         
068300     '*'.                                                         
068400     DISPLAY '*APPTS ON MASTER.....:' WRK-FILEOUT1-REGS-COUNTER   
068500     '*'.                                                         
068600     DISPLAY '*SELECTIONS WRITTEN..:' WRK-FILEOUT2-REGS-COUNTER   
068700     '*'.                                                         
068800     DISPLAY '*-------------------------*'.                       
068900     DISPLAY '*EXECUTED......:' WRK-DATE-FORMATTED '*'.           
069000     DISPLAY '*.................' WRK-TIME-FORMATTED '*'.         
069100     DISPLAY '***************************'.                       
069200                                                                  
069300     STOP RUN.                                                    
069400*----------------------------------------------------------------*
069500 3000-99-EXIT.                   EXIT.                            
069600*----------------------------------------------------------------*
069700*----------------------------------------------------------------*
069800 8100-TEST-FS-FILE0001           SECTION.                         
069900*----------------------------------------------------------------*
070000     IF WRK-FS-FILE0001          NOT EQUAL ZEROS AND 10           
070100        MOVE WRK-FS-FILE0001     TO  WRK-ERROR-CODE               
070200        PERFORM 9999-CALL-ABEND-PGM                               
070300     END-IF.                                                      
070400*----------------------------------------------------------------*
070500 8100-99-EXIT.                   EXIT.                            
070600*----------------------------------------------------------------*
070700*----------------------------------------------------------------*
070800 8200-TEST-FS-FILE0002           SECTION.                         
070900*----------------------------------------------------------------*
071000     IF WRK-FS-FILE0002          NOT EQUAL ZEROS AND 10           
071100        MOVE WRK-FS-FILE0002     TO  WRK-ERROR-CODE               
071200        PERFORM 9999-CALL-ABEND-PGM                               
071300     END-IF.                                                      
071400*----------------------------------------------------------------*
071500 8200-99-EXIT.                   EXIT.                            
071600*----------------------------------------------------------------*
071700*----------------------------------------------------------------*
071800 8300-TEST-FS-FILEOUT1           SECTION.                         
071900*----------------------------------------------------------------*
072000     IF WRK-FS-FILEOUT1          NOT EQUAL ZEROS                  
072100        MOVE WRK-FS-FILEOUT1     TO  WRK-ERROR-CODE               
072200        PERFORM 9999-CALL-ABEND-PGM                               
072300     END-IF.                                                      
072400*----------------------------------------------------------------*
072500 8300-99-EXIT.                   EXIT.                            
072600*----------------------------------------------------------------*
072700*----------------------------------------------------------------*
072800 8400-TEST-FS-FILEOUT2           SECTION.                         
072900*----------------------------------------------------------------*
073000     IF WRK-FS-FILEOUT2          NOT EQUAL ZEROS                  
073100        MOVE WRK-FS-FILEOUT2     TO  WRK-ERROR-CODE               
073200        PERFORM 9999-CALL-ABEND-PGM                               
073300     END-IF.                                                      
073400*----------------------------------------------------------------*
073500 8400-99-EXIT.                   EXIT.                            
073600*----------------------------------------------------------------*
073700*----------------------------------------------------------------*
073800 9000-GET-DATE-TIME              SECTION.                         
073900*----------------------------------------------------------------*
074000     ACCEPT WRK-SYSTEM-DATE      FROM DATE.                       
074100     MOVE YY                     TO YYYY-FORMATTED.               
074200     MOVE MM                     TO MM-FORMATTED.                 
074300     MOVE DD                     TO DD-FORMATTED.                 
074400     ADD  2000                   TO YYYY-FORMATTED.               
074500                                                                  
074600     ACCEPT WRK-SYSTEM-TIME      FROM TIME.                       
074700     MOVE HOUR                   TO HOUR-FORMATTED.               
074800     MOVE MINUTE                 TO MINUTE-FORMATTED.             
074900     MOVE SECOND                 TO SECOND-FORMATTED.             
075000*----------------------------------------------------------------*
075100 9000-99-EXIT.                   EXIT.                            
075200*----------------------------------------------------------------*
075300*----------------------------------------------------------------*
075400 9500-LOAD-AP-TABLE              SECTION.                         
075500*----------------------------------------------------------------*
075600     MOVE 'LOADING APPOINTMENT TABLE' TO WRK-ERROR-MSG.           
075700     MOVE SPACES                 TO   WRK-AP-LOAD-EOF.            
075800                                                                  
075900     READ FILE0002                INTO WRK-FILE0002-REG.          
076000     PERFORM 8200-TEST-FS-FILE0002.                               
076100                                                                  
076200     IF WRK-FS-FILE0002          EQUAL 10                         
076300        MOVE 'END'                TO  WRK-AP-LOAD-EOF             
076400     END-IF.                                                      
076500                                                                  
076600     PERFORM 9501-LOAD-ONE-AP-ENTRY                               
076700             UNTIL WRK-AP-LOAD-EOF EQUAL 'END'.                   
076800*----------------------------------------------------------------*
076900 9500-99-EXIT.                   EXIT.                            
077000*----------------------------------------------------------------*
077100*----------------------------------------------------------------*
077200 9501-LOAD-ONE-AP-ENTRY          SECTION.                         
077300*----------------------------------------------------------------*
077400     ADD 1                        TO  WRK-AP-TABLE-COUNT.         
077500     SET AP-IDX                   TO  WRK-AP-TABLE-COUNT.         
077600                                                                  
077700     MOVE AP-ID       OF WRK-FILE0002-REG                         
077800                                  TO WRK-AP-ID (AP-IDX).          
077900     MOVE AP-CUSTOMER-ID OF WRK-FILE0002-REG                      
078000                                  TO WRK-AP-CUSTOMER-ID (AP-IDX). 
078100     MOVE AP-BUSINESS-ID OF WRK-FILE0002-REG                      
078200                                  TO WRK-AP-BUSINESS-ID (AP-IDX). 
078300     MOVE AP-SERVICE-ID  OF WRK-FILE0002-REG                      
078400                                  TO WRK-AP-SERVICE-ID (AP-IDX).  
078500     MOVE AP-DATE         OF WRK-FILE0002-REG                     
078600                                  TO WRK-AP-DATE (AP-IDX).        
078700     MOVE AP-START-TIME   OF WRK-FILE0002-REG                     
078800                                  TO WRK-AP-START-TIME (AP-IDX).  
078900     MOVE AP-END-TIME     OF WRK-FILE0002-REG                     
079000                                  TO WRK-AP-END-TIME (AP-IDX).    
079100     MOVE AP-DURATION-MINUTES OF WRK-FILE0002-REG                 
079200                                  TO WRK-AP-DURATION-MINUTES      
079300                                      (AP-IDX).                   
079400     MOVE AP-PRICE        OF WRK-FILE0002-REG                     
079500                                  TO WRK-AP-PRICE (AP-IDX).       
079600     MOVE AP-STATUS       OF WRK-FILE0002-REG                     
079700                                  TO WRK-AP-STATUS (AP-IDX).      
079800     MOVE AP-NOTES        OF WRK-FILE0002-REG                     
079900                                  TO WRK-AP-NOTES (AP-IDX).       
080000     MOVE AP-CREATED-DATE OF WRK-FILE0002-REG                     
080100                                  TO WRK-AP-CREATED-DATE (AP-IDX).
080200     MOVE AP-CANCELLATION-REASON OF WRK-FILE0002-REG              
080300                             TO WRK-AP-CANCEL-REASON (AP-IDX).    
080400     MOVE 'N'                     TO WRK-AP-DELETED-FLAG (AP-IDX).
080500                                                                  
080600     READ FILE0002                INTO WRK-FILE0002-REG.          
080700     PERFORM 8200-TEST-FS-FILE0002.                               
080800                                                                  
080900     IF WRK-FS-FILE0002          EQUAL 10                         
081000        MOVE 'END'                TO  WRK-AP-LOAD-EOF             
081100     END-IF.                                                      
081200*----------------------------------------------------------------*
081300 9501-99-EXIT.                   EXIT.                            
081400*----------------------------------------------------------------*
081500*----------------------------------------------------------------*
081600 9999-CALL-ABEND-PGM             SECTION.                         
081700*----------------------------------------------------------------*
081800     MOVE WRK-DATE-FORMATTED     TO WRK-ERROR-DATE.               
081900     MOVE WRK-TIME-FORMATTED     TO WRK-ERROR-TIME.               
082000     CALL WRK-ABEND-PGM          USING WRK-ERROR-LOG.             
082100*----------------------------------------------------------------*
082200 9999-99-EXIT.                   EXIT.                            
082300*----------------------------------------------------------------*
