000100*================================================================*
000200*        I D E N T I F I C A T I O N      D I V I S I O N        *
000300*================================================================*
000400 IDENTIFICATION  DIVISION.                                        
000500 PROGRAM-ID.     ZTRG0003.                                        
000600 AUTHOR.         JULIO CESAR RAMALHO.                             
000700 INSTALLATION.   ZENTRA SYSTEMS - BATCH DEVELOPMENT.              
000800 DATE-WRITTEN.   18/06/1996.                                      
000900 DATE-COMPILED.                                                   
001000 SECURITY.       UNCLASSIFIED - INTERNAL BATCH USE ONLY.          
001100*----------------------------------------------------------------*
001200*                 ZENTRA SYSTEMS COBOL DEVELOPMENT               *
001300*----------------------------------------------------------------*
001400*    PROGRAM-ID..: ZTRG0003.                                     *
001500*    ANALYST.....: J. C. RAMALHO                                 *
001600*    PROGRAMMER..: J. C. RAMALHO                                 *
001700*    DATE........: 18/06/1996                                    *
001800*----------------------------------------------------------------*
001900*    PROJECT.....: ZENTRA APPOINTMENT BOOKING - BATCH CORE       *
002000*----------------------------------------------------------------*
002100*    GOAL........: ONE SINGLE-PASS ROLL-UP OF THE APPOINTMENT    *
002200*                  MASTER FOR ONE BUSINESS OVER A CALLER-RESOLVED*
002300*                  PERIOD (DAILY/WEEKLY/MONTHLY/YEARLY), EMITTING*
002400*                  ONE ANALYTICS-REPORT-RECORD PLUS THE PRINTED  *
002500*                  BUSINESS ANALYTICS REPORT FOR THAT PERIOD.    *
002600*----------------------------------------------------------------*
002700*    FILES.......:  DDNAME          LRECL       INCLUDE/BOOK     *
002800*                   FILE0001        00040       (PARAMETER CARD) *
002900*                   FILE0002        00762       ZTRG01           *
003000*                   FILE0003        00518       ZTRG02           *
003100*                   FILE0004        00480       ZTRG05           *
003200*                   FILEOUT1        05698       ZTRG07           *
003300*                   FILEOUT2        00132       (PRINT LINE)     *
003400*----------------------------------------------------------------*
003500*    TABLE DB2...:  NONE.                                        *
003600*----------------------------------------------------------------*
003700*----------------------------------------------------------------*
003800*    CHANGE LOG                                                  *
003900*----------------------------------------------------------------*
004000*    18/06/1996  JCR  REQ0360  ORIGINAL PROGRAM - DAILY AND     * 
004100*                              WEEKLY ROLL-UP ONLY.              *
004200*    25/09/1996  JCR  REQ0364  ADDED MONTHLY AND YEARLY PERIOD   *
004300*                              TYPES - SAME ROLL-UP PASS, CALLER *
004400*                              NOW RESOLVES PERIOD-START/END FOR *
004500*                              ALL FOUR CALLERS BEFORE THIS STEP *
004600*                              RUNS (NO CALENDAR MATH WAS ADDED  *
004700*                              FOR WEEK/MONTH/YEAR BOUNDARIES).  *
004800*    12/02/1997  JCR  REQ0371  ADDED THE TOP-5 SERVICES SECTION  *
004900*                              AND THE CUSTOMER PARTICIPATION    *
005000*                              LINE TO THE PRINTED REPORT.       *
005100*    11/01/1999  JCR  REQ0140  Y2K - AN-PERIOD-START/END, AP-DATE*
005200*                              AND THE DAILY-REVENUE TABLE DATES *
005300*                              CONFIRMED CCYYMMDD THROUGHOUT; NO *
005400*                              WINDOWING LOGIC WAS PRESENT TO    *
005500*                              REMOVE.                           *
005600*    30/07/2001  RMV  REQ0390  MISSING BUSINESS PROFILE NOW      *
005700*                              ABENDS INSTEAD OF PRINTING BLANK  *
005800*                              BUSINESS NAME LINE.               *
005900*    19/05/2004  TLS  REQ0418  RAISED THE SERVICE AND CUSTOMER   *
006000*                              ACCUMULATOR TABLES TO 1000/2000   *
006100*                              ENTRIES - LARGER BUSINESSES WERE  *
006200*                              OVERFLOWING A FULL YEAR ROLL-UP.  *
006300*    09/02/2010  TLS  REQ0450  TOP-5 RANKING RE-WRITTEN AS A     *
006400*                              STABLE DESCENDING BUBBLE SORT SO  *
006500*                              TIES KEEP FIRST-SEEN ORDER, NOT   *
006600*                              WHATEVER ORDER THE SEARCH LEFT    *
006700*                              THEM IN.                          *
006800*    03/11/2009  TLS  REQ0419  DROPPED TR-PERIOD-TYPE FROM THE   *
006900*                              PARAMETER CARD - THIS STEP NEVER  *
007000*                              BRANCHED ON IT (SEE REQ0364 ABOVE)*
007100*                              AND THE CALLER NEVER SET IT EITHER*
007200*                              ONCE PERIOD-START/END ARRIVED     *
007300*                              PRE-RESOLVED.                     *
007400*----------------------------------------------------------------*
007500*================================================================*
007600*           E N V I R O N M E N T      D I V I S I O N           *
007700*================================================================*
007800 ENVIRONMENT DIVISION.                                            
007900 CONFIGURATION SECTION.                                           
008000 SPECIAL-NAMES.                                                   
008100     C01 IS TOP-OF-FORM.                                          
008200                                                                  
008300 INPUT-OUTPUT SECTION.                                            
008400 FILE-CONTROL.                                                    
008500                                                                  
008600     SELECT FILE0001      ASSIGN TO UTS-S-FILE0001                
008700      ORGANIZATION IS     SEQUENTIAL                              
008800      ACCESS MODE  IS     SEQUENTIAL                              
008900      FILE STATUS  IS     WRK-FS-FILE0001.                        
009000                                                                  
009100     SELECT FILE0002      ASSIGN TO UTS-S-FILE0002                
009200      ORGANIZATION IS     SEQUENTIAL                              
009300      ACCESS MODE  IS     SEQUENTIAL                              
009400      FILE STATUS  IS     WRK-FS-FILE0002.                        
009500                                                                  
009600     SELECT FILE0003      ASSIGN TO UTS-S-FILE0003                
009700      ORGANIZATION IS     SEQUENTIAL                              
009800      ACCESS MODE  IS     SEQUENTIAL                              
009900      FILE STATUS  IS     WRK-FS-FILE0003.                        
010000                                                                  
010100     SELECT FILE0004      ASSIGN TO UTS-S-FILE0004                
010200      ORGANIZATION IS     SEQUENTIAL                              
010300      ACCESS MODE  IS     SEQUENTIAL                              
010400      FILE STATUS  IS     WRK-FS-FILE0004.                        
010500                                                                  
010600     SELECT FILEOUT1      ASSIGN TO UTS-S-FILEOUT1                
010700      ORGANIZATION IS     SEQUENTIAL                              
010800      ACCESS MODE  IS     SEQUENTIAL                              
010900      FILE STATUS  IS     WRK-FS-FILEOUT1.                        
011000                                                                  
011100     SELECT FILEOUT2      ASSIGN TO UTS-S-FILEOUT2                
011200      ORGANIZATION IS     SEQUENTIAL                              
011300      ACCESS MODE  IS     SEQUENTIAL                              
011400      FILE STATUS  IS     WRK-FS-FILEOUT2.                        
011500                                                                  
011600*================================================================*
011700*                  D A T A      D I V I S I O N                  *
011800*================================================================*
011900 DATA DIVISION.                                                   
012000 FILE SECTION.                                                    
012100*                                                                 
012200 FD FILE0001                                                      
012300     RECORDING MODE IS F                                          
012400     LABEL RECORD   IS STANDARD                                   
012500     BLOCK CONTAINS 00 RECORDS.                                   
012600 01 FD-REG-FILE0001   PIC X(40).                                  
012700                                                                  
012800 FD FILE0002                                                      
012900     RECORDING MODE IS F                                          
013000     LABEL RECORD   IS STANDARD                                   
013100     BLOCK CONTAINS 00 RECORDS.                                   
013200 01 FD-REG-FILE0002   PIC X(762).                                 
013300                                                                  
013400 FD FILE0003                                                      
013500     RECORDING MODE IS F                                          
013600     LABEL RECORD   IS STANDARD                                   
013700     BLOCK CONTAINS 00 RECORDS.                                   
013800 01 FD-REG-FILE0003   PIC X(518).                                 
013900                                                                  
014000 FD FILE0004                                                      
014100     RECORDING MODE IS F                                          
014200     LABEL RECORD   IS STANDARD                                   
014300     BLOCK CONTAINS 00 RECORDS.                                   
014400 01 FD-REG-FILE0004   PIC X(480).                                 
014500                                                                  
014600 FD FILEOUT1                                                      
014700     RECORDING MODE IS F                                          
014800     LABEL RECORD   IS STANDARD                                   
014900     BLOCK CONTAINS 00 RECORDS.                                   
015000 01 FD-REG-FILEOUT1   PIC X(5698).                                
015100                                                                  
015200 FD FILEOUT2                                                      
015300     RECORDING MODE IS F                                          
015400     LABEL RECORD   IS STANDARD                                   
015500     BLOCK CONTAINS 00 RECORDS.                                   
015600 01 FD-REG-FILEOUT2   PIC X(132).                                 
015700                                                                  
015800*----------------------------------------------------------------*
015900*                  WORKING-STORAGE SECTION                       *
016000*----------------------------------------------------------------*
016100 WORKING-STORAGE SECTION.                                         
016200                                                                  
016300 77 WRK-FILE0004-REGS-COUNTER          PIC 9(06) COMP VALUE ZEROS.
016400 77 WRK-FILEOUT1-REGS-COUNTER          PIC 9(06) COMP VALUE ZEROS.
016500 77 WRK-FILEOUT2-REGS-COUNTER          PIC 9(06) COMP VALUE ZEROS.
016600                                                                  
016700 77 WRK-FILE0004-EOF                   PIC X(03) VALUE SPACES.    
016800 77 WRK-BP-LOAD-EOF                    PIC X(03) VALUE SPACES.    
016900 77 WRK-SV-LOAD-EOF                    PIC X(03) VALUE SPACES.    
017000                                                                  
017100*DATA FOR ERROR LOG:                                              
017200 01 WRK-ERROR-LOG.                                                
017300    03 WRK-PROGRAM                     PIC X(08) VALUE            
017400                                                  'ZTRG0003'.     
017500    03 WRK-ERROR-MSG                   PIC X(30) VALUE SPACES.    
017600    03 WRK-ERROR-CODE                  PIC X(30) VALUE SPACES.    
017700    03 WRK-ERROR-SEVERITY              PIC X(01) VALUE 'A'.       
017800    03 WRK-ERROR-DATE                  PIC X(10) VALUE SPACES.    
017900    03 WRK-ERROR-TIME                  PIC X(08) VALUE SPACES.    
018000                                                                  
018100*ABENDING PROGRAM:                                                
018200 77 WRK-ABEND-PGM                      PIC X(08) VALUE            
018300                                                  'ZTRGABND'.     
018400                                                                  
018500 01 WRK-FILE-STATUS.                                              
018600    03 WRK-FS-FILE0001                 PIC 9(02) VALUE ZEROS.     
018700    03 WRK-FS-FILE0002                 PIC 9(02) VALUE ZEROS.     
018800    03 WRK-FS-FILE0003                 PIC 9(02) VALUE ZEROS.     
018900    03 WRK-FS-FILE0004                 PIC 9(02) VALUE ZEROS.     
019000    03 WRK-FS-FILEOUT1                 PIC 9(02) VALUE ZEROS.     
019100    03 WRK-FS-FILEOUT2                 PIC 9(02) VALUE ZEROS.     
019200                                                                  
019300*-------------------------------------------------------------*   
019400*    PARAMETER CARD - ONE RUN = ONE BUSINESS/ONE PERIOD        *  
019500*    NOTE: TR-PERIOD-START/END ARRIVE PRE-RESOLVED FROM THE    *  
019600*    ONLINE SCHEDULING FRONT END FOR ALL FOUR PERIOD TYPES -   *  
019700*    THIS STEP DOES NOT DERIVE WEEK/MONTH/YEAR BOUNDARIES.     *  
019800*-------------------------------------------------------------*   
019900 01 WRK-FILE0001-REG.                                             
020000    03 TR-BUSINESS-ID                  PIC 9(09).                 
020100    03 TR-PERIOD-START                 PIC 9(08).                 
020200*        ALTERNATE VIEW - CCYY / MM / DD SPLIT FOR DISPLAY USE  * 
020300    03 TR-PERIOD-START-R  REDEFINES                               
020400       TR-PERIOD-START.                                           
020500        05  TR-PS-CCYY                 PIC 9(04).                 
020600        05  TR-PS-MM                   PIC 9(02).                 
020700        05  TR-PS-DD                   PIC 9(02).                 
020800    03 TR-PERIOD-END                   PIC 9(08).                 
020900    03 TR-RUN-DATE                     PIC 9(08).                 
021000    03 FILLER                          PIC X(07).                 
021100                                                                  
021200*-------------------------------------------------------------*   
021300*    CURRENT APPOINTMENT BUFFER - UNPACKED FROM THE FLAT       *  
021500*-------------------------------------------------------------*   
021600 01 WRK-FILE0004-REG.                                             
021700    03 WRK-AP-ID4                      PIC 9(09).                 
021800    03 WRK-AP-CUSTOMER-ID4             PIC 9(09).                 
021900    03 WRK-AP-BUSINESS-ID4             PIC 9(09).                 
022000    03 WRK-AP-SERVICE-ID4              PIC 9(09).                 
022100    03 WRK-AP-DATE4                    PIC 9(08).                 
022200    03 WRK-AP-START-TIME4              PIC 9(04).                 
022300    03 WRK-AP-END-TIME4                PIC 9(04).                 
022400    03 WRK-AP-DURATION4                PIC 9(04).                 
022500    03 WRK-AP-PRICE4                   PIC S9(7)V99 COMP-3.       
022600    03 WRK-AP-STATUS4                  PIC X(09).                 
022700    03 WRK-AP-NOTES4                   PIC X(200).                
022800    03 WRK-AP-CREATED-DATE4            PIC 9(08).                 
022900    03 WRK-AP-CANCEL-REASON4           PIC X(200).                
023000                                                                  
023100*-------------------------------------------------------------*   
023200*    BUSINESS PROFILE - ONE RECORD, REQUIRED LOOKUP BY ID.     *  
023300*    ONLY THE ID AND THE NAME ARE NEEDED FOR THE REPORT        *  
023400*    HEADING - SEE ZTRG01 FOR THE FULL PROFILE LAYOUT.         *  
023500*-------------------------------------------------------------*   
023600 01 WRK-FILE0002-REG.                                             
023700    03 WRK-BP-ID                       PIC 9(09).                 
023800    03 WRK-BP-OWNER-ID                 PIC 9(09).                 
023900    03 WRK-BP-BUSINESS-NAME            PIC X(60).                 
024000    03 FILLER                          PIC X(684).                
024100                                                                  
024200*-------------------------------------------------------------*   
024300*    SERVICE MASTER TABLE - LOADED ENTIRE, SEARCHED BY ID FOR  *  
024400*    TOP-5 NAME RESOLUTION (NO ISAM HANDLER ON THIS MASTER).   *  
024500*-------------------------------------------------------------*   
024600 01 WRK-SV-TABLE.                                                 
024700    03 WRK-SV-ENTRY   OCCURS 1000 TIMES                           
024800                       INDEXED BY SV-IDX.                         
024900        05  WRK-SV-ID                  PIC 9(09).                 
025000        05  WRK-SV-NAME                PIC X(60).                 
025100 77 WRK-SV-TABLE-COUNT                 PIC 9(04) COMP VALUE ZEROS.
025200                                                                  
025300*-------------------------------------------------------------*   
025400*    CALENDAR WORK AREA - NEXT-CALENDAR-DAY WALK USED ONLY TO  *  
025500*    SEED ONE AN-DAILY-REVENUE-TABLE ENTRY PER DAY IN PERIOD.  *  
025600*-------------------------------------------------------------*   
025700 01 WRK-WORK-DATE-AREA.                                           
025800    03 WRK-WORK-DATE                   PIC 9(08).                 
025900*        ALTERNATE VIEW - CCYY / MM / DD SPLIT FOR THE WALK    *  
026000    03 WRK-WORK-DATE-R  REDEFINES                                 
026100       WRK-WORK-DATE.                                             
026200        05  WRK-WORK-CCYY              PIC 9(04).                 
026300        05  WRK-WORK-MM                PIC 9(02).                 
026400        05  WRK-WORK-DD                PIC 9(02).                 
026500                                                                  
026600*        MONTH-LENGTH TABLE LOADED BY REDEFINITION OF LITERALS *  
026700 01 WRK-MONTH-LENGTHS-LIT.                                        
026800    03 FILLER                          PIC 9(02) VALUE 31.        
026900    03 FILLER                          PIC 9(02) VALUE 28.        
027000    03 FILLER                          PIC 9(02) VALUE 31.        
027100    03 FILLER                          PIC 9(02) VALUE 30.        
027200    03 FILLER                          PIC 9(02) VALUE 31.        
027300    03 FILLER                          PIC 9(02) VALUE 30.        
027400    03 FILLER                          PIC 9(02) VALUE 31.        
027500    03 FILLER                          PIC 9(02) VALUE 31.        
027600    03 FILLER                          PIC 9(02) VALUE 30.        
027700    03 FILLER                          PIC 9(02) VALUE 31.        
027800    03 FILLER                          PIC 9(02) VALUE 30.        
027900    03 FILLER                          PIC 9(02) VALUE 31.        
028000 01 WRK-MONTH-LENGTHS  REDEFINES                                  
028100    WRK-MONTH-LENGTHS-LIT.                                        
028200    03 WRK-MONTH-LEN   OCCURS 12 TIMES PIC 9(02).                 
028300                                                                  
028400 77 WRK-CURRENT-MONTH-LEN              PIC 9(02) COMP VALUE ZEROS.
028500 77 WRK-LEAP-DIV-QUOT                  PIC 9(06) COMP VALUE ZEROS.
028600 77 WRK-LEAP-DIV-REM                   PIC 9(06) COMP VALUE ZEROS.
028700 77 WRK-LEAP-YEAR-FLAG                 PIC X(01) VALUE 'N'.       
028800    88  WRK-IS-LEAP-YEAR                     VALUE 'Y'.           
028900                                                                  
029000*-------------------------------------------------------------*   
029100*    DISTINCT-SERVICE ACCUMULATOR - BOOKINGS (ALL STATUSES)    *  
029200*    AND REVENUE (CONFIRMED/COMPLETED ONLY), FIRST-SEEN ORDER. *  
029300*-------------------------------------------------------------*   
029400 01 WRK-SVC-ACCUM-TABLE.                                          
029500    03 WRK-SVA-ENTRY   OCCURS 1000 TIMES                          
029600                       INDEXED BY SVA-IDX.                        
029700        05  WRK-SVA-ID                 PIC 9(09).                 
029800        05  WRK-SVA-BOOKINGS           PIC 9(05) COMP.            
029900        05  WRK-SVA-REVENUE            PIC S9(9)V99 COMP-3.       
030000 77 WRK-SVC-ACCUM-COUNT                PIC 9(04) COMP VALUE ZEROS.
030100 77 WRK-SVA-SWAP-FLAG                  PIC X(01) VALUE 'N'.       
030200    88  WRK-SVA-A-SWAP-MADE                  VALUE 'Y'.           
030300 01 WRK-SVA-HOLD-ENTRY.                                           
030400    03 WRK-SVA-HOLD-ID                 PIC 9(09).                 
030500    03 WRK-SVA-HOLD-BOOKINGS           PIC 9(05) COMP.            
030600    03 WRK-SVA-HOLD-REVENUE            PIC S9(9)V99 COMP-3.       
030700                                                                  
030800*-------------------------------------------------------------*   
030900*    DISTINCT-CUSTOMER ACCUMULATOR - PARTICIPATION COUNTS      *  
031000*-------------------------------------------------------------*   
031100 01 WRK-CUST-ACCUM-TABLE.                                         
031200    03 WRK-CUA-ENTRY   OCCURS 2000 TIMES                          
031300                       INDEXED BY CUA-IDX.                        
031400        05  WRK-CUA-ID                 PIC 9(09).                 
031500        05  WRK-CUA-NEW-FLAG           PIC X(01).                 
031600            88  WRK-CUA-IS-NEW               VALUE 'Y'.           
031700 77 WRK-CUST-ACCUM-COUNT               PIC 9(04) COMP VALUE ZEROS.
031800 77 WRK-CUST-NEW-COUNT                 PIC 9(05) COMP VALUE ZEROS.
031900                                                                  
032000*-------------------------------------------------------------*   
032100*    WORK FLAGS FOR THE TABLE-SEARCH-OR-INSERT IDIOM           *  
032200*-------------------------------------------------------------*   
032300 77 WRK-FOUND-FLAG                     PIC X(01) VALUE 'N'.       
032400    88  WRK-ENTRY-WAS-FOUND                  VALUE 'Y'.           
032500                                                                  
032600*-------------------------------------------------------------*   
032700*    ANALYTICS REPORT RECORD - SAME COPY BOOK WRITTEN TO FILE  *  
032800*-------------------------------------------------------------*   
032900 01 WRK-FILEOUT1-REG.                                             
033000    COPY 'ZTRG07'.                                                
033100                                                                  
033200*-------------------------------------------------------------*   
033300*    PRINT-LINE AREAS FOR THE BUSINESS ANALYTICS REPORT        *  
033400*-------------------------------------------------------------*   
033500 01 WRK-PRINT-LINE                     PIC X(132) VALUE SPACES.   
033600                                                                  
033700 01 WRK-PRINT-AMOUNT-ED                PIC $ZZZ,ZZZ,ZZ9.99.       
033800                                                                  
033900 01 WRK-SYSTEM-DATE.                                              
034000    03 YY                              PIC 9(02) VALUE ZEROS.     
034100    03 MM                              PIC 9(02) VALUE ZEROS.     
034200    03 DD                              PIC 9(02) VALUE ZEROS.     
034300 01 WRK-SYSTEM-TIME                    PIC 9(08) VALUE ZEROS.     
034400 77 WRK-RUN-DATE-CCYYMMDD              PIC 9(08) VALUE ZEROS.     
034500                                                                  
034600*================================================================*
034700*               P R O C E D U R E      D I V I S I O N           *
034800*================================================================*
034900 PROCEDURE DIVISION.                                              
035000*----------------------------------------------------------------*
035100 0000-MAIN-PROCESS               SECTION.                         
035200*----------------------------------------------------------------*
035300     PERFORM 1000-INITIALIZE.                                     
035400     PERFORM 2000-PROCESS-APPOINTMENTS.                           
035500     PERFORM 3000-FINALIZE-TOTALS.                                
035600     PERFORM 4000-PRINT-REPORT.                                   
035700     PERFORM 5000-WRITE-ANALYTICS-RECORD.                         
035800     PERFORM 9900-FINALIZE.                                       
035900*----------------------------------------------------------------*
036000 0000-99-EXIT.                   EXIT.                            
036100*----------------------------------------------------------------*
036200*----------------------------------------------------------------*
036300 1000-INITIALIZE                 SECTION.                         
036400*----------------------------------------------------------------*
036500     MOVE 'OPENING FILES'        TO   WRK-ERROR-MSG.              
036600                                                                  
036700     OPEN INPUT                  FILE0001                         
036800                                  FILE0002                        
036900                                  FILE0003                        
037000                                  FILE0004.                       
037100                                                                  
037200     OPEN OUTPUT                 FILEOUT1                         
037300                                  FILEOUT2.                       
037400                                                                  
037500     MOVE 'OPEN FILE FILE0001'  TO   WRK-ERROR-MSG.               
037600     PERFORM 8100-TEST-FS-FILE0001.                               
037700                                                                  
037800     MOVE 'OPEN FILE FILE0002'  TO   WRK-ERROR-MSG.               
037900     PERFORM 8200-TEST-FS-FILE0002.                               
038000                                                                  
038100     MOVE 'OPEN FILE FILE0003'  TO   WRK-ERROR-MSG.               
038200     PERFORM 8300-TEST-FS-FILE0003.                               
038300                                                                  
038400     MOVE 'OPEN FILE FILE0004'  TO   WRK-ERROR-MSG.               
038500     PERFORM 8400-TEST-FS-FILE0004.                               
038600                                                                  
038700     MOVE 'OPEN FILE FILEOUT1' TO   WRK-ERROR-MSG.                
038800     PERFORM 8500-TEST-FS-FILEOUT1.                               
038900                                                                  
039000     MOVE 'OPEN FILE FILEOUT2' TO   WRK-ERROR-MSG.                
039100     PERFORM 8600-TEST-FS-FILEOUT2.                               
039200                                                                  
039300     PERFORM 9000-GET-DATE-TIME.                                  
039400                                                                  
039500     READ FILE0001                INTO WRK-FILE0001-REG.          
039600     PERFORM 8100-TEST-FS-FILE0001.                               
039700                                                                  
039800     PERFORM 1100-LOOKUP-BUSINESS-PROFILE.                        
039900     PERFORM 9500-LOAD-SV-TABLE.                                  
040000     PERFORM 1200-INIT-ANALYTICS-RECORD.                          
040100     PERFORM 1300-SEED-DAILY-TABLE.                               
040200*----------------------------------------------------------------*
040300 1000-99-EXIT.                   EXIT.                            
040400*----------------------------------------------------------------*
040500*----------------------------------------------------------------*
040600 1100-LOOKUP-BUSINESS-PROFILE    SECTION.                         
040700*----------------------------------------------------------------*
040800     MOVE 'LOOKUP BUSINESS PROFILE' TO WRK-ERROR-MSG.             
040900     MOVE SPACES                 TO   WRK-BP-LOAD-EOF.            
041000     MOVE 'N'                    TO   WRK-FOUND-FLAG.             
041100                                                                  
041200     READ FILE0002                INTO WRK-FILE0002-REG.          
041300     PERFORM 8200-TEST-FS-FILE0002.                               
041400                                                                  
041500     IF WRK-FS-FILE0002          EQUAL 10                         
041600        MOVE 'END'                TO  WRK-BP-LOAD-EOF             
041700     END-IF.                                                      
041800                                                                  
041900     PERFORM 1110-TEST-ONE-PROFILE                                
042000             UNTIL WRK-BP-LOAD-EOF EQUAL 'END'                    
042100                OR WRK-ENTRY-WAS-FOUND.                           
042200                                                                  
042300     IF NOT WRK-ENTRY-WAS-FOUND                                   
042400        MOVE 'BUSINESS PROFILE NOT ON FILE'                       
042500                                   TO  WRK-ERROR-MSG              
042600        PERFORM 9999-CALL-ABEND-PGM                               
042700     END-IF.                                                      
042800*----------------------------------------------------------------*
042900 1100-99-EXIT.                   EXIT.                            
043000*----------------------------------------------------------------*
043100*----------------------------------------------------------------*
043200 1110-TEST-ONE-PROFILE           SECTION.                         
043300*----------------------------------------------------------------*
043400     IF WRK-BP-ID                  EQUAL TR-BUSINESS-ID           
043500        MOVE 'Y'                  TO  WRK-FOUND-FLAG              
043600     ELSE                                                         
043700        READ FILE0002              INTO WRK-FILE0002-REG          
043800        PERFORM 8200-TEST-FS-FILE0002                             
043900        IF WRK-FS-FILE0002         EQUAL 10                       
044000           MOVE 'END'               TO  WRK-BP-LOAD-EOF           
044100        END-IF                                                    
044200     END-IF.                                                      
044300*----------------------------------------------------------------*
044400 1110-99-EXIT.                   EXIT.                            
044500*----------------------------------------------------------------*
044600*----------------------------------------------------------------*
044700 1200-INIT-ANALYTICS-RECORD      SECTION.                         
044800*----------------------------------------------------------------*
044900     MOVE SPACES                 TO   WRK-FILEOUT1-REG.           
045000     MOVE TR-BUSINESS-ID         TO   AN-BUSINESS-ID.             
045100     MOVE WRK-BP-BUSINESS-NAME   TO   AN-BUSINESS-NAME.           
045200     MOVE TR-PERIOD-START        TO   AN-PERIOD-START.            
045300     MOVE TR-PERIOD-END          TO   AN-PERIOD-END.              
045400     MOVE ZERO                   TO   AN-APPTS-TODAY              
045500                                       AN-APPTS-PERIOD            
045600                                       AN-NEW-BOOKINGS-PERIOD     
045700                                       AN-CANCELLED-PERIOD        
045800                                       AN-REVENUE-PERIOD          
045900                                       AN-DAILY-COUNT             
046000                                       AN-TOP-SERVICE-COUNT       
046100                                       AN-TOTAL-CUSTOMERS         
046200                                       AN-NEW-CUSTOMERS           
046300                                       AN-RETURNING-CUSTOMERS.    
046400     MOVE ZERO                   TO   AN-STATUS-COUNT (1)         
046500                                       AN-STATUS-COUNT (2)        
046600                                       AN-STATUS-COUNT (3)        
046700                                       AN-STATUS-COUNT (4).       
046800     MOVE 1                      TO   AN-SUB-PENDING.             
046900     MOVE 2                      TO   AN-SUB-CONFIRMED.           
047000     MOVE 3                      TO   AN-SUB-COMPLETED.           
047100     MOVE 4                      TO   AN-SUB-CANCELLED.           
047200*----------------------------------------------------------------*
047300 1200-99-EXIT.                   EXIT.                            
047400*----------------------------------------------------------------*
047500*----------------------------------------------------------------*
047600 1300-SEED-DAILY-TABLE           SECTION.                         
047700*----------------------------------------------------------------*
047800     MOVE 'SEEDING DAILY REVENUE TABLE' TO WRK-ERROR-MSG.         
047900     MOVE TR-PERIOD-START         TO  WRK-WORK-DATE.              
048000                                                                  
048100     PERFORM 1310-SEED-ONE-DAY                                    
048200             UNTIL WRK-WORK-DATE  GREATER THAN TR-PERIOD-END.     
048300*----------------------------------------------------------------*
048400 1300-99-EXIT.                   EXIT.                            
048500*----------------------------------------------------------------*
048600*----------------------------------------------------------------*
048700 1310-SEED-ONE-DAY               SECTION.                         
048800*----------------------------------------------------------------*
048900     ADD 1                        TO  AN-DAILY-COUNT.             
049000     SET AN-DAILY-IDX             TO  AN-DAILY-COUNT.             
049100                                                                  
049200     MOVE WRK-WORK-DATE           TO                              
049300                                   AN-DAILY-DATE (AN-DAILY-IDX).  
049400     MOVE ZERO                    TO                              
049500                              AN-DAILY-REVENUE (AN-DAILY-IDX).    
049600                                                                  
049700     PERFORM 1600-NEXT-CALENDAR-DAY.                              
049800*----------------------------------------------------------------*
049900 1310-99-EXIT.                   EXIT.                            
050000*----------------------------------------------------------------*
050100*----------------------------------------------------------------*
050200 1600-NEXT-CALENDAR-DAY          SECTION.                         
050300*----------------------------------------------------------------*
050400     PERFORM 1610-GET-MONTH-LENGTH.                               
050500                                                                  
050600     IF WRK-WORK-DD               LESS THAN WRK-CURRENT-MONTH-LEN 
050700        ADD 1                     TO  WRK-WORK-DD                 
050800     ELSE                                                         
050900        MOVE 1                    TO  WRK-WORK-DD                 
051000        IF WRK-WORK-MM            LESS THAN 12                    
051100           ADD 1                  TO  WRK-WORK-MM                 
051200        ELSE                                                      
051300           MOVE 1                 TO  WRK-WORK-MM                 
051400           ADD 1                  TO  WRK-WORK-CCYY               
051500        END-IF                                                    
051600     END-IF.                                                      
051700*----------------------------------------------------------------*
051800 1600-99-EXIT.                   EXIT.                            
051900*----------------------------------------------------------------*
052000*----------------------------------------------------------------*
052100 1610-GET-MONTH-LENGTH           SECTION.                         
052200*----------------------------------------------------------------*
052300     PERFORM 1620-TEST-LEAP-YEAR.                                 
052400                                                                  
052500     MOVE WRK-MONTH-LEN (WRK-WORK-MM) TO WRK-CURRENT-MONTH-LEN.   
052600                                                                  
052700     IF WRK-WORK-MM EQUAL 2 AND WRK-IS-LEAP-YEAR                  
052800        MOVE 29                   TO  WRK-CURRENT-MONTH-LEN       
052900     END-IF.                                                      
053000*----------------------------------------------------------------*
053100 1610-99-EXIT.                   EXIT.                            
053200*----------------------------------------------------------------*
053300*----------------------------------------------------------------*
053400 1620-TEST-LEAP-YEAR             SECTION.                         
053500*----------------------------------------------------------------*
053600     MOVE 'N'                     TO  WRK-LEAP-YEAR-FLAG.         
053700                                                                  
053800     DIVIDE WRK-WORK-CCYY BY 4    GIVING WRK-LEAP-DIV-QUOT        
053900                                  REMAINDER WRK-LEAP-DIV-REM.     
054000                                                                  
054100     IF WRK-LEAP-DIV-REM          EQUAL ZERO                      
054200        DIVIDE WRK-WORK-CCYY BY 100  GIVING WRK-LEAP-DIV-QUOT     
054300                                     REMAINDER WRK-LEAP-DIV-REM   
054400        IF WRK-LEAP-DIV-REM       NOT EQUAL ZERO                  
054500           MOVE 'Y'                TO  WRK-LEAP-YEAR-FLAG         
054600        ELSE                                                      
054700           DIVIDE WRK-WORK-CCYY BY 400 GIVING WRK-LEAP-DIV-QUOT   
054800                                       REMAINDER WRK-LEAP-DIV-REM 
054900           IF WRK-LEAP-DIV-REM     EQUAL ZERO                     
055000              MOVE 'Y'              TO  WRK-LEAP-YEAR-FLAG        
055100           END-IF                                                 
055200        END-IF                                                    
055300     END-IF.                                                      
055400*----------------------------------------------------------------*
055500 1620-99-EXIT.                   EXIT.                            
055600*----------------------------------------------------------------*
055700*----------------------------------------------------------------*
055800 2000-PROCESS-APPOINTMENTS       SECTION.                         
055900*----------------------------------------------------------------*
056000     MOVE 'ROLLING UP APPOINTMENTS' TO WRK-ERROR-MSG.             
056100                                                                  
056200     PERFORM 2900-READ-FILE0004.                                  
056300                                                                  
056400     PERFORM 2100-TEST-ONE-APPOINTMENT                            
056500             UNTIL WRK-FILE0004-EOF EQUAL 'END'.                  
056600*----------------------------------------------------------------*
056700 2000-99-EXIT.                   EXIT.                            
056800*----------------------------------------------------------------*
056900*----------------------------------------------------------------*
057000 2100-TEST-ONE-APPOINTMENT       SECTION.                         
057100*----------------------------------------------------------------*
057200     IF WRK-AP-BUSINESS-ID4        EQUAL TR-BUSINESS-ID           
057300        AND WRK-AP-DATE4           NOT LESS THAN TR-PERIOD-START  
057400        AND WRK-AP-DATE4           NOT GREATER THAN TR-PERIOD-END 
057500        PERFORM 2110-APPLY-ONE-APPOINTMENT                        
057600     END-IF.                                                      
057700                                                                  
057800     PERFORM 2900-READ-FILE0004.                                  
057900*----------------------------------------------------------------*
058000 2100-99-EXIT.                   EXIT.                            
058100*----------------------------------------------------------------*
058200*----------------------------------------------------------------*
058300 2110-APPLY-ONE-APPOINTMENT      SECTION.                         
058400*----------------------------------------------------------------*
058500     ADD 1                        TO  AN-APPTS-PERIOD.            
058600                                                                  
058700     IF WRK-AP-DATE4               EQUAL TR-RUN-DATE              
058800        ADD 1                      TO  AN-APPTS-TODAY             
058900     END-IF.                                                      
059000                                                                  
059100     IF WRK-AP-CREATED-DATE4       NOT LESS THAN TR-PERIOD-START  
059200        AND WRK-AP-CREATED-DATE4   NOT GREATER THAN TR-PERIOD-END 
059300        ADD 1                      TO  AN-NEW-BOOKINGS-PERIOD     
059400     END-IF.                                                      
059500                                                                  
059600     EVALUATE WRK-AP-STATUS4                                      
059700        WHEN 'PENDING'                                            
059800             ADD 1  TO  AN-STATUS-COUNT (AN-SUB-PENDING)          
059900        WHEN 'CONFIRMED'                                          
060000             ADD 1  TO  AN-STATUS-COUNT (AN-SUB-CONFIRMED)        
060100        WHEN 'COMPLETED'                                          
060200             ADD 1  TO  AN-STATUS-COUNT (AN-SUB-COMPLETED)        
060300        WHEN 'CANCELLED'                                          
060400             ADD 1  TO  AN-STATUS-COUNT (AN-SUB-CANCELLED)        
060500             ADD 1  TO  AN-CANCELLED-PERIOD                       
060600     END-EVALUATE.                                                
060700                                                                  
060800     IF WRK-AP-STATUS4             EQUAL 'CONFIRMED'              
060900        OR WRK-AP-STATUS4          EQUAL 'COMPLETED'              
061000        ADD WRK-AP-PRICE4          TO  AN-REVENUE-PERIOD          
061100        PERFORM 2200-ADD-DAILY-REVENUE                            
061200     END-IF.                                                      
061300                                                                  
061400     PERFORM 2300-ACCUM-SERVICE.                                  
061500     PERFORM 2400-ACCUM-CUSTOMER.                                 
061600*----------------------------------------------------------------*
061700 2110-99-EXIT.                   EXIT.                            
061800*----------------------------------------------------------------*
061900*----------------------------------------------------------------*
062000 2200-ADD-DAILY-REVENUE          SECTION.                         
062100*----------------------------------------------------------------*
062200     SET AN-DAILY-IDX             TO  1.                          
062300                                                                  
062400     SEARCH AN-DAILY-REVENUE-TABLE                                
062500        AT END                                                    
062600           MOVE 'APPOINTMENT DATE NOT IN SEEDED PERIOD'           
062700                                   TO  WRK-ERROR-MSG              
062800           PERFORM 9999-CALL-ABEND-PGM                            
062900        WHEN AN-DAILY-DATE (AN-DAILY-IDX) EQUAL WRK-AP-DATE4      
063000           ADD WRK-AP-PRICE4       TO  AN-DAILY-REVENUE           
063100                                       (AN-DAILY-IDX)             
063200     END-SEARCH.                                                  
063300*----------------------------------------------------------------*
063400 2200-99-EXIT.                   EXIT.                            
063500*----------------------------------------------------------------*
063600*----------------------------------------------------------------*
063700 2300-ACCUM-SERVICE              SECTION.                         
063800*----------------------------------------------------------------*
063900     MOVE 'N'                     TO  WRK-FOUND-FLAG.             
064000     SET SVA-IDX                  TO  1.                          
064100                                                                  
064200     PERFORM 2310-TEST-ONE-SVC-ACCUM                              
064300             UNTIL SVA-IDX    GREATER THAN WRK-SVC-ACCUM-COUNT    
064400                OR WRK-ENTRY-WAS-FOUND.                           
064500                                                                  
064600     IF NOT WRK-ENTRY-WAS-FOUND                                   
064700        ADD 1                     TO  WRK-SVC-ACCUM-COUNT         
064800        SET SVA-IDX                TO  WRK-SVC-ACCUM-COUNT        
064900        MOVE WRK-AP-SERVICE-ID4   TO  WRK-SVA-ID (SVA-IDX)        
065000        MOVE ZERO                 TO  WRK-SVA-BOOKINGS (SVA-IDX)  
065100                                       WRK-SVA-REVENUE (SVA-IDX)  
065200     END-IF.                                                      
065300                                                                  
065400     ADD 1                        TO  WRK-SVA-BOOKINGS (SVA-IDX). 
065500                                                                  
065600     IF WRK-AP-STATUS4             EQUAL 'CONFIRMED'              
065700        OR WRK-AP-STATUS4          EQUAL 'COMPLETED'              
065800        ADD WRK-AP-PRICE4          TO  WRK-SVA-REVENUE (SVA-IDX)  
065900     END-IF.                                                      
066000*----------------------------------------------------------------*
066100 2300-99-EXIT.                   EXIT.                            
066200*----------------------------------------------------------------*
066300*----------------------------------------------------------------*
066400 2310-TEST-ONE-SVC-ACCUM         SECTION.                         
066500*----------------------------------------------------------------*
066600     IF WRK-SVA-ID (SVA-IDX)       EQUAL WRK-AP-SERVICE-ID4       
066700        MOVE 'Y'                   TO  WRK-FOUND-FLAG             
066800     ELSE                                                         
066900        SET SVA-IDX           UP BY 1                             
067000                                                                  
067100     END-IF.                                                      
067200*----------------------------------------------------------------*
067300 2310-99-EXIT.                   EXIT.                            
067400*----------------------------------------------------------------*
067500*----------------------------------------------------------------*
067600 2400-ACCUM-CUSTOMER             SECTION.                         
067700*----------------------------------------------------------------*
067800     MOVE 'N'                     TO  WRK-FOUND-FLAG.             
067900     SET CUA-IDX                  TO  1.                          
068000                                                                  
068100     PERFORM 2410-TEST-ONE-CUST-ACCUM                             
068200             UNTIL CUA-IDX    GREATER THAN WRK-CUST-ACCUM-COUNT   
068300                OR WRK-ENTRY-WAS-FOUND.                           
068400                                                                  
068500     IF NOT WRK-ENTRY-WAS-FOUND                                   
068600        ADD 1                     TO  WRK-CUST-ACCUM-COUNT        
068700        SET CUA-IDX                TO  WRK-CUST-ACCUM-COUNT       
068800        MOVE WRK-AP-CUSTOMER-ID4  TO  WRK-CUA-ID (CUA-IDX)        
068900        MOVE 'N'                   TO  WRK-CUA-NEW-FLAG (CUA-IDX) 
069000     END-IF.                                                      
069100                                                                  
069200     IF NOT WRK-CUA-IS-NEW (CUA-IDX)                              
069300        IF WRK-AP-CREATED-DATE4   NOT LESS THAN TR-PERIOD-START   
069400           AND WRK-AP-CREATED-DATE4 NOT GREATER THAN TR-PERIOD-END
069500           MOVE 'Y'                TO  WRK-CUA-NEW-FLAG (CUA-IDX) 
069600        END-IF                                                    
069700     END-IF.                                                      
069800*----------------------------------------------------------------*
069900 2400-99-EXIT.                   EXIT.                            
070000*----------------------------------------------------------------*
070100*----------------------------------------------------------------*
070200 2410-TEST-ONE-CUST-ACCUM        SECTION.                         
070300*----------------------------------------------------------------*
070400     IF WRK-CUA-ID (CUA-IDX)       EQUAL WRK-AP-CUSTOMER-ID4      
070500        MOVE 'Y'                   TO  WRK-FOUND-FLAG             
070600     ELSE                                                         
070700        SET CUA-IDX           UP BY 1                             
070800                                                                  
070900     END-IF.                                                      
071000*----------------------------------------------------------------*
071100 2410-99-EXIT.                   EXIT.                            
071200*----------------------------------------------------------------*
071300*----------------------------------------------------------------*
071400 2900-READ-FILE0004              SECTION.                         
071500*----------------------------------------------------------------*
071600     READ FILE0004                INTO FD-REG-FILE0004.           
071700     PERFORM 8400-TEST-FS-FILE0004.                               
071800                                                                  
071900     IF WRK-FS-FILE0004           EQUAL 10                        
072000        MOVE 'END'                 TO  WRK-FILE0004-EOF           
072100     ELSE                                                         
072200        ADD 1                      TO  WRK-FILE0004-REGS-COUNTER  
072300        MOVE FD-REG-FILE0004 (1:9)   TO WRK-AP-ID4                
072400        MOVE FD-REG-FILE0004 (10:9)  TO WRK-AP-CUSTOMER-ID4       
072500        MOVE FD-REG-FILE0004 (19:9)  TO WRK-AP-BUSINESS-ID4       
072600        MOVE FD-REG-FILE0004 (28:9)  TO WRK-AP-SERVICE-ID4        
072700        MOVE FD-REG-FILE0004 (37:8)  TO WRK-AP-DATE4              
072800        MOVE FD-REG-FILE0004 (45:4)  TO WRK-AP-START-TIME4        
072900        MOVE FD-REG-FILE0004 (49:4)  TO WRK-AP-END-TIME4          
073000        MOVE FD-REG-FILE0004 (53:4)  TO WRK-AP-DURATION4          
073100        MOVE FD-REG-FILE0004 (57:5)  TO WRK-AP-PRICE4             
073200        MOVE FD-REG-FILE0004 (62:9)  TO WRK-AP-STATUS4            
073300        MOVE FD-REG-FILE0004 (71:200) TO WRK-AP-NOTES4            
073400        MOVE FD-REG-FILE0004 (271:8) TO WRK-AP-CREATED-DATE4      
073500        MOVE FD-REG-FILE0004 (279:200)                            
073600                                   TO WRK-AP-CANCEL-REASON4       
073700     END-IF.                                                      
073800*----------------------------------------------------------------*
073900 2900-99-EXIT.                   EXIT.                            
074000*----------------------------------------------------------------*
074100*----------------------------------------------------------------*
074200 3000-FINALIZE-TOTALS            SECTION.                         
074300*----------------------------------------------------------------*
074400     MOVE 'RANKING TOP SERVICES' TO   WRK-ERROR-MSG.              
074500                                                                  
074600     PERFORM 3100-RANK-SERVICES.                                  
074700     PERFORM 3200-BUILD-TOP-SERVICE-OUTPUT.                       
074800     PERFORM 3300-COUNT-NEW-CUSTOMERS.                            
074900                                                                  
075000     MOVE WRK-CUST-ACCUM-COUNT    TO  AN-TOTAL-CUSTOMERS.         
075100     MOVE WRK-CUST-NEW-COUNT      TO  AN-NEW-CUSTOMERS.           
075200     SUBTRACT WRK-CUST-NEW-COUNT  FROM AN-TOTAL-CUSTOMERS         
075300                                  GIVING AN-RETURNING-CUSTOMERS.  
075400*----------------------------------------------------------------*
075500 3000-99-EXIT.                   EXIT.                            
075600*----------------------------------------------------------------*
075700*----------------------------------------------------------------*
075800 3100-RANK-SERVICES              SECTION.                         
075900*----------------------------------------------------------------*
076000     MOVE 'Y'                     TO  WRK-SVA-SWAP-FLAG.          
076100                                                                  
076200     PERFORM 3110-ONE-BUBBLE-PASS                                 
076300             UNTIL WRK-SVA-SWAP-FLAG EQUAL 'N'.                   
076400*----------------------------------------------------------------*
076500 3100-99-EXIT.                   EXIT.                            
076600*----------------------------------------------------------------*
076700*----------------------------------------------------------------*
076800 3110-ONE-BUBBLE-PASS            SECTION.                         
076900*----------------------------------------------------------------*
077000     MOVE 'N'                     TO  WRK-SVA-SWAP-FLAG.          
077100     SET SVA-IDX                  TO  1.                          
077200                                                                  
077300     PERFORM 3120-COMPARE-ADJACENT                                
077400             UNTIL SVA-IDX    NOT LESS THAN WRK-SVC-ACCUM-COUNT.  
077500*----------------------------------------------------------------*
077600 3110-99-EXIT.                   EXIT.                            
077700*----------------------------------------------------------------*
077800*----------------------------------------------------------------*
077900 3120-COMPARE-ADJACENT           SECTION.                         
078000*----------------------------------------------------------------*
078100     IF WRK-SVA-BOOKINGS (SVA-IDX) LESS THAN                      
078200        WRK-SVA-BOOKINGS (SVA-IDX + 1)                            
078300        MOVE WRK-SVA-ID       (SVA-IDX)     TO WRK-SVA-HOLD-ID    
078400        MOVE WRK-SVA-BOOKINGS (SVA-IDX)     TO                    
078500                                   WRK-SVA-HOLD-BOOKINGS          
078600        MOVE WRK-SVA-REVENUE  (SVA-IDX)     TO                    
078700                                   WRK-SVA-HOLD-REVENUE           
078800                                                                  
078900        MOVE WRK-SVA-ID       (SVA-IDX + 1) TO                    
079000                                   WRK-SVA-ID (SVA-IDX)           
079100        MOVE WRK-SVA-BOOKINGS (SVA-IDX + 1) TO                    
079200                                   WRK-SVA-BOOKINGS (SVA-IDX)     
079300        MOVE WRK-SVA-REVENUE  (SVA-IDX + 1) TO                    
079400                                   WRK-SVA-REVENUE (SVA-IDX)      
079500                                                                  
079600        MOVE WRK-SVA-HOLD-ID                TO                    
079700                                   WRK-SVA-ID (SVA-IDX + 1)       
079800        MOVE WRK-SVA-HOLD-BOOKINGS           TO                   
079900                                   WRK-SVA-BOOKINGS (SVA-IDX + 1) 
080000        MOVE WRK-SVA-HOLD-REVENUE             TO                  
080100                                   WRK-SVA-REVENUE (SVA-IDX + 1)  
080200                                                                  
080300        MOVE 'Y'                   TO  WRK-SVA-SWAP-FLAG          
080400     END-IF.                                                      
080500                                                                  
080600     SET SVA-IDX              UP BY 1.                            
080700                                                                  
080800*----------------------------------------------------------------*
080900 3120-99-EXIT.                   EXIT.                            
081000*----------------------------------------------------------------*
081100*----------------------------------------------------------------*
081200 3200-BUILD-TOP-SERVICE-OUTPUT   SECTION.                         
081300*----------------------------------------------------------------*
081400     MOVE ZERO                    TO  AN-TOP-SERVICE-COUNT.       
081500     SET SVA-IDX                  TO  1.                          
081600                                                                  
081700     PERFORM 3210-BUILD-ONE-TOP-SVC                               
081800             UNTIL SVA-IDX    GREATER THAN WRK-SVC-ACCUM-COUNT    
081900                OR AN-TOP-SERVICE-COUNT EQUAL 5.                  
082000*----------------------------------------------------------------*
082100 3200-99-EXIT.                   EXIT.                            
082200*----------------------------------------------------------------*
082300*----------------------------------------------------------------*
082400 3210-BUILD-ONE-TOP-SVC          SECTION.                         
082500*----------------------------------------------------------------*
082600     ADD 1                        TO  AN-TOP-SERVICE-COUNT.       
082700     SET AN-TOP-SVC-IDX           TO  AN-TOP-SERVICE-COUNT.       
082800                                                                  
082900     MOVE WRK-SVA-ID (SVA-IDX)    TO                              
083000                                   AN-TOP-SVC-ID (AN-TOP-SVC-IDX).
083100     MOVE WRK-SVA-BOOKINGS (SVA-IDX)                              
083200                                  TO  AN-TOP-SVC-BOOKINGS         
083300                                      (AN-TOP-SVC-IDX).           
083400     MOVE WRK-SVA-REVENUE (SVA-IDX)                               
083500                                  TO  AN-TOP-SVC-REVENUE          
083600                                      (AN-TOP-SVC-IDX).           
083700                                                                  
083800     PERFORM 3220-RESOLVE-SVC-NAME.                               
083900                                                                  
084000     SET SVA-IDX              UP BY 1.                            
084100                                                                  
084200*----------------------------------------------------------------*
084300 3210-99-EXIT.                   EXIT.                            
084400*----------------------------------------------------------------*
084500*----------------------------------------------------------------*
084600 3220-RESOLVE-SVC-NAME           SECTION.                         
084700*----------------------------------------------------------------*
084800     MOVE SPACES                  TO  AN-TOP-SVC-NAME             
084900                                       (AN-TOP-SVC-IDX).          
085000     SET SV-IDX                   TO  1.                          
085100                                                                  
085200     SEARCH WRK-SV-ENTRY                                          
085300        AT END                                                    
085400           CONTINUE                                               
085500        WHEN WRK-SV-ID (SV-IDX)   EQUAL WRK-SVA-ID (SVA-IDX)      
085600           MOVE WRK-SV-NAME (SV-IDX)                              
085700                                   TO  AN-TOP-SVC-NAME            
085800                                       (AN-TOP-SVC-IDX)           
085900     END-SEARCH.                                                  
086000*----------------------------------------------------------------*
086100 3220-99-EXIT.                   EXIT.                            
086200*----------------------------------------------------------------*
086300*----------------------------------------------------------------*
086400 3300-COUNT-NEW-CUSTOMERS        SECTION.                         
086500*----------------------------------------------------------------*
086600     MOVE ZERO                    TO  WRK-CUST-NEW-COUNT.         
086700     SET CUA-IDX                  TO  1.                          
086800                                                                  
086900     PERFORM 3310-TEST-ONE-CUST-NEW                               
087000             UNTIL CUA-IDX    GREATER THAN WRK-CUST-ACCUM-COUNT.  
087100*----------------------------------------------------------------*
087200 3300-99-EXIT.                   EXIT.                            
087300*----------------------------------------------------------------*
087400*----------------------------------------------------------------*
087500 3310-TEST-ONE-CUST-NEW          SECTION.                         
087600*----------------------------------------------------------------*
087700     IF WRK-CUA-IS-NEW (CUA-IDX)                                  
087800        ADD 1                     TO  WRK-CUST-NEW-COUNT          
087900     END-IF.                                                      
088000                                                                  
088100     SET CUA-IDX              UP BY 1.                            
088200                                                                  
088300*----------------------------------------------------------------*
088400 3310-99-EXIT.                   EXIT.                            
088500*----------------------------------------------------------------*
088600*----------------------------------------------------------------*
088700 4000-PRINT-REPORT               SECTION.                         
088800*----------------------------------------------------------------*
088900     MOVE 'PRINTING ANALYTICS REPORT' TO WRK-ERROR-MSG.           
089000                                                                  
089100     PERFORM 4010-PRINT-HEADER.                                   
089200     PERFORM 4020-PRINT-HEADLINE-COUNTS.                          
089300     PERFORM 4030-PRINT-DAILY-REVENUE.                            
089400     PERFORM 4040-PRINT-STATUS-COUNTS.                            
089500     PERFORM 4050-PRINT-TOP-SERVICES.                             
089600     PERFORM 4060-PRINT-CUSTOMER-LINE.                            
089700*----------------------------------------------------------------*
089800 4000-99-EXIT.                   EXIT.                            
089900*----------------------------------------------------------------*
090000*----------------------------------------------------------------*
090100 4010-PRINT-HEADER               SECTION.                         
090200*----------------------------------------------------------------*
090300     MOVE SPACES                  TO  WRK-PRINT-LINE.             
090400     MOVE 'BUSINESS ANALYTICS REPORT' TO WRK-PRINT-LINE.          
090500     PERFORM 4900-WRITE-PRINT-LINE.                               
090600                                                                  
090700     MOVE SPACES                  TO  WRK-PRINT-LINE.             
090800     STRING 'BUSINESS: '         DELIMITED BY SIZE                
090900            AN-BUSINESS-NAME      DELIMITED BY SIZE               
091000            '   PERIOD: '         DELIMITED BY SIZE               
091100            AN-PERIOD-START       DELIMITED BY SIZE               
091200            ' - '                 DELIMITED BY SIZE               
091300            AN-PERIOD-END         DELIMITED BY SIZE               
091400       INTO WRK-PRINT-LINE.                                       
091500     PERFORM 4900-WRITE-PRINT-LINE.                               
091600                                                                  
091700     MOVE ALL '-'                 TO  WRK-PRINT-LINE.             
091800     PERFORM 4900-WRITE-PRINT-LINE.                               
091900*----------------------------------------------------------------*
092000 4010-99-EXIT.                   EXIT.                            
092100*----------------------------------------------------------------*
092200*----------------------------------------------------------------*
092300 4020-PRINT-HEADLINE-COUNTS      SECTION.                         
092400*----------------------------------------------------------------*
092500     MOVE SPACES                  TO  WRK-PRINT-LINE.             
092600     STRING 'APPOINTMENTS TODAY ............. '                   
092700                                   DELIMITED BY SIZE              
092800            AN-APPTS-TODAY         DELIMITED BY SIZE              
092900       INTO WRK-PRINT-LINE.                                       
093000     PERFORM 4900-WRITE-PRINT-LINE.                               
093100                                                                  
093200     MOVE SPACES                  TO  WRK-PRINT-LINE.             
093300     STRING 'APPOINTMENTS THIS PERIOD ....... '                   
093400                                   DELIMITED BY SIZE              
093500            AN-APPTS-PERIOD        DELIMITED BY SIZE              
093600       INTO WRK-PRINT-LINE.                                       
093700     PERFORM 4900-WRITE-PRINT-LINE.                               
093800                                                                  
093900     MOVE SPACES                  TO  WRK-PRINT-LINE.             
094000     STRING 'NEW BOOKINGS THIS PERIOD ....... '                   
094100                                   DELIMITED BY SIZE              
094200            AN-NEW-BOOKINGS-PERIOD DELIMITED BY SIZE              
094300       INTO WRK-PRINT-LINE.                                       
094400     PERFORM 4900-WRITE-PRINT-LINE.                               
094500                                                                  
094600     MOVE SPACES                  TO  WRK-PRINT-LINE.             
094700     STRING 'CANCELLED THIS PERIOD .......... '                   
094800                                   DELIMITED BY SIZE              
094900            AN-CANCELLED-PERIOD    DELIMITED BY SIZE              
095000       INTO WRK-PRINT-LINE.                                       
095100     PERFORM 4900-WRITE-PRINT-LINE.                               
095200                                                                  
095300     MOVE AN-REVENUE-PERIOD        TO  WRK-PRINT-AMOUNT-ED.       
095400     MOVE SPACES                  TO  WRK-PRINT-LINE.             
095500     STRING 'REVENUE THIS PERIOD ............ '                   
095600                                   DELIMITED BY SIZE              
095700            WRK-PRINT-AMOUNT-ED    DELIMITED BY SIZE              
095800       INTO WRK-PRINT-LINE.                                       
095900     PERFORM 4900-WRITE-PRINT-LINE.                               
096000                                                                  
096100     MOVE SPACES                  TO  WRK-PRINT-LINE.             
096200     PERFORM 4900-WRITE-PRINT-LINE.                               
096300                                                                  
096400     MOVE SPACES                  TO  WRK-PRINT-LINE.             
096500     MOVE 'DAILY REVENUE:'        TO  WRK-PRINT-LINE.             
096600     PERFORM 4900-WRITE-PRINT-LINE.                               
096700*----------------------------------------------------------------*
096800 4020-99-EXIT.                   EXIT.                            
096900*----------------------------------------------------------------*
097000*----------------------------------------------------------------*
097100 4030-PRINT-DAILY-REVENUE        SECTION.                         
097200*----------------------------------------------------------------*
097300     SET AN-DAILY-IDX              TO  1.                         
097400                                                                  
097500     PERFORM 4031-PRINT-ONE-DAY                                   
097600             UNTIL AN-DAILY-IDX     GREATER THAN AN-DAILY-COUNT.  
097700*----------------------------------------------------------------*
097800 4030-99-EXIT.                   EXIT.                            
097900*----------------------------------------------------------------*
098000*----------------------------------------------------------------*
098100 4031-PRINT-ONE-DAY              SECTION.                         
098200*----------------------------------------------------------------*
098300     MOVE AN-DAILY-REVENUE (AN-DAILY-IDX) TO WRK-PRINT-AMOUNT-ED. 
098400     MOVE SPACES                  TO  WRK-PRINT-LINE.             
098500     STRING '  '                  DELIMITED BY SIZE               
098600            AN-DAILY-DATE (AN-DAILY-IDX) DELIMITED BY SIZE        
098700            '  '                  DELIMITED BY SIZE               
098800            WRK-PRINT-AMOUNT-ED    DELIMITED BY SIZE              
098900       INTO WRK-PRINT-LINE.                                       
099000     PERFORM 4900-WRITE-PRINT-LINE.                               
099100                                                                  
099200     SET AN-DAILY-IDX         UP BY 1.                            
099300                                                                  
099400*----------------------------------------------------------------*
099500 4031-99-EXIT.                   EXIT.                            
099600*----------------------------------------------------------------*
099700*----------------------------------------------------------------*
099800 4040-PRINT-STATUS-COUNTS        SECTION.                         
099900*----------------------------------------------------------------*
100000     MOVE SPACES                  TO  WRK-PRINT-LINE.             
100100     PERFORM 4900-WRITE-PRINT-LINE.                               
100200                                                                  
100300     MOVE SPACES                  TO  WRK-PRINT-LINE.             
100400     MOVE 'APPOINTMENTS BY STATUS:' TO WRK-PRINT-LINE.            
100500     PERFORM 4900-WRITE-PRINT-LINE.                               
100600                                                                  
100700     MOVE SPACES                  TO  WRK-PRINT-LINE.             
100800     STRING '  PENDING     '      DELIMITED BY SIZE               
100900            AN-STATUS-COUNT (AN-SUB-PENDING) DELIMITED BY SIZE    
101000       INTO WRK-PRINT-LINE.                                       
101100     PERFORM 4900-WRITE-PRINT-LINE.                               
101200                                                                  
101300     MOVE SPACES                  TO  WRK-PRINT-LINE.             
101400     STRING '  CONFIRMED   '      DELIMITED BY SIZE               
101500            AN-STATUS-COUNT (AN-SUB-CONFIRMED) DELIMITED BY SIZE  
101600       INTO WRK-PRINT-LINE.                                       
101700     PERFORM 4900-WRITE-PRINT-LINE.                               
101800                                                                  
101900     MOVE SPACES                  TO  WRK-PRINT-LINE.             
102000     STRING '  COMPLETED   '      DELIMITED BY SIZE               
102100            AN-STATUS-COUNT (AN-SUB-COMPLETED) DELIMITED BY SIZE  
102200       INTO WRK-PRINT-LINE.                                       
102300     PERFORM 4900-WRITE-PRINT-LINE.                               
102400                                                                  
102500     MOVE SPACES                  TO  WRK-PRINT-LINE.             
102600     STRING '  CANCELLED   '      DELIMITED BY SIZE               
102700            AN-STATUS-COUNT (AN-SUB-CANCELLED) DELIMITED BY SIZE  
102800       INTO WRK-PRINT-LINE.                                       
102900     PERFORM 4900-WRITE-PRINT-LINE.                               
103000*----------------------------------------------------------------*
103100 4040-99-EXIT.                   EXIT.                            
103200*----------------------------------------------------------------*
103300*----------------------------------------------------------------*
103400 4050-PRINT-TOP-SERVICES         SECTION.                         
103500*----------------------------------------------------------------*
103600     MOVE SPACES                  TO  WRK-PRINT-LINE.             
103700     PERFORM 4900-WRITE-PRINT-LINE.                               
103800                                                                  
103900     MOVE SPACES                  TO  WRK-PRINT-LINE.             
104000     MOVE 'TOP SERVICES:'         TO  WRK-PRINT-LINE.             
104100     PERFORM 4900-WRITE-PRINT-LINE.                               
104200                                                                  
104300     SET AN-TOP-SVC-IDX            TO  1.                         
104400                                                                  
104500     PERFORM 4051-PRINT-ONE-TOP-SVC                               
104600             UNTIL AN-TOP-SVC-IDX                                 
104700                GREATER THAN AN-TOP-SERVICE-COUNT.                
104800*----------------------------------------------------------------*
104900 4050-99-EXIT.                   EXIT.                            
105000*----------------------------------------------------------------*
105100*----------------------------------------------------------------*
105200 4051-PRINT-ONE-TOP-SVC          SECTION.                         
105300*----------------------------------------------------------------*
105400     MOVE AN-TOP-SVC-REVENUE (AN-TOP-SVC-IDX) TO                  
105500                                   WRK-PRINT-AMOUNT-ED.           
105600     MOVE SPACES                  TO  WRK-PRINT-LINE.             
105700     STRING '  '                  DELIMITED BY SIZE               
105800            AN-TOP-SVC-IDX         DELIMITED BY SIZE              
105900            ' '                    DELIMITED BY SIZE              
106000            AN-TOP-SVC-NAME (AN-TOP-SVC-IDX) DELIMITED BY SIZE    
106100            '  BOOKINGS='          DELIMITED BY SIZE              
106200            AN-TOP-SVC-BOOKINGS (AN-TOP-SVC-IDX) DELIMITED BY SIZE
106300            '  REVENUE='           DELIMITED BY SIZE              
106400            WRK-PRINT-AMOUNT-ED    DELIMITED BY SIZE              
106500       INTO WRK-PRINT-LINE.                                       
106600     PERFORM 4900-WRITE-PRINT-LINE.                               
106700                                                                  
106800     SET AN-TOP-SVC-IDX       UP BY 1.                            
106900                                                                  
107000*----------------------------------------------------------------*
107100 4051-99-EXIT.                   EXIT.                            
107200*----------------------------------------------------------------*
107300*----------------------------------------------------------------*
107400 4060-PRINT-CUSTOMER-LINE        SECTION.                         
107500*----------------------------------------------------------------*
107600     MOVE SPACES                  TO  WRK-PRINT-LINE.             
107700     PERFORM 4900-WRITE-PRINT-LINE.                               
107800                                                                  
107900     MOVE SPACES                  TO  WRK-PRINT-LINE.             
108000     STRING 'CUSTOMERS: TOTAL='    DELIMITED BY SIZE              
108100            AN-TOTAL-CUSTOMERS     DELIMITED BY SIZE              
108200            '  NEW='               DELIMITED BY SIZE              
108300            AN-NEW-CUSTOMERS       DELIMITED BY SIZE              
108400            '  RETURNING='         DELIMITED BY SIZE              
108500            AN-RETURNING-CUSTOMERS DELIMITED BY SIZE              
108600       INTO WRK-PRINT-LINE.                                       
108700     PERFORM 4900-WRITE-PRINT-LINE.                               
108800*----------------------------------------------------------------*
108900 4060-99-EXIT.                   EXIT.                            
109000*----------------------------------------------------------------*
109100*----------------------------------------------------------------*
109200 4900-WRITE-PRINT-LINE           SECTION.                         
109300*----------------------------------------------------------------*
109400     MOVE WRK-PRINT-LINE          TO  FD-REG-FILEOUT2.            
109500     WRITE FD-REG-FILEOUT2.                                       
109600                                                                  
109700     PERFORM 8600-TEST-FS-FILEOUT2.                               
109800                                                                  
109900     ADD 1                        TO  WRK-FILEOUT2-REGS-COUNTER.  
110000*----------------------------------------------------------------*
110100 4900-99-EXIT.                   EXIT.                            
110200*----------------------------------------------------------------*
110300*----------------------------------------------------------------*
110400 5000-WRITE-ANALYTICS-RECORD     SECTION.                         
110500*----------------------------------------------------------------*
110600     MOVE 'RECORDING ANALYTICS RESULT' TO WRK-ERROR-MSG.          
110700                                                                  
110800     MOVE WRK-FILEOUT1-REG        TO  FD-REG-FILEOUT1.            
110900     WRITE FD-REG-FILEOUT1.                                       
111000                                                                  
111100     PERFORM 8500-TEST-FS-FILEOUT1.                               
111200                                                                  
111300     ADD 1                        TO  WRK-FILEOUT1-REGS-COUNTER.  
111400*----------------------------------------------------------------*
111500 5000-99-EXIT.                   EXIT.                            
111600*----------------------------------------------------------------*
111700*----------------------------------------------------------------*
111800 8100-TEST-FS-FILE0001           SECTION.                         
111900*----------------------------------------------------------------*
112000     IF WRK-FS-FILE0001           NOT EQUAL ZEROS AND 10          
112100        MOVE WRK-FS-FILE0001      TO  WRK-ERROR-CODE              
112200        PERFORM 9999-CALL-ABEND-PGM                               
112300     END-IF.                                                      
112400*----------------------------------------------------------------*
112500 8100-99-EXIT.                   EXIT.                            
112600*----------------------------------------------------------------*
112700*----------------------------------------------------------------*
112800 8200-TEST-FS-FILE0002           SECTION.                         
112900*----------------------------------------------------------------*
113000     IF WRK-FS-FILE0002           NOT EQUAL ZEROS AND 10          
113100        MOVE WRK-FS-FILE0002      TO  WRK-ERROR-CODE              
113200        PERFORM 9999-CALL-ABEND-PGM                               
113300     END-IF.                                                      
113400*----------------------------------------------------------------*
113500 8200-99-EXIT.                   EXIT.                            
113600*----------------------------------------------------------------*
113700*----------------------------------------------------------------*
113800 8300-TEST-FS-FILE0003           SECTION.                         
113900*----------------------------------------------------------------*
114000     IF WRK-FS-FILE0003           NOT EQUAL ZEROS AND 10          
114100        MOVE WRK-FS-FILE0003      TO  WRK-ERROR-CODE              
114200        PERFORM 9999-CALL-ABEND-PGM                               
114300     END-IF.                                                      
114400*----------------------------------------------------------------*
114500 8300-99-EXIT.                   EXIT.                            
114600*----------------------------------------------------------------*
114700*----------------------------------------------------------------*
114800 8400-TEST-FS-FILE0004           SECTION.                         
114900*----------------------------------------------------------------*
115000     IF WRK-FS-FILE0004           NOT EQUAL ZEROS AND 10          
115100        MOVE WRK-FS-FILE0004      TO  WRK-ERROR-CODE              
115200        PERFORM 9999-CALL-ABEND-PGM                               
115300     END-IF.                                                      
115400*----------------------------------------------------------------*
115500 8400-99-EXIT.                   EXIT.                            
115600*----------------------------------------------------------------*
115700*----------------------------------------------------------------*
115800 8500-TEST-FS-FILEOUT1           SECTION.                         
115900*----------------------------------------------------------------*
116000     IF WRK-FS-FILEOUT1           NOT EQUAL ZEROS                 
116100        MOVE WRK-FS-FILEOUT1      TO  WRK-ERROR-CODE              
116200        PERFORM 9999-CALL-ABEND-PGM                               
116300     END-IF.                                                      
116400*----------------------------------------------------------------*
116500 8500-99-EXIT.                   EXIT.                            
116600*----------------------------------------------------------------*
116700*----------------------------------------------------------------*
116800 8600-TEST-FS-FILEOUT2           SECTION.                         
116900*----------------------------------------------------------------*
117000     IF WRK-FS-FILEOUT2           NOT EQUAL ZEROS                 
117100        MOVE WRK-FS-FILEOUT2      TO  WRK-ERROR-CODE              
117200        PERFORM 9999-CALL-ABEND-PGM                               
117300     END-IF.                                                      
117400*----------------------------------------------------------------*
117500 8600-99-EXIT.                   EXIT.                            
117600*----------------------------------------------------------------*
117700*----------------------------------------------------------------*
117800 9000-GET-DATE-TIME              SECTION.                         
117900*----------------------------------------------------------------*
118000     ACCEPT WRK-SYSTEM-DATE        FROM DATE.                     
118100     ACCEPT WRK-SYSTEM-TIME        FROM TIME.                     
118200                                                                  
118300     MOVE WRK-SYSTEM-TIME          TO  WRK-ERROR-TIME.            
118400                                                                  
118500     IF TR-RUN-DATE                EQUAL ZERO                     
118600        ADD  2000                  TO  YY                         
118700        MOVE YY                    TO  WRK-RUN-DATE-CCYYMMDD (1:4)
118800        MOVE MM                    TO  WRK-RUN-DATE-CCYYMMDD (5:2)
118900        MOVE DD                    TO  WRK-RUN-DATE-CCYYMMDD (7:2)
119000        MOVE WRK-RUN-DATE-CCYYMMDD TO  TR-RUN-DATE                
119100     END-IF.                                                      
119200*----------------------------------------------------------------*
119300 9000-99-EXIT.                   EXIT.                            
119400*----------------------------------------------------------------*
119500*----------------------------------------------------------------*
119600 9500-LOAD-SV-TABLE              SECTION.                         
119700*----------------------------------------------------------------*
119800     MOVE 'LOADING SERVICE TABLE'  TO  WRK-ERROR-MSG.             
119900     MOVE SPACES                   TO  WRK-SV-LOAD-EOF.           
120000                                                                  
120100     READ FILE0003                  INTO FD-REG-FILE0003.         
120200     PERFORM 8300-TEST-FS-FILE0003.                               
120300                                                                  
120400     IF WRK-FS-FILE0003            EQUAL 10                       
120500        MOVE 'END'                  TO  WRK-SV-LOAD-EOF           
120600     END-IF.                                                      
120700                                                                  
120800     PERFORM 9501-LOAD-ONE-SV-ENTRY                               
120900             UNTIL WRK-SV-LOAD-EOF   EQUAL 'END'.                 
121000*----------------------------------------------------------------*
121100 9500-99-EXIT.                   EXIT.                            
121200*----------------------------------------------------------------*
121300*----------------------------------------------------------------*
121400 9501-LOAD-ONE-SV-ENTRY          SECTION.                         
121500*----------------------------------------------------------------*
121600     ADD 1                         TO  WRK-SV-TABLE-COUNT.        
121700     SET SV-IDX                    TO  WRK-SV-TABLE-COUNT.        
121800                                                                  
121900     MOVE FD-REG-FILE0003 (1:9)    TO  WRK-SV-ID (SV-IDX).        
122000     MOVE FD-REG-FILE0003 (19:60)  TO  WRK-SV-NAME (SV-IDX).      
122100                                                                  
122200     READ FILE0003                  INTO FD-REG-FILE0003.         
122300     PERFORM 8300-TEST-FS-FILE0003.                               
122400                                                                  
122500     IF WRK-FS-FILE0003            EQUAL 10                       
122600        MOVE 'END'                  TO  WRK-SV-LOAD-EOF           
122700     END-IF.                                                      
122800*----------------------------------------------------------------*
122900 9501-99-EXIT.                   EXIT.                            
123000*----------------------------------------------------------------*
123100*----------------------------------------------------------------*
123200 9900-FINALIZE                   SECTION.                         
123300*----------------------------------------------------------------*
123400     CLOSE                         FILE0001                       
123500                                    FILE0002                      
123600                                    FILE0003                      
123700                                    FILE0004                      
123800                                    FILEOUT1                      
123900                                    FILEOUT2.                     
124000                                                                  
124100     DISPLAY '***************************'.                       
124200     DISPLAY '*  SUCCESSFUL  EXECUTION  *'.                       
124300     DISPLAY '***************************'.                       
124400     DISPLAY '*MODULE..........:' WRK-PROGRAM '*'.                
124500     DISPLAY '*-------------------------*'.                       
124600     DISPLAY '*APPTS READ..........:'                             
124700              WRK-FILE0004-REGS-COUNTER.                          
124800     DISPLAY '*ANALYTICS RECS WRITE:'                             
124900              WRK-FILEOUT1-REGS-COUNTER.                          
125000     DISPLAY '*REPORT LINES WRITE..:'                             
125100              WRK-FILEOUT2-REGS-COUNTER.                          
125200     DISPLAY '***************************'.                       
125300                                                                  
125400     STOP RUN.                                                    
125500*----------------------------------------------------------------*
125600 9900-99-EXIT.                   EXIT.                            
125700*----------------------------------------------------------------*
125800*----------------------------------------------------------------*
125900 9999-CALL-ABEND-PGM             SECTION.                         
126000*----------------------------------------------------------------*
126100     MOVE WRK-ERROR-DATE           TO  WRK-ERROR-DATE.            
126200     CALL WRK-ABEND-PGM            USING WRK-ERROR-LOG.           
126300*----------------------------------------------------------------*
126400 9999-99-EXIT.                   EXIT.                            
126500*----------------------------------------------------------------*
