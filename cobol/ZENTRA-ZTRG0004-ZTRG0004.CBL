000100*================================================================*
000200*        I D E N T I F I C A T I O N      D I V I S I O N        *
000300*================================================================*
000400 IDENTIFICATION  DIVISION.                                        
000500 PROGRAM-ID.     ZTRG0004.                                        
000600 AUTHOR.         RENATA MOURA VILELA.                             
000700 INSTALLATION.   ZENTRA SYSTEMS - BATCH DEVELOPMENT.              
000800 DATE-WRITTEN.   12/11/1992.                                      
000900 DATE-COMPILED.                                                   
001000 SECURITY.       UNCLASSIFIED - INTERNAL BATCH USE ONLY.          
001100*----------------------------------------------------------------*
001200*                 ZENTRA SYSTEMS COBOL DEVELOPMENT               *
001300*----------------------------------------------------------------*
001400*    PROGRAM-ID..: ZTRG0004.                                     *
001500*    ANALYST.....: R. MOURA VILELA                               *
001600*    PROGRAMMER..: R. MOURA VILELA                               *
001700*    DATE........: 12/11/1992                                    *
001800*----------------------------------------------------------------*
001900*    PROJECT.....: ZENTRA APPOINTMENT BOOKING - BATCH CORE       *
002000*----------------------------------------------------------------*
002100*    GOAL........: MAINTAIN THE BUSINESS HOURS MASTER - CREATE   *
002200*                  (ONE ROW PER BUSINESS/DAY-OF-WEEK PAIR),      *
002300*                  UPDATE, OPEN/CLOSED TOGGLE AND DELETE.        *
002400*----------------------------------------------------------------*
002500*    FILES.......:  DDNAME          LRECL       INCLUDE/BOOK     *
002600*                   FILE0001        00040       (TRANS LAYOUT)   *
002700*                   FILE0002        00762       ZTRG01           *
002800*                   FILE0003        00048       ZTRG04           *
002900*                   FILEOUT1        00048       ZTRG04           *
003000*----------------------------------------------------------------*
003100*    TABLE DB2...:  NONE.                                        *
003200*----------------------------------------------------------------*
003300*----------------------------------------------------------------*
003400*    CHANGE LOG                                                  *
003500*----------------------------------------------------------------*
003600*    12/11/1992  RMV  REQ0310  ORIGINAL PROGRAM - CREATE AND     *
003700*                              UPDATE ONLY.                      *
003800*    08/12/1993  RMV  REQ0330  ADDED THE OPEN/CLOSED TOGGLE AND  *
003900*                              DELETE FUNCTIONS.                 *
004000*    14/03/1995  JCR  REQ0348  REPLACED THE KEYED REWRITE/DELETE *
004100*                              WITH A FULL TABLE LOAD AND REBUILD*
004200*                              - NO ISAM HANDLER AVAILABLE FOR   *
004300*                              THE BUSINESS HOURS MASTER FILE.   *
004400*    30/09/1996  JCR  REQ0358  CREATE NOW REJECTS A DUPLICATE    *
004500*                              (BUSINESS-ID, DAY-OF-WEEK) PAIR   *
004600*                              INSTEAD OF SILENTLY DOUBLING THE  *
004700*                              MASTER.                           *
004800*    11/01/1999  RMV  REQ0140  Y2K - NO CENTURY WINDOWING LOGIC  *
004900*                              WAS PRESENT ON THIS MASTER TO     *
005000*                              REMOVE; BH-RECORD CARRIES NO      *
005100*                              DATE FIELDS.                      *
005200*    22/08/2002  TLS  REQ0401  OWNING BUSINESS NOW VERIFIED ON   *
005300*                              FILE BEFORE A CREATE IS ACCEPTED. *
005400*    03/11/2009  TLS  REQ0413  HOURS MASTER TABLE IS NOW BUILT   *
005500*                              OFF THE SHARED ZTRG04 COPY MEMBER *
005600*                              INSTEAD OF A HAND-BUILT POSITIONAL*
005700*                              BUFFER; ADDED AN HH/MM RANGE CHECK*
005800*                              ON EVERY OPEN/CLOSE TIME, BOTH ON *
005900*                              TRANSACTION INPUT AND ON MASTER   *
006000*                              LOAD.                             *
006100*----------------------------------------------------------------*
006200*================================================================*
006300*           E N V I R O N M E N T      D I V I S I O N           *
006400*================================================================*
006500 ENVIRONMENT DIVISION.                                            
006600 CONFIGURATION SECTION.                                           
006700 SPECIAL-NAMES.                                                   
006800     C01 IS TOP-OF-FORM.                                          
006900                                                                  
007000 INPUT-OUTPUT SECTION.                                            
007100 FILE-CONTROL.                                                    
007200                                                                  
007300     SELECT FILE0001      ASSIGN TO UTS-S-FILE0001                
007400      ORGANIZATION IS     SEQUENTIAL                              
007500      ACCESS MODE  IS     SEQUENTIAL                              
007600      FILE STATUS  IS     WRK-FS-FILE0001.                        
007700                                                                  
007800     SELECT FILE0002      ASSIGN TO UTS-S-FILE0002                
007900      ORGANIZATION IS     SEQUENTIAL                              
008000      ACCESS MODE  IS     SEQUENTIAL                              
008100      FILE STATUS  IS     WRK-FS-FILE0002.                        
008200                                                                  
008300     SELECT FILE0003      ASSIGN TO UTS-S-FILE0003                
008400      ORGANIZATION IS     SEQUENTIAL                              
008500      ACCESS MODE  IS     SEQUENTIAL                              
008600      FILE STATUS  IS     WRK-FS-FILE0003.                        
008700                                                                  
008800     SELECT FILEOUT1      ASSIGN TO UTS-S-FILEOUT1                
008900      ORGANIZATION IS     SEQUENTIAL                              
009000      ACCESS MODE  IS     SEQUENTIAL                              
009100      FILE STATUS  IS     WRK-FS-FILEOUT1.                        
009200                                                                  
009300*================================================================*
009400*                  D A T A      D I V I S I O N                  *
009500*================================================================*
009600 DATA DIVISION.                                                   
009700 FILE SECTION.                                                    
009800*                                                                 
009900 FD FILE0001                                                      
010000     RECORDING MODE IS F                                          
010100     LABEL RECORD   IS STANDARD                                   
010200     BLOCK CONTAINS 00 RECORDS.                                   
010300 01 FD-REG-FILE0001   PIC X(40).                                  
010400                                                                  
010500 FD FILE0002                                                      
010600     RECORDING MODE IS F                                          
010700     LABEL RECORD   IS STANDARD                                   
010800     BLOCK CONTAINS 00 RECORDS.                                   
010900 01 FD-REG-FILE0002   PIC X(762).                                 
011000                                                                  
011100 FD FILE0003                                                      
011200     RECORDING MODE IS F                                          
011300     LABEL RECORD   IS STANDARD                                   
011400     BLOCK CONTAINS 00 RECORDS.                                   
011500 01 FD-REG-FILE0003   PIC X(48).                                  
011600                                                                  
011700 FD FILEOUT1                                                      
011800     RECORDING MODE IS F                                          
011900     LABEL RECORD   IS STANDARD                                   
012000     BLOCK CONTAINS 00 RECORDS.                                   
012100 01 FD-REG-FILEOUT1   PIC X(48).                                  
012200                                                                  
012300*----------------------------------------------------------------*
012400*                  WORKING-STORAGE SECTION                       *
012500*----------------------------------------------------------------*
012600 WORKING-STORAGE SECTION.                                         
012700                                                                  
012800 77 WRK-FILE0001-REGS-COUNTER          PIC 9(06) COMP VALUE ZEROS.
012900 77 WRK-FILEOUT1-REGS-COUNTER          PIC 9(06) COMP VALUE ZEROS.
013000 77 WRK-DELETES-APPLIED                PIC 9(05) COMP VALUE ZEROS.
013100                                                                  
013200 77 WRK-FILE0001-EOF                   PIC X(03) VALUE SPACES.    
013300 77 WRK-BP-LOAD-EOF                    PIC X(03) VALUE SPACES.    
013400 77 WRK-BH-LOAD-EOF                    PIC X(03) VALUE SPACES.    
013500                                                                  
013600*DATA FOR ERROR LOG:                                              
013700 01 WRK-ERROR-LOG.                                                
013800    03 WRK-PROGRAM                     PIC X(08) VALUE            
013900                                                  'ZTRG0004'.     
014000    03 WRK-ERROR-MSG                   PIC X(30) VALUE SPACES.    
014100    03 WRK-ERROR-CODE                  PIC X(30) VALUE SPACES.    
014200    03 WRK-ERROR-SEVERITY              PIC X(01) VALUE 'A'.       
014300    03 WRK-ERROR-DATE                  PIC X(10) VALUE SPACES.    
014400    03 WRK-ERROR-TIME                  PIC X(08) VALUE SPACES.    
014500                                                                  
014600*ABENDING PROGRAM:                                                
014700 77 WRK-ABEND-PGM                      PIC X(08) VALUE            
014800                                                  'ZTRGABND'.     
014900                                                                  
015000 01 WRK-FILE-STATUS.                                              
015100    03 WRK-FS-FILE0001                 PIC 9(02) VALUE ZEROS.     
015200    03 WRK-FS-FILE0002                 PIC 9(02) VALUE ZEROS.     
015300    03 WRK-FS-FILE0003                 PIC 9(02) VALUE ZEROS.     
015400    03 WRK-FS-FILEOUT1                 PIC 9(02) VALUE ZEROS.     
015500                                                                  
015600*-------------------------------------------------------------*   
015700*    BUSINESS HOURS MASTER RECORD - INPUT AND OUTPUT, VIA THE  *  
015800*    SHARED ZTRG04 COPY MEMBER (REQ0413 - WAS A HAND-BUILT     *  
015900*    POSITIONAL BUFFER, RE-WIRED TO THE COPYBOOK 11/2009).     *  
016000*-------------------------------------------------------------*   
016100 01 WRK-FILE0003-REG.                                             
016200    COPY 'ZTRG04'.                                                
016300                                                                  
016400 01 WRK-FILEOUT1-REG.                                             
016500    COPY 'ZTRG04'.                                                
016600                                                                  
016700*-------------------------------------------------------------*   
016800*    TRANSACTION CARD - ONE FUNCTION PER RECORD                *  
016900*-------------------------------------------------------------*   
017000 01 WRK-FILE0001-REG.                                             
017100    03 TR-FUNCTION-CODE                PIC X(01).                 
017200        88  TR-FUNCTION-CREATE               VALUE 'C'.           
017300        88  TR-FUNCTION-UPDATE               VALUE 'U'.           
017400        88  TR-FUNCTION-TOGGLE               VALUE 'T'.           
017500        88  TR-FUNCTION-DELETE               VALUE 'D'.           
017600    03 TR-BH-ID                        PIC 9(09).                 
017700    03 TR-BUSINESS-ID                  PIC 9(09).                 
017800    03 TR-DAY-OF-WEEK                  PIC 9(01).                 
017900    03 TR-OPEN-TIME                    PIC 9(04).                 
018000    03 TR-OPEN-TIME-R  REDEFINES  TR-OPEN-TIME.                   
018100        05  TR-OPEN-HH                 PIC 9(02).                 
018200        05  TR-OPEN-MM                 PIC 9(02).                 
018300    03 TR-CLOSE-TIME                   PIC 9(04).                 
018400    03 TR-CLOSE-TIME-R REDEFINES  TR-CLOSE-TIME.                  
018500        05  TR-CLOSE-HH                PIC 9(02).                 
018600        05  TR-CLOSE-MM                PIC 9(02).                 
018700    03 TR-IS-OPEN                      PIC X(01).                 
018800        88  TR-SET-OPEN                      VALUE 'Y'.           
018900        88  TR-SET-CLOSED                    VALUE 'N'.           
019000    03 FILLER                          PIC X(11).                 
019100                                                                  
019200*-------------------------------------------------------------*   
019300*    BUSINESS PROFILE TABLE - ID ONLY, REQUIRED-LOOKUP-OR-     *  
019400*    ERROR WHEN A CREATE NAMES AN OWNING BUSINESS.              * 
019500*-------------------------------------------------------------*   
019600 01 WRK-BP-TABLE.                                                 
019700    03 WRK-BP-ENTRY   OCCURS 300 TIMES                            
019800                       INDEXED BY BP-IDX.                         
019900        05  WRK-BP-ID                  PIC 9(09).                 
020000 77 WRK-BP-TABLE-COUNT                 PIC 9(04) COMP VALUE ZEROS.
020100                                                                  
020200*-------------------------------------------------------------*   
020300*    BUSINESS HOURS MASTER TABLE - FULL LOAD/REBUILD, NO ISAM  *  
020400*    HANDLER ON THIS MASTER FILE.                               * 
020500*-------------------------------------------------------------*   
020600 01 WRK-BH-TABLE.                                                 
020700    03 WRK-BH-ENTRY   OCCURS 3000 TIMES                           
020800                       INDEXED BY BH-IDX.                         
020900        05  WRK-BH-ID                  PIC 9(09).                 
021000        05  WRK-BH-BUSINESS-ID         PIC 9(09).                 
021100        05  WRK-BH-DAY-OF-WEEK         PIC 9(01).                 
021200        05  WRK-BH-OPEN-TIME           PIC 9(04).                 
021300        05  WRK-BH-OPEN-TIME-R REDEFINES WRK-BH-OPEN-TIME.        
021400            07  WRK-BH-OPEN-HH             PIC 9(02).             
021500            07  WRK-BH-OPEN-MM             PIC 9(02).             
021600        05  WRK-BH-CLOSE-TIME          PIC 9(04).                 
021700        05  WRK-BH-IS-OPEN             PIC X(01).                 
021800        05  WRK-BH-DELETED-FLAG        PIC X(01).                 
021900            88  WRK-BH-IS-DELETED            VALUE 'Y'.           
022000 77 WRK-BH-TABLE-COUNT                 PIC 9(04) COMP VALUE ZEROS.
022100 77 WRK-NEXT-BH-ID                     PIC 9(09) COMP VALUE ZEROS.
022200                                                                  
022300 77 WRK-LOOKUP-FOUND                   PIC X(01) VALUE 'N'.       
022400    88  WRK-LOOKUP-WAS-FOUND                 VALUE 'Y'.           
022500 77 WRK-DUP-FOUND                      PIC X(01) VALUE 'N'.       
022600    88  WRK-DUP-WAS-FOUND                    VALUE 'Y'.           
022700                                                                  
022800 01 WRK-SYSTEM-DATE.                                              
022900    03 YY                              PIC 9(02) VALUE ZEROS.     
023000    03 MM                              PIC 9(02) VALUE ZEROS.     
023100    03 DD                              PIC 9(02) VALUE ZEROS.     
023200 01 WRK-SYSTEM-TIME                    PIC 9(08) VALUE ZEROS.     
023300                                                                  
023400*================================================================*
023500*               P R O C E D U R E      D I V I S I O N           *
023600*================================================================*
023700 PROCEDURE DIVISION.                                              
023800*----------------------------------------------------------------*
023900 0000-MAIN-PROCESS               SECTION.                         
024000*----------------------------------------------------------------*
024100     PERFORM 1000-INITIALIZE.                                     
024200                                                                  
024300     PERFORM 2000-PROCESS-TRANSACTION                             
024400                             UNTIL WRK-FILE0001-EOF EQUAL 'END'.  
024500                                                                  
024600     PERFORM 5000-REWRITE-HOURS-MASTER.                           
024700                                                                  
024800     PERFORM 3000-FINALIZE.                                       
024900*----------------------------------------------------------------*
025000 0000-99-EXIT.                   EXIT.                            
025100*----------------------------------------------------------------*
025200*----------------------------------------------------------------*
025300 1000-INITIALIZE                 SECTION.                         
025400*----------------------------------------------------------------*
025500     PERFORM 9000-GET-DATE-TIME.                                  
025600                                                                  
025700     OPEN INPUT  FILE0001                                         
025800                 FILE0002                                         
025900                 FILE0003                                         
026000          OUTPUT FILEOUT1.                                        
026100                                                                  
026200     MOVE 'OPEN FILE FILE0001'  TO   WRK-ERROR-MSG.               
026300     PERFORM 8100-TEST-FS-FILE0001.                               
026400     MOVE 'OPEN FILE FILE0002'  TO   WRK-ERROR-MSG.               
026500     PERFORM 8200-TEST-FS-FILE0002.                               
026600     MOVE 'OPEN FILE FILE0003'  TO   WRK-ERROR-MSG.               
026700     PERFORM 8300-TEST-FS-FILE0003.                               
026800     MOVE 'OPEN FILE FILEOUT1' TO   WRK-ERROR-MSG.                
026900     PERFORM 8400-TEST-FS-FILEOUT1.                               
027000                                                                  
027100     PERFORM 9520-LOAD-BP-TABLE.                                  
027200     PERFORM 9500-LOAD-BH-TABLE.                                  
027300                                                                  
027400     MOVE WRK-BH-TABLE-COUNT     TO   WRK-NEXT-BH-ID.             
027500                                                                  
027600     PERFORM 2900-READ-FILE0001.                                  
027700*----------------------------------------------------------------*
027800 1000-99-EXIT.                   EXIT.                            
027900*----------------------------------------------------------------*
028000*----------------------------------------------------------------*
028100 2000-PROCESS-TRANSACTION        SECTION.                         
028200*----------------------------------------------------------------*
028300     ADD 1                        TO  WRK-FILE0001-REGS-COUNTER.  
028400                                                                  
028500     IF TR-FUNCTION-CREATE                                        
028600        PERFORM 2050-CREATE-HOURS                                 
028700     ELSE                                                         
028800        PERFORM 2100-FIND-HOURS                                   
028900                                                                  
029000        IF NOT WRK-LOOKUP-WAS-FOUND                               
029100           MOVE 'BUSINESS HOURS NOT ON FILE' TO WRK-ERROR-MSG     
029200           MOVE TR-BH-ID          TO  WRK-ERROR-CODE              
029300           PERFORM 9999-CALL-ABEND-PGM                            
029400        ELSE                                                      
029500           IF TR-FUNCTION-UPDATE                                  
029600              PERFORM 2200-UPDATE-HOURS                           
029700           ELSE                                                   
029800              IF TR-FUNCTION-TOGGLE                               
029900                 PERFORM 2300-TOGGLE-OPEN                         
030000              ELSE                                                
030100                 IF TR-FUNCTION-DELETE                            
030200                    PERFORM 2400-DELETE-HOURS                     
030300                 ELSE                                             
030400                    MOVE 'BAD FUNCTION CODE ON TRANS'             
030500                              TO  WRK-ERROR-MSG                   
030600                    MOVE TR-FUNCTION-CODE                         
030700                              TO  WRK-ERROR-CODE                  
030800                    PERFORM 9999-CALL-ABEND-PGM                   
030900                 END-IF                                           
031000              END-IF                                              
031100           END-IF                                                 
031200        END-IF                                                    
031300     END-IF.                                                      
031400                                                                  
031500     PERFORM 2900-READ-FILE0001.                                  
031600*----------------------------------------------------------------*
031700 2000-99-EXIT.                   EXIT.                            
031800*----------------------------------------------------------------*
031900*----------------------------------------------------------------*
032000 2050-CREATE-HOURS               SECTION.                         
032100*----------------------------------------------------------------*
032200     PERFORM 2065-VALIDATE-TIME-WINDOW.                           
032300                                                                  
032400     PERFORM 2060-VERIFY-OWNER.                                   
032500                                                                  
032600     IF NOT WRK-LOOKUP-WAS-FOUND                                  
032700        MOVE 'OWNING BUSINESS NOT ON FILE' TO WRK-ERROR-MSG       
032800        MOVE TR-BUSINESS-ID       TO  WRK-ERROR-CODE              
032900        PERFORM 9999-CALL-ABEND-PGM                               
033000     END-IF.                                                      
033100                                                                  
033200     PERFORM 2070-TEST-DUPLICATE-PAIR.                            
033300                                                                  
033400     IF WRK-DUP-WAS-FOUND                                         
033500        MOVE 'HOURS ALREADY EXIST FOR DAY' TO WRK-ERROR-MSG       
033600        MOVE TR-BUSINESS-ID       TO  WRK-ERROR-CODE              
033700        PERFORM 9999-CALL-ABEND-PGM                               
033800     ELSE                                                         
033900        PERFORM 2080-APPEND-NEW-ENTRY                             
034000     END-IF.                                                      
034100*----------------------------------------------------------------*
034200 2050-99-EXIT.                   EXIT.                            
034300*----------------------------------------------------------------*
034400*----------------------------------------------------------------*
034500 2065-VALIDATE-TIME-WINDOW       SECTION.                         
034600*----------------------------------------------------------------*
034700*    REQ0413 - REJECT ANY OPEN/CLOSE TIME WHOSE HH/MM SPLIT IS   *
034800*    NOT A VALID 24-HOUR CLOCK VALUE BEFORE IT REACHES THE       *
034900*    MASTER TABLE.                                               *
035000     IF TR-OPEN-HH                GREATER THAN 23                 
035100        OR TR-OPEN-MM              GREATER THAN 59                
035200        OR TR-CLOSE-HH             GREATER THAN 23                
035300        OR TR-CLOSE-MM             GREATER THAN 59                
035400        MOVE 'INVALID OPEN/CLOSE TIME ON TRANS' TO WRK-ERROR-MSG  
035500        MOVE TR-BH-ID              TO  WRK-ERROR-CODE             
035600        PERFORM 9999-CALL-ABEND-PGM                               
035700     END-IF.                                                      
035800*----------------------------------------------------------------*
035900 2065-99-EXIT.                   EXIT.                            
036000*----------------------------------------------------------------*
036100*----------------------------------------------------------------*
036200 2060-VERIFY-OWNER               SECTION.                         
036300*----------------------------------------------------------------*
036400     MOVE 'N'                    TO   WRK-LOOKUP-FOUND.           
036500     SET BP-IDX                  TO   1.                          
036600     SEARCH WRK-BP-ENTRY                                          
036700        AT END                                                    
036800           CONTINUE                                               
036900        WHEN WRK-BP-ID (BP-IDX)  EQUAL TR-BUSINESS-ID             
037000             MOVE 'Y'            TO   WRK-LOOKUP-FOUND            
037100     END-SEARCH.                                                  
037200*----------------------------------------------------------------*
037300 2060-99-EXIT.                   EXIT.                            
037400*----------------------------------------------------------------*
037500*----------------------------------------------------------------*
037600 2070-TEST-DUPLICATE-PAIR        SECTION.                         
037700*----------------------------------------------------------------*
037800     MOVE 'N'                    TO   WRK-DUP-FOUND.              
037900     SET BH-IDX                  TO   1.                          
038000                                                                  
038100     PERFORM 2071-TEST-ONE-PAIR                                   
038200             UNTIL BH-IDX          GREATER THAN WRK-BH-TABLE-COUNT
038300                OR WRK-DUP-WAS-FOUND.                             
038400*----------------------------------------------------------------*
038500 2070-99-EXIT.                   EXIT.                            
038600*----------------------------------------------------------------*
038700*----------------------------------------------------------------*
038800 2071-TEST-ONE-PAIR              SECTION.                         
038900*----------------------------------------------------------------*
039000     IF WRK-BH-BUSINESS-ID (BH-IDX)  EQUAL TR-BUSINESS-ID         
039100        AND WRK-BH-DAY-OF-WEEK (BH-IDX) EQUAL TR-DAY-OF-WEEK      
039200        AND NOT WRK-BH-IS-DELETED (BH-IDX)                        
039300        MOVE 'Y'                  TO  WRK-DUP-FOUND               
039400     ELSE                                                         
039500        SET BH-IDX            UP BY 1                             
039600                                                                  
039700     END-IF.                                                      
039800*----------------------------------------------------------------*
039900 2071-99-EXIT.                   EXIT.                            
040000*----------------------------------------------------------------*
040100*----------------------------------------------------------------*
040200 2080-APPEND-NEW-ENTRY           SECTION.                         
040300*----------------------------------------------------------------*
040400     ADD 1                        TO  WRK-NEXT-BH-ID.             
040500     ADD 1                        TO  WRK-BH-TABLE-COUNT.         
040600     SET BH-IDX                   TO  WRK-BH-TABLE-COUNT.         
040700                                                                  
040800     MOVE WRK-NEXT-BH-ID          TO  WRK-BH-ID (BH-IDX).         
040900     MOVE TR-BUSINESS-ID          TO  WRK-BH-BUSINESS-ID (BH-IDX).
041000     MOVE TR-DAY-OF-WEEK          TO  WRK-BH-DAY-OF-WEEK (BH-IDX).
041100     MOVE TR-OPEN-TIME            TO  WRK-BH-OPEN-TIME (BH-IDX).  
041200     MOVE TR-CLOSE-TIME           TO  WRK-BH-CLOSE-TIME (BH-IDX). 
041300     MOVE TR-IS-OPEN              TO  WRK-BH-IS-OPEN (BH-IDX).    
041400     MOVE 'N'                     TO  WRK-BH-DELETED-FLAG         
041500                                                         (BH-IDX).
041600*----------------------------------------------------------------*
041700 2080-99-EXIT.                   EXIT.                            
041800*----------------------------------------------------------------*
041900*----------------------------------------------------------------*
042000 2100-FIND-HOURS                 SECTION.                         
042100*----------------------------------------------------------------*
042200     MOVE 'N'                    TO   WRK-LOOKUP-FOUND.           
042300     SET BH-IDX                  TO   1.                          
042400     SEARCH WRK-BH-ENTRY                                          
042500        AT END                                                    
042600           CONTINUE                                               
042700        WHEN WRK-BH-ID (BH-IDX)  EQUAL TR-BH-ID                   
042800             AND NOT WRK-BH-IS-DELETED (BH-IDX)                   
042900             MOVE 'Y'            TO   WRK-LOOKUP-FOUND            
043000     END-SEARCH.                                                  
043100*----------------------------------------------------------------*
043200 2100-99-EXIT.                   EXIT.                            
043300*----------------------------------------------------------------*
043400*----------------------------------------------------------------*
043500 2200-UPDATE-HOURS               SECTION.                         
043600*----------------------------------------------------------------*
043700     PERFORM 2065-VALIDATE-TIME-WINDOW.                           
043800                                                                  
043900     MOVE TR-OPEN-TIME            TO  WRK-BH-OPEN-TIME (BH-IDX).  
044000     MOVE TR-CLOSE-TIME           TO  WRK-BH-CLOSE-TIME (BH-IDX). 
044100     MOVE TR-IS-OPEN              TO  WRK-BH-IS-OPEN (BH-IDX).    
044200*----------------------------------------------------------------*
044300 2200-99-EXIT.                   EXIT.                            
044400*----------------------------------------------------------------*
044500*----------------------------------------------------------------*
044600 2300-TOGGLE-OPEN                SECTION.                         
044700*----------------------------------------------------------------*
044800     IF WRK-BH-IS-OPEN (BH-IDX)   EQUAL 'Y'                       
044900        MOVE 'N'                  TO  WRK-BH-IS-OPEN (BH-IDX)     
045000     ELSE                                                         
045100        MOVE 'Y'                  TO  WRK-BH-IS-OPEN (BH-IDX)     
045200     END-IF.                                                      
045300*----------------------------------------------------------------*
045400 2300-99-EXIT.                   EXIT.                            
045500*----------------------------------------------------------------*
045600*----------------------------------------------------------------*
045700 2400-DELETE-HOURS               SECTION.                         
045800*----------------------------------------------------------------*
045900     MOVE 'Y'                     TO  WRK-BH-DELETED-FLAG         
046000                                                         (BH-IDX).
046100     ADD 1                        TO  WRK-DELETES-APPLIED.        
046200*----------------------------------------------------------------*
046300 2400-99-EXIT.                   EXIT.                            
046400*----------------------------------------------------------------*
046500*----------------------------------------------------------------*
046600 2900-READ-FILE0001              SECTION.                         
046700*----------------------------------------------------------------*
046800     READ FILE0001                INTO WRK-FILE0001-REG.          
046900     PERFORM 8100-TEST-FS-FILE0001.                               
047000                                                                  
047100     IF WRK-FS-FILE0001           EQUAL 10                        
047200        MOVE 'END'                 TO  WRK-FILE0001-EOF           
047300     END-IF.                                                      
047400*----------------------------------------------------------------*
047500 2900-99-EXIT.                   EXIT.                            
047600*----------------------------------------------------------------*
047700*----------------------------------------------------------------*
047800 5000-REWRITE-HOURS-MASTER       SECTION.                         
047900*----------------------------------------------------------------*
048000     SET BH-IDX                   TO  1.                          
048100                                                                  
048200     PERFORM 5100-BUILD-AND-WRITE-BH-OUT                          
048300             UNTIL BH-IDX          GREATER THAN                   
048400                                   WRK-BH-TABLE-COUNT.            
048500*----------------------------------------------------------------*
048600 5000-99-EXIT.                   EXIT.                            
048700*----------------------------------------------------------------*
048800*----------------------------------------------------------------*
048900 5100-BUILD-AND-WRITE-BH-OUT     SECTION.                         
049000*----------------------------------------------------------------*
049100     IF NOT WRK-BH-IS-DELETED (BH-IDX)                            
049200        MOVE SPACES                TO  WRK-FILEOUT1-REG           
049300        MOVE WRK-BH-ID (BH-IDX)    TO  BH-ID OF WRK-FILEOUT1-REG  
049400        MOVE WRK-BH-BUSINESS-ID (BH-IDX)                          
049500                                    TO  BH-BUSINESS-ID            
049600                                        OF WRK-FILEOUT1-REG       
049700        MOVE WRK-BH-DAY-OF-WEEK (BH-IDX)                          
049800                                    TO  BH-DAY-OF-WEEK            
049900                                        OF WRK-FILEOUT1-REG       
050000        MOVE WRK-BH-OPEN-TIME (BH-IDX)                            
050100                                    TO  BH-OPEN-TIME              
050200                                        OF WRK-FILEOUT1-REG       
050300        MOVE WRK-BH-CLOSE-TIME (BH-IDX)                           
050400                                    TO  BH-CLOSE-TIME             
050500                                        OF WRK-FILEOUT1-REG       
050600        MOVE WRK-BH-IS-OPEN (BH-IDX)                              
050700                                    TO  BH-IS-OPEN                
050800                                        OF WRK-FILEOUT1-REG       
050900                                                                  
051000        MOVE WRK-FILEOUT1-REG       TO  FD-REG-FILEOUT1           
051100        WRITE FD-REG-FILEOUT1                                     
051200        PERFORM 8400-TEST-FS-FILEOUT1                             
051300        ADD 1                       TO  WRK-FILEOUT1-REGS-COUNTER 
051400     END-IF.                                                      
051500                                                                  
051600     SET BH-IDX               UP BY 1.                            
051700                                                                  
051800*----------------------------------------------------------------*
051900 5100-99-EXIT.                   EXIT.                            
052000*----------------------------------------------------------------*
052100*----------------------------------------------------------------*
052200 8100-TEST-FS-FILE0001           SECTION.                         
052300*----------------------------------------------------------------*
052400     IF WRK-FS-FILE0001           NOT EQUAL ZEROS AND 10          
052500        MOVE WRK-FS-FILE0001      TO  WRK-ERROR-CODE              
052600        PERFORM 9999-CALL-ABEND-PGM                               
052700     END-IF.                                                      
052800*----------------------------------------------------------------*
052900 8100-99-EXIT.                   EXIT.                            
053000*----------------------------------------------------------------*
053100*----------------------------------------------------------------*
053200 8200-TEST-FS-FILE0002           SECTION.                         
053300*----------------------------------------------------------------*
053400     IF WRK-FS-FILE0002           NOT EQUAL ZEROS AND 10          
053500        MOVE WRK-FS-FILE0002      TO  WRK-ERROR-CODE              
053600        PERFORM 9999-CALL-ABEND-PGM                               
053700     END-IF.                                                      
053800*----------------------------------------------------------------*
053900 8200-99-EXIT.                   EXIT.                            
054000*----------------------------------------------------------------*
054100*----------------------------------------------------------------*
054200 8300-TEST-FS-FILE0003           SECTION.                         
054300*----------------------------------------------------------------*
054400     IF WRK-FS-FILE0003           NOT EQUAL ZEROS AND 10          
054500        MOVE WRK-FS-FILE0003      TO  WRK-ERROR-CODE              
054600        PERFORM 9999-CALL-ABEND-PGM                               
054700     END-IF.                                                      
054800*----------------------------------------------------------------*
054900 8300-99-EXIT.                   EXIT.                            
055000*----------------------------------------------------------------*
055100*----------------------------------------------------------------*
055200 8400-TEST-FS-FILEOUT1           SECTION.                         
055300*----------------------------------------------------------------*
055400     IF WRK-FS-FILEOUT1           NOT EQUAL ZEROS                 
055500        MOVE WRK-FS-FILEOUT1      TO  WRK-ERROR-CODE              
055600        PERFORM 9999-CALL-ABEND-PGM                               
055700     END-IF.                                                      
055800*----------------------------------------------------------------*
055900 8400-99-EXIT.                   EXIT.                            
056000*----------------------------------------------------------------*
056100*----------------------------------------------------------------*
056200 9000-GET-DATE-TIME              SECTION.                         
056300*----------------------------------------------------------------*
056400     ACCEPT WRK-SYSTEM-DATE        FROM DATE.                     
056500     ACCEPT WRK-SYSTEM-TIME        FROM TIME.                     
056600                                                                  
056700     MOVE WRK-SYSTEM-TIME          TO  WRK-ERROR-TIME.            
056800*----------------------------------------------------------------*
056900 9000-99-EXIT.                   EXIT.                            
057000*----------------------------------------------------------------*
057100*----------------------------------------------------------------*
057200 9500-LOAD-BH-TABLE              SECTION.                         
057300*----------------------------------------------------------------*
057400     MOVE 'LOADING BUSINESS HOURS TABLE' TO WRK-ERROR-MSG.        
057500     MOVE SPACES                  TO  WRK-BH-LOAD-EOF.            
057600                                                                  
057700     READ FILE0003                 INTO WRK-FILE0003-REG.         
057800     PERFORM 8300-TEST-FS-FILE0003.                               
057900                                                                  
058000     IF WRK-FS-FILE0003           EQUAL 10                        
058100        MOVE 'END'                 TO  WRK-BH-LOAD-EOF            
058200     END-IF.                                                      
058300                                                                  
058400     PERFORM 9501-LOAD-ONE-BH-ENTRY                               
058500             UNTIL WRK-BH-LOAD-EOF  EQUAL 'END'.                  
058600*----------------------------------------------------------------*
058700 9500-99-EXIT.                   EXIT.                            
058800*----------------------------------------------------------------*
058900*----------------------------------------------------------------*
059000 9501-LOAD-ONE-BH-ENTRY          SECTION.                         
059100*----------------------------------------------------------------*
059200     ADD 1                         TO  WRK-BH-TABLE-COUNT.        
059300     SET BH-IDX                    TO  WRK-BH-TABLE-COUNT.        
059400                                                                  
059500     MOVE BH-ID      OF WRK-FILE0003-REG                          
059600                                    TO  WRK-BH-ID (BH-IDX).       
059700     MOVE BH-BUSINESS-ID OF WRK-FILE0003-REG                      
059800                                    TO  WRK-BH-BUSINESS-ID        
059900                                                         (BH-IDX).
060000     MOVE BH-DAY-OF-WEEK OF WRK-FILE0003-REG                      
060100                                    TO  WRK-BH-DAY-OF-WEEK        
060200                                                         (BH-IDX).
060300     MOVE BH-OPEN-TIME OF WRK-FILE0003-REG                        
060400                                    TO  WRK-BH-OPEN-TIME (BH-IDX).
060500     MOVE BH-CLOSE-TIME OF WRK-FILE0003-REG                       
060600                                    TO  WRK-BH-CLOSE-TIME         
060700                                                         (BH-IDX).
060800     MOVE BH-IS-OPEN OF WRK-FILE0003-REG                          
060900                                    TO  WRK-BH-IS-OPEN (BH-IDX).  
061000     MOVE 'N'                      TO  WRK-BH-DELETED-FLAG        
061100                                                         (BH-IDX).
061200                                                                  
061300     PERFORM 9502-VALIDATE-LOADED-TIME.                           
061400                                                                  
061500     READ FILE0003                  INTO WRK-FILE0003-REG.        
061600     PERFORM 8300-TEST-FS-FILE0003.                               
061700                                                                  
061800     IF WRK-FS-FILE0003            EQUAL 10                       
061900        MOVE 'END'                  TO  WRK-BH-LOAD-EOF           
062000     END-IF.                                                      
062100*----------------------------------------------------------------*
062200 9501-99-EXIT.                   EXIT.                            
062300*----------------------------------------------------------------*
062400*----------------------------------------------------------------*
062500 9502-VALIDATE-LOADED-TIME       SECTION.                         
062600*----------------------------------------------------------------*
062700*    REQ0413 - THE MASTER IS NOT ISAM-KEYED ON THIS FILE, SO A  * 
062800*    BAD HH/MM SPLIT FROM A PRIOR CYCLE WOULD OTHERWISE RIDE     *
062900*    THROUGH THE REBUILD UNDETECTED.  CHECK THE OPEN-TIME SPLIT  *
063000*    ON EVERY ENTRY AS IT IS LOADED.                             *
063100     IF WRK-BH-OPEN-HH (BH-IDX)   GREATER THAN 23                 
063200        OR WRK-BH-OPEN-MM (BH-IDX) GREATER THAN 59                
063300        MOVE 'BAD OPEN TIME ON HOURS MASTER' TO WRK-ERROR-MSG     
063400        MOVE WRK-BH-ID (BH-IDX)    TO  WRK-ERROR-CODE             
063500        PERFORM 9999-CALL-ABEND-PGM                               
063600     END-IF.                                                      
063700*----------------------------------------------------------------*
063800 9502-99-EXIT.                   EXIT.                            
063900*----------------------------------------------------------------*
064000*----------------------------------------------------------------*
064100 9520-LOAD-BP-TABLE              SECTION.                         
064200*----------------------------------------------------------------*
064300     MOVE 'LOADING BUSINESS-PROFILE TABLE' TO WRK-ERROR-MSG.      
064400     MOVE SPACES                 TO   WRK-BP-LOAD-EOF.            
064500                                                                  
064600     READ FILE0002                INTO FD-REG-FILE0002.           
064700     PERFORM 8200-TEST-FS-FILE0002.                               
064800                                                                  
064900     IF WRK-FS-FILE0002          EQUAL 10                         
065000        MOVE 'END'                TO  WRK-BP-LOAD-EOF             
065100     END-IF.                                                      
065200                                                                  
065300     PERFORM 9521-LOAD-ONE-BP-ENTRY                               
065400             UNTIL WRK-BP-LOAD-EOF EQUAL 'END'.                   
065500*----------------------------------------------------------------*
065600 9520-99-EXIT.                   EXIT.                            
065700*----------------------------------------------------------------*
065800*----------------------------------------------------------------*
065900 9521-LOAD-ONE-BP-ENTRY          SECTION.                         
066000*----------------------------------------------------------------*
066100     ADD 1                        TO  WRK-BP-TABLE-COUNT.         
066200     SET BP-IDX                   TO  WRK-BP-TABLE-COUNT.         
066300                                                                  
066400     MOVE FD-REG-FILE0002 (1:9)  TO WRK-BP-ID (BP-IDX).           
066500                                                                  
066600     READ FILE0002                INTO FD-REG-FILE0002.           
066700     PERFORM 8200-TEST-FS-FILE0002.                               
066800                                                                  
066900     IF WRK-FS-FILE0002          EQUAL 10                         
067000        MOVE 'END'                TO  WRK-BP-LOAD-EOF             
067100     END-IF.                                                      
067200*----------------------------------------------------------------*
067300 9521-99-EXIT.                   EXIT.                            
067400*----------------------------------------------------------------*
067500*----------------------------------------------------------------*
067600 3000-FINALIZE                   SECTION.                         
067700*----------------------------------------------------------------*
067800     CLOSE                         FILE0001                       
067900                                    FILE0002                      
068000                                    FILE0003                      
068100                                    FILEOUT1.                     
068200                                                                  
068300     DISPLAY '***************************'.                       
068400     DISPLAY '*  SUCCESSFUL  EXECUTION  *'.                       
068500     DISPLAY '***************************'.                       
068600     DISPLAY '*MODULE..........:' WRK-PROGRAM '*'.                
068700     DISPLAY '*-------------------------*'.                       
068800     DISPLAY '*TRANSACTIONS READ...:'                             
068900              WRK-FILE0001-REGS-COUNTER.                          
069000     DISPLAY '*HOURS RECS WRITTEN..:'                             
069100              WRK-FILEOUT1-REGS-COUNTER.                          
069200     DISPLAY '*DELETES APPLIED.....:'                             
069300              WRK-DELETES-APPLIED.                                
069400     DISPLAY '***************************'.                       
069500                                                                  
069600     STOP RUN.                                                    
069700*----------------------------------------------------------------*
069800 3000-99-EXIT.                   EXIT.                            
069900*----------------------------------------------------------------*
070000*----------------------------------------------------------------*
070100 9999-CALL-ABEND-PGM             SECTION.                         
070200*----------------------------------------------------------------*
070300     CALL WRK-ABEND-PGM            USING WRK-ERROR-LOG.           
070400*----------------------------------------------------------------*
070500 9999-99-EXIT.                   EXIT.                            
070600*----------------------------------------------------------------*
