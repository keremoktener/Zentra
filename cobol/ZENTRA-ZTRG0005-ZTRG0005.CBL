000100*================================================================*
000200*        I D E N T I F I C A T I O N      D I V I S I O N        *
000300*================================================================*
000400 IDENTIFICATION  DIVISION.                                        
000500 PROGRAM-ID.     ZTRG0005.                                        
000600 AUTHOR.         RENATA MOURA VILELA.                             
000700 INSTALLATION.   ZENTRA SYSTEMS - BATCH DEVELOPMENT.              
000800 DATE-WRITTEN.   04/02/1993.                                      
000900 DATE-COMPILED.                                                   
001000 SECURITY.       UNCLASSIFIED - INTERNAL BATCH USE ONLY.          
001100*----------------------------------------------------------------*
001200*                 ZENTRA SYSTEMS COBOL DEVELOPMENT               *
001300*----------------------------------------------------------------*
001400*    PROGRAM-ID..: ZTRG0005.                                     *
001500*    ANALYST.....: R. MOURA VILELA                               *
001600*    PROGRAMMER..: R. MOURA VILELA                               *
001700*    DATE........: 04/02/1993                                    *
001800*----------------------------------------------------------------*
001900*    PROJECT.....: ZENTRA APPOINTMENT BOOKING - BATCH CORE       *
002000*----------------------------------------------------------------*
002100*    GOAL........: MAINTAIN THE SERVICE CATALOG MASTER - CREATE, *
002200*                  UPDATE, ACTIVE/INACTIVE TOGGLE, DELETE AND    *
002300*                  LIST (ALL OR ACTIVE-ONLY) BY BUSINESS ID.     *
002400*----------------------------------------------------------------*
002500*    FILES.......:  DDNAME          LRECL       INCLUDE/BOOK     *
002600*                   FILE0001        00100       (TRANS LAYOUT)   *
002700*                   FILE0002        00762       ZTRG01           *
002800*                   FILE0003        00518       ZTRG02           *
002900*                   FILEOUT1        00518       ZTRG02           *
003000*                   FILEOUT2        00080       (LISTING LINE)   *
003100*----------------------------------------------------------------*
003200*    TABLE DB2...:  NONE.                                        *
003300*----------------------------------------------------------------*
003400*----------------------------------------------------------------*
003500*    CHANGE LOG                                                  *
003600*----------------------------------------------------------------*
003700*    04/02/1993  RMV  REQ0312  ORIGINAL PROGRAM - CREATE, UPDATE *
003800*                              AND DELETE ONLY.                  *
003900*    19/07/1993  RMV  REQ0320  ADDED THE ACTIVE/INACTIVE TOGGLE  *
004000*                              FUNCTION, SEPARATE FROM A FULL    *
004100*                              FIELD UPDATE.                     *
004200*    14/03/1995  JCR  REQ0348  REPLACED THE KEYED REWRITE/DELETE *
004300*                              WITH A FULL TABLE LOAD AND REBUILD*
004400*                              - NO ISAM HANDLER AVAILABLE FOR   *
004500*                              THE SERVICE MASTER FILE.          *
004600*    02/05/1995  JCR  REQ0350  ADDED THE LIST FUNCTION (ALL OR   *
004700*                              ACTIVE-ONLY) BY BUSINESS ID, OUT  *
004800*                              TO A SEPARATE LISTING FILE.       *
004900*    11/01/1999  RMV  REQ0140  Y2K - NO CENTURY WINDOWING LOGIC  *
005000*                              WAS PRESENT ON THIS MASTER TO     *
005100*                              REMOVE; SV-RECORD CARRIES NO      *
005200*                              DATE FIELDS.                      *
005300*    30/06/2003  TLS  REQ0412  OWNING BUSINESS NOW VERIFIED ON   *
005400*                              FILE BEFORE A CREATE IS ACCEPTED. *
005500*    03/11/2009  TLS  REQ0416  SERVICE MASTER TABLE IS NOW BUILT *
005600*                              OFF THE SHARED ZTRG02 COPY MEMBER *
005700*                              INSTEAD OF A HAND-BUILT POSITIONAL*
005800*                              BUFFER.                           *
005900*----------------------------------------------------------------*
006000*================================================================*
006100*           E N V I R O N M E N T      D I V I S I O N           *
006200*================================================================*
006300 ENVIRONMENT DIVISION.                                            
006400 CONFIGURATION SECTION.                                           
006500 SPECIAL-NAMES.                                                   
006600     C01 IS TOP-OF-FORM.                                          
006700                                                                  
006800 INPUT-OUTPUT SECTION.                                            
006900 FILE-CONTROL.                                                    
007000                                                                  
007100     SELECT FILE0001      ASSIGN TO UTS-S-FILE0001                
007200      ORGANIZATION IS     SEQUENTIAL                              
007300      ACCESS MODE  IS     SEQUENTIAL                              
007400      FILE STATUS  IS     WRK-FS-FILE0001.                        
007500                                                                  
007600     SELECT FILE0002      ASSIGN TO UTS-S-FILE0002                
007700      ORGANIZATION IS     SEQUENTIAL                              
007800      ACCESS MODE  IS     SEQUENTIAL                              
007900      FILE STATUS  IS     WRK-FS-FILE0002.                        
008000                                                                  
008100     SELECT FILE0003      ASSIGN TO UTS-S-FILE0003                
008200      ORGANIZATION IS     SEQUENTIAL                              
008300      ACCESS MODE  IS     SEQUENTIAL                              
008400      FILE STATUS  IS     WRK-FS-FILE0003.                        
008500                                                                  
008600     SELECT FILEOUT1      ASSIGN TO UTS-S-FILEOUT1                
008700      ORGANIZATION IS     SEQUENTIAL                              
008800      ACCESS MODE  IS     SEQUENTIAL                              
008900      FILE STATUS  IS     WRK-FS-FILEOUT1.                        
009000                                                                  
009100     SELECT FILEOUT2      ASSIGN TO UTS-S-FILEOUT2                
009200      ORGANIZATION IS     SEQUENTIAL                              
009300      ACCESS MODE  IS     SEQUENTIAL                              
009400      FILE STATUS  IS     WRK-FS-FILEOUT2.                        
009500                                                                  
009600*================================================================*
009700*                  D A T A      D I V I S I O N                  *
009800*================================================================*
009900 DATA DIVISION.                                                   
010000 FILE SECTION.                                                    
010100*                                                                 
010200 FD FILE0001                                                      
010300     RECORDING MODE IS F                                          
010400     LABEL RECORD   IS STANDARD                                   
010500     BLOCK CONTAINS 00 RECORDS.                                   
010600 01 FD-REG-FILE0001   PIC X(100).                                 
010700                                                                  
010800 FD FILE0002                                                      
010900     RECORDING MODE IS F                                          
011000     LABEL RECORD   IS STANDARD                                   
011100     BLOCK CONTAINS 00 RECORDS.                                   
011200 01 FD-REG-FILE0002   PIC X(762).                                 
011300                                                                  
011400 FD FILE0003                                                      
011500     RECORDING MODE IS F                                          
011600     LABEL RECORD   IS STANDARD                                   
011700     BLOCK CONTAINS 00 RECORDS.                                   
011800 01 FD-REG-FILE0003   PIC X(518).                                 
011900                                                                  
012000 FD FILEOUT1                                                      
012100     RECORDING MODE IS F                                          
012200     LABEL RECORD   IS STANDARD                                   
012300     BLOCK CONTAINS 00 RECORDS.                                   
012400 01 FD-REG-FILEOUT1   PIC X(518).                                 
012500                                                                  
012600 FD FILEOUT2                                                      
012700     RECORDING MODE IS F                                          
012800     LABEL RECORD   IS STANDARD                                   
012900     BLOCK CONTAINS 00 RECORDS.                                   
013000 01 FD-REG-FILEOUT2   PIC X(80).                                  
013100                                                                  
013200*----------------------------------------------------------------*
013300*                  WORKING-STORAGE SECTION                       *
013400*----------------------------------------------------------------*
013500 WORKING-STORAGE SECTION.                                         
013600                                                                  
013700 77 WRK-FILE0001-REGS-COUNTER          PIC 9(06) COMP VALUE ZEROS.
013800 77 WRK-FILEOUT1-REGS-COUNTER          PIC 9(06) COMP VALUE ZEROS.
013900 77 WRK-FILEOUT2-REGS-COUNTER          PIC 9(06) COMP VALUE ZEROS.
014000 77 WRK-DELETES-APPLIED                PIC 9(05) COMP VALUE ZEROS.
014100                                                                  
014200 77 WRK-FILE0001-EOF                   PIC X(03) VALUE SPACES.    
014300 77 WRK-BP-LOAD-EOF                    PIC X(03) VALUE SPACES.    
014400 77 WRK-SV-LOAD-EOF                    PIC X(03) VALUE SPACES.    
014500                                                                  
014600*DATA FOR ERROR LOG:                                              
014700 01 WRK-ERROR-LOG.                                                
014800    03 WRK-PROGRAM                     PIC X(08) VALUE            
014900                                                  'ZTRG0005'.     
015000    03 WRK-ERROR-MSG                   PIC X(30) VALUE SPACES.    
015100    03 WRK-ERROR-CODE                  PIC X(30) VALUE SPACES.    
015200    03 WRK-ERROR-SEVERITY              PIC X(01) VALUE 'A'.       
015300    03 WRK-ERROR-DATE                  PIC X(10) VALUE SPACES.    
015400    03 WRK-ERROR-TIME                  PIC X(08) VALUE SPACES.    
015500                                                                  
015600*ABENDING PROGRAM:                                                
015700 77 WRK-ABEND-PGM                      PIC X(08) VALUE            
015800                                                  'ZTRGABND'.     
015900                                                                  
016000 01 WRK-FILE-STATUS.                                              
016100    03 WRK-FS-FILE0001                 PIC 9(02) VALUE ZEROS.     
016200    03 WRK-FS-FILE0002                 PIC 9(02) VALUE ZEROS.     
016300    03 WRK-FS-FILE0003                 PIC 9(02) VALUE ZEROS.     
016400    03 WRK-FS-FILEOUT1                 PIC 9(02) VALUE ZEROS.     
016500    03 WRK-FS-FILEOUT2                 PIC 9(02) VALUE ZEROS.     
016600                                                                  
016700*-------------------------------------------------------------*   
016800*    SERVICE MASTER RECORD - INPUT AND OUTPUT, VIA THE SHARED   * 
016900*    ZTRG02 COPY MEMBER (REQ0416 - RE-WIRED OFF THE HAND-BUILT  * 
017000*    POSITIONAL BUFFER 11/2009).                                * 
017100*-------------------------------------------------------------*   
017200 01 WRK-FILE0003-REG.                                             
017300    COPY 'ZTRG02'.                                                
017400                                                                  
017500 01 WRK-FILEOUT1-REG.                                             
017600    COPY 'ZTRG02'.                                                
017700                                                                  
017800*-------------------------------------------------------------*   
017900*    TRANSACTION CARD - ONE FUNCTION PER RECORD                *  
018000*-------------------------------------------------------------*   
018100 01 WRK-FILE0001-REG.                                             
018200    03 TR-FUNCTION-CODE                PIC X(01).                 
018300        88  TR-FUNCTION-CREATE               VALUE 'C'.           
018400        88  TR-FUNCTION-UPDATE               VALUE 'U'.           
018500        88  TR-FUNCTION-TOGGLE               VALUE 'T'.           
018600        88  TR-FUNCTION-DELETE               VALUE 'D'.           
018700        88  TR-FUNCTION-LIST                 VALUE 'L'.           
018800    03 TR-SV-ID                        PIC 9(09).                 
018900    03 TR-BUSINESS-ID                  PIC 9(09).                 
019000    03 TR-NAME                         PIC X(60).                 
019100    03 TR-DURATION-MINUTES             PIC 9(04).                 
019200    03 TR-DURATION-R  REDEFINES  TR-DURATION-MINUTES.             
019300        05  TR-DURATION-HUNDREDS        PIC 9(02).                
019400        05  TR-DURATION-REMAINDER       PIC 9(02).                
019500    03 TR-PRICE                        PIC S9(7)V99.              
019600    03 TR-ACTIVE                       PIC X(01).                 
019700        88  TR-SET-ACTIVE                     VALUE 'Y'.          
019800        88  TR-SET-INACTIVE                   VALUE 'N'.          
019900    03 TR-LIST-ACTIVE-ONLY             PIC X(01).                 
020000        88  TR-LIST-ACTIVE-ONLY-YES           VALUE 'Y'.          
020100    03 FILLER                          PIC X(06).                 
020200                                                                  
020300*-------------------------------------------------------------*   
020400*    BUSINESS PROFILE TABLE - ID ONLY, REQUIRED-LOOKUP-OR-     *  
020500*    ERROR WHEN A CREATE NAMES AN OWNING BUSINESS.              * 
020600*-------------------------------------------------------------*   
020700 01 WRK-BP-TABLE.                                                 
020800    03 WRK-BP-ENTRY   OCCURS 300 TIMES                            
020900                       INDEXED BY BP-IDX.                         
021000        05  WRK-BP-ID                  PIC 9(09).                 
021100 77 WRK-BP-TABLE-COUNT                 PIC 9(04) COMP VALUE ZEROS.
021200                                                                  
021300*-------------------------------------------------------------*   
021400*    SERVICE MASTER TABLE - FULL LOAD/REBUILD, NO ISAM         *  
021500*    HANDLER ON THIS MASTER FILE.                               * 
021600*-------------------------------------------------------------*   
021700 01 WRK-SV-TABLE.                                                 
021800    03 WRK-SV-ENTRY   OCCURS 1000 TIMES                           
021900                       INDEXED BY SV-IDX.                         
022000        05  WRK-SV-ID                  PIC 9(09).                 
022100        05  WRK-SV-BUSINESS-ID         PIC 9(09).                 
022200        05  WRK-SV-NAME                PIC X(60).                 
022300        05  WRK-SV-DESCRIPTION         PIC X(200).                
022400        05  WRK-SV-DURATION            PIC 9(04).                 
022500        05  WRK-SV-DURATION-R  REDEFINES WRK-SV-DURATION.         
022600            07  WRK-SV-DUR-HUNDREDS         PIC 9(02).            
022700            07  WRK-SV-DUR-REMAINDER        PIC 9(02).            
022800        05  WRK-SV-PRICE               PIC S9(7)V99               
022900                                        COMP-3.                   
023000        05  WRK-SV-IMAGE-URL           PIC X(200).                
023100        05  WRK-SV-ACTIVE              PIC X(01).                 
023200        05  WRK-SV-DELETED-FLAG        PIC X(01).                 
023300            88  WRK-SV-IS-DELETED            VALUE 'Y'.           
023400 77 WRK-SV-TABLE-COUNT                 PIC 9(04) COMP VALUE ZEROS.
023500 77 WRK-NEXT-SV-ID                     PIC 9(09) COMP VALUE ZEROS.
023600                                                                  
023700 77 WRK-LOOKUP-FOUND                   PIC X(01) VALUE 'N'.       
023800    88  WRK-LOOKUP-WAS-FOUND                 VALUE 'Y'.           
023900                                                                  
024000*-------------------------------------------------------------*   
024100*    LISTING LINE OUTPUT - ONE PER QUALIFYING SERVICE           * 
024200*-------------------------------------------------------------*   
024300 01 WRK-LISTING-OUT-REG.                                          
024400    03 LO-SV-ID                        PIC 9(09).                 
024500    03 LO-SV-NAME                      PIC X(60).                 
024600    03 LO-DURATION-MINUTES             PIC 9(04).                 
024700    03 LO-DURATION-R  REDEFINES  LO-DURATION-MINUTES.             
024800        05  LO-DUR-HUNDREDS             PIC 9(02).                
024900        05  LO-DUR-REMAINDER            PIC 9(02).                
025000    03 LO-PRICE                        PIC S9(7)V99               
025100                                        COMP-3.                   
025200    03 LO-ACTIVE                       PIC X(01).                 
025300    03 FILLER                          PIC X(01).                 
025400                                                                  
025500 01 WRK-SYSTEM-DATE.                                              
025600    03 YY                              PIC 9(02) VALUE ZEROS.     
025700    03 MM                              PIC 9(02) VALUE ZEROS.     
025800    03 DD                              PIC 9(02) VALUE ZEROS.     
025900 01 WRK-SYSTEM-TIME                    PIC 9(08) VALUE ZEROS.     
026000                                                                  
026100*================================================================*
026200*               P R O C E D U R E      D I V I S I O N           *
026300*================================================================*
026400 PROCEDURE DIVISION.                                              
026500*----------------------------------------------------------------*
026600 0000-MAIN-PROCESS               SECTION.                         
026700*----------------------------------------------------------------*
026800     PERFORM 1000-INITIALIZE.                                     
026900                                                                  
027000     PERFORM 2000-PROCESS-TRANSACTION                             
027100                             UNTIL WRK-FILE0001-EOF EQUAL 'END'.  
027200                                                                  
027300     PERFORM 5000-REWRITE-SERVICE-MASTER.                         
027400                                                                  
027500     PERFORM 3000-FINALIZE.                                       
027600*----------------------------------------------------------------*
027700 0000-99-EXIT.                   EXIT.                            
027800*----------------------------------------------------------------*
027900*----------------------------------------------------------------*
028000 1000-INITIALIZE                 SECTION.                         
028100*----------------------------------------------------------------*
028200     PERFORM 9000-GET-DATE-TIME.                                  
028300                                                                  
028400     OPEN INPUT  FILE0001                                         
028500                 FILE0002                                         
028600                 FILE0003                                         
028700          OUTPUT FILEOUT1                                         
028800                 FILEOUT2.                                        
028900                                                                  
029000     MOVE 'OPEN FILE FILE0001'  TO   WRK-ERROR-MSG.               
029100     PERFORM 8100-TEST-FS-FILE0001.                               
029200     MOVE 'OPEN FILE FILE0002'  TO   WRK-ERROR-MSG.               
029300     PERFORM 8200-TEST-FS-FILE0002.                               
029400     MOVE 'OPEN FILE FILE0003'  TO   WRK-ERROR-MSG.               
029500     PERFORM 8300-TEST-FS-FILE0003.                               
029600     MOVE 'OPEN FILE FILEOUT1' TO   WRK-ERROR-MSG.                
029700     PERFORM 8400-TEST-FS-FILEOUT1.                               
029800     MOVE 'OPEN FILE FILEOUT2' TO   WRK-ERROR-MSG.                
029900     PERFORM 8500-TEST-FS-FILEOUT2.                               
030000                                                                  
030100     PERFORM 9520-LOAD-BP-TABLE.                                  
030200     PERFORM 9500-LOAD-SV-TABLE.                                  
030300                                                                  
030400     MOVE WRK-SV-TABLE-COUNT     TO   WRK-NEXT-SV-ID.             
030500                                                                  
030600     PERFORM 2900-READ-FILE0001.                                  
030700*----------------------------------------------------------------*
030800 1000-99-EXIT.                   EXIT.                            
030900*----------------------------------------------------------------*
031000*----------------------------------------------------------------*
031100 2000-PROCESS-TRANSACTION        SECTION.                         
031200*----------------------------------------------------------------*
031300     ADD 1                        TO  WRK-FILE0001-REGS-COUNTER.  
031400                                                                  
031500     IF TR-FUNCTION-CREATE                                        
031600        PERFORM 2050-CREATE-SERVICE                               
031700     ELSE                                                         
031800        IF TR-FUNCTION-LIST                                       
031900           PERFORM 2600-LIST-SERVICES                             
032000        ELSE                                                      
032100           PERFORM 2100-FIND-SERVICE                              
032200                                                                  
032300           IF NOT WRK-LOOKUP-WAS-FOUND                            
032400              MOVE 'SERVICE NOT ON FILE'  TO  WRK-ERROR-MSG       
032500              MOVE TR-SV-ID              TO  WRK-ERROR-CODE       
032600              PERFORM 9999-CALL-ABEND-PGM                         
032700           ELSE                                                   
032800              IF TR-FUNCTION-UPDATE                               
032900                 PERFORM 2200-UPDATE-SERVICE                      
033000              ELSE                                                
033100                 IF TR-FUNCTION-TOGGLE                            
033200                    PERFORM 2300-TOGGLE-ACTIVE                    
033300                 ELSE                                             
033400                    IF TR-FUNCTION-DELETE                         
033500                       PERFORM 2400-DELETE-SERVICE                
033600                    ELSE                                          
033700                       MOVE 'BAD FUNCTION CODE ON TRANS'          
033800                                 TO  WRK-ERROR-MSG                
033900                       MOVE TR-FUNCTION-CODE                      
034000                                 TO  WRK-ERROR-CODE               
034100                       PERFORM 9999-CALL-ABEND-PGM                
034200                    END-IF                                        
034300                 END-IF                                           
034400              END-IF                                              
034500           END-IF                                                 
034600        END-IF                                                    
034700     END-IF.                                                      
034800                                                                  
034900     PERFORM 2900-READ-FILE0001.                                  
035000*----------------------------------------------------------------*
035100 2000-99-EXIT.                   EXIT.                            
035200*----------------------------------------------------------------*
035300*----------------------------------------------------------------*
035400 2050-CREATE-SERVICE             SECTION.                         
035500*----------------------------------------------------------------*
035600     PERFORM 2060-VERIFY-OWNER.                                   
035700                                                                  
035800     IF NOT WRK-LOOKUP-WAS-FOUND                                  
035900        MOVE 'OWNING BUSINESS NOT ON FILE' TO WRK-ERROR-MSG       
036000        MOVE TR-BUSINESS-ID       TO  WRK-ERROR-CODE              
036100        PERFORM 9999-CALL-ABEND-PGM                               
036200     ELSE                                                         
036300        PERFORM 2080-APPEND-NEW-ENTRY                             
036400     END-IF.                                                      
036500*----------------------------------------------------------------*
036600 2050-99-EXIT.                   EXIT.                            
036700*----------------------------------------------------------------*
036800*----------------------------------------------------------------*
036900 2060-VERIFY-OWNER               SECTION.                         
037000*----------------------------------------------------------------*
037100     MOVE 'N'                    TO   WRK-LOOKUP-FOUND.           
037200     SET BP-IDX                  TO   1.                          
037300     SEARCH WRK-BP-ENTRY                                          
037400        AT END                                                    
037500           CONTINUE                                               
037600        WHEN WRK-BP-ID (BP-IDX)  EQUAL TR-BUSINESS-ID             
037700             MOVE 'Y'            TO   WRK-LOOKUP-FOUND            
037800     END-SEARCH.                                                  
037900*----------------------------------------------------------------*
038000 2060-99-EXIT.                   EXIT.                            
038100*----------------------------------------------------------------*
038200*----------------------------------------------------------------*
038300 2080-APPEND-NEW-ENTRY           SECTION.                         
038400*----------------------------------------------------------------*
038500     ADD 1                        TO  WRK-NEXT-SV-ID.             
038600     ADD 1                        TO  WRK-SV-TABLE-COUNT.         
038700     SET SV-IDX                   TO  WRK-SV-TABLE-COUNT.         
038800                                                                  
038900     MOVE WRK-NEXT-SV-ID          TO  WRK-SV-ID (SV-IDX).         
039000     MOVE TR-BUSINESS-ID          TO  WRK-SV-BUSINESS-ID (SV-IDX).
039100     MOVE TR-NAME                 TO  WRK-SV-NAME (SV-IDX).       
039200     MOVE SPACES                  TO  WRK-SV-DESCRIPTION (SV-IDX).
039300     MOVE TR-DURATION-MINUTES     TO  WRK-SV-DURATION (SV-IDX).   
039400     MOVE TR-PRICE                TO  WRK-SV-PRICE (SV-IDX).      
039500     MOVE SPACES                  TO  WRK-SV-IMAGE-URL (SV-IDX).  
039600     MOVE TR-ACTIVE                TO  WRK-SV-ACTIVE (SV-IDX).    
039700     MOVE 'N'                     TO  WRK-SV-DELETED-FLAG         
039800                                                         (SV-IDX).
039900*----------------------------------------------------------------*
040000 2080-99-EXIT.                   EXIT.                            
040100*----------------------------------------------------------------*
040200*----------------------------------------------------------------*
040300 2100-FIND-SERVICE                SECTION.                        
040400*----------------------------------------------------------------*
040500     MOVE 'N'                    TO   WRK-LOOKUP-FOUND.           
040600     SET SV-IDX                  TO   1.                          
040700     SEARCH WRK-SV-ENTRY                                          
040800        AT END                                                    
040900           CONTINUE                                               
041000        WHEN WRK-SV-ID (SV-IDX)  EQUAL TR-SV-ID                   
041100             AND NOT WRK-SV-IS-DELETED (SV-IDX)                   
041200             MOVE 'Y'            TO   WRK-LOOKUP-FOUND            
041300     END-SEARCH.                                                  
041400*----------------------------------------------------------------*
041500 2100-99-EXIT.                   EXIT.                            
041600*----------------------------------------------------------------*
041700*----------------------------------------------------------------*
041800 2200-UPDATE-SERVICE              SECTION.                        
041900*----------------------------------------------------------------*
042000     MOVE TR-NAME                  TO  WRK-SV-NAME (SV-IDX).      
042100     MOVE TR-DURATION-MINUTES      TO  WRK-SV-DURATION (SV-IDX).  
042200     MOVE TR-PRICE                 TO  WRK-SV-PRICE (SV-IDX).     
042300     MOVE TR-ACTIVE                 TO  WRK-SV-ACTIVE (SV-IDX).   
042400*----------------------------------------------------------------*
042500 2200-99-EXIT.                   EXIT.                            
042600*----------------------------------------------------------------*
042700*----------------------------------------------------------------*
042800 2300-TOGGLE-ACTIVE               SECTION.                        
042900*----------------------------------------------------------------*
043000     IF WRK-SV-ACTIVE (SV-IDX)    EQUAL 'Y'                       
043100        MOVE 'N'                  TO  WRK-SV-ACTIVE (SV-IDX)      
043200     ELSE                                                         
043300        MOVE 'Y'                  TO  WRK-SV-ACTIVE (SV-IDX)      
043400     END-IF.                                                      
043500*----------------------------------------------------------------*
043600 2300-99-EXIT.                   EXIT.                            
043700*----------------------------------------------------------------*
043800*----------------------------------------------------------------*
043900 2400-DELETE-SERVICE              SECTION.                        
044000*----------------------------------------------------------------*
044100     MOVE 'Y'                     TO  WRK-SV-DELETED-FLAG         
044200                                                         (SV-IDX).
044300     ADD 1                        TO  WRK-DELETES-APPLIED.        
044400*----------------------------------------------------------------*
044500 2400-99-EXIT.                   EXIT.                            
044600*----------------------------------------------------------------*
044700*----------------------------------------------------------------*
044800 2600-LIST-SERVICES               SECTION.                        
044900*----------------------------------------------------------------*
045000     SET SV-IDX                    TO  1.                         
045100                                                                  
045200     PERFORM 2610-TEST-ONE-FOR-LISTING                            
045300             UNTIL SV-IDX            GREATER THAN                 
045400                                     WRK-SV-TABLE-COUNT.          
045500*----------------------------------------------------------------*
045600 2600-99-EXIT.                   EXIT.                            
045700*----------------------------------------------------------------*
045800*----------------------------------------------------------------*
045900 2610-TEST-ONE-FOR-LISTING        SECTION.                        
046000*----------------------------------------------------------------*
046100     IF WRK-SV-BUSINESS-ID (SV-IDX) EQUAL TR-BUSINESS-ID          
046200        AND NOT WRK-SV-IS-DELETED (SV-IDX)                        
046300        IF NOT TR-LIST-ACTIVE-ONLY-YES                            
046400           OR WRK-SV-ACTIVE (SV-IDX) EQUAL 'Y'                    
046500           PERFORM 2650-WRITE-ONE-LISTING                         
046600        END-IF                                                    
046700     END-IF.                                                      
046800                                                                  
046900     SET SV-IDX               UP BY 1.                            
047000                                                                  
047100*----------------------------------------------------------------*
047200 2610-99-EXIT.                   EXIT.                            
047300*----------------------------------------------------------------*
047400*----------------------------------------------------------------*
047500 2650-WRITE-ONE-LISTING           SECTION.                        
047600*----------------------------------------------------------------*
047700     MOVE WRK-SV-ID (SV-IDX)        TO  LO-SV-ID.                 
047800     MOVE WRK-SV-NAME (SV-IDX)      TO  LO-SV-NAME.               
047900     MOVE WRK-SV-DURATION (SV-IDX)  TO  LO-DURATION-MINUTES.      
048000     MOVE WRK-SV-PRICE (SV-IDX)     TO  LO-PRICE.                 
048100     MOVE WRK-SV-ACTIVE (SV-IDX)    TO  LO-ACTIVE.                
048200                                                                  
048300     MOVE WRK-LISTING-OUT-REG       TO  FD-REG-FILEOUT2.          
048400                                                                  
048500     WRITE FD-REG-FILEOUT2.                                       
048600                                                                  
048700     PERFORM 8500-TEST-FS-FILEOUT2.                               
048800     ADD 1                          TO  WRK-FILEOUT2-REGS-COUNTER.
048900*----------------------------------------------------------------*
049000 2650-99-EXIT.                   EXIT.                            
049100*----------------------------------------------------------------*
049200*----------------------------------------------------------------*
049300 2900-READ-FILE0001               SECTION.                        
049400*----------------------------------------------------------------*
049500     READ FILE0001                INTO WRK-FILE0001-REG.          
049600     PERFORM 8100-TEST-FS-FILE0001.                               
049700                                                                  
049800     IF WRK-FS-FILE0001           EQUAL 10                        
049900        MOVE 'END'                 TO  WRK-FILE0001-EOF           
050000     END-IF.                                                      
050100*----------------------------------------------------------------*
050200 2900-99-EXIT.                   EXIT.                            
050300*----------------------------------------------------------------*
050400*----------------------------------------------------------------*
050500 5000-REWRITE-SERVICE-MASTER      SECTION.                        
050600*----------------------------------------------------------------*
050700     SET SV-IDX                    TO  1.                         
050800                                                                  
050900     PERFORM 5100-BUILD-AND-WRITE-SV-OUT                          
051000             UNTIL SV-IDX            GREATER THAN                 
051100                                     WRK-SV-TABLE-COUNT.          
051200*----------------------------------------------------------------*
051300 5000-99-EXIT.                   EXIT.                            
051400*----------------------------------------------------------------*
051500*----------------------------------------------------------------*
051600 5100-BUILD-AND-WRITE-SV-OUT      SECTION.                        
051700*----------------------------------------------------------------*
051800     IF NOT WRK-SV-IS-DELETED (SV-IDX)                            
051900        MOVE SPACES                TO  WRK-FILEOUT1-REG           
052000        MOVE WRK-SV-ID (SV-IDX)    TO  SV-ID OF WRK-FILEOUT1-REG  
052100        MOVE WRK-SV-BUSINESS-ID (SV-IDX)                          
052200                                    TO  SV-BUSINESS-ID OF         
052300                                        WRK-FILEOUT1-REG          
052400        MOVE WRK-SV-NAME (SV-IDX)  TO  SV-NAME OF WRK-FILEOUT1-REG
052500        MOVE WRK-SV-DESCRIPTION (SV-IDX)                          
052600                                    TO  SV-DESCRIPTION OF         
052700                                        WRK-FILEOUT1-REG          
052800        MOVE WRK-SV-DURATION (SV-IDX)                             
052900                                    TO  SV-DURATION-MINUTES OF    
053000                                        WRK-FILEOUT1-REG          
053100        MOVE WRK-SV-PRICE (SV-IDX)                                
053200                               TO  SV-PRICE OF WRK-FILEOUT1-REG   
053300        MOVE WRK-SV-IMAGE-URL (SV-IDX)                            
053400                                    TO  SV-IMAGE-URL OF           
053500                                        WRK-FILEOUT1-REG          
053600        MOVE WRK-SV-ACTIVE (SV-IDX)                               
053700                                    TO  SV-ACTIVE OF              
053800                                        WRK-FILEOUT1-REG          
053900                                                                  
054000        MOVE WRK-FILEOUT1-REG       TO  FD-REG-FILEOUT1           
054100        WRITE FD-REG-FILEOUT1                                     
054200        PERFORM 8400-TEST-FS-FILEOUT1                             
054300        ADD 1                       TO  WRK-FILEOUT1-REGS-COUNTER 
054400     END-IF.                                                      
054500                                                                  
054600     SET SV-IDX               UP BY 1.                            
054700                                                                  
054800*----------------------------------------------------------------*
054900 5100-99-EXIT.                   EXIT.                            
055000*----------------------------------------------------------------*
055100*----------------------------------------------------------------*
055200 8100-TEST-FS-FILE0001            SECTION.                        
055300*----------------------------------------------------------------*
055400     IF WRK-FS-FILE0001           NOT EQUAL ZEROS AND 10          
055500        MOVE WRK-FS-FILE0001      TO  WRK-ERROR-CODE              
055600        PERFORM 9999-CALL-ABEND-PGM                               
055700     END-IF.                                                      
055800*----------------------------------------------------------------*
055900 8100-99-EXIT.                   EXIT.                            
056000*----------------------------------------------------------------*
056100*----------------------------------------------------------------*
056200 8200-TEST-FS-FILE0002            SECTION.                        
056300*----------------------------------------------------------------*
056400     IF WRK-FS-FILE0002           NOT EQUAL ZEROS AND 10          
056500        MOVE WRK-FS-FILE0002      TO  WRK-ERROR-CODE              
056600        PERFORM 9999-CALL-ABEND-PGM                               
056700     END-IF.                                                      
056800*----------------------------------------------------------------*
056900 8200-99-EXIT.                   EXIT.                            
057000*----------------------------------------------------------------*
057100*----------------------------------------------------------------*
057200 8300-TEST-FS-FILE0003            SECTION.                        
057300*----------------------------------------------------------------*
057400     IF WRK-FS-FILE0003           NOT EQUAL ZEROS AND 10          
057500        MOVE WRK-FS-FILE0003      TO  WRK-ERROR-CODE              
057600        PERFORM 9999-CALL-ABEND-PGM                               
057700     END-IF.                                                      
057800*----------------------------------------------------------------*
057900 8300-99-EXIT.                   EXIT.                            
058000*----------------------------------------------------------------*
058100*----------------------------------------------------------------*
058200 8400-TEST-FS-FILEOUT1            SECTION.                        
058300*----------------------------------------------------------------*
058400     IF WRK-FS-FILEOUT1           NOT EQUAL ZEROS                 
058500        MOVE WRK-FS-FILEOUT1      TO  WRK-ERROR-CODE              
058600        PERFORM 9999-CALL-ABEND-PGM                               
058700     END-IF.                                                      
058800*----------------------------------------------------------------*
058900 8400-99-EXIT.                   EXIT.                            
059000*----------------------------------------------------------------*
059100*----------------------------------------------------------------*
059200 8500-TEST-FS-FILEOUT2            SECTION.                        
059300*----------------------------------------------------------------*
059400     IF WRK-FS-FILEOUT2           NOT EQUAL ZEROS                 
059500        MOVE WRK-FS-FILEOUT2      TO  WRK-ERROR-CODE              
059600        PERFORM 9999-CALL-ABEND-PGM                               
059700     END-IF.                                                      
059800*----------------------------------------------------------------*
059900 8500-99-EXIT.                   EXIT.                            
060000*----------------------------------------------------------------*
060100*----------------------------------------------------------------*
060200 9000-GET-DATE-TIME               SECTION.                        
060300*----------------------------------------------------------------*
060400     ACCEPT WRK-SYSTEM-DATE        FROM DATE.                     
060500     ACCEPT WRK-SYSTEM-TIME        FROM TIME.                     
060600                                                                  
060700     MOVE WRK-SYSTEM-TIME          TO  WRK-ERROR-TIME.            
060800*----------------------------------------------------------------*
060900 9000-99-EXIT.                   EXIT.                            
061000*----------------------------------------------------------------*
061100*----------------------------------------------------------------*
061200 9500-LOAD-SV-TABLE               SECTION.                        
061300*----------------------------------------------------------------*
061400     MOVE 'LOADING SERVICE TABLE'  TO  WRK-ERROR-MSG.             
061500     MOVE SPACES                   TO  WRK-SV-LOAD-EOF.           
061600                                                                  
061700     READ FILE0003                 INTO WRK-FILE0003-REG.         
061800     PERFORM 8300-TEST-FS-FILE0003.                               
061900                                                                  
062000     IF WRK-FS-FILE0003            EQUAL 10                       
062100        MOVE 'END'                  TO  WRK-SV-LOAD-EOF           
062200     END-IF.                                                      
062300                                                                  
062400     PERFORM 9501-LOAD-ONE-SV-ENTRY                               
062500             UNTIL WRK-SV-LOAD-EOF   EQUAL 'END'.                 
062600*----------------------------------------------------------------*
062700 9500-99-EXIT.                   EXIT.                            
062800*----------------------------------------------------------------*
062900*----------------------------------------------------------------*
063000 9501-LOAD-ONE-SV-ENTRY           SECTION.                        
063100*----------------------------------------------------------------*
063200     ADD 1                         TO  WRK-SV-TABLE-COUNT.        
063300     SET SV-IDX                    TO  WRK-SV-TABLE-COUNT.        
063400                                                                  
063500     MOVE SV-ID          OF WRK-FILE0003-REG                      
063600                                    TO  WRK-SV-ID (SV-IDX).       
063700     MOVE SV-BUSINESS-ID OF WRK-FILE0003-REG                      
063800                                    TO  WRK-SV-BUSINESS-ID        
063900                                                         (SV-IDX).
064000     MOVE SV-NAME        OF WRK-FILE0003-REG                      
064100                                    TO  WRK-SV-NAME (SV-IDX).     
064200     MOVE SV-DESCRIPTION OF WRK-FILE0003-REG                      
064300                                    TO  WRK-SV-DESCRIPTION        
064400                                                         (SV-IDX).
064500     MOVE SV-DURATION-MINUTES OF WRK-FILE0003-REG                 
064600                                    TO  WRK-SV-DURATION (SV-IDX). 
064700     MOVE SV-PRICE       OF WRK-FILE0003-REG                      
064800                                    TO  WRK-SV-PRICE (SV-IDX).    
064900     MOVE SV-IMAGE-URL   OF WRK-FILE0003-REG                      
065000                                    TO  WRK-SV-IMAGE-URL (SV-IDX).
065100     MOVE SV-ACTIVE      OF WRK-FILE0003-REG                      
065200                                    TO  WRK-SV-ACTIVE (SV-IDX).   
065300     MOVE 'N'                      TO  WRK-SV-DELETED-FLAG        
065400                                                         (SV-IDX).
065500                                                                  
065600     READ FILE0003                  INTO WRK-FILE0003-REG.        
065700     PERFORM 8300-TEST-FS-FILE0003.                               
065800                                                                  
065900     IF WRK-FS-FILE0003             EQUAL 10                      
066000        MOVE 'END'                   TO  WRK-SV-LOAD-EOF          
066100     END-IF.                                                      
066200*----------------------------------------------------------------*
066300 9501-99-EXIT.                   EXIT.                            
066400*----------------------------------------------------------------*
066500*----------------------------------------------------------------*
066600 9520-LOAD-BP-TABLE               SECTION.                        
066700*----------------------------------------------------------------*
066800     MOVE 'LOADING BUSINESS-PROFILE TABLE' TO WRK-ERROR-MSG.      
066900     MOVE SPACES                  TO  WRK-BP-LOAD-EOF.            
067000                                                                  
067100     READ FILE0002                 INTO FD-REG-FILE0002.          
067200     PERFORM 8200-TEST-FS-FILE0002.                               
067300                                                                  
067400     IF WRK-FS-FILE0002           EQUAL 10                        
067500        MOVE 'END'                 TO  WRK-BP-LOAD-EOF            
067600     END-IF.                                                      
067700                                                                  
067800     PERFORM 9521-LOAD-ONE-BP-ENTRY                               
067900             UNTIL WRK-BP-LOAD-EOF  EQUAL 'END'.                  
068000*----------------------------------------------------------------*
068100 9520-99-EXIT.                   EXIT.                            
068200*----------------------------------------------------------------*
068300*----------------------------------------------------------------*
068400 9521-LOAD-ONE-BP-ENTRY           SECTION.                        
068500*----------------------------------------------------------------*
068600     ADD 1                         TO  WRK-BP-TABLE-COUNT.        
068700     SET BP-IDX                    TO  WRK-BP-TABLE-COUNT.        
068800                                                                  
068900     MOVE FD-REG-FILE0002 (1:9)   TO WRK-BP-ID (BP-IDX).          
069000                                                                  
069100     READ FILE0002                 INTO FD-REG-FILE0002.          
069200     PERFORM 8200-TEST-FS-FILE0002.                               
069300                                                                  
069400     IF WRK-FS-FILE0002           EQUAL 10                        
069500        MOVE 'END'                 TO  WRK-BP-LOAD-EOF            
069600     END-IF.                                                      
069700*----------------------------------------------------------------*
069800 9521-99-EXIT.                   EXIT.                            
069900*----------------------------------------------------------------*
070000*----------------------------------------------------------------*
070100 3000-FINALIZE                    SECTION.                        
070200*----------------------------------------------------------------*
070300     CLOSE                         FILE0001                       
070400                                    FILE0002                      
070500                                    FILE0003                      
070600                                    FILEOUT1                      
070700                                    FILEOUT2.                     
070800                                                                  
070900     DISPLAY '***************************'.                       
071000     DISPLAY '*  SUCCESSFUL  EXECUTION  *'.                       
071100     DISPLAY '***************************'.                       
071200     DISPLAY '*MODULE..........:' WRK-PROGRAM '*'.                
071300     DISPLAY '*-------------------------*'.                       
071400     DISPLAY '*TRANSACTIONS READ...:'                             
071500              WRK-FILE0001-REGS-COUNTER.                          
071600     DISPLAY '*SERVICE RECS WRITE..:'                             
071700              WRK-FILEOUT1-REGS-COUNTER.                          
071800     DISPLAY '*LISTING LINES WRITE.:'                             
071900              WRK-FILEOUT2-REGS-COUNTER.                          
072000     DISPLAY '*DELETES APPLIED.....:'                             
072100              WRK-DELETES-APPLIED.                                
072200     DISPLAY '***************************'.                       
072300                                                                  
072400     STOP RUN.                                                    
072500*----------------------------------------------------------------*
072600 3000-99-EXIT.                   EXIT.                            
072700*----------------------------------------------------------------*
072800*----------------------------------------------------------------*
072900 9999-CALL-ABEND-PGM              SECTION.                        
073000*----------------------------------------------------------------*
073100     CALL WRK-ABEND-PGM            USING WRK-ERROR-LOG.           
073200*----------------------------------------------------------------*
073300 9999-99-EXIT.                   EXIT.                            
073400*----------------------------------------------------------------*
