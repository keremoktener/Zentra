000100*================================================================*
000200*        I D E N T I F I C A T I O N      D I V I S I O N        *
000300*================================================================*
000400 IDENTIFICATION  DIVISION.                                        
000500 PROGRAM-ID.     ZTRG0006.                                        
000600 AUTHOR.         RENATA MOURA VILELA.                             
000700 INSTALLATION.   ZENTRA SYSTEMS - BATCH DEVELOPMENT.              
000800 DATE-WRITTEN.   17/05/1993.                                      
000900 DATE-COMPILED.                                                   
001000 SECURITY.       UNCLASSIFIED - INTERNAL BATCH USE ONLY.          
001100*----------------------------------------------------------------*
001200*                 ZENTRA SYSTEMS COBOL DEVELOPMENT               *
001300*----------------------------------------------------------------*
001400*    PROGRAM-ID..: ZTRG0006.                                     *
001500*    ANALYST.....: R. MOURA VILELA                               *
001600*    PROGRAMMER..: R. MOURA VILELA                               *
001700*    DATE........: 17/05/1993                                    *
001800*----------------------------------------------------------------*
001900*    PROJECT.....: ZENTRA APPOINTMENT BOOKING - BATCH CORE       *
002000*----------------------------------------------------------------*
002100*    GOAL........: MAINTAIN THE STAFF MASTER - CREATE, UPDATE,   *
002200*                  ACTIVE TOGGLE, DELETE, SERVICE ASSIGNMENT     *
002300*                  ADD/REMOVE AND LIST (BY BUSINESS/SERVICE).    *
002400*----------------------------------------------------------------*
002500*    FILES.......:  DDNAME          LRECL       INCLUDE/BOOK     *
002600*                   FILE0001        00420       (TRANS LAYOUT)   *
002700*                   FILE0002        00762       ZTRG01           *
002800*                   FILE0003        00518       ZTRG02           *
002900*                   FILE0004        00811       ZTRG03           *
003000*                   FILEOUT1        00811       ZTRG03           *
003100*                   FILEOUT2        00120       (LISTING LINE)   *
003200*----------------------------------------------------------------*
003300*    TABLE DB2...:  NONE.                                        *
003400*----------------------------------------------------------------*
003500*----------------------------------------------------------------*
003600*    CHANGE LOG                                                  *
003700*----------------------------------------------------------------*
003800*    17/05/1993  RMV  REQ0315  ORIGINAL PROGRAM - CREATE, UPDATE *
003900*                              AND DELETE ONLY. SERVICE IDS      *
004000*                              FIXED AT CREATE TIME.             *
004100*    11/10/1993  RMV  REQ0322  ADDED THE ACTIVE/INACTIVE TOGGLE, *
004200*                              SEPARATE FROM A FULL FIELD UPDATE.*
004300*    14/03/1995  JCR  REQ0348  REPLACED THE KEYED REWRITE/DELETE *
004400*                              WITH A FULL TABLE LOAD AND REBUILD*
004500*                              - NO ISAM HANDLER AVAILABLE FOR   *
004600*                              THE STAFF MASTER FILE.            *
004700*    09/08/1995  JCR  REQ0351  ADDED THE ADD/REMOVE SERVICE      *
004800*                              ASSIGNMENT FUNCTIONS - BOTH ARE   *
004900*                              IDEMPOTENT, A REPEAT IS A NO-OP.  *
005000*    05/12/1995  JCR  REQ0353  ADDED LIST BY BUSINESS ID, BY     *
005100*                              SERVICE ID, AND ACTIVE-ONLY.      *
005200*    11/01/1999  RMV  REQ0140  Y2K - NO CENTURY WINDOWING LOGIC  *
005300*                              WAS PRESENT ON THIS MASTER TO     *
005400*                              REMOVE; ST-RECORD CARRIES NO      *
005500*                              DATE FIELDS.                      *
005600*    30/06/2003  TLS  REQ0412  OWNING BUSINESS NOW VERIFIED ON   *
005700*                              FILE BEFORE A CREATE IS ACCEPTED. *
005800*    03/11/2009  TLS  REQ0417  STAFF MASTER TABLE IS NOW BUILT   *
005900*                              OFF THE SHARED ZTRG03 COPY MEMBER *
006000*                              INSTEAD OF A HAND-BUILT POSITIONAL*
006100*                              BUFFER.                           *
006200*----------------------------------------------------------------*
006300*================================================================*
006400*           E N V I R O N M E N T      D I V I S I O N           *
006500*================================================================*
006600 ENVIRONMENT DIVISION.                                            
006700 CONFIGURATION SECTION.                                           
006800 SPECIAL-NAMES.                                                   
006900     C01 IS TOP-OF-FORM.                                          
007000                                                                  
007100 INPUT-OUTPUT SECTION.                                            
007200 FILE-CONTROL.                                                    
007300                                                                  
007400     SELECT FILE0001      ASSIGN TO UTS-S-FILE0001                
007500      ORGANIZATION IS     SEQUENTIAL                              
007600      ACCESS MODE  IS     SEQUENTIAL                              
007700      FILE STATUS  IS     WRK-FS-FILE0001.                        
007800                                                                  
007900     SELECT FILE0002      ASSIGN TO UTS-S-FILE0002                
008000      ORGANIZATION IS     SEQUENTIAL                              
008100      ACCESS MODE  IS     SEQUENTIAL                              
008200      FILE STATUS  IS     WRK-FS-FILE0002.                        
008300                                                                  
008400     SELECT FILE0003      ASSIGN TO UTS-S-FILE0003                
008500      ORGANIZATION IS     SEQUENTIAL                              
008600      ACCESS MODE  IS     SEQUENTIAL                              
008700      FILE STATUS  IS     WRK-FS-FILE0003.                        
008800                                                                  
008900     SELECT FILE0004      ASSIGN TO UTS-S-FILE0004                
009000      ORGANIZATION IS     SEQUENTIAL                              
009100      ACCESS MODE  IS     SEQUENTIAL                              
009200      FILE STATUS  IS     WRK-FS-FILE0004.                        
009300                                                                  
009400     SELECT FILEOUT1      ASSIGN TO UTS-S-FILEOUT1                
009500      ORGANIZATION IS     SEQUENTIAL                              
009600      ACCESS MODE  IS     SEQUENTIAL                              
009700      FILE STATUS  IS     WRK-FS-FILEOUT1.                        
009800                                                                  
009900     SELECT FILEOUT2      ASSIGN TO UTS-S-FILEOUT2                
010000      ORGANIZATION IS     SEQUENTIAL                              
010100      ACCESS MODE  IS     SEQUENTIAL                              
010200      FILE STATUS  IS     WRK-FS-FILEOUT2.                        
010300                                                                  
010400*================================================================*
010500*                  D A T A      D I V I S I O N                  *
010600*================================================================*
010700 DATA DIVISION.                                                   
010800 FILE SECTION.                                                    
010900*                                                                 
011000 FD FILE0001                                                      
011100     RECORDING MODE IS F                                          
011200     LABEL RECORD   IS STANDARD                                   
011300     BLOCK CONTAINS 00 RECORDS.                                   
011400 01 FD-REG-FILE0001   PIC X(420).                                 
011500                                                                  
011600 FD FILE0002                                                      
011700     RECORDING MODE IS F                                          
011800     LABEL RECORD   IS STANDARD                                   
011900     BLOCK CONTAINS 00 RECORDS.                                   
012000 01 FD-REG-FILE0002   PIC X(762).                                 
012100                                                                  
012200 FD FILE0003                                                      
012300     RECORDING MODE IS F                                          
012400     LABEL RECORD   IS STANDARD                                   
012500     BLOCK CONTAINS 00 RECORDS.                                   
012600 01 FD-REG-FILE0003   PIC X(518).                                 
012700                                                                  
012800 FD FILE0004                                                      
012900     RECORDING MODE IS F                                          
013000     LABEL RECORD   IS STANDARD                                   
013100     BLOCK CONTAINS 00 RECORDS.                                   
013200 01 FD-REG-FILE0004   PIC X(811).                                 
013300                                                                  
013400 FD FILEOUT1                                                      
013500     RECORDING MODE IS F                                          
013600     LABEL RECORD   IS STANDARD                                   
013700     BLOCK CONTAINS 00 RECORDS.                                   
013800 01 FD-REG-FILEOUT1   PIC X(811).                                 
013900                                                                  
014000 FD FILEOUT2                                                      
014100     RECORDING MODE IS F                                          
014200     LABEL RECORD   IS STANDARD                                   
014300     BLOCK CONTAINS 00 RECORDS.                                   
014400 01 FD-REG-FILEOUT2   PIC X(120).                                 
014500                                                                  
014600*----------------------------------------------------------------*
014700*                  WORKING-STORAGE SECTION                       *
014800*----------------------------------------------------------------*
014900 WORKING-STORAGE SECTION.                                         
015000                                                                  
015100 77 WRK-FILE0001-REGS-COUNTER          PIC 9(06) COMP VALUE ZEROS.
015200 77 WRK-FILEOUT1-REGS-COUNTER          PIC 9(06) COMP VALUE ZEROS.
015300 77 WRK-FILEOUT2-REGS-COUNTER          PIC 9(06) COMP VALUE ZEROS.
015400 77 WRK-DELETES-APPLIED                PIC 9(05) COMP VALUE ZEROS.
015500                                                                  
015600 77 WRK-FILE0001-EOF                   PIC X(03) VALUE SPACES.    
015700 77 WRK-BP-LOAD-EOF                    PIC X(03) VALUE SPACES.    
015800 77 WRK-SV-LOAD-EOF                    PIC X(03) VALUE SPACES.    
015900 77 WRK-ST-LOAD-EOF                    PIC X(03) VALUE SPACES.    
016000                                                                  
016100*DATA FOR ERROR LOG:                                              
016200 01 WRK-ERROR-LOG.                                                
016300    03 WRK-PROGRAM                     PIC X(08) VALUE            
016400                                                  'ZTRG0006'.     
016500    03 WRK-ERROR-MSG                   PIC X(30) VALUE SPACES.    
016600    03 WRK-ERROR-CODE                  PIC X(30) VALUE SPACES.    
016700    03 WRK-ERROR-SEVERITY              PIC X(01) VALUE 'A'.       
016800    03 WRK-ERROR-DATE                  PIC X(10) VALUE SPACES.    
016900    03 WRK-ERROR-TIME                  PIC X(08) VALUE SPACES.    
017000                                                                  
017100*ABENDING PROGRAM:                                                
017200 77 WRK-ABEND-PGM                      PIC X(08) VALUE            
017300                                                  'ZTRGABND'.     
017400                                                                  
017500 01 WRK-FILE-STATUS.                                              
017600    03 WRK-FS-FILE0001                 PIC 9(02) VALUE ZEROS.     
017700    03 WRK-FS-FILE0002                 PIC 9(02) VALUE ZEROS.     
017800    03 WRK-FS-FILE0003                 PIC 9(02) VALUE ZEROS.     
017900    03 WRK-FS-FILE0004                 PIC 9(02) VALUE ZEROS.     
018000    03 WRK-FS-FILEOUT1                 PIC 9(02) VALUE ZEROS.     
018100    03 WRK-FS-FILEOUT2                 PIC 9(02) VALUE ZEROS.     
018200                                                                  
018300*-------------------------------------------------------------*   
018400*    STAFF MASTER RECORD - INPUT AND OUTPUT, VIA THE SHARED     * 
018500*    ZTRG03 COPY MEMBER (REQ0417 - RE-WIRED OFF THE HAND-BUILT  * 
018600*    POSITIONAL BUFFER 11/2009).                                * 
018700*-------------------------------------------------------------*   
018800 01 WRK-FILE0004-REG.                                             
018900    COPY 'ZTRG03'.                                                
019000                                                                  
019100 01 WRK-FILEOUT1-REG.                                             
019200    COPY 'ZTRG03'.                                                
019300                                                                  
019400*-------------------------------------------------------------*   
019500*    TRANSACTION CARD - ONE FUNCTION PER RECORD                *  
019600*-------------------------------------------------------------*   
019700 01 WRK-FILE0001-REG.                                             
019800    03 TR-FUNCTION-CODE                PIC X(01).                 
019900        88  TR-FUNCTION-CREATE               VALUE 'C'.           
020000        88  TR-FUNCTION-UPDATE               VALUE 'U'.           
020100        88  TR-FUNCTION-TOGGLE               VALUE 'T'.           
020200        88  TR-FUNCTION-DELETE               VALUE 'D'.           
020300        88  TR-FUNCTION-ADD-ASSIGN           VALUE 'A'.           
020400        88  TR-FUNCTION-REM-ASSIGN           VALUE 'R'.           
020500        88  TR-FUNCTION-LIST                 VALUE 'L'.           
020600    03 TR-ST-ID                        PIC 9(09).                 
020700    03 TR-BUSINESS-ID                  PIC 9(09).                 
020800    03 TR-NAME-INFO.                                              
020900        05  TR-FIRST-NAME               PIC X(30).                
021000        05  TR-LAST-NAME                PIC X(30).                
021100    03 TR-NAME-INFO-R  REDEFINES  TR-NAME-INFO.                   
021200        05  TR-FULL-NAME                PIC X(60).                
021300    03 TR-EMAIL                        PIC X(60).                 
021400    03 TR-PHONE-NUMBER                 PIC X(20).                 
021500    03 TR-POSITION                     PIC X(40).                 
021600    03 TR-ACTIVE                       PIC X(01).                 
021700        88  TR-SET-ACTIVE                     VALUE 'Y'.          
021800        88  TR-SET-INACTIVE                   VALUE 'N'.          
021900    03 TR-ASSIGN-SERVICE-ID            PIC 9(09).                 
022000    03 TR-SEL-CRITERIA.                                           
022100        05  TR-SEL-BUSINESS-ID          PIC 9(09).                
022200        05  TR-SEL-SERVICE-ID           PIC 9(09).                
022300        05  TR-SEL-ACTIVE-ONLY          PIC X(01).                
022400            88  TR-SEL-ACTIVE-ONLY-YES        VALUE 'Y'.          
022500    03 TR-REQUESTED-SERVICE-COUNT      PIC 9(02).                 
022600    03 TR-REQUESTED-SERVICE-TABLE OCCURS 20 TIMES                 
022700             INDEXED BY TR-SERVICE-IDX.                           
022800        05  TR-REQUESTED-SERVICE-ID     PIC 9(09).                
022900    03 FILLER                          PIC X(10).                 
023000                                                                  
023100*-------------------------------------------------------------*   
023200*    BUSINESS PROFILE TABLE - ID ONLY, REQUIRED-LOOKUP-OR-     *  
023300*    ERROR WHEN A CREATE NAMES AN OWNING BUSINESS.              * 
023400*-------------------------------------------------------------*   
023500 01 WRK-BP-TABLE.                                                 
023600    03 WRK-BP-ENTRY   OCCURS 300 TIMES                            
023700                       INDEXED BY BP-IDX.                         
023800        05  WRK-BP-ID                  PIC 9(09).                 
023900 77 WRK-BP-TABLE-COUNT                 PIC 9(04) COMP VALUE ZEROS.
024000                                                                  
024100*-------------------------------------------------------------*   
024200*    SERVICE TABLE - ID ONLY, REQUIRED-LOOKUP-OR-ERROR WHEN    *  
024300*    A CREATE OR AN ASSIGNMENT NAMES A SERVICE ID.              * 
024400*-------------------------------------------------------------*   
024500 01 WRK-SV-TABLE.                                                 
024600    03 WRK-SV-ENTRY   OCCURS 1000 TIMES                           
024700                       INDEXED BY SV-IDX.                         
024800        05  WRK-SV-ID                  PIC 9(09).                 
024900 77 WRK-SV-TABLE-COUNT                 PIC 9(04) COMP VALUE ZEROS.
025000                                                                  
025100*-------------------------------------------------------------*   
025200*    STAFF MASTER TABLE - FULL LOAD/REBUILD, NO ISAM           *  
025300*    HANDLER ON THIS MASTER FILE.                               * 
025400*-------------------------------------------------------------*   
025500 01 WRK-ST-TABLE.                                                 
025600    03 WRK-ST-ENTRY   OCCURS 1000 TIMES                           
025700                       INDEXED BY ST-IDX.                         
025800        05  WRK-ST-ID                  PIC 9(09).                 
025900        05  WRK-ST-BUSINESS-ID         PIC 9(09).                 
026000        05  WRK-ST-FIRST-NAME          PIC X(30).                 
026100        05  WRK-ST-LAST-NAME           PIC X(30).                 
026200        05  WRK-ST-EMAIL               PIC X(60).                 
026300        05  WRK-ST-PHONE-NUMBER        PIC X(20).                 
026400        05  WRK-ST-PHONE-R  REDEFINES  WRK-ST-PHONE-NUMBER.       
026500            07  WRK-ST-PHONE-AREA           PIC X(03).            
026600            07  WRK-ST-PHONE-REST           PIC X(17).            
026700        05  WRK-ST-POSITION            PIC X(40).                 
026800        05  WRK-ST-BIO                 PIC X(200).                
026900        05  WRK-ST-PHOTO-URL           PIC X(200).                
027000        05  WRK-ST-ACTIVE              PIC X(01).                 
027100        05  WRK-ST-SERVICE-COUNT       PIC 9(02).                 
027200        05  WRK-ST-SERVICE-TABLE  OCCURS 20 TIMES                 
027300                 INDEXED BY WST-SVC-IDX.                          
027400            07  WRK-ST-SERVICE-ID          PIC 9(09).             
027500        05  WRK-ST-DELETED-FLAG        PIC X(01).                 
027600            88  WRK-ST-IS-DELETED            VALUE 'Y'.           
027700 77 WRK-ST-TABLE-COUNT                 PIC 9(04) COMP VALUE ZEROS.
027800 77 WRK-NEXT-ST-ID                     PIC 9(09) COMP VALUE ZEROS.
027900                                                                  
028000 77 WRK-LOOKUP-FOUND                   PIC X(01) VALUE 'N'.       
028100    88  WRK-LOOKUP-WAS-FOUND                 VALUE 'Y'.           
028200 77 WRK-ASSIGN-FOUND                   PIC X(01) VALUE 'N'.       
028300    88  WRK-ASSIGN-WAS-FOUND                 VALUE 'Y'.           
028400                                                                  
028500*WORK FIELDS FOR THE ST-SERVICE-TABLE SLOT ARITHMETIC:            
028600 77 WRK-SVC-IDX-NUM                    PIC 9(04) COMP VALUE ZEROS.
028700 77 WRK-SVC-LAST-SLOT                  PIC 9(04) COMP VALUE ZEROS.
028800                                                                  
028900*-------------------------------------------------------------*   
029000*    LISTING LINE OUTPUT - ONE PER QUALIFYING STAFF MEMBER      * 
029100*-------------------------------------------------------------*   
029200 01 WRK-LISTING-OUT-REG.                                          
029300    03 LO-ST-ID                        PIC 9(09).                 
029400    03 LO-BUSINESS-ID                  PIC 9(09).                 
029500    03 LO-NAME-INFO.                                              
029600        05  LO-FIRST-NAME                PIC X(30).               
029700        05  LO-LAST-NAME                 PIC X(30).               
029800    03 LO-NAME-INFO-R  REDEFINES  LO-NAME-INFO.                   
029900        05  LO-FULL-NAME                 PIC X(60).               
030000    03 LO-POSITION                     PIC X(40).                 
030100    03 LO-ACTIVE                       PIC X(01).                 
030200    03 FILLER                          PIC X(01).                 
030300                                                                  
030400 01 WRK-SYSTEM-DATE.                                              
030500    03 YY                              PIC 9(02) VALUE ZEROS.     
030600    03 MM                              PIC 9(02) VALUE ZEROS.     
030700    03 DD                              PIC 9(02) VALUE ZEROS.     
030800 01 WRK-SYSTEM-TIME                    PIC 9(08) VALUE ZEROS.     
030900                                                                  
031000*================================================================*
031100*               P R O C E D U R E      D I V I S I O N           *
031200*================================================================*
031300 PROCEDURE DIVISION.                                              
031400*----------------------------------------------------------------*
031500 0000-MAIN-PROCESS               SECTION.                         
031600*----------------------------------------------------------------*
031700     PERFORM 1000-INITIALIZE.                                     
031800                                                                  
031900     PERFORM 2000-PROCESS-TRANSACTION                             
032000                             UNTIL WRK-FILE0001-EOF EQUAL 'END'.  
032100                                                                  
032200     PERFORM 5000-REWRITE-STAFF-MASTER.                           
032300                                                                  
032400     PERFORM 3000-FINALIZE.                                       
032500*----------------------------------------------------------------*
032600 0000-99-EXIT.                   EXIT.                            
032700*----------------------------------------------------------------*
032800*----------------------------------------------------------------*
032900 1000-INITIALIZE                 SECTION.                         
033000*----------------------------------------------------------------*
033100     PERFORM 9000-GET-DATE-TIME.                                  
033200                                                                  
033300     OPEN INPUT  FILE0001                                         
033400                 FILE0002                                         
033500                 FILE0003                                         
033600                 FILE0004                                         
033700          OUTPUT FILEOUT1                                         
033800                 FILEOUT2.                                        
033900                                                                  
034000     MOVE 'OPEN FILE FILE0001'  TO   WRK-ERROR-MSG.               
034100     PERFORM 8100-TEST-FS-FILE0001.                               
034200     MOVE 'OPEN FILE FILE0002'  TO   WRK-ERROR-MSG.               
034300     PERFORM 8200-TEST-FS-FILE0002.                               
034400     MOVE 'OPEN FILE FILE0003'  TO   WRK-ERROR-MSG.               
034500     PERFORM 8300-TEST-FS-FILE0003.                               
034600     MOVE 'OPEN FILE FILE0004'  TO   WRK-ERROR-MSG.               
034700     PERFORM 8350-TEST-FS-FILE0004.                               
034800     MOVE 'OPEN FILE FILEOUT1' TO   WRK-ERROR-MSG.                
034900     PERFORM 8400-TEST-FS-FILEOUT1.                               
035000     MOVE 'OPEN FILE FILEOUT2' TO   WRK-ERROR-MSG.                
035100     PERFORM 8500-TEST-FS-FILEOUT2.                               
035200                                                                  
035300     PERFORM 9520-LOAD-BP-TABLE.                                  
035400     PERFORM 9530-LOAD-SV-TABLE.                                  
035500     PERFORM 9500-LOAD-ST-TABLE.                                  
035600                                                                  
035700     MOVE WRK-ST-TABLE-COUNT     TO   WRK-NEXT-ST-ID.             
035800                                                                  
035900     PERFORM 2900-READ-FILE0001.                                  
036000*----------------------------------------------------------------*
036100 1000-99-EXIT.                   EXIT.                            
036200*----------------------------------------------------------------*
036300*----------------------------------------------------------------*
036400 2000-PROCESS-TRANSACTION        SECTION.                         
036500*----------------------------------------------------------------*
036600     ADD 1                        TO  WRK-FILE0001-REGS-COUNTER.  
036700                                                                  
036800     IF TR-FUNCTION-CREATE                                        
036900        PERFORM 2050-CREATE-STAFF                                 
037000     ELSE                                                         
037100        IF TR-FUNCTION-LIST                                       
037200           PERFORM 2600-LIST-STAFF                                
037300        ELSE                                                      
037400           PERFORM 2100-FIND-STAFF                                
037500                                                                  
037600           IF NOT WRK-LOOKUP-WAS-FOUND                            
037700              MOVE 'STAFF NOT ON FILE'     TO  WRK-ERROR-MSG      
037800              MOVE TR-ST-ID               TO  WRK-ERROR-CODE      
037900              PERFORM 9999-CALL-ABEND-PGM                         
038000           ELSE                                                   
038100              IF TR-FUNCTION-UPDATE                               
038200                 PERFORM 2200-UPDATE-STAFF                        
038300              ELSE                                                
038400                 IF TR-FUNCTION-TOGGLE                            
038500                    PERFORM 2300-TOGGLE-ACTIVE                    
038600                 ELSE                                             
038700                    IF TR-FUNCTION-DELETE                         
038800                       PERFORM 2400-DELETE-STAFF                  
038900                    ELSE                                          
039000                       IF TR-FUNCTION-ADD-ASSIGN                  
039100                          PERFORM 2450-ADD-ASSIGNMENT             
039200                       ELSE                                       
039300                          IF TR-FUNCTION-REM-ASSIGN               
039400                             PERFORM 2460-REMOVE-ASSIGNMENT       
039500                          ELSE                                    
039600                             MOVE 'BAD FUNCTION CODE ON TRANS'    
039700                                       TO  WRK-ERROR-MSG          
039800                             MOVE TR-FUNCTION-CODE                
039900                                       TO  WRK-ERROR-CODE         
040000                             PERFORM 9999-CALL-ABEND-PGM          
040100                          END-IF                                  
040200                       END-IF                                     
040300                    END-IF                                        
040400                 END-IF                                           
040500              END-IF                                              
040600           END-IF                                                 
040700        END-IF                                                    
040800     END-IF.                                                      
040900                                                                  
041000     PERFORM 2900-READ-FILE0001.                                  
041100*----------------------------------------------------------------*
041200 2000-99-EXIT.                   EXIT.                            
041300*----------------------------------------------------------------*
041400*----------------------------------------------------------------*
041500 2050-CREATE-STAFF                SECTION.                        
041600*----------------------------------------------------------------*
041700     PERFORM 2060-VERIFY-OWNER.                                   
041800                                                                  
041900     IF NOT WRK-LOOKUP-WAS-FOUND                                  
042000        MOVE 'OWNING BUSINESS NOT ON FILE' TO WRK-ERROR-MSG       
042100        MOVE TR-BUSINESS-ID       TO  WRK-ERROR-CODE              
042200        PERFORM 9999-CALL-ABEND-PGM                               
042300     ELSE                                                         
042400        SET TR-SERVICE-IDX         TO  1                          
042500                                                                  
042600        PERFORM 2070-VALIDATE-ONE-SERVICE                         
042700                UNTIL TR-SERVICE-IDX   GREATER THAN               
042800                                       TR-REQUESTED-SERVICE-COUNT 
042900                                                                  
043000        PERFORM 2080-APPEND-NEW-ENTRY                             
043100     END-IF.                                                      
043200*----------------------------------------------------------------*
043300 2050-99-EXIT.                   EXIT.                            
043400*----------------------------------------------------------------*
043500*----------------------------------------------------------------*
043600 2060-VERIFY-OWNER                SECTION.                        
043700*----------------------------------------------------------------*
043800     MOVE 'N'                    TO   WRK-LOOKUP-FOUND.           
043900     SET BP-IDX                  TO   1.                          
044000     SEARCH WRK-BP-ENTRY                                          
044100        AT END                                                    
044200           CONTINUE                                               
044300        WHEN WRK-BP-ID (BP-IDX)  EQUAL TR-BUSINESS-ID             
044400             MOVE 'Y'            TO   WRK-LOOKUP-FOUND            
044500     END-SEARCH.                                                  
044600*----------------------------------------------------------------*
044700 2060-99-EXIT.                   EXIT.                            
044800*----------------------------------------------------------------*
044900*----------------------------------------------------------------*
045000 2065-VERIFY-ASSIGN-SERVICE       SECTION.                        
045100*----------------------------------------------------------------*
045200     MOVE 'N'                    TO   WRK-LOOKUP-FOUND.           
045300     SET SV-IDX                  TO   1.                          
045400     SEARCH WRK-SV-ENTRY                                          
045500        AT END                                                    
045600           CONTINUE                                               
045700        WHEN WRK-SV-ID (SV-IDX)  EQUAL TR-ASSIGN-SERVICE-ID       
045800             MOVE 'Y'            TO   WRK-LOOKUP-FOUND            
045900     END-SEARCH.                                                  
046000*----------------------------------------------------------------*
046100 2065-99-EXIT.                   EXIT.                            
046200*----------------------------------------------------------------*
046300*----------------------------------------------------------------*
046400 2070-VALIDATE-ONE-SERVICE        SECTION.                        
046500*----------------------------------------------------------------*
046600     MOVE 'N'                    TO   WRK-LOOKUP-FOUND.           
046700     SET SV-IDX                  TO   1.                          
046800     SEARCH WRK-SV-ENTRY                                          
046900        AT END                                                    
047000           CONTINUE                                               
047100        WHEN WRK-SV-ID (SV-IDX)  EQUAL                            
047200             TR-REQUESTED-SERVICE-ID (TR-SERVICE-IDX)             
047300             MOVE 'Y'            TO   WRK-LOOKUP-FOUND            
047400     END-SEARCH.                                                  
047500                                                                  
047600     IF NOT WRK-LOOKUP-WAS-FOUND                                  
047700        MOVE 'REQUESTED SERVICE NOT ON FILE' TO WRK-ERROR-MSG     
047800        MOVE TR-REQUESTED-SERVICE-ID (TR-SERVICE-IDX)             
047900                                  TO  WRK-ERROR-CODE              
048000        PERFORM 9999-CALL-ABEND-PGM                               
048100     END-IF.                                                      
048200                                                                  
048300     SET TR-SERVICE-IDX             UP BY 1.                      
048400*----------------------------------------------------------------*
048500 2070-99-EXIT.                   EXIT.                            
048600*----------------------------------------------------------------*
048700*----------------------------------------------------------------*
048800 2080-APPEND-NEW-ENTRY            SECTION.                        
048900*----------------------------------------------------------------*
049000     ADD 1                         TO  WRK-NEXT-ST-ID.            
049100     ADD 1                         TO  WRK-ST-TABLE-COUNT.        
049200     SET ST-IDX                    TO  WRK-ST-TABLE-COUNT.        
049300                                                                  
049400     MOVE WRK-NEXT-ST-ID           TO  WRK-ST-ID (ST-IDX).        
049500     MOVE TR-BUSINESS-ID           TO  WRK-ST-BUSINESS-ID         
049600                                                    (ST-IDX).     
049700     MOVE TR-FIRST-NAME            TO  WRK-ST-FIRST-NAME (ST-IDX).
049800     MOVE TR-LAST-NAME             TO  WRK-ST-LAST-NAME (ST-IDX). 
049900     MOVE TR-EMAIL                 TO  WRK-ST-EMAIL (ST-IDX).     
050000     MOVE TR-PHONE-NUMBER          TO  WRK-ST-PHONE-NUMBER        
050100                                                    (ST-IDX).     
050200     MOVE TR-POSITION              TO  WRK-ST-POSITION (ST-IDX).  
050300     MOVE SPACES                   TO  WRK-ST-BIO (ST-IDX).       
050400     MOVE SPACES                   TO  WRK-ST-PHOTO-URL (ST-IDX). 
050500     MOVE TR-ACTIVE                TO  WRK-ST-ACTIVE (ST-IDX).    
050600     MOVE TR-REQUESTED-SERVICE-COUNT                              
050700                                TO  WRK-ST-SERVICE-COUNT          
050800                                                         (ST-IDX).
050900     MOVE 'N'                      TO  WRK-ST-DELETED-FLAG        
051000                                                         (ST-IDX).
051100                                                                  
051200     SET TR-SERVICE-IDX            TO  1.                         
051300     SET WST-SVC-IDX      TO  1.                                  
051400                                                                  
051500     PERFORM 2090-COPY-ONE-SERVICE-ID                             
051600             UNTIL TR-SERVICE-IDX    GREATER THAN                 
051700                                     TR-REQUESTED-SERVICE-COUNT.  
051800*----------------------------------------------------------------*
051900 2080-99-EXIT.                   EXIT.                            
052000*----------------------------------------------------------------*
052100*----------------------------------------------------------------*
052200 2090-COPY-ONE-SERVICE-ID         SECTION.                        
052300*----------------------------------------------------------------*
052400     MOVE TR-REQUESTED-SERVICE-ID (TR-SERVICE-IDX)                
052500               TO  WRK-ST-SERVICE-ID (ST-IDX, TR-SERVICE-IDX).    
052600                                                                  
052700     SET TR-SERVICE-IDX              UP BY 1.                     
052800*----------------------------------------------------------------*
052900 2090-99-EXIT.                   EXIT.                            
053000*----------------------------------------------------------------*
053100*----------------------------------------------------------------*
053200 2100-FIND-STAFF                  SECTION.                        
053300*----------------------------------------------------------------*
053400     MOVE 'N'                    TO   WRK-LOOKUP-FOUND.           
053500     SET ST-IDX                  TO   1.                          
053600     SEARCH WRK-ST-ENTRY                                          
053700        AT END                                                    
053800           CONTINUE                                               
053900        WHEN WRK-ST-ID (ST-IDX)  EQUAL TR-ST-ID                   
054000             AND NOT WRK-ST-IS-DELETED (ST-IDX)                   
054100             MOVE 'Y'            TO   WRK-LOOKUP-FOUND            
054200     END-SEARCH.                                                  
054300*----------------------------------------------------------------*
054400 2100-99-EXIT.                   EXIT.                            
054500*----------------------------------------------------------------*
054600*----------------------------------------------------------------*
054700 2200-UPDATE-STAFF                SECTION.                        
054800*----------------------------------------------------------------*
054900     MOVE TR-FIRST-NAME            TO  WRK-ST-FIRST-NAME (ST-IDX).
055000     MOVE TR-LAST-NAME             TO  WRK-ST-LAST-NAME (ST-IDX). 
055100     MOVE TR-EMAIL                 TO  WRK-ST-EMAIL (ST-IDX).     
055200     MOVE TR-PHONE-NUMBER          TO  WRK-ST-PHONE-NUMBER        
055300                                                    (ST-IDX).     
055400     MOVE TR-POSITION              TO  WRK-ST-POSITION (ST-IDX).  
055500     MOVE TR-ACTIVE                TO  WRK-ST-ACTIVE (ST-IDX).    
055600*----------------------------------------------------------------*
055700 2200-99-EXIT.                   EXIT.                            
055800*----------------------------------------------------------------*
055900*----------------------------------------------------------------*
056000 2300-TOGGLE-ACTIVE               SECTION.                        
056100*----------------------------------------------------------------*
056200     IF WRK-ST-ACTIVE (ST-IDX)    EQUAL 'Y'                       
056300        MOVE 'N'                  TO  WRK-ST-ACTIVE (ST-IDX)      
056400     ELSE                                                         
056500        MOVE 'Y'                  TO  WRK-ST-ACTIVE (ST-IDX)      
056600     END-IF.                                                      
056700*----------------------------------------------------------------*
056800 2300-99-EXIT.                   EXIT.                            
056900*----------------------------------------------------------------*
057000*----------------------------------------------------------------*
057100 2400-DELETE-STAFF                SECTION.                        
057200*----------------------------------------------------------------*
057300     MOVE 'Y'                     TO  WRK-ST-DELETED-FLAG         
057400                                                         (ST-IDX).
057500     ADD 1                        TO  WRK-DELETES-APPLIED.        
057600*----------------------------------------------------------------*
057700 2400-99-EXIT.                   EXIT.                            
057800*----------------------------------------------------------------*
057900*----------------------------------------------------------------*
058000 2450-ADD-ASSIGNMENT              SECTION.                        
058100*----------------------------------------------------------------*
058200     PERFORM 2065-VERIFY-ASSIGN-SERVICE.                          
058300                                                                  
058400     IF NOT WRK-LOOKUP-WAS-FOUND                                  
058500        MOVE 'ASSIGNED SERVICE NOT ON FILE' TO WRK-ERROR-MSG      
058600        MOVE TR-ASSIGN-SERVICE-ID  TO  WRK-ERROR-CODE             
058700        PERFORM 9999-CALL-ABEND-PGM                               
058800     ELSE                                                         
058900        PERFORM 2451-TEST-ALREADY-ASSIGNED                        
059000                                                                  
059100        IF NOT WRK-ASSIGN-WAS-FOUND                               
059200           PERFORM 2452-APPEND-ASSIGNMENT                         
059300        END-IF                                                    
059400     END-IF.                                                      
059500*----------------------------------------------------------------*
059600 2450-99-EXIT.                   EXIT.                            
059700*----------------------------------------------------------------*
059800*----------------------------------------------------------------*
059900 2451-TEST-ALREADY-ASSIGNED       SECTION.                        
060000*----------------------------------------------------------------*
060100     MOVE 'N'                     TO  WRK-ASSIGN-FOUND.           
060200     SET WST-SVC-IDX     TO  1.                                   
060300                                                                  
060400     SEARCH WRK-ST-SERVICE-TABLE (ST-IDX)                         
060500        AT END                                                    
060600           CONTINUE                                               
060700        WHEN WRK-ST-SERVICE-ID (ST-IDX, WST-SVC-IDX)              
060800             EQUAL TR-ASSIGN-SERVICE-ID                           
060900             MOVE 'Y'             TO  WRK-ASSIGN-FOUND            
061000     END-SEARCH.                                                  
061100*----------------------------------------------------------------*
061200 2451-99-EXIT.                   EXIT.                            
061300*----------------------------------------------------------------*
061400*----------------------------------------------------------------*
061500 2452-APPEND-ASSIGNMENT           SECTION.                        
061600*----------------------------------------------------------------*
061700     ADD 1                          TO  WRK-ST-SERVICE-COUNT      
061800                                                         (ST-IDX).
061900     SET WST-SVC-IDX       TO  WRK-ST-SERVICE-COUNT               
062000                                                         (ST-IDX).
062100     MOVE TR-ASSIGN-SERVICE-ID                                    
062200               TO  WRK-ST-SERVICE-ID (ST-IDX, WST-SVC-IDX).       
062300*----------------------------------------------------------------*
062400 2452-99-EXIT.                   EXIT.                            
062500*----------------------------------------------------------------*
062600*----------------------------------------------------------------*
062700 2460-REMOVE-ASSIGNMENT           SECTION.                        
062800*----------------------------------------------------------------*
062900     PERFORM 2065-VERIFY-ASSIGN-SERVICE.                          
063000                                                                  
063100     IF NOT WRK-LOOKUP-WAS-FOUND                                  
063200        MOVE 'ASSIGNED SERVICE NOT ON FILE' TO WRK-ERROR-MSG      
063300        MOVE TR-ASSIGN-SERVICE-ID  TO  WRK-ERROR-CODE             
063400        PERFORM 9999-CALL-ABEND-PGM                               
063500     ELSE                                                         
063600        PERFORM 2451-TEST-ALREADY-ASSIGNED                        
063700                                                                  
063800        IF WRK-ASSIGN-WAS-FOUND                                   
063900           PERFORM 2461-REMOVE-ONE-ASSIGNMENT                     
064000        END-IF                                                    
064100     END-IF.                                                      
064200*----------------------------------------------------------------*
064300 2460-99-EXIT.                   EXIT.                            
064400*----------------------------------------------------------------*
064500*----------------------------------------------------------------*
064600 2461-REMOVE-ONE-ASSIGNMENT       SECTION.                        
064700*----------------------------------------------------------------*
064800     MOVE WRK-ST-SERVICE-COUNT (ST-IDX) TO  WRK-SVC-LAST-SLOT.    
064900                                                                  
065000     PERFORM 2462-SHIFT-REMAINING-UP                              
065100             UNTIL WST-SVC-IDX       NOT LESS THAN                
065200                                     WRK-SVC-LAST-SLOT.           
065300                                                                  
065400     SUBTRACT 1                     FROM WRK-ST-SERVICE-COUNT     
065500                                                         (ST-IDX).
065600*----------------------------------------------------------------*
065700 2461-99-EXIT.                   EXIT.                            
065800*----------------------------------------------------------------*
065900*----------------------------------------------------------------*
066000 2462-SHIFT-REMAINING-UP          SECTION.                        
066100*----------------------------------------------------------------*
066200     SET WRK-SVC-IDX-NUM            TO  WST-SVC-IDX.              
066300     ADD 1                            TO  WRK-SVC-IDX-NUM.        
066400                                                                  
066500     MOVE WRK-ST-SERVICE-ID (ST-IDX, WRK-SVC-IDX-NUM)             
066600               TO  WRK-ST-SERVICE-ID (ST-IDX, WST-SVC-IDX).       
066700                                                                  
066800     SET WST-SVC-IDX                 UP BY 1.                     
066900*----------------------------------------------------------------*
067000 2462-99-EXIT.                   EXIT.                            
067100*----------------------------------------------------------------*
067200*----------------------------------------------------------------*
067300 2600-LIST-STAFF                  SECTION.                        
067400*----------------------------------------------------------------*
067500     SET ST-IDX                    TO  1.                         
067600                                                                  
067700     PERFORM 2610-TEST-ONE-FOR-LISTING                            
067800             UNTIL ST-IDX             GREATER THAN                
067900                                      WRK-ST-TABLE-COUNT.         
068000*----------------------------------------------------------------*
068100 2600-99-EXIT.                   EXIT.                            
068200*----------------------------------------------------------------*
068300*----------------------------------------------------------------*
068400 2610-TEST-ONE-FOR-LISTING        SECTION.                        
068500*----------------------------------------------------------------*
068600     MOVE 'Y'                      TO  WRK-LOOKUP-FOUND.          
068700                                                                  
068800     IF NOT WRK-ST-IS-DELETED (ST-IDX)                            
068900        IF TR-SEL-BUSINESS-ID       NOT EQUAL ZEROS               
069000           AND TR-SEL-BUSINESS-ID   NOT EQUAL                     
069100                                    WRK-ST-BUSINESS-ID (ST-IDX)   
069200           MOVE 'N'                 TO  WRK-LOOKUP-FOUND          
069300        END-IF                                                    
069400                                                                  
069500        IF WRK-LOOKUP-WAS-FOUND                                   
069600           AND TR-SEL-ACTIVE-ONLY-YES                             
069700           AND WRK-ST-ACTIVE (ST-IDX) NOT EQUAL 'Y'               
069800           MOVE 'N'                 TO  WRK-LOOKUP-FOUND          
069900        END-IF                                                    
070000                                                                  
070100        IF WRK-LOOKUP-WAS-FOUND                                   
070200           AND TR-SEL-SERVICE-ID     NOT EQUAL ZEROS              
070300           PERFORM 2620-TEST-SERVICE-MEMBER                       
070400        END-IF                                                    
070500                                                                  
070600        IF WRK-LOOKUP-WAS-FOUND                                   
070700           PERFORM 2650-WRITE-ONE-LISTING                         
070800        END-IF                                                    
070900     END-IF.                                                      
071000                                                                  
071100     SET ST-IDX                      UP BY 1.                     
071200*----------------------------------------------------------------*
071300 2610-99-EXIT.                   EXIT.                            
071400*----------------------------------------------------------------*
071500*----------------------------------------------------------------*
071600 2620-TEST-SERVICE-MEMBER         SECTION.                        
071700*----------------------------------------------------------------*
071800     MOVE 'N'                       TO  WRK-ASSIGN-FOUND.         
071900     SET WST-SVC-IDX       TO  1.                                 
072000                                                                  
072100     SEARCH WRK-ST-SERVICE-TABLE (ST-IDX)                         
072200        AT END                                                    
072300           CONTINUE                                               
072400        WHEN WRK-ST-SERVICE-ID (ST-IDX, WST-SVC-IDX)              
072500             EQUAL TR-SEL-SERVICE-ID                              
072600             MOVE 'Y'               TO  WRK-ASSIGN-FOUND          
072700     END-SEARCH.                                                  
072800                                                                  
072900     IF NOT WRK-ASSIGN-WAS-FOUND                                  
073000        MOVE 'N'                     TO  WRK-LOOKUP-FOUND         
073100     END-IF.                                                      
073200*----------------------------------------------------------------*
073300 2620-99-EXIT.                   EXIT.                            
073400*----------------------------------------------------------------*
073500*----------------------------------------------------------------*
073600 2650-WRITE-ONE-LISTING           SECTION.                        
073700*----------------------------------------------------------------*
073800     MOVE WRK-ST-ID (ST-IDX)         TO  LO-ST-ID.                
073900     MOVE WRK-ST-BUSINESS-ID (ST-IDX) TO  LO-BUSINESS-ID.         
074000     MOVE WRK-ST-FIRST-NAME (ST-IDX) TO  LO-FIRST-NAME.           
074100     MOVE WRK-ST-LAST-NAME (ST-IDX)  TO  LO-LAST-NAME.            
074200     MOVE WRK-ST-POSITION (ST-IDX)   TO  LO-POSITION.             
074300     MOVE WRK-ST-ACTIVE (ST-IDX)     TO  LO-ACTIVE.               
074400                                                                  
074500     MOVE WRK-LISTING-OUT-REG        TO  FD-REG-FILEOUT2.         
074600                                                                  
074700     WRITE FD-REG-FILEOUT2.                                       
074800                                                                  
074900     PERFORM 8500-TEST-FS-FILEOUT2.                               
075000     ADD 1                       TO  WRK-FILEOUT2-REGS-COUNTER.   
075100*----------------------------------------------------------------*
075200 2650-99-EXIT.                   EXIT.                            
075300*----------------------------------------------------------------*
075400*----------------------------------------------------------------*
075500 2900-READ-FILE0001               SECTION.                        
075600*----------------------------------------------------------------*
075700     READ FILE0001                INTO WRK-FILE0001-REG.          
075800     PERFORM 8100-TEST-FS-FILE0001.                               
075900                                                                  
076000     IF WRK-FS-FILE0001           EQUAL 10                        
076100        MOVE 'END'                 TO  WRK-FILE0001-EOF           
076200     END-IF.                                                      
076300*----------------------------------------------------------------*
076400 2900-99-EXIT.                   EXIT.                            
076500*----------------------------------------------------------------*
076600*----------------------------------------------------------------*
076700 5000-REWRITE-STAFF-MASTER        SECTION.                        
076800*----------------------------------------------------------------*
076900     SET ST-IDX                     TO  1.                        
077000                                                                  
077100     PERFORM 5100-BUILD-AND-WRITE-ST-OUT                          
077200             UNTIL ST-IDX              GREATER THAN               
077300                                       WRK-ST-TABLE-COUNT.        
077400*----------------------------------------------------------------*
077500 5000-99-EXIT.                   EXIT.                            
077600*----------------------------------------------------------------*
077700*----------------------------------------------------------------*
077800 5100-BUILD-AND-WRITE-ST-OUT      SECTION.                        
077900*----------------------------------------------------------------*
078000     IF NOT WRK-ST-IS-DELETED (ST-IDX)                            
078100        MOVE SPACES                  TO  WRK-FILEOUT1-REG         
078200        MOVE WRK-ST-ID (ST-IDX)                                   
078300                                 TO  ST-ID OF WRK-FILEOUT1-REG    
078400        MOVE WRK-ST-BUSINESS-ID (ST-IDX)                          
078500                                      TO  ST-BUSINESS-ID OF       
078600                                          WRK-FILEOUT1-REG        
078700        MOVE WRK-ST-FIRST-NAME (ST-IDX)                           
078800                                      TO  ST-FIRST-NAME OF        
078900                                          WRK-FILEOUT1-REG        
079000        MOVE WRK-ST-LAST-NAME (ST-IDX)                            
079100                                      TO  ST-LAST-NAME OF         
079200                                          WRK-FILEOUT1-REG        
079300        MOVE WRK-ST-EMAIL (ST-IDX)   TO  ST-EMAIL OF              
079400                                          WRK-FILEOUT1-REG        
079500        MOVE WRK-ST-PHONE-NUMBER (ST-IDX)                         
079600                                      TO  ST-PHONE-NUMBER OF      
079700                                          WRK-FILEOUT1-REG        
079800        MOVE WRK-ST-POSITION (ST-IDX)                             
079900                                      TO  ST-POSITION OF          
080000                                          WRK-FILEOUT1-REG        
080100        MOVE WRK-ST-BIO (ST-IDX)                                  
080200                                  TO  ST-BIO OF WRK-FILEOUT1-REG  
080300        MOVE WRK-ST-PHOTO-URL (ST-IDX)                            
080400                                  TO  ST-PHOTO-URL OF             
080500                                      WRK-FILEOUT1-REG            
080600        MOVE WRK-ST-ACTIVE (ST-IDX)  TO  ST-ACTIVE OF             
080700                                          WRK-FILEOUT1-REG        
080800        MOVE WRK-ST-SERVICE-COUNT (ST-IDX)                        
080900                                      TO  ST-SERVICE-COUNT OF     
081000                                          WRK-FILEOUT1-REG        
081100                                                                  
081200        SET WST-SVC-IDX     TO  1                                 
081300                                                                  
081400        PERFORM 5110-BUILD-ONE-SVC-SLOT                           
081500                UNTIL WST-SVC-IDX GREATER THAN 20                 
081600                                                                  
081700        MOVE WRK-FILEOUT1-REG        TO  FD-REG-FILEOUT1          
081800        WRITE FD-REG-FILEOUT1                                     
081900        PERFORM 8400-TEST-FS-FILEOUT1                             
082000        ADD 1                     TO  WRK-FILEOUT1-REGS-COUNTER   
082100     END-IF.                                                      
082200                                                                  
082300     SET ST-IDX                      UP BY 1.                     
082400*----------------------------------------------------------------*
082500 5100-99-EXIT.                   EXIT.                            
082600*----------------------------------------------------------------*
082700*----------------------------------------------------------------*
082800 5110-BUILD-ONE-SVC-SLOT          SECTION.                        
082900*----------------------------------------------------------------*
083000     IF WST-SVC-IDX      NOT GREATER THAN                         
083100                                  WRK-ST-SERVICE-COUNT (ST-IDX)   
083200        MOVE WRK-ST-SERVICE-ID (ST-IDX, WST-SVC-IDX)              
083300               TO  ST-SERVICE-IDS OF WRK-FILEOUT1-REG             
083400                                   (WST-SVC-IDX)                  
083500     END-IF.                                                      
083600                                                                  
083700     SET WST-SVC-IDX                 UP BY 1.                     
083800*----------------------------------------------------------------*
083900 5110-99-EXIT.                   EXIT.                            
084000*----------------------------------------------------------------*
084100*----------------------------------------------------------------*
084200 8100-TEST-FS-FILE0001            SECTION.                        
084300*----------------------------------------------------------------*
084400     IF WRK-FS-FILE0001           NOT EQUAL ZEROS AND 10          
084500        MOVE WRK-FS-FILE0001      TO  WRK-ERROR-CODE              
084600        PERFORM 9999-CALL-ABEND-PGM                               
084700     END-IF.                                                      
084800*----------------------------------------------------------------*
084900 8100-99-EXIT.                   EXIT.                            
085000*----------------------------------------------------------------*
085100*----------------------------------------------------------------*
085200 8200-TEST-FS-FILE0002            SECTION.                        
085300*----------------------------------------------------------------*
085400     IF WRK-FS-FILE0002           NOT EQUAL ZEROS AND 10          
085500        MOVE WRK-FS-FILE0002      TO  WRK-ERROR-CODE              
085600        PERFORM 9999-CALL-ABEND-PGM                               
085700     END-IF.                                                      
085800*----------------------------------------------------------------*
085900 8200-99-EXIT.                   EXIT.                            
086000*----------------------------------------------------------------*
086100*----------------------------------------------------------------*
086200 8300-TEST-FS-FILE0003            SECTION.                        
086300*----------------------------------------------------------------*
086400     IF WRK-FS-FILE0003           NOT EQUAL ZEROS AND 10          
086500        MOVE WRK-FS-FILE0003      TO  WRK-ERROR-CODE              
086600        PERFORM 9999-CALL-ABEND-PGM                               
086700     END-IF.                                                      
086800*----------------------------------------------------------------*
086900 8300-99-EXIT.                   EXIT.                            
087000*----------------------------------------------------------------*
087100*----------------------------------------------------------------*
087200 8350-TEST-FS-FILE0004            SECTION.                        
087300*----------------------------------------------------------------*
087400     IF WRK-FS-FILE0004           NOT EQUAL ZEROS AND 10          
087500        MOVE WRK-FS-FILE0004      TO  WRK-ERROR-CODE              
087600        PERFORM 9999-CALL-ABEND-PGM                               
087700     END-IF.                                                      
087800*----------------------------------------------------------------*
087900 8350-99-EXIT.                   EXIT.                            
088000*----------------------------------------------------------------*
088100*----------------------------------------------------------------*
088200 8400-TEST-FS-FILEOUT1            SECTION.                        
088300*----------------------------------------------------------------*
088400     IF WRK-FS-FILEOUT1           NOT EQUAL ZEROS                 
088500        MOVE WRK-FS-FILEOUT1      TO  WRK-ERROR-CODE              
088600        PERFORM 9999-CALL-ABEND-PGM                               
088700     END-IF.                                                      
088800*----------------------------------------------------------------*
088900 8400-99-EXIT.                   EXIT.                            
089000*----------------------------------------------------------------*
089100*----------------------------------------------------------------*
089200 8500-TEST-FS-FILEOUT2            SECTION.                        
089300*----------------------------------------------------------------*
089400     IF WRK-FS-FILEOUT2           NOT EQUAL ZEROS                 
089500        MOVE WRK-FS-FILEOUT2      TO  WRK-ERROR-CODE              
089600        PERFORM 9999-CALL-ABEND-PGM                               
089700     END-IF.                                                      
089800*----------------------------------------------------------------*
089900 8500-99-EXIT.                   EXIT.                            
090000*----------------------------------------------------------------*
090100*----------------------------------------------------------------*
090200 9000-GET-DATE-TIME               SECTION.                        
090300*----------------------------------------------------------------*
090400     ACCEPT WRK-SYSTEM-DATE        FROM DATE.                     
090500     ACCEPT WRK-SYSTEM-TIME        FROM TIME.                     
090600                                                                  
090700     MOVE WRK-SYSTEM-TIME          TO  WRK-ERROR-TIME.            
090800*----------------------------------------------------------------*
090900 9000-99-EXIT.                   EXIT.                            
091000*----------------------------------------------------------------*
091100*----------------------------------------------------------------*
091200 9500-LOAD-ST-TABLE               SECTION.                        
091300*----------------------------------------------------------------*
091400     MOVE 'LOADING STAFF TABLE'    TO  WRK-ERROR-MSG.             
091500     MOVE SPACES                   TO  WRK-ST-LOAD-EOF.           
091600                                                                  
091700     READ FILE0004                  INTO WRK-FILE0004-REG.        
091800     PERFORM 8350-TEST-FS-FILE0004.                               
091900                                                                  
092000     IF WRK-FS-FILE0004             EQUAL 10                      
092100        MOVE 'END'                   TO  WRK-ST-LOAD-EOF          
092200     END-IF.                                                      
092300                                                                  
092400     PERFORM 9501-LOAD-ONE-ST-ENTRY                               
092500             UNTIL WRK-ST-LOAD-EOF    EQUAL 'END'.                
092600*----------------------------------------------------------------*
092700 9500-99-EXIT.                   EXIT.                            
092800*----------------------------------------------------------------*
092900*----------------------------------------------------------------*
093000 9501-LOAD-ONE-ST-ENTRY           SECTION.                        
093100*----------------------------------------------------------------*
093200     ADD 1                          TO  WRK-ST-TABLE-COUNT.       
093300     SET ST-IDX                     TO  WRK-ST-TABLE-COUNT.       
093400                                                                  
093500     MOVE ST-ID          OF WRK-FILE0004-REG                      
093600                                    TO  WRK-ST-ID (ST-IDX).       
093700     MOVE ST-BUSINESS-ID OF WRK-FILE0004-REG                      
093800                                    TO  WRK-ST-BUSINESS-ID        
093900                                                    (ST-IDX).     
094000     MOVE ST-FIRST-NAME  OF WRK-FILE0004-REG                      
094100                                 TO  WRK-ST-FIRST-NAME (ST-IDX).  
094200     MOVE ST-LAST-NAME   OF WRK-FILE0004-REG                      
094300                                    TO  WRK-ST-LAST-NAME (ST-IDX).
094400     MOVE ST-EMAIL       OF WRK-FILE0004-REG                      
094500                                    TO  WRK-ST-EMAIL (ST-IDX).    
094600     MOVE ST-PHONE-NUMBER OF WRK-FILE0004-REG                     
094700                                    TO  WRK-ST-PHONE-NUMBER       
094800                                                    (ST-IDX).     
094900     MOVE ST-POSITION    OF WRK-FILE0004-REG                      
095000                                    TO  WRK-ST-POSITION (ST-IDX). 
095100     MOVE ST-BIO          OF WRK-FILE0004-REG                     
095200                                    TO  WRK-ST-BIO (ST-IDX).      
095300     MOVE ST-PHOTO-URL    OF WRK-FILE0004-REG                     
095400                                    TO  WRK-ST-PHOTO-URL (ST-IDX).
095500     MOVE ST-ACTIVE       OF WRK-FILE0004-REG                     
095600                                    TO  WRK-ST-ACTIVE (ST-IDX).   
095700     MOVE ST-SERVICE-COUNT OF WRK-FILE0004-REG                    
095800                                    TO  WRK-ST-SERVICE-COUNT      
095900                                                    (ST-IDX).     
096000                                                                  
096100     SET WST-SVC-IDX      TO  1.                                  
096200                                                                  
096300     PERFORM 9502-LOAD-ONE-SVC-SLOT                               
096400             UNTIL WST-SVC-IDX GREATER THAN 20.                   
096500                                                                  
096600     MOVE 'N'                       TO  WRK-ST-DELETED-FLAG       
096700                                                         (ST-IDX).
096800                                                                  
096900     READ FILE0004                   INTO WRK-FILE0004-REG.       
097000     PERFORM 8350-TEST-FS-FILE0004.                               
097100                                                                  
097200     IF WRK-FS-FILE0004              EQUAL 10                     
097300        MOVE 'END'                    TO  WRK-ST-LOAD-EOF         
097400     END-IF.                                                      
097500*----------------------------------------------------------------*
097600 9501-99-EXIT.                   EXIT.                            
097700*----------------------------------------------------------------*
097800*----------------------------------------------------------------*
097900 9502-LOAD-ONE-SVC-SLOT           SECTION.                        
098000*----------------------------------------------------------------*
098100     MOVE ST-SERVICE-IDS OF WRK-FILE0004-REG (WST-SVC-IDX)        
098200               TO  WRK-ST-SERVICE-ID (ST-IDX, WST-SVC-IDX).       
098300                                                                  
098400     SET WST-SVC-IDX                  UP BY 1.                    
098500*----------------------------------------------------------------*
098600 9502-99-EXIT.                   EXIT.                            
098700*----------------------------------------------------------------*
098800*----------------------------------------------------------------*
098900 9520-LOAD-BP-TABLE               SECTION.                        
099000*----------------------------------------------------------------*
099100     MOVE 'LOADING BUSINESS-PROFILE TABLE' TO WRK-ERROR-MSG.      
099200     MOVE SPACES                  TO  WRK-BP-LOAD-EOF.            
099300                                                                  
099400     READ FILE0002                 INTO FD-REG-FILE0002.          
099500     PERFORM 8200-TEST-FS-FILE0002.                               
099600                                                                  
099700     IF WRK-FS-FILE0002           EQUAL 10                        
099800        MOVE 'END'                 TO  WRK-BP-LOAD-EOF            
099900     END-IF.                                                      
100000                                                                  
100100     PERFORM 9521-LOAD-ONE-BP-ENTRY                               
100200             UNTIL WRK-BP-LOAD-EOF  EQUAL 'END'.                  
100300*----------------------------------------------------------------*
100400 9520-99-EXIT.                   EXIT.                            
100500*----------------------------------------------------------------*
100600*----------------------------------------------------------------*
100700 9521-LOAD-ONE-BP-ENTRY           SECTION.                        
100800*----------------------------------------------------------------*
100900     ADD 1                         TO  WRK-BP-TABLE-COUNT.        
101000     SET BP-IDX                    TO  WRK-BP-TABLE-COUNT.        
101100                                                                  
101200     MOVE FD-REG-FILE0002 (1:9)   TO WRK-BP-ID (BP-IDX).          
101300                                                                  
101400     READ FILE0002                 INTO FD-REG-FILE0002.          
101500     PERFORM 8200-TEST-FS-FILE0002.                               
101600                                                                  
101700     IF WRK-FS-FILE0002           EQUAL 10                        
101800        MOVE 'END'                 TO  WRK-BP-LOAD-EOF            
101900     END-IF.                                                      
102000*----------------------------------------------------------------*
102100 9521-99-EXIT.                   EXIT.                            
102200*----------------------------------------------------------------*
102300*----------------------------------------------------------------*
102400 9530-LOAD-SV-TABLE               SECTION.                        
102500*----------------------------------------------------------------*
102600     MOVE 'LOADING SERVICE TABLE'  TO  WRK-ERROR-MSG.             
102700     MOVE SPACES                   TO  WRK-SV-LOAD-EOF.           
102800                                                                  
102900     READ FILE0003                  INTO FD-REG-FILE0003.         
103000     PERFORM 8300-TEST-FS-FILE0003.                               
103100                                                                  
103200     IF WRK-FS-FILE0003             EQUAL 10                      
103300        MOVE 'END'                   TO  WRK-SV-LOAD-EOF          
103400     END-IF.                                                      
103500                                                                  
103600     PERFORM 9531-LOAD-ONE-SV-ENTRY                               
103700             UNTIL WRK-SV-LOAD-EOF    EQUAL 'END'.                
103800*----------------------------------------------------------------*
103900 9530-99-EXIT.                   EXIT.                            
104000*----------------------------------------------------------------*
104100*----------------------------------------------------------------*
104200 9531-LOAD-ONE-SV-ENTRY           SECTION.                        
104300*----------------------------------------------------------------*
104400     ADD 1                          TO  WRK-SV-TABLE-COUNT.       
104500     SET SV-IDX                     TO  WRK-SV-TABLE-COUNT.       
104600                                                                  
104700     MOVE FD-REG-FILE0003 (1:9)    TO  WRK-SV-ID (SV-IDX).        
104800                                                                  
104900     READ FILE0003                   INTO FD-REG-FILE0003.        
105000     PERFORM 8300-TEST-FS-FILE0003.                               
105100                                                                  
105200     IF WRK-FS-FILE0003              EQUAL 10                     
105300        MOVE 'END'                    TO  WRK-SV-LOAD-EOF         
105400     END-IF.                                                      
105500*----------------------------------------------------------------*
105600 9531-99-EXIT.                   EXIT.                            
105700*----------------------------------------------------------------*
105800*----------------------------------------------------------------*
105900 3000-FINALIZE                    SECTION.                        
106000*----------------------------------------------------------------*
106100     CLOSE                         FILE0001                       
106200                                    FILE0002                      
106300                                    FILE0003                      
106400                                    FILE0004                      
106500                                    FILEOUT1                      
106600                                    FILEOUT2.                     
106700                                                                  
106800     DISPLAY '***************************'.                       
106900     DISPLAY '*  SUCCESSFUL  EXECUTION  *'.                       
107000     DISPLAY '***************************'.                       
107100     DISPLAY '*MODULE..........:' WRK-PROGRAM '*'.                
107200     DISPLAY '*-------------------------*'.                       
107300     DISPLAY '*TRANSACTIONS READ...:'                             
107400              WRK-FILE0001-REGS-COUNTER.                          
107500     DISPLAY '*STAFF RECS WRITE....:'                             
107600              WRK-FILEOUT1-REGS-COUNTER.                          
107700     DISPLAY '*LISTING LINES WRITE.:'                             
107800              WRK-FILEOUT2-REGS-COUNTER.                          
107900     DISPLAY '*DELETES APPLIED.....:'                             
108000              WRK-DELETES-APPLIED.                                
108100     DISPLAY '***************************'.                       
108200                                                                  
108300     STOP RUN.                                                    
108400*----------------------------------------------------------------*
108500 3000-99-EXIT.                   EXIT.                            
108600*----------------------------------------------------------------*
108700*----------------------------------------------------------------*
108800 9999-CALL-ABEND-PGM              SECTION.                        
108900*----------------------------------------------------------------*
109000     CALL WRK-ABEND-PGM            USING WRK-ERROR-LOG.           
109100*----------------------------------------------------------------*
109200 9999-99-EXIT.                   EXIT.                            
109300*----------------------------------------------------------------*
