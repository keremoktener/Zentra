000100*================================================================*
000200*        I D E N T I F I C A T I O N      D I V I S I O N        *
000300*================================================================*
000400 IDENTIFICATION  DIVISION.                                        
000500 PROGRAM-ID.     ZTRG0007.                                        
000600 AUTHOR.         RENATA MOURA VILELA.                             
000700 INSTALLATION.   ZENTRA SYSTEMS - BATCH DEVELOPMENT.              
000800 DATE-WRITTEN.   02/09/1992.                                      
000900 DATE-COMPILED.                                                   
001000 SECURITY.       UNCLASSIFIED - INTERNAL BATCH USE ONLY.          
001100*----------------------------------------------------------------*
001200*                 ZENTRA SYSTEMS COBOL DEVELOPMENT               *
001300*----------------------------------------------------------------*
001400*    PROGRAM-ID..: ZTRG0007.                                     *
001500*    ANALYST.....: R. MOURA VILELA                               *
001600*    PROGRAMMER..: R. MOURA VILELA                               *
001700*    DATE........: 02/09/1992                                    *
001800*----------------------------------------------------------------*
001900*    PROJECT.....: ZENTRA APPOINTMENT BOOKING - BATCH CORE       *
002000*----------------------------------------------------------------*
002100*    GOAL........: MAINTAIN THE BUSINESS PROFILE MASTER - CREATE,*
002200*                  READ/LIST (BY ID, BY OWNER, ALL), UPDATE,     *
002300*                  DELETE AND OWNER-EXISTENCE CHECK. PROJECTS    *
002400*                  EACH PROFILE AGAINST ITS OWN SERVICES AND     *
002500*                  BUSINESS HOURS FOR DOWNSTREAM REPORTING.      *
002600*----------------------------------------------------------------*
002700*    FILES.......:  DDNAME          LRECL       INCLUDE/BOOK     *
002800*                   FILE0001        00710       (TRANS LAYOUT)   *
002900*                   FILE0002        00164       ZTRG06           *
003000*                   FILE0003        00518       ZTRG02           *
003100*                   FILE0004        00048       ZTRG04           *
003200*                   FILE0005        00762       ZTRG01           *
003300*                   FILEOUT1        00762       ZTRG01           *
003400*                   FILEOUT2        00880       (PROJECTION LINE)*
003500*----------------------------------------------------------------*
003600*    TABLE DB2...:  NONE.                                        *
003700*----------------------------------------------------------------*
003800*----------------------------------------------------------------*
003900*    CHANGE LOG                                                  *
004000*----------------------------------------------------------------*
004100*    02/09/1992  RMV  REQ0201  ORIGINAL PROGRAM - CREATE, READ  * 
004200*                              BY ID, UPDATE, DELETE ONLY.       *
004300*    19/01/1993  RMV  REQ0209  ADDED LIST-ALL AND LIST-BY-OWNER.* 
004400*                              EXACTLY ONE PROFILE PER OWNER IS  *
004500*                              ENFORCED BY THE CALLING SUBSYSTEM *
004600*                              - THIS PROGRAM TRUSTS THAT.       *
004700*    07/06/1994  JCR  REQ0238  ADDED THE OWNER-EXISTENCE CHECK   *
004800*                              FUNCTION FOR THE SIGN-UP FLOW.    *
004900*    14/03/1995  JCR  REQ0348  REPLACED THE KEYED REWRITE/      * 
005000*                              DELETE WITH A FULL TABLE LOAD     *
005100*                              AND REBUILD - NO ISAM HANDLER     *
005200*                              AVAILABLE FOR THE PROFILE MASTER  *
005300*                              FILE.                             *
005400*    11/01/1999  RMV  REQ0140  Y2K - BP-LAST-MAINT-DATE WAS      *
005500*                              ALREADY CCYYMMDD ON THIS RECORD;  *
005600*                              NO WINDOWING LOGIC TO REMOVE.     *
005700*    30/06/2003  TLS  REQ0412  PROJECTION NOW JOINS THE SERVICE  *
005800*                              AND BUSINESS-HOURS TABLES FOR     *
005900*                              THE CATALOG PROJECTION PROGRAM.   *
006000*    03/11/2009  TLS  REQ0415  PROFILE MASTER TABLE AND THE      *
006100*                              OWNER LOOKUP TABLE ARE NOW BUILT  *
006200*                              OFF THE SHARED ZTRG01/ZTRG06 COPY *
006300*                              MEMBERS INSTEAD OF HAND-BUILT     *
006400*                              POSITIONAL BUFFERS.               *
006500*----------------------------------------------------------------*
006600*================================================================*
006700*           E N V I R O N M E N T      D I V I S I O N           *
006800*================================================================*
006900 ENVIRONMENT DIVISION.                                            
007000 CONFIGURATION SECTION.                                           
007100 SPECIAL-NAMES.                                                   
007200     C01 IS TOP-OF-FORM.                                          
007300                                                                  
007400 INPUT-OUTPUT SECTION.                                            
007500 FILE-CONTROL.                                                    
007600                                                                  
007700     SELECT FILE0001      ASSIGN TO UTS-S-FILE0001                
007800      ORGANIZATION IS     SEQUENTIAL                              
007900      ACCESS MODE  IS     SEQUENTIAL                              
008000      FILE STATUS  IS     WRK-FS-FILE0001.                        
008100                                                                  
008200     SELECT FILE0002      ASSIGN TO UTS-S-FILE0002                
008300      ORGANIZATION IS     SEQUENTIAL                              
008400      ACCESS MODE  IS     SEQUENTIAL                              
008500      FILE STATUS  IS     WRK-FS-FILE0002.                        
008600                                                                  
008700     SELECT FILE0003      ASSIGN TO UTS-S-FILE0003                
008800      ORGANIZATION IS     SEQUENTIAL                              
008900      ACCESS MODE  IS     SEQUENTIAL                              
009000      FILE STATUS  IS     WRK-FS-FILE0003.                        
009100                                                                  
009200     SELECT FILE0004      ASSIGN TO UTS-S-FILE0004                
009300      ORGANIZATION IS     SEQUENTIAL                              
009400      ACCESS MODE  IS     SEQUENTIAL                              
009500      FILE STATUS  IS     WRK-FS-FILE0004.                        
009600                                                                  
009700     SELECT FILE0005      ASSIGN TO UTS-S-FILE0005                
009800      ORGANIZATION IS     SEQUENTIAL                              
009900      ACCESS MODE  IS     SEQUENTIAL                              
010000      FILE STATUS  IS     WRK-FS-FILE0005.                        
010100                                                                  
010200     SELECT FILEOUT1      ASSIGN TO UTS-S-FILEOUT1                
010300      ORGANIZATION IS     SEQUENTIAL                              
010400      ACCESS MODE  IS     SEQUENTIAL                              
010500      FILE STATUS  IS     WRK-FS-FILEOUT1.                        
010600                                                                  
010700     SELECT FILEOUT2      ASSIGN TO UTS-S-FILEOUT2                
010800      ORGANIZATION IS     SEQUENTIAL                              
010900      ACCESS MODE  IS     SEQUENTIAL                              
011000      FILE STATUS  IS     WRK-FS-FILEOUT2.                        
011100                                                                  
011200*================================================================*
011300*                  D A T A      D I V I S I O N                  *
011400*================================================================*
011500 DATA DIVISION.                                                   
011600 FILE SECTION.                                                    
011700*                                                                 
011800 FD FILE0001                                                      
011900     RECORDING MODE IS F                                          
012000     LABEL RECORD   IS STANDARD                                   
012100     BLOCK CONTAINS 00 RECORDS.                                   
012200 01 FD-REG-FILE0001   PIC X(710).                                 
012300                                                                  
012400 FD FILE0002                                                      
012500     RECORDING MODE IS F                                          
012600     LABEL RECORD   IS STANDARD                                   
012700     BLOCK CONTAINS 00 RECORDS.                                   
012800 01 FD-REG-FILE0002   PIC X(164).                                 
012900                                                                  
013000 FD FILE0003                                                      
013100     RECORDING MODE IS F                                          
013200     LABEL RECORD   IS STANDARD                                   
013300     BLOCK CONTAINS 00 RECORDS.                                   
013400 01 FD-REG-FILE0003   PIC X(518).                                 
013500                                                                  
013600 FD FILE0004                                                      
013700     RECORDING MODE IS F                                          
013800     LABEL RECORD   IS STANDARD                                   
013900     BLOCK CONTAINS 00 RECORDS.                                   
014000 01 FD-REG-FILE0004   PIC X(048).                                 
014100                                                                  
014200 FD FILE0005                                                      
014300     RECORDING MODE IS F                                          
014400     LABEL RECORD   IS STANDARD                                   
014500     BLOCK CONTAINS 00 RECORDS.                                   
014600 01 FD-REG-FILE0005   PIC X(762).                                 
014700                                                                  
014800 FD FILEOUT1                                                      
014900     RECORDING MODE IS F                                          
015000     LABEL RECORD   IS STANDARD                                   
015100     BLOCK CONTAINS 00 RECORDS.                                   
015200 01 FD-REG-FILEOUT1   PIC X(762).                                 
015300                                                                  
015400 FD FILEOUT2                                                      
015500     RECORDING MODE IS F                                          
015600     LABEL RECORD   IS STANDARD                                   
015700     BLOCK CONTAINS 00 RECORDS.                                   
015800 01 FD-REG-FILEOUT2   PIC X(880).                                 
015900                                                                  
016000*----------------------------------------------------------------*
016100*                  WORKING-STORAGE SECTION                       *
016200*----------------------------------------------------------------*
016300 WORKING-STORAGE SECTION.                                         
016400                                                                  
016500 77 WRK-FILE0001-REGS-COUNTER          PIC 9(06) COMP VALUE ZEROS.
016600 77 WRK-FILEOUT1-REGS-COUNTER          PIC 9(06) COMP VALUE ZEROS.
016700 77 WRK-FILEOUT2-REGS-COUNTER          PIC 9(06) COMP VALUE ZEROS.
016800 77 WRK-DELETES-APPLIED                PIC 9(05) COMP VALUE ZEROS.
016900                                                                  
017000 77 WRK-FILE0001-EOF                   PIC X(03) VALUE SPACES.    
017100 77 WRK-CU-LOAD-EOF                    PIC X(03) VALUE SPACES.    
017200 77 WRK-SV-LOAD-EOF                    PIC X(03) VALUE SPACES.    
017300 77 WRK-BH-LOAD-EOF                    PIC X(03) VALUE SPACES.    
017400 77 WRK-BP-LOAD-EOF                    PIC X(03) VALUE SPACES.    
017500                                                                  
017600*DATA FOR ERROR LOG:                                              
017700 01 WRK-ERROR-LOG.                                                
017800    03 WRK-PROGRAM                     PIC X(08) VALUE            
017900                                                  'ZTRG0007'.     
018000    03 WRK-ERROR-MSG                   PIC X(30) VALUE SPACES.    
018100    03 WRK-ERROR-CODE                  PIC X(30) VALUE SPACES.    
018200    03 WRK-ERROR-SEVERITY              PIC X(01) VALUE 'A'.       
018300    03 WRK-ERROR-DATE                  PIC X(10) VALUE SPACES.    
018400    03 WRK-ERROR-TIME                  PIC X(08) VALUE SPACES.    
018500                                                                  
018600*ABENDING PROGRAM:                                                
018700 77 WRK-ABEND-PGM                      PIC X(08) VALUE            
018800                                                  'ZTRGABND'.     
018900                                                                  
019000 01 WRK-FILE-STATUS.                                              
019100    03 WRK-FS-FILE0001                 PIC 9(02) VALUE ZEROS.     
019200    03 WRK-FS-FILE0002                 PIC 9(02) VALUE ZEROS.     
019300    03 WRK-FS-FILE0003                 PIC 9(02) VALUE ZEROS.     
019400    03 WRK-FS-FILE0004                 PIC 9(02) VALUE ZEROS.     
019500    03 WRK-FS-FILE0005                 PIC 9(02) VALUE ZEROS.     
019600    03 WRK-FS-FILEOUT1                 PIC 9(02) VALUE ZEROS.     
019700    03 WRK-FS-FILEOUT2                 PIC 9(02) VALUE ZEROS.     
019800                                                                  
019900*-------------------------------------------------------------*   
020000*    BUSINESS PROFILE MASTER RECORD - INPUT AND OUTPUT, VIA     * 
020100*    THE SHARED ZTRG01 COPY MEMBER (REQ0415 - WAS A HAND-BUILT  * 
020200*    POSITIONAL BUFFER, RE-WIRED TO THE COPYBOOK 11/2009).     *  
020300*-------------------------------------------------------------*   
020400 01 WRK-FILE0005-REG.                                             
020500    COPY 'ZTRG01'.                                                
020600                                                                  
020700 01 WRK-FILEOUT1-REG.                                             
020800    COPY 'ZTRG01'.                                                
020900                                                                  
021000*-------------------------------------------------------------*   
021100*    CUSTOMER REFERENCE RECORD - OWNER LOOKUP, VIA THE SHARED  *  
021200*    ZTRG06 COPY MEMBER (REQ0415).                              * 
021300*-------------------------------------------------------------*   
021400 01 WRK-FILE0002-REG.                                             
021500    COPY 'ZTRG06'.                                                
021600                                                                  
021700*-------------------------------------------------------------*   
021800*    TRANSACTION CARD - ONE FUNCTION PER RECORD                *  
021900*-------------------------------------------------------------*   
022000 01 WRK-FILE0001-REG.                                             
022100    03 TR-FUNCTION-CODE                PIC X(01).                 
022200        88  TR-FUNCTION-CREATE               VALUE 'C'.           
022300        88  TR-FUNCTION-READ-BY-ID           VALUE 'R'.           
022400        88  TR-FUNCTION-LIST-BY-OWNER        VALUE 'O'.           
022500        88  TR-FUNCTION-LIST-ALL             VALUE 'A'.           
022600        88  TR-FUNCTION-UPDATE               VALUE 'U'.           
022700        88  TR-FUNCTION-DELETE               VALUE 'D'.           
022800        88  TR-FUNCTION-OWNER-EXISTS         VALUE 'E'.           
022900    03 TR-BP-ID                        PIC 9(09).                 
023000    03 TR-OWNER-ID                     PIC 9(09).                 
023100    03 TR-BUSINESS-NAME                PIC X(60).                 
023200    03 TR-DESCRIPTION                  PIC X(200).                
023300    03 TR-ADDRESS                      PIC X(60).                 
023400    03 TR-CITY                         PIC X(30).                 
023500    03 TR-STATE                        PIC X(02).                 
023600    03 TR-ZIP-CODE                     PIC X(10).                 
023700    03 TR-ZIP-CODE-R  REDEFINES  TR-ZIP-CODE.                     
023800        05  TR-ZIP-BASE                  PIC X(05).               
023900        05  TR-ZIP-SEPARATOR             PIC X(01).               
024000        05  TR-ZIP-PLUS4                 PIC X(04).               
024100    03 TR-PHONE-NUMBER                 PIC X(20).                 
024200    03 TR-WEBSITE                      PIC X(100).                
024300    03 TR-LOGO-URL                     PIC X(200).                
024400    03 TR-ACTIVE                       PIC X(01).                 
024500        88  TR-SET-ACTIVE                     VALUE 'Y'.          
024600        88  TR-SET-INACTIVE                   VALUE 'N'.          
024700    03 FILLER                          PIC X(08).                 
024800                                                                  
024900*-------------------------------------------------------------*   
025000*    CUSTOMER TABLE - OWNER LOOKUP (CREATE, EXISTS CHECK) AND  *  
025100*    OWNER NAME/EMAIL PROJECTION.                               * 
025200*-------------------------------------------------------------*   
025300 01 WRK-CU-TABLE.                                                 
025400    03 WRK-CU-ENTRY   OCCURS 2000 TIMES                           
025500                       INDEXED BY CU-IDX.                         
025600        05  WRK-CU-ID                  PIC 9(09).                 
025700        05  WRK-CU-NAME-INFO.                                     
025800            07  WRK-CU-FIRST-NAME          PIC X(30).             
025900            07  WRK-CU-LAST-NAME           PIC X(30).             
026000        05  WRK-CU-NAME-INFO-R  REDEFINES  WRK-CU-NAME-INFO.      
026100            07  WRK-CU-FULL-NAME           PIC X(60).             
026200        05  WRK-CU-EMAIL                PIC X(60).                
026300 77 WRK-CU-TABLE-COUNT                 PIC 9(05) COMP VALUE ZEROS.
026400                                                                  
026500*-------------------------------------------------------------*   
026600*    SERVICE TABLE - PARTIAL, FOR THE ACTIVE-SERVICE JOIN       * 
026700*    ON PROFILE PROJECTION.                                     * 
026800*-------------------------------------------------------------*   
026900 01 WRK-SV-TABLE.                                                 
027000    03 WRK-SV-ENTRY   OCCURS 1000 TIMES                           
027100                       INDEXED BY SV-IDX.                         
027200        05  WRK-SV-ID                  PIC 9(09).                 
027300        05  WRK-SV-BUSINESS-ID         PIC 9(09).                 
027400        05  WRK-SV-ACTIVE              PIC X(01).                 
027500 77 WRK-SV-TABLE-COUNT                 PIC 9(04) COMP VALUE ZEROS.
027600                                                                  
027700*-------------------------------------------------------------*   
027800*    BUSINESS HOURS TABLE - PARTIAL, FOR THE HOURS JOIN ON      * 
027900*    PROFILE PROJECTION.                                        * 
028000*-------------------------------------------------------------*   
028100 01 WRK-BH-TABLE.                                                 
028200    03 WRK-BH-ENTRY   OCCURS 3000 TIMES                           
028300                       INDEXED BY BH-IDX.                         
028400        05  WRK-BH-BUSINESS-ID         PIC 9(09).                 
028500        05  WRK-BH-DAY-OF-WEEK         PIC 9(01).                 
028600        05  WRK-BH-OPEN-TIME           PIC 9(04).                 
028700        05  WRK-BH-CLOSE-TIME          PIC 9(04).                 
028800        05  WRK-BH-IS-OPEN             PIC X(01).                 
028900 77 WRK-BH-TABLE-COUNT                 PIC 9(04) COMP VALUE ZEROS.
029000                                                                  
029100*-------------------------------------------------------------*   
029200*    BUSINESS PROFILE MASTER TABLE - FULL LOAD/REBUILD, NO     *  
029300*    ISAM HANDLER ON THIS MASTER FILE.                          * 
029400*-------------------------------------------------------------*   
029500 01 WRK-BP-TABLE.                                                 
029600    03 WRK-BP-ENTRY   OCCURS 300 TIMES                            
029700                       INDEXED BY BP-IDX.                         
029800        05  WRK-BP-ID                  PIC 9(09).                 
029900        05  WRK-BP-OWNER-ID            PIC 9(09).                 
030000        05  WRK-BP-BUSINESS-NAME       PIC X(60).                 
030100        05  WRK-BP-DESCRIPTION         PIC X(200).                
030200        05  WRK-BP-ADDRESS             PIC X(60).                 
030300        05  WRK-BP-CITY                PIC X(30).                 
030400        05  WRK-BP-STATE               PIC X(02).                 
030500        05  WRK-BP-ZIP-CODE            PIC X(10).                 
030600        05  WRK-BP-PHONE-NUMBER        PIC X(20).                 
030700        05  WRK-BP-WEBSITE             PIC X(100).                
030800        05  WRK-BP-LOGO-URL            PIC X(200).                
030900        05  WRK-BP-ACTIVE              PIC X(01).                 
031000        05  WRK-BP-LAST-MAINT-DATE     PIC 9(08).                 
031100        05  WRK-BP-LAST-MAINT-DATE-R  REDEFINES                   
031200            WRK-BP-LAST-MAINT-DATE.                               
031300            07  WRK-BP-LAST-MAINT-CCYY     PIC 9(04).             
031400            07  WRK-BP-LAST-MAINT-MM       PIC 9(02).             
031500            07  WRK-BP-LAST-MAINT-DD       PIC 9(02).             
031600        05  WRK-BP-LAST-MAINT-USER     PIC X(08).                 
031700        05  WRK-BP-DELETED-FLAG        PIC X(01).                 
031800            88  WRK-BP-IS-DELETED            VALUE 'Y'.           
031900 77 WRK-BP-TABLE-COUNT                 PIC 9(04) COMP VALUE ZEROS.
032000 77 WRK-NEXT-BP-ID                     PIC 9(09) COMP VALUE ZEROS.
032100                                                                  
032200 77 WRK-LOOKUP-FOUND                   PIC X(01) VALUE 'N'.       
032300    88  WRK-LOOKUP-WAS-FOUND                 VALUE 'Y'.           
032400                                                                  
032500*-------------------------------------------------------------*   
032600*    PROFILE PROJECTION OUTPUT - ONE PER QUALIFYING PROFILE,    * 
032700*    JOINING ITS OWNER NAME/EMAIL, ACTIVE SERVICES AND HOURS.   * 
032800*    ALSO DOUBLES AS THE MINIMAL OWNER-EXISTS RESULT LINE.      * 
032900*-------------------------------------------------------------*   
033000 01 WRK-PROJECTION-OUT-REG.                                       
033100    03 LO-BP-ID                        PIC 9(09).                 
033200    03 LO-OWNER-ID                     PIC 9(09).                 
033300    03 LO-BUSINESS-NAME                PIC X(60).                 
033400    03 LO-ADDRESS-INFO.                                           
033500        05  LO-ADDRESS                   PIC X(60).               
033600        05  LO-CITY                      PIC X(30).               
033700        05  LO-STATE                     PIC X(02).               
033800        05  LO-ZIP-CODE                  PIC X(10).               
033900    03 LO-CONTACT-INFO.                                           
034000        05  LO-PHONE-NUMBER              PIC X(20).               
034100        05  LO-WEBSITE                   PIC X(100).              
034200        05  LO-LOGO-URL                  PIC X(200).              
034300    03 LO-ACTIVE                       PIC X(01).                 
034400    03 LO-OWNER-NAME-INFO.                                        
034500        05  LO-OWNER-NAME                PIC X(60).               
034600        05  LO-OWNER-EMAIL               PIC X(60).               
034700    03 LO-SERVICE-COUNT                PIC 9(02).                 
034800    03 LO-SERVICE-TABLE OCCURS 20 TIMES                           
034900             INDEXED BY LO-SVC-IDX.                               
035000        05  LO-SERVICE-ID                PIC 9(09).               
035100    03 LO-HOURS-COUNT                  PIC 9(02).                 
035200    03 LO-HOURS-TABLE OCCURS 07 TIMES                             
035300             INDEXED BY LO-HRS-IDX.                               
035400        05  LO-HOURS-DAY                 PIC 9(01).               
035500        05  LO-HOURS-OPEN-TIME           PIC 9(04).               
035600        05  LO-HOURS-CLOSE-TIME          PIC 9(04).               
035700        05  LO-HOURS-IS-OPEN             PIC X(01).               
035800    03 LO-EXISTS-FLAG                  PIC X(01).                 
035900    03 FILLER                          PIC X(04).                 
036000                                                                  
036100*WORK FIELDS FOR THE PROJECTION JOIN LOOPS:                       
036200 77 WRK-SVC-SLOT-NUM                   PIC 9(04) COMP VALUE ZEROS.
036300 77 WRK-HRS-SLOT-NUM                   PIC 9(04) COMP VALUE ZEROS.
036400                                                                  
036500 01 WRK-SYSTEM-DATE.                                              
036600    03 YY                              PIC 9(02) VALUE ZEROS.     
036700    03 MM                              PIC 9(02) VALUE ZEROS.     
036800    03 DD                              PIC 9(02) VALUE ZEROS.     
036900 01 WRK-RUN-DATE-CCYYMMDD.                                        
037000    03 WRK-RUN-CCYY                    PIC 9(04) VALUE ZEROS.     
037100    03 WRK-RUN-MM                      PIC 9(02) VALUE ZEROS.     
037200    03 WRK-RUN-DD                      PIC 9(02) VALUE ZEROS.     
037300 01 WRK-SYSTEM-TIME                    PIC 9(08) VALUE ZEROS.     
037400                                                                  
037500*================================================================*
037600*               P R O C E D U R E      D I V I S I O N           *
037700*================================================================*
037800 PROCEDURE DIVISION.                                              
037900*----------------------------------------------------------------*
038000 0000-MAIN-PROCESS               SECTION.                         
038100*----------------------------------------------------------------*
038200     PERFORM 1000-INITIALIZE.                                     
038300                                                                  
038400     PERFORM 2000-PROCESS-TRANSACTION                             
038500                             UNTIL WRK-FILE0001-EOF EQUAL 'END'.  
038600                                                                  
038700     PERFORM 5000-REWRITE-PROFILE-MASTER.                         
038800                                                                  
038900     PERFORM 3000-FINALIZE.                                       
039000*----------------------------------------------------------------*
039100 0000-99-EXIT.                   EXIT.                            
039200*----------------------------------------------------------------*
039300*----------------------------------------------------------------*
039400 1000-INITIALIZE                 SECTION.                         
039500*----------------------------------------------------------------*
039600     PERFORM 9000-GET-DATE-TIME.                                  
039700                                                                  
039800     OPEN INPUT  FILE0001                                         
039900                 FILE0002                                         
040000                 FILE0003                                         
040100                 FILE0004                                         
040200                 FILE0005                                         
040300          OUTPUT FILEOUT1                                         
040400                 FILEOUT2.                                        
040500                                                                  
040600     MOVE 'OPEN FILE FILE0001'  TO   WRK-ERROR-MSG.               
040700     PERFORM 8100-TEST-FS-FILE0001.                               
040800     MOVE 'OPEN FILE FILE0002'  TO   WRK-ERROR-MSG.               
040900     PERFORM 8200-TEST-FS-FILE0002.                               
041000     MOVE 'OPEN FILE FILE0003'  TO   WRK-ERROR-MSG.               
041100     PERFORM 8300-TEST-FS-FILE0003.                               
041200     MOVE 'OPEN FILE FILE0004'  TO   WRK-ERROR-MSG.               
041300     PERFORM 8400-TEST-FS-FILE0004.                               
041400     MOVE 'OPEN FILE FILE0005'  TO   WRK-ERROR-MSG.               
041500     PERFORM 8500-TEST-FS-FILE0005.                               
041600     MOVE 'OPEN FILE FILEOUT1' TO   WRK-ERROR-MSG.                
041700     PERFORM 8600-TEST-FS-FILEOUT1.                               
041800     MOVE 'OPEN FILE FILEOUT2' TO   WRK-ERROR-MSG.                
041900     PERFORM 8700-TEST-FS-FILEOUT2.                               
042000                                                                  
042100     PERFORM 9520-LOAD-CU-TABLE.                                  
042200     PERFORM 9530-LOAD-SV-TABLE.                                  
042300     PERFORM 9540-LOAD-BH-TABLE.                                  
042400     PERFORM 9500-LOAD-BP-TABLE.                                  
042500                                                                  
042600     MOVE WRK-BP-TABLE-COUNT     TO   WRK-NEXT-BP-ID.             
042700                                                                  
042800     PERFORM 2900-READ-FILE0001.                                  
042900*----------------------------------------------------------------*
043000 1000-99-EXIT.                   EXIT.                            
043100*----------------------------------------------------------------*
043200*----------------------------------------------------------------*
043300 2000-PROCESS-TRANSACTION        SECTION.                         
043400*----------------------------------------------------------------*
043500     ADD 1                        TO  WRK-FILE0001-REGS-COUNTER.  
043600                                                                  
043700     IF TR-FUNCTION-CREATE                                        
043800        PERFORM 2050-CREATE-PROFILE                               
043900     ELSE                                                         
044000        IF TR-FUNCTION-LIST-ALL                                   
044100           PERFORM 2300-LIST-ALL                                  
044200        ELSE                                                      
044300           IF TR-FUNCTION-LIST-BY-OWNER                           
044400              PERFORM 2200-LIST-BY-OWNER                          
044500           ELSE                                                   
044600              IF TR-FUNCTION-OWNER-EXISTS                         
044700                 PERFORM 2600-OWNER-EXISTS-CHECK                  
044800              ELSE                                                
044900                 PERFORM 2100-FIND-PROFILE                        
045000                                                                  
045100                 IF NOT WRK-LOOKUP-WAS-FOUND                      
045200                    MOVE 'PROFILE NOT ON FILE'  TO  WRK-ERROR-MSG 
045300                    MOVE TR-BP-ID               TO  WRK-ERROR-CODE
045400                    PERFORM 9999-CALL-ABEND-PGM                   
045500                 ELSE                                             
045600                    IF TR-FUNCTION-READ-BY-ID                     
045700                       PERFORM 2150-PROJECT-ONE-PROFILE           
045800                       PERFORM 2650-WRITE-PROJECTION              
045900                    ELSE                                          
046000                       IF TR-FUNCTION-UPDATE                      
046100                          PERFORM 2400-UPDATE-PROFILE             
046200                       ELSE                                       
046300                          IF TR-FUNCTION-DELETE                   
046400                             PERFORM 2500-DELETE-PROFILE          
046500                          ELSE                                    
046600                             MOVE 'BAD FUNCTION CODE ON TRANS'    
046700                                       TO  WRK-ERROR-MSG          
046800                             MOVE TR-FUNCTION-CODE                
046900                                       TO  WRK-ERROR-CODE         
047000                             PERFORM 9999-CALL-ABEND-PGM          
047100                          END-IF                                  
047200                       END-IF                                     
047300                    END-IF                                        
047400                 END-IF                                           
047500              END-IF                                              
047600           END-IF                                                 
047700        END-IF                                                    
047800     END-IF.                                                      
047900                                                                  
048000     PERFORM 2900-READ-FILE0001.                                  
048100*----------------------------------------------------------------*
048200 2000-99-EXIT.                   EXIT.                            
048300*----------------------------------------------------------------*
048400*----------------------------------------------------------------*
048500 2050-CREATE-PROFILE              SECTION.                        
048600*----------------------------------------------------------------*
048700     PERFORM 2060-VERIFY-OWNER.                                   
048800                                                                  
048900     IF NOT WRK-LOOKUP-WAS-FOUND                                  
049000        MOVE 'OWNER NOT ON FILE'    TO  WRK-ERROR-MSG             
049100        MOVE TR-OWNER-ID            TO  WRK-ERROR-CODE            
049200        PERFORM 9999-CALL-ABEND-PGM                               
049300     ELSE                                                         
049400        PERFORM 2080-APPEND-NEW-ENTRY                             
049500     END-IF.                                                      
049600*----------------------------------------------------------------*
049700 2050-99-EXIT.                   EXIT.                            
049800*----------------------------------------------------------------*
049900*----------------------------------------------------------------*
050000 2060-VERIFY-OWNER                SECTION.                        
050100*----------------------------------------------------------------*
050200     MOVE 'N'                    TO   WRK-LOOKUP-FOUND.           
050300     SET CU-IDX                  TO   1.                          
050400     SEARCH WRK-CU-ENTRY                                          
050500        AT END                                                    
050600           CONTINUE                                               
050700        WHEN WRK-CU-ID (CU-IDX)  EQUAL TR-OWNER-ID                
050800             MOVE 'Y'            TO   WRK-LOOKUP-FOUND            
050900     END-SEARCH.                                                  
051000*----------------------------------------------------------------*
051100 2060-99-EXIT.                   EXIT.                            
051200*----------------------------------------------------------------*
051300*----------------------------------------------------------------*
051400 2080-APPEND-NEW-ENTRY            SECTION.                        
051500*----------------------------------------------------------------*
051600     ADD 1                          TO  WRK-NEXT-BP-ID.           
051700     ADD 1                          TO  WRK-BP-TABLE-COUNT.       
051800     SET BP-IDX                     TO  WRK-BP-TABLE-COUNT.       
051900                                                                  
052000     MOVE WRK-NEXT-BP-ID            TO  WRK-BP-ID (BP-IDX).       
052100     MOVE TR-OWNER-ID               TO  WRK-BP-OWNER-ID (BP-IDX). 
052200     MOVE TR-BUSINESS-NAME          TO  WRK-BP-BUSINESS-NAME      
052300                                                         (BP-IDX).
052400     MOVE TR-DESCRIPTION            TO  WRK-BP-DESCRIPTION        
052500                                                         (BP-IDX).
052600     MOVE TR-ADDRESS                TO  WRK-BP-ADDRESS (BP-IDX).  
052700     MOVE TR-CITY                   TO  WRK-BP-CITY (BP-IDX).     
052800     MOVE TR-STATE                  TO  WRK-BP-STATE (BP-IDX).    
052900     MOVE TR-ZIP-CODE               TO  WRK-BP-ZIP-CODE (BP-IDX). 
053000     MOVE TR-PHONE-NUMBER           TO  WRK-BP-PHONE-NUMBER       
053100                                                         (BP-IDX).
053200     MOVE TR-WEBSITE                TO  WRK-BP-WEBSITE (BP-IDX).  
053300     MOVE TR-LOGO-URL               TO  WRK-BP-LOGO-URL (BP-IDX). 
053400     MOVE TR-ACTIVE                 TO  WRK-BP-ACTIVE (BP-IDX).   
053500     MOVE WRK-RUN-DATE-CCYYMMDD     TO  WRK-BP-LAST-MAINT-DATE    
053600                                                         (BP-IDX).
053700     MOVE 'BATCH'                   TO  WRK-BP-LAST-MAINT-USER    
053800                                                         (BP-IDX).
053900     MOVE 'N'                       TO  WRK-BP-DELETED-FLAG       
054000                                                         (BP-IDX).
054100*----------------------------------------------------------------*
054200 2080-99-EXIT.                   EXIT.                            
054300*----------------------------------------------------------------*
054400*----------------------------------------------------------------*
054500 2100-FIND-PROFILE                SECTION.                        
054600*----------------------------------------------------------------*
054700     MOVE 'N'                    TO   WRK-LOOKUP-FOUND.           
054800     SET BP-IDX                  TO   1.                          
054900     SEARCH WRK-BP-ENTRY                                          
055000        AT END                                                    
055100           CONTINUE                                               
055200        WHEN WRK-BP-ID (BP-IDX)  EQUAL TR-BP-ID                   
055300             AND NOT WRK-BP-IS-DELETED (BP-IDX)                   
055400             MOVE 'Y'            TO   WRK-LOOKUP-FOUND            
055500     END-SEARCH.                                                  
055600*----------------------------------------------------------------*
055700 2100-99-EXIT.                   EXIT.                            
055800*----------------------------------------------------------------*
055900*----------------------------------------------------------------*
056000 2150-PROJECT-ONE-PROFILE         SECTION.                        
056100*----------------------------------------------------------------*
056200     MOVE SPACES                   TO  WRK-PROJECTION-OUT-REG.    
056300     MOVE ZEROS                    TO  LO-BP-ID                   
056400                                        LO-OWNER-ID               
056500                                        LO-SERVICE-COUNT          
056600                                        LO-HOURS-COUNT.           
056700                                                                  
056800     MOVE WRK-BP-ID (BP-IDX)       TO  LO-BP-ID.                  
056900     MOVE WRK-BP-OWNER-ID (BP-IDX) TO  LO-OWNER-ID.               
057000     MOVE WRK-BP-BUSINESS-NAME (BP-IDX)                           
057100                                    TO  LO-BUSINESS-NAME.         
057200     MOVE WRK-BP-ADDRESS (BP-IDX)  TO  LO-ADDRESS.                
057300     MOVE WRK-BP-CITY (BP-IDX)     TO  LO-CITY.                   
057400     MOVE WRK-BP-STATE (BP-IDX)    TO  LO-STATE.                  
057500     MOVE WRK-BP-ZIP-CODE (BP-IDX) TO  LO-ZIP-CODE.               
057600     MOVE WRK-BP-PHONE-NUMBER (BP-IDX)                            
057700                                    TO  LO-PHONE-NUMBER.          
057800     MOVE WRK-BP-WEBSITE (BP-IDX)  TO  LO-WEBSITE.                
057900     MOVE WRK-BP-LOGO-URL (BP-IDX) TO  LO-LOGO-URL.               
058000     MOVE WRK-BP-ACTIVE (BP-IDX)   TO  LO-ACTIVE.                 
058100                                                                  
058200     PERFORM 2180-DERIVE-OWNER-NAME.                              
058300                                                                  
058400     SET SV-IDX                    TO  1.                         
058500     SET LO-SVC-IDX                TO  1.                         
058600     PERFORM 2160-TEST-ONE-SERVICE-FOR-JOIN                       
058700             UNTIL SV-IDX             GREATER THAN                
058800                                      WRK-SV-TABLE-COUNT.         
058900                                                                  
059000     SET BH-IDX                    TO  1.                         
059100     SET LO-HRS-IDX                TO  1.                         
059200     PERFORM 2170-TEST-ONE-HOURS-FOR-JOIN                         
059300             UNTIL BH-IDX             GREATER THAN                
059400                                      WRK-BH-TABLE-COUNT.         
059500*----------------------------------------------------------------*
059600 2150-99-EXIT.                   EXIT.                            
059700*----------------------------------------------------------------*
059800*----------------------------------------------------------------*
059900 2160-TEST-ONE-SERVICE-FOR-JOIN   SECTION.                        
060000*----------------------------------------------------------------*
060100     IF WRK-SV-BUSINESS-ID (SV-IDX) EQUAL LO-BP-ID                
060200        AND WRK-SV-ACTIVE (SV-IDX)   EQUAL 'Y'                    
060300        AND LO-SERVICE-COUNT         LESS THAN 20                 
060400        ADD 1                          TO  LO-SERVICE-COUNT       
060500        MOVE WRK-SV-ID (SV-IDX)        TO  LO-SERVICE-ID          
060600                                                      (LO-SVC-IDX)
060700        SET LO-SVC-IDX                  UP BY 1                   
060800     END-IF.                                                      
060900                                                                  
061000     SET SV-IDX                       UP BY 1.                    
061100*----------------------------------------------------------------*
061200 2160-99-EXIT.                   EXIT.                            
061300*----------------------------------------------------------------*
061400*----------------------------------------------------------------*
061500 2170-TEST-ONE-HOURS-FOR-JOIN     SECTION.                        
061600*----------------------------------------------------------------*
061700     IF WRK-BH-BUSINESS-ID (BH-IDX) EQUAL LO-BP-ID                
061800        AND LO-HOURS-COUNT           LESS THAN 7                  
061900        ADD 1                          TO  LO-HOURS-COUNT         
062000        MOVE WRK-BH-DAY-OF-WEEK (BH-IDX)                          
062100                                        TO  LO-HOURS-DAY          
062200                                                      (LO-HRS-IDX)
062300        MOVE WRK-BH-OPEN-TIME (BH-IDX) TO  LO-HOURS-OPEN-TIME     
062400                                                      (LO-HRS-IDX)
062500        MOVE WRK-BH-CLOSE-TIME (BH-IDX)                           
062600                                        TO  LO-HOURS-CLOSE-TIME   
062700                                                      (LO-HRS-IDX)
062800        MOVE WRK-BH-IS-OPEN (BH-IDX)   TO  LO-HOURS-IS-OPEN       
062900                                                      (LO-HRS-IDX)
063000        SET LO-HRS-IDX                  UP BY 1                   
063100     END-IF.                                                      
063200                                                                  
063300     SET BH-IDX                       UP BY 1.                    
063400*----------------------------------------------------------------*
063500 2170-99-EXIT.                   EXIT.                            
063600*----------------------------------------------------------------*
063700*----------------------------------------------------------------*
063800 2180-DERIVE-OWNER-NAME           SECTION.                        
063900*----------------------------------------------------------------*
064000     SET CU-IDX                    TO  1.                         
064100     SEARCH WRK-CU-ENTRY                                          
064200        AT END                                                    
064300           CONTINUE                                               
064400        WHEN WRK-CU-ID (CU-IDX)  EQUAL LO-OWNER-ID                
064500             MOVE WRK-CU-FULL-NAME (CU-IDX)  TO  LO-OWNER-NAME    
064600             MOVE WRK-CU-EMAIL (CU-IDX)      TO  LO-OWNER-EMAIL   
064700     END-SEARCH.                                                  
064800*----------------------------------------------------------------*
064900 2180-99-EXIT.                   EXIT.                            
065000*----------------------------------------------------------------*
065100*----------------------------------------------------------------*
065200 2200-LIST-BY-OWNER               SECTION.                        
065300*----------------------------------------------------------------*
065400     MOVE 'N'                    TO   WRK-LOOKUP-FOUND.           
065500     SET BP-IDX                  TO   1.                          
065600     SEARCH WRK-BP-ENTRY                                          
065700        AT END                                                    
065800           CONTINUE                                               
065900        WHEN WRK-BP-OWNER-ID (BP-IDX) EQUAL TR-OWNER-ID           
066000             AND NOT WRK-BP-IS-DELETED (BP-IDX)                   
066100             MOVE 'Y'            TO   WRK-LOOKUP-FOUND            
066200     END-SEARCH.                                                  
066300                                                                  
066400     IF NOT WRK-LOOKUP-WAS-FOUND                                  
066500        MOVE 'NO PROFILE FOR OWNER'   TO  WRK-ERROR-MSG           
066600        MOVE TR-OWNER-ID              TO  WRK-ERROR-CODE          
066700        PERFORM 9999-CALL-ABEND-PGM                               
066800     ELSE                                                         
066900        PERFORM 2150-PROJECT-ONE-PROFILE                          
067000        PERFORM 2650-WRITE-PROJECTION                             
067100     END-IF.                                                      
067200*----------------------------------------------------------------*
067300 2200-99-EXIT.                   EXIT.                            
067400*----------------------------------------------------------------*
067500*----------------------------------------------------------------*
067600 2300-LIST-ALL                    SECTION.                        
067700*----------------------------------------------------------------*
067800     SET BP-IDX                     TO  1.                        
067900                                                                  
068000     PERFORM 2310-TEST-ONE-FOR-ALL-LIST                           
068100             UNTIL BP-IDX              GREATER THAN               
068200                                       WRK-BP-TABLE-COUNT.        
068300*----------------------------------------------------------------*
068400 2300-99-EXIT.                   EXIT.                            
068500*----------------------------------------------------------------*
068600*----------------------------------------------------------------*
068700 2310-TEST-ONE-FOR-ALL-LIST       SECTION.                        
068800*----------------------------------------------------------------*
068900     IF NOT WRK-BP-IS-DELETED (BP-IDX)                            
069000        PERFORM 2150-PROJECT-ONE-PROFILE                          
069100        PERFORM 2650-WRITE-PROJECTION                             
069200     END-IF.                                                      
069300                                                                  
069400     SET BP-IDX                      UP BY 1.                     
069500*----------------------------------------------------------------*
069600 2310-99-EXIT.                   EXIT.                            
069700*----------------------------------------------------------------*
069800*----------------------------------------------------------------*
069900 2400-UPDATE-PROFILE              SECTION.                        
070000*----------------------------------------------------------------*
070100     MOVE TR-BUSINESS-NAME          TO  WRK-BP-BUSINESS-NAME      
070200                                                         (BP-IDX).
070300     MOVE TR-DESCRIPTION            TO  WRK-BP-DESCRIPTION        
070400                                                         (BP-IDX).
070500     MOVE TR-ADDRESS                TO  WRK-BP-ADDRESS (BP-IDX).  
070600     MOVE TR-CITY                   TO  WRK-BP-CITY (BP-IDX).     
070700     MOVE TR-STATE                  TO  WRK-BP-STATE (BP-IDX).    
070800     MOVE TR-ZIP-CODE               TO  WRK-BP-ZIP-CODE (BP-IDX). 
070900     MOVE TR-PHONE-NUMBER           TO  WRK-BP-PHONE-NUMBER       
071000                                                         (BP-IDX).
071100     MOVE TR-WEBSITE                TO  WRK-BP-WEBSITE (BP-IDX).  
071200     MOVE TR-LOGO-URL               TO  WRK-BP-LOGO-URL (BP-IDX). 
071300     MOVE TR-ACTIVE                 TO  WRK-BP-ACTIVE (BP-IDX).   
071400     MOVE WRK-RUN-DATE-CCYYMMDD     TO  WRK-BP-LAST-MAINT-DATE    
071500                                                         (BP-IDX).
071600     MOVE 'BATCH'                   TO  WRK-BP-LAST-MAINT-USER    
071700                                                         (BP-IDX).
071800*----------------------------------------------------------------*
071900 2400-99-EXIT.                   EXIT.                            
072000*----------------------------------------------------------------*
072100*----------------------------------------------------------------*
072200 2500-DELETE-PROFILE              SECTION.                        
072300*----------------------------------------------------------------*
072400     MOVE 'Y'                     TO  WRK-BP-DELETED-FLAG         
072500                                                         (BP-IDX).
072600     ADD 1                        TO  WRK-DELETES-APPLIED.        
072700*----------------------------------------------------------------*
072800 2500-99-EXIT.                   EXIT.                            
072900*----------------------------------------------------------------*
073000*----------------------------------------------------------------*
073100 2600-OWNER-EXISTS-CHECK          SECTION.                        
073200*----------------------------------------------------------------*
073300     MOVE 'N'                    TO   WRK-LOOKUP-FOUND.           
073400     SET BP-IDX                  TO   1.                          
073500     SEARCH WRK-BP-ENTRY                                          
073600        AT END                                                    
073700           CONTINUE                                               
073800        WHEN WRK-BP-OWNER-ID (BP-IDX) EQUAL TR-OWNER-ID           
073900             AND NOT WRK-BP-IS-DELETED (BP-IDX)                   
074000             MOVE 'Y'            TO   WRK-LOOKUP-FOUND            
074100     END-SEARCH.                                                  
074200                                                                  
074300     MOVE SPACES                    TO  WRK-PROJECTION-OUT-REG.   
074400     MOVE ZEROS                     TO  LO-BP-ID                  
074500                                         LO-SERVICE-COUNT         
074600                                         LO-HOURS-COUNT.          
074700     MOVE TR-OWNER-ID                TO  LO-OWNER-ID.             
074800                                                                  
074900     IF WRK-LOOKUP-WAS-FOUND                                      
075000        MOVE 'Y'                     TO  LO-EXISTS-FLAG           
075100     ELSE                                                         
075200        MOVE 'N'                     TO  LO-EXISTS-FLAG           
075300     END-IF.                                                      
075400                                                                  
075500     PERFORM 2650-WRITE-PROJECTION.                               
075600*----------------------------------------------------------------*
075700 2600-99-EXIT.                   EXIT.                            
075800*----------------------------------------------------------------*
075900*----------------------------------------------------------------*
076000 2650-WRITE-PROJECTION            SECTION.                        
076100*----------------------------------------------------------------*
076200     MOVE WRK-PROJECTION-OUT-REG   TO  FD-REG-FILEOUT2.           
076300                                                                  
076400     WRITE FD-REG-FILEOUT2.                                       
076500                                                                  
076600     PERFORM 8700-TEST-FS-FILEOUT2.                               
076700     ADD 1                          TO  WRK-FILEOUT2-REGS-COUNTER.
076800*----------------------------------------------------------------*
076900 2650-99-EXIT.                   EXIT.                            
077000*----------------------------------------------------------------*
077100*----------------------------------------------------------------*
077200 2900-READ-FILE0001               SECTION.                        
077300*----------------------------------------------------------------*
077400     READ FILE0001                INTO WRK-FILE0001-REG.          
077500     PERFORM 8100-TEST-FS-FILE0001.                               
077600                                                                  
077700     IF WRK-FS-FILE0001           EQUAL 10                        
077800        MOVE 'END'                 TO  WRK-FILE0001-EOF           
077900     END-IF.                                                      
078000*----------------------------------------------------------------*
078100 2900-99-EXIT.                   EXIT.                            
078200*----------------------------------------------------------------*
078300*----------------------------------------------------------------*
078400 5000-REWRITE-PROFILE-MASTER      SECTION.                        
078500*----------------------------------------------------------------*
078600     SET BP-IDX                     TO  1.                        
078700                                                                  
078800     PERFORM 5100-BUILD-AND-WRITE-BP-OUT                          
078900             UNTIL BP-IDX              GREATER THAN               
079000                                      WRK-BP-TABLE-COUNT.         
079100*----------------------------------------------------------------*
079200 5000-99-EXIT.                   EXIT.                            
079300*----------------------------------------------------------------*
079400*----------------------------------------------------------------*
079500 5100-BUILD-AND-WRITE-BP-OUT      SECTION.                        
079600*----------------------------------------------------------------*
079700     IF NOT WRK-BP-IS-DELETED (BP-IDX)                            
079800        MOVE SPACES                  TO  WRK-FILEOUT1-REG         
079900        MOVE WRK-BP-ID (BP-IDX)                                   
080000                                 TO  BP-ID OF WRK-FILEOUT1-REG    
080100        MOVE WRK-BP-OWNER-ID (BP-IDX)                             
080200                                      TO  BP-OWNER-ID OF          
080300                                          WRK-FILEOUT1-REG        
080400        MOVE WRK-BP-BUSINESS-NAME (BP-IDX)                        
080500                                      TO  BP-BUSINESS-NAME OF     
080600                                          WRK-FILEOUT1-REG        
080700        MOVE WRK-BP-DESCRIPTION (BP-IDX)                          
080800                                      TO  BP-DESCRIPTION OF       
080900                                          WRK-FILEOUT1-REG        
081000        MOVE WRK-BP-ADDRESS (BP-IDX)                              
081100                                      TO  BP-ADDRESS OF           
081200                                          WRK-FILEOUT1-REG        
081300        MOVE WRK-BP-CITY (BP-IDX)                                 
081400                                 TO  BP-CITY OF WRK-FILEOUT1-REG  
081500        MOVE WRK-BP-STATE (BP-IDX)                                
081600                                      TO  BP-STATE OF             
081700                                          WRK-FILEOUT1-REG        
081800        MOVE WRK-BP-ZIP-CODE (BP-IDX)                             
081900                                      TO  BP-ZIP-CODE OF          
082000                                          WRK-FILEOUT1-REG        
082100        MOVE WRK-BP-PHONE-NUMBER (BP-IDX)                         
082200                                      TO  BP-PHONE-NUMBER OF      
082300                                          WRK-FILEOUT1-REG        
082400        MOVE WRK-BP-WEBSITE (BP-IDX)                              
082500                                     TO  BP-WEBSITE OF            
082600                                         WRK-FILEOUT1-REG         
082700        MOVE WRK-BP-LOGO-URL (BP-IDX)                             
082800                                     TO  BP-LOGO-URL OF           
082900                                         WRK-FILEOUT1-REG         
083000        MOVE WRK-BP-ACTIVE (BP-IDX)                               
083100                                      TO  BP-ACTIVE OF            
083200                                          WRK-FILEOUT1-REG        
083300        MOVE WRK-BP-LAST-MAINT-DATE (BP-IDX)                      
083400                                      TO  BP-LAST-MAINT-DATE OF   
083500                                          WRK-FILEOUT1-REG        
083600        MOVE WRK-BP-LAST-MAINT-USER (BP-IDX)                      
083700                                      TO  BP-LAST-MAINT-USER OF   
083800                                          WRK-FILEOUT1-REG        
083900                                                                  
084000        MOVE WRK-FILEOUT1-REG        TO  FD-REG-FILEOUT1          
084100        WRITE FD-REG-FILEOUT1                                     
084200        PERFORM 8600-TEST-FS-FILEOUT1                             
084300        ADD 1                        TO  WRK-FILEOUT1-REGS-COUNTER
084400     END-IF.                                                      
084500                                                                  
084600     SET BP-IDX                      UP BY 1.                     
084700*----------------------------------------------------------------*
084800 5100-99-EXIT.                   EXIT.                            
084900*----------------------------------------------------------------*
085000*----------------------------------------------------------------*
085100 8100-TEST-FS-FILE0001            SECTION.                        
085200*----------------------------------------------------------------*
085300     IF WRK-FS-FILE0001           NOT EQUAL ZEROS AND 10          
085400        MOVE WRK-FS-FILE0001      TO  WRK-ERROR-CODE              
085500        PERFORM 9999-CALL-ABEND-PGM                               
085600     END-IF.                                                      
085700*----------------------------------------------------------------*
085800 8100-99-EXIT.                   EXIT.                            
085900*----------------------------------------------------------------*
086000*----------------------------------------------------------------*
086100 8200-TEST-FS-FILE0002            SECTION.                        
086200*----------------------------------------------------------------*
086300     IF WRK-FS-FILE0002           NOT EQUAL ZEROS AND 10          
086400        MOVE WRK-FS-FILE0002      TO  WRK-ERROR-CODE              
086500        PERFORM 9999-CALL-ABEND-PGM                               
086600     END-IF.                                                      
086700*----------------------------------------------------------------*
086800 8200-99-EXIT.                   EXIT.                            
086900*----------------------------------------------------------------*
087000*----------------------------------------------------------------*
087100 8300-TEST-FS-FILE0003            SECTION.                        
087200*----------------------------------------------------------------*
087300     IF WRK-FS-FILE0003           NOT EQUAL ZEROS AND 10          
087400        MOVE WRK-FS-FILE0003      TO  WRK-ERROR-CODE              
087500        PERFORM 9999-CALL-ABEND-PGM                               
087600     END-IF.                                                      
087700*----------------------------------------------------------------*
087800 8300-99-EXIT.                   EXIT.                            
087900*----------------------------------------------------------------*
088000*----------------------------------------------------------------*
088100 8400-TEST-FS-FILE0004            SECTION.                        
088200*----------------------------------------------------------------*
088300     IF WRK-FS-FILE0004           NOT EQUAL ZEROS AND 10          
088400        MOVE WRK-FS-FILE0004      TO  WRK-ERROR-CODE              
088500        PERFORM 9999-CALL-ABEND-PGM                               
088600     END-IF.                                                      
088700*----------------------------------------------------------------*
088800 8400-99-EXIT.                   EXIT.                            
088900*----------------------------------------------------------------*
089000*----------------------------------------------------------------*
089100 8500-TEST-FS-FILE0005            SECTION.                        
089200*----------------------------------------------------------------*
089300     IF WRK-FS-FILE0005           NOT EQUAL ZEROS AND 10          
089400        MOVE WRK-FS-FILE0005      TO  WRK-ERROR-CODE              
089500        PERFORM 9999-CALL-ABEND-PGM                               
089600     END-IF.                                                      
089700*----------------------------------------------------------------*
089800 8500-99-EXIT.                   EXIT.                            
089900*----------------------------------------------------------------*
090000*----------------------------------------------------------------*
090100 8600-TEST-FS-FILEOUT1            SECTION.                        
090200*----------------------------------------------------------------*
090300     IF WRK-FS-FILEOUT1           NOT EQUAL ZEROS                 
090400        MOVE WRK-FS-FILEOUT1      TO  WRK-ERROR-CODE              
090500        PERFORM 9999-CALL-ABEND-PGM                               
090600     END-IF.                                                      
090700*----------------------------------------------------------------*
090800 8600-99-EXIT.                   EXIT.                            
090900*----------------------------------------------------------------*
091000*----------------------------------------------------------------*
091100 8700-TEST-FS-FILEOUT2            SECTION.                        
091200*----------------------------------------------------------------*
091300     IF WRK-FS-FILEOUT2           NOT EQUAL ZEROS                 
091400        MOVE WRK-FS-FILEOUT2      TO  WRK-ERROR-CODE              
091500        PERFORM 9999-CALL-ABEND-PGM                               
091600     END-IF.                                                      
091700*----------------------------------------------------------------*
091800 8700-99-EXIT.                   EXIT.                            
091900*----------------------------------------------------------------*
092000*----------------------------------------------------------------*
092100 9000-GET-DATE-TIME               SECTION.                        
092200*----------------------------------------------------------------*
092300     ACCEPT WRK-SYSTEM-DATE        FROM DATE.                     
092400     MOVE YY                       TO  WRK-RUN-CCYY.              
092500     MOVE MM                       TO  WRK-RUN-MM.                
092600     MOVE DD                       TO  WRK-RUN-DD.                
092700     ADD  2000                     TO  WRK-RUN-CCYY.              
092800                                                                  
092900     ACCEPT WRK-SYSTEM-TIME        FROM TIME.                     
093000                                                                  
093100     MOVE WRK-SYSTEM-TIME          TO  WRK-ERROR-TIME.            
093200*----------------------------------------------------------------*
093300 9000-99-EXIT.                   EXIT.                            
093400*----------------------------------------------------------------*
093500*----------------------------------------------------------------*
093600 9500-LOAD-BP-TABLE               SECTION.                        
093700*----------------------------------------------------------------*
093800     MOVE 'LOADING PROFILE TABLE'  TO  WRK-ERROR-MSG.             
093900     MOVE SPACES                   TO  WRK-BP-LOAD-EOF.           
094000                                                                  
094100     READ FILE0005                  INTO WRK-FILE0005-REG.        
094200     PERFORM 8500-TEST-FS-FILE0005.                               
094300                                                                  
094400     IF WRK-FS-FILE0005             EQUAL 10                      
094500        MOVE 'END'                   TO  WRK-BP-LOAD-EOF          
094600     END-IF.                                                      
094700                                                                  
094800     PERFORM 9501-LOAD-ONE-BP-ENTRY                               
094900             UNTIL WRK-BP-LOAD-EOF    EQUAL 'END'.                
095000*----------------------------------------------------------------*
095100 9500-99-EXIT.                   EXIT.                            
095200*----------------------------------------------------------------*
095300*----------------------------------------------------------------*
095400 9501-LOAD-ONE-BP-ENTRY           SECTION.                        
095500*----------------------------------------------------------------*
095600     ADD 1                          TO  WRK-BP-TABLE-COUNT.       
095700     SET BP-IDX                     TO  WRK-BP-TABLE-COUNT.       
095800                                                                  
095900     MOVE BP-ID          OF WRK-FILE0005-REG                      
096000                                    TO  WRK-BP-ID (BP-IDX).       
096100     MOVE BP-OWNER-ID    OF WRK-FILE0005-REG                      
096200                                    TO  WRK-BP-OWNER-ID (BP-IDX). 
096300     MOVE BP-BUSINESS-NAME OF WRK-FILE0005-REG                    
096400                                    TO  WRK-BP-BUSINESS-NAME      
096500                                                         (BP-IDX).
096600     MOVE BP-DESCRIPTION OF WRK-FILE0005-REG                      
096700                                    TO  WRK-BP-DESCRIPTION        
096800                                                         (BP-IDX).
096900     MOVE BP-ADDRESS     OF WRK-FILE0005-REG                      
097000                                    TO  WRK-BP-ADDRESS (BP-IDX).  
097100     MOVE BP-CITY        OF WRK-FILE0005-REG                      
097200                                    TO  WRK-BP-CITY (BP-IDX).     
097300     MOVE BP-STATE       OF WRK-FILE0005-REG                      
097400                                    TO  WRK-BP-STATE (BP-IDX).    
097500     MOVE BP-ZIP-CODE    OF WRK-FILE0005-REG                      
097600                                    TO  WRK-BP-ZIP-CODE (BP-IDX). 
097700     MOVE BP-PHONE-NUMBER OF WRK-FILE0005-REG                     
097800                               TO  WRK-BP-PHONE-NUMBER (BP-IDX).  
097900     MOVE BP-WEBSITE      OF WRK-FILE0005-REG                     
098000                                    TO  WRK-BP-WEBSITE (BP-IDX).  
098100     MOVE BP-LOGO-URL     OF WRK-FILE0005-REG                     
098200                                    TO  WRK-BP-LOGO-URL (BP-IDX). 
098300     MOVE BP-ACTIVE       OF WRK-FILE0005-REG                     
098400                                    TO  WRK-BP-ACTIVE (BP-IDX).   
098500     MOVE BP-LAST-MAINT-DATE OF WRK-FILE0005-REG                  
098600                                    TO  WRK-BP-LAST-MAINT-DATE    
098700                                                         (BP-IDX).
098800     MOVE BP-LAST-MAINT-USER OF WRK-FILE0005-REG                  
098900                                    TO  WRK-BP-LAST-MAINT-USER    
099000                                                         (BP-IDX).
099100     MOVE 'N'                       TO  WRK-BP-DELETED-FLAG       
099200                                                         (BP-IDX).
099300                                                                  
099400     READ FILE0005                   INTO WRK-FILE0005-REG.       
099500     PERFORM 8500-TEST-FS-FILE0005.                               
099600                                                                  
099700     IF WRK-FS-FILE0005              EQUAL 10                     
099800        MOVE 'END'                    TO  WRK-BP-LOAD-EOF         
099900     END-IF.                                                      
100000*----------------------------------------------------------------*
100100 9501-99-EXIT.                   EXIT.                            
100200*----------------------------------------------------------------*
100300*----------------------------------------------------------------*
100400 9520-LOAD-CU-TABLE               SECTION.                        
100500*----------------------------------------------------------------*
100600     MOVE 'LOADING CUSTOMER TABLE'  TO  WRK-ERROR-MSG.            
100700     MOVE SPACES                    TO  WRK-CU-LOAD-EOF.          
100800                                                                  
100900     READ FILE0002                   INTO WRK-FILE0002-REG.       
101000     PERFORM 8200-TEST-FS-FILE0002.                               
101100                                                                  
101200     IF WRK-FS-FILE0002              EQUAL 10                     
101300        MOVE 'END'                    TO  WRK-CU-LOAD-EOF         
101400     END-IF.                                                      
101500                                                                  
101600     PERFORM 9521-LOAD-ONE-CU-ENTRY                               
101700             UNTIL WRK-CU-LOAD-EOF     EQUAL 'END'.               
101800*----------------------------------------------------------------*
101900 9520-99-EXIT.                   EXIT.                            
102000*----------------------------------------------------------------*
102100*----------------------------------------------------------------*
102200 9521-LOAD-ONE-CU-ENTRY           SECTION.                        
102300*----------------------------------------------------------------*
102400     ADD 1                           TO  WRK-CU-TABLE-COUNT.      
102500     SET CU-IDX                      TO  WRK-CU-TABLE-COUNT.      
102600                                                                  
102700     MOVE CU-ID        OF WRK-FILE0002-REG                        
102800                                    TO  WRK-CU-ID (CU-IDX).       
102900     MOVE CU-FIRST-NAME OF WRK-FILE0002-REG                       
103000                                    TO  WRK-CU-FIRST-NAME         
103100                                                         (CU-IDX).
103200     MOVE CU-LAST-NAME  OF WRK-FILE0002-REG                       
103300                                    TO  WRK-CU-LAST-NAME          
103400                                                         (CU-IDX).
103500     MOVE CU-EMAIL       OF WRK-FILE0002-REG                      
103600                                    TO  WRK-CU-EMAIL (CU-IDX).    
103700                                                                  
103800     READ FILE0002                    INTO WRK-FILE0002-REG.      
103900     PERFORM 8200-TEST-FS-FILE0002.                               
104000                                                                  
104100     IF WRK-FS-FILE0002               EQUAL 10                    
104200        MOVE 'END'                     TO  WRK-CU-LOAD-EOF        
104300     END-IF.                                                      
104400*----------------------------------------------------------------*
104500 9521-99-EXIT.                   EXIT.                            
104600*----------------------------------------------------------------*
104700*----------------------------------------------------------------*
104800 9530-LOAD-SV-TABLE               SECTION.                        
104900*----------------------------------------------------------------*
105000     MOVE 'LOADING SERVICE TABLE'   TO  WRK-ERROR-MSG.            
105100     MOVE SPACES                    TO  WRK-SV-LOAD-EOF.          
105200                                                                  
105300     READ FILE0003                   INTO FD-REG-FILE0003.        
105400     PERFORM 8300-TEST-FS-FILE0003.                               
105500                                                                  
105600     IF WRK-FS-FILE0003              EQUAL 10                     
105700        MOVE 'END'                    TO  WRK-SV-LOAD-EOF         
105800     END-IF.                                                      
105900                                                                  
106000     PERFORM 9531-LOAD-ONE-SV-ENTRY                               
106100             UNTIL WRK-SV-LOAD-EOF     EQUAL 'END'.               
106200*----------------------------------------------------------------*
106300 9530-99-EXIT.                   EXIT.                            
106400*----------------------------------------------------------------*
106500*----------------------------------------------------------------*
106600 9531-LOAD-ONE-SV-ENTRY           SECTION.                        
106700*----------------------------------------------------------------*
106800     ADD 1                           TO  WRK-SV-TABLE-COUNT.      
106900     SET SV-IDX                      TO  WRK-SV-TABLE-COUNT.      
107000                                                                  
107100     MOVE FD-REG-FILE0003 (1:9)     TO  WRK-SV-ID (SV-IDX).       
107200     MOVE FD-REG-FILE0003 (10:9)    TO  WRK-SV-BUSINESS-ID        
107300                                                         (SV-IDX).
107400     MOVE FD-REG-FILE0003 (488:1)   TO  WRK-SV-ACTIVE (SV-IDX).   
107500                                                                  
107600     READ FILE0003                    INTO FD-REG-FILE0003.       
107700     PERFORM 8300-TEST-FS-FILE0003.                               
107800                                                                  
107900     IF WRK-FS-FILE0003               EQUAL 10                    
108000        MOVE 'END'                     TO  WRK-SV-LOAD-EOF        
108100     END-IF.                                                      
108200*----------------------------------------------------------------*
108300 9531-99-EXIT.                   EXIT.                            
108400*----------------------------------------------------------------*
108500*----------------------------------------------------------------*
108600 9540-LOAD-BH-TABLE               SECTION.                        
108700*----------------------------------------------------------------*
108800     MOVE 'LOADING BUS. HOURS TABLE' TO  WRK-ERROR-MSG.           
108900     MOVE SPACES                     TO  WRK-BH-LOAD-EOF.         
109000                                                                  
109100     READ FILE0004                    INTO FD-REG-FILE0004.       
109200     PERFORM 8400-TEST-FS-FILE0004.                               
109300                                                                  
109400     IF WRK-FS-FILE0004               EQUAL 10                    
109500        MOVE 'END'                     TO  WRK-BH-LOAD-EOF        
109600     END-IF.                                                      
109700                                                                  
109800     PERFORM 9541-LOAD-ONE-BH-ENTRY                               
109900             UNTIL WRK-BH-LOAD-EOF      EQUAL 'END'.              
110000*----------------------------------------------------------------*
110100 9540-99-EXIT.                   EXIT.                            
110200*----------------------------------------------------------------*
110300*----------------------------------------------------------------*
110400 9541-LOAD-ONE-BH-ENTRY           SECTION.                        
110500*----------------------------------------------------------------*
110600     ADD 1                            TO  WRK-BH-TABLE-COUNT.     
110700     SET BH-IDX                       TO  WRK-BH-TABLE-COUNT.     
110800                                                                  
110900     MOVE FD-REG-FILE0004 (10:9)     TO  WRK-BH-BUSINESS-ID       
111000                                                         (BH-IDX).
111100     MOVE FD-REG-FILE0004 (19:1)     TO  WRK-BH-DAY-OF-WEEK       
111200                                                         (BH-IDX).
111300     MOVE FD-REG-FILE0004 (20:4)     TO  WRK-BH-OPEN-TIME         
111400                                                         (BH-IDX).
111500     MOVE FD-REG-FILE0004 (24:4)     TO  WRK-BH-CLOSE-TIME        
111600                                                         (BH-IDX).
111700     MOVE FD-REG-FILE0004 (28:1)     TO  WRK-BH-IS-OPEN           
111800                                                         (BH-IDX).
111900                                                                  
112000     READ FILE0004                     INTO FD-REG-FILE0004.      
112100     PERFORM 8400-TEST-FS-FILE0004.                               
112200                                                                  
112300     IF WRK-FS-FILE0004                EQUAL 10                   
112400        MOVE 'END'                      TO  WRK-BH-LOAD-EOF       
112500     END-IF.                                                      
112600*----------------------------------------------------------------*
112700 9541-99-EXIT.                   EXIT.                            
112800*----------------------------------------------------------------*
112900*----------------------------------------------------------------*
113000 3000-FINALIZE                    SECTION.                        
113100*----------------------------------------------------------------*
113200     CLOSE                         FILE0001                       
113300                                    FILE0002                      
113400                                    FILE0003                      
113500                                    FILE0004                      
113600                                    FILE0005                      
113700                                    FILEOUT1                      
113800                                    FILEOUT2.                     
113900                                                                  
114000     DISPLAY '***************************'.                       
114100     DISPLAY '*  SUCCESSFUL  EXECUTION  *'.                       
114200     DISPLAY '***************************'.                       
114300     DISPLAY '*MODULE..........:' WRK-PROGRAM '*'.                
114400     DISPLAY '*-------------------------*'.                       
114500     DISPLAY '*TRANSACTIONS READ...:'                             
114600              WRK-FILE0001-REGS-COUNTER.                          
114700     DISPLAY '*PROFILE RECS WRITE..:'                             
114800              WRK-FILEOUT1-REGS-COUNTER.                          
114900     DISPLAY '*PROJECTION LINES....:'                             
115000              WRK-FILEOUT2-REGS-COUNTER.                          
115100     DISPLAY '*DELETES APPLIED.....:'                             
115200              WRK-DELETES-APPLIED.                                
115300     DISPLAY '***************************'.                       
115400                                                                  
115500     STOP RUN.                                                    
115600*----------------------------------------------------------------*
115700 3000-99-EXIT.                   EXIT.                            
115800*----------------------------------------------------------------*
115900*----------------------------------------------------------------*
116000 9999-CALL-ABEND-PGM              SECTION.                        
116100*----------------------------------------------------------------*
116200     CALL WRK-ABEND-PGM            USING WRK-ERROR-LOG.           
116300*----------------------------------------------------------------*
116400 9999-99-EXIT.                   EXIT.                            
116500*----------------------------------------------------------------*
