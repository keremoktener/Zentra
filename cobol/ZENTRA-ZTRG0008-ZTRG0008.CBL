000100*================================================================*
000200*        I D E N T I F I C A T I O N      D I V I S I O N        *
000300*================================================================*
000400 IDENTIFICATION  DIVISION.                                        
000500 PROGRAM-ID.     ZTRG0008.                                        
000600 AUTHOR.         JULIO CESAR RAMALHO.                             
000700 INSTALLATION.   ZENTRA SYSTEMS - BATCH DEVELOPMENT.              
000800 DATE-WRITTEN.   21/08/1995.                                      
000900 DATE-COMPILED.                                                   
001000 SECURITY.       UNCLASSIFIED - INTERNAL BATCH USE ONLY.          
001100*----------------------------------------------------------------*
001200*                 ZENTRA SYSTEMS COBOL DEVELOPMENT               *
001300*----------------------------------------------------------------*
001400*    PROGRAM-ID..: ZTRG0008.                                     *
001500*    ANALYST.....: J. C. RAMALHO                                 *
001600*    PROGRAMMER..: J. C. RAMALHO                                 *
001700*    DATE........: 21/08/1995                                    *
001800*----------------------------------------------------------------*
001900*    PROJECT.....: ZENTRA APPOINTMENT BOOKING - BATCH CORE       *
002000*----------------------------------------------------------------*
002100*    GOAL........: BUILD THE PUBLIC CATALOG PROJECTION - ONE     *
002200*                  LISTING PER ACTIVE BUSINESS, CATEGORY         *
002300*                  DERIVED FROM NAME/DESCRIPTION KEYWORDS,       *
002400*                  FILTERED BY CATEGORY AND NAME SEARCH TERM.    *
002500*                  NO PERSISTENT STORE - THIS IS A DERIVED       *
002600*                  REPORT, REBUILT EVERY RUN.                    *
002700*----------------------------------------------------------------*
002800*    FILES.......:  DDNAME          LRECL       INCLUDE/BOOK     *
002900*                   FILE0001        00080       (CONTROL CARD)   *
003000*                   FILE0002        00762       ZTRG01           *
003100*                   FILE0003        00518       ZTRG02           *
003200*                   FILEOUT1        00132       (PRINT LINE)     *
003300*                   FILEOUT2        04203       (LISTING LINE)   *
003400*----------------------------------------------------------------*
003500*    TABLE DB2...:  NONE.                                        *
003600*----------------------------------------------------------------*
003700*----------------------------------------------------------------*
003800*    CHANGE LOG                                                  *
003900*----------------------------------------------------------------*
004000*    21/08/1995  JCR  REQ0361  ORIGINAL PROGRAM.                 *
004100*    04/12/1996  JCR  REQ0377  FIXED THE PRIORITY ORDER OF THE   *
004200*                              KEYWORD SCAN - WELLNESS TERMS     *
004300*                              WERE LOSING TO BEAUTY TERMS ON A  *
004400*                              DESCRIPTION CONTAINING BOTH.      *
004500*    11/01/1999  TLS  REQ0140  Y2K - NO DATE FIELDS ARE CARRIED  *
004600*                              ON EITHER THE CONTROL CARD OR THE *
004700*                              LISTING RECORD; NOTHING TO FIX.   *
004800*    15/09/2001  TLS  REQ0398  NAME SEARCH NOW SCANS FOR A TRUE  *
004900*                              SUBSTRING OF ANY LENGTH INSTEAD   *
005000*                              OF REQUIRING A WHOLE-WORD MATCH.  *
005100*    03/11/2009  TLS  REQ0414  LISTING OUTPUT RECORD IS NOW BUILT*
005200*                              OFF THE SHARED ZTRG08 COPY MEMBER *
005300*                              INSTEAD OF A HAND-BUILT GROUP     *
005400*                              ITEM.                             *
005500*----------------------------------------------------------------*
005600*================================================================*
005700*           E N V I R O N M E N T      D I V I S I O N           *
005800*================================================================*
005900 ENVIRONMENT DIVISION.                                            
006000 CONFIGURATION SECTION.                                           
006100 SPECIAL-NAMES.                                                   
006200     C01 IS TOP-OF-FORM.                                          
006300                                                                  
006400 INPUT-OUTPUT SECTION.                                            
006500 FILE-CONTROL.                                                    
006600                                                                  
006700     SELECT FILE0001      ASSIGN TO UTS-S-FILE0001                
006800      ORGANIZATION IS     SEQUENTIAL                              
006900      ACCESS MODE  IS     SEQUENTIAL                              
007000      FILE STATUS  IS     WRK-FS-FILE0001.                        
007100                                                                  
007200     SELECT FILE0002      ASSIGN TO UTS-S-FILE0002                
007300      ORGANIZATION IS     SEQUENTIAL                              
007400      ACCESS MODE  IS     SEQUENTIAL                              
007500      FILE STATUS  IS     WRK-FS-FILE0002.                        
007600                                                                  
007700     SELECT FILE0003      ASSIGN TO UTS-S-FILE0003                
007800      ORGANIZATION IS     SEQUENTIAL                              
007900      ACCESS MODE  IS     SEQUENTIAL                              
008000      FILE STATUS  IS     WRK-FS-FILE0003.                        
008100                                                                  
008200     SELECT FILEOUT1      ASSIGN TO UTS-S-FILEOUT1                
008300      ORGANIZATION IS     SEQUENTIAL                              
008400      ACCESS MODE  IS     SEQUENTIAL                              
008500      FILE STATUS  IS     WRK-FS-FILEOUT1.                        
008600                                                                  
008700     SELECT FILEOUT2      ASSIGN TO UTS-S-FILEOUT2                
008800      ORGANIZATION IS     SEQUENTIAL                              
008900      ACCESS MODE  IS     SEQUENTIAL                              
009000      FILE STATUS  IS     WRK-FS-FILEOUT2.                        
009100                                                                  
009200*================================================================*
009300*                  D A T A      D I V I S I O N                  *
009400*================================================================*
009500 DATA DIVISION.                                                   
009600 FILE SECTION.                                                    
009700*                                                                 
009800 FD FILE0001                                                      
009900     RECORDING MODE IS F                                          
010000     LABEL RECORD   IS STANDARD                                   
010100     BLOCK CONTAINS 00 RECORDS.                                   
010200 01 FD-REG-FILE0001   PIC X(080).                                 
010300                                                                  
010400 FD FILE0002                                                      
010500     RECORDING MODE IS F                                          
010600     LABEL RECORD   IS STANDARD                                   
010700     BLOCK CONTAINS 00 RECORDS.                                   
010800 01 FD-REG-FILE0002   PIC X(762).                                 
010900                                                                  
011000 FD FILE0003                                                      
011100     RECORDING MODE IS F                                          
011200     LABEL RECORD   IS STANDARD                                   
011300     BLOCK CONTAINS 00 RECORDS.                                   
011400 01 FD-REG-FILE0003   PIC X(518).                                 
011500                                                                  
011600 FD FILEOUT1                                                      
011700     RECORDING MODE IS F                                          
011800     LABEL RECORD   IS STANDARD                                   
011900     BLOCK CONTAINS 00 RECORDS.                                   
012000 01 FD-REG-FILEOUT1   PIC X(132).                                 
012100                                                                  
012200 FD FILEOUT2                                                      
012300     RECORDING MODE IS F                                          
012400     LABEL RECORD   IS STANDARD                                   
012500     BLOCK CONTAINS 00 RECORDS.                                   
012600 01 FD-REG-FILEOUT2   PIC X(4203).                                
012700                                                                  
012800*----------------------------------------------------------------*
012900*                  WORKING-STORAGE SECTION                       *
013000*----------------------------------------------------------------*
013100 WORKING-STORAGE SECTION.                                         
013200                                                                  
013300 77 WRK-FILE0002-REGS-COUNTER          PIC 9(06) COMP VALUE ZEROS.
013400 77 WRK-LISTINGS-WRITTEN               PIC 9(05) COMP VALUE ZEROS.
013500 77 WRK-LISTINGS-SKIPPED               PIC 9(05) COMP VALUE ZEROS.
013600                                                                  
013700 77 WRK-FILE0002-EOF                   PIC X(03) VALUE SPACES.    
013800 77 WRK-SV-LOAD-EOF                    PIC X(03) VALUE SPACES.    
013900                                                                  
014000*DATA FOR ERROR LOG:                                              
014100 01 WRK-ERROR-LOG.                                                
014200    03 WRK-PROGRAM                     PIC X(08) VALUE            
014300                                                  'ZTRG0008'.     
014400    03 WRK-ERROR-MSG                   PIC X(30) VALUE SPACES.    
014500    03 WRK-ERROR-CODE                  PIC X(30) VALUE SPACES.    
014600    03 WRK-ERROR-SEVERITY              PIC X(01) VALUE 'A'.       
014700    03 WRK-ERROR-DATE                  PIC X(10) VALUE SPACES.    
014800    03 WRK-ERROR-TIME                  PIC X(08) VALUE SPACES.    
014900                                                                  
015000*ABENDING PROGRAM:                                                
015100 77 WRK-ABEND-PGM                      PIC X(08) VALUE            
015200                                                  'ZTRGABND'.     
015300                                                                  
015400 01 WRK-FILE-STATUS.                                              
015500    03 WRK-FS-FILE0001                 PIC 9(02) VALUE ZEROS.     
015600    03 WRK-FS-FILE0002                 PIC 9(02) VALUE ZEROS.     
015700    03 WRK-FS-FILE0003                 PIC 9(02) VALUE ZEROS.     
015800    03 WRK-FS-FILEOUT1                 PIC 9(02) VALUE ZEROS.     
015900    03 WRK-FS-FILEOUT2                 PIC 9(02) VALUE ZEROS.     
016000                                                                  
016100*-------------------------------------------------------------*   
016200*    CONTROL CARD - ONE RUN = ONE CATALOG PAGE REQUEST         *  
016300*-------------------------------------------------------------*   
016400 01 WRK-FILE0001-REG.                                             
016500    03 TR-CATEGORY-FILTER              PIC X(10).                 
016600    03 TR-NAME-SEARCH                  PIC X(60).                 
016700    03 FILLER                          PIC X(10).                 
016800                                                                  
016900*-------------------------------------------------------------*   
017000*    BUSINESS PROFILE - READ SEQUENTIALLY, ONE AT A TIME -     *  
017100*    NO MAINTENANCE ON THIS FILE, SO NO TABLE LOAD REQUIRED.    * 
017200*    SEE ZTRG01 FOR THE FULL PROFILE LAYOUT AND OFFSETS.        * 
017300*-------------------------------------------------------------*   
017400 01 WRK-FILE0002-REG.                                             
017500    03 WRK-BP-ID                       PIC 9(09).                 
017600    03 FILLER                          PIC X(09).                 
017700    03 WRK-BP-BUSINESS-NAME            PIC X(60).                 
017800    03 WRK-BP-DESCRIPTION              PIC X(200).                
017900    03 FILLER                          PIC X(222).                
018000    03 WRK-BP-LOGO-URL                 PIC X(200).                
018100    03 WRK-BP-ACTIVE                   PIC X(01).                 
018200        88  WRK-BP-IS-ACTIVE                  VALUE 'Y'.          
018300    03 FILLER                          PIC X(61).                 
018400                                                                  
018500*-------------------------------------------------------------*   
018600*    SERVICE TABLE - LOADED ENTIRE, SEARCHED PER BUSINESS ID   *  
018700*    FOR THE ACTIVE-SERVICE JOIN (NO ISAM HANDLER AVAILABLE).  *  
018800*-------------------------------------------------------------*   
018900 01 WRK-SV-TABLE.                                                 
019000    03 WRK-SV-ENTRY   OCCURS 1000 TIMES                           
019100                       INDEXED BY SV-IDX.                         
019200        05  WRK-SV-ID                  PIC 9(09).                 
019300        05  WRK-SV-BUSINESS-ID         PIC 9(09).                 
019400        05  WRK-SV-NAME                PIC X(60).                 
019500        05  WRK-SV-DURATION            PIC 9(04).                 
019600        05  WRK-SV-DURATION-R  REDEFINES                          
019700                WRK-SV-DURATION.                                  
019800            10  WRK-SV-DUR-HUNDREDS     PIC 9(02).                
019900            10  WRK-SV-DUR-REMAINDER    PIC 9(02).                
020000        05  WRK-SV-PRICE               PIC S9(7)V99               
020100                                            COMP-3.               
020200        05  WRK-SV-ACTIVE               PIC X(01).                
020300 77 WRK-SV-TABLE-COUNT                 PIC 9(04) COMP VALUE ZEROS.
020400                                                                  
020500*-------------------------------------------------------------*   
020600*    CATEGORY DERIVATION WORK AREA - KEYWORD SCAN RUNS OVER    *  
020700*    THE BUSINESS NAME AND DESCRIPTION CONCATENATED AND        *  
020800*    UPPERCASED, CHECKED IN STRICT PRIORITY ORDER.             *  
020900*-------------------------------------------------------------*   
021000 01 WRK-SCAN-TEXT                      PIC X(260).                
021100 01 WRK-SCAN-TEXT-R  REDEFINES  WRK-SCAN-TEXT.                    
021200    03 WRK-SCAN-NAME                   PIC X(60).                 
021300    03 WRK-SCAN-DESC                   PIC X(200).                
021400 77 WRK-KEYWORD-HITS                   PIC 9(04) COMP VALUE ZEROS.
021500                                                                  
021600 01 WRK-CATEGORY-UPPER                 PIC X(10) VALUE SPACES.    
021700    88  WRK-CATEGORY-IS-WELLNESS             VALUE 'WELLNESS  '.  
021800    88  WRK-CATEGORY-IS-BEAUTY               VALUE 'BEAUTY    '.  
021900    88  WRK-CATEGORY-IS-FITNESS              VALUE 'FITNESS   '.  
022000    88  WRK-CATEGORY-IS-OTHER                VALUE 'OTHER     '.  
022100                                                                  
022200 01 WRK-CATEGORY-DISPLAY               PIC X(10) VALUE SPACES.    
022300                                                                  
022400*-------------------------------------------------------------*   
022500*    CONTROL CARD FILTER VALUES, PREPARED ONCE AT START-UP.    *  
022600*-------------------------------------------------------------*   
022700 01 WRK-FILTER-CATEGORY-UPPER          PIC X(10) VALUE SPACES.    
022800    88  WRK-FILTER-IS-ALL                    VALUE 'ALL       '.  
022900 01 WRK-SEARCH-TERM-UPPER              PIC X(60) VALUE SPACES.    
023000 77 WRK-SEARCH-LEN                     PIC 9(02) COMP VALUE ZEROS.
023100 77 WRK-SCAN-POS                       PIC 9(02) COMP VALUE ZEROS.
023200 77 WRK-MAX-START                      PIC 9(02) COMP VALUE ZEROS.
023300 77 WRK-LEN-DONE-FLAG                  PIC X(01) VALUE 'N'.       
023400 77 WRK-SUBSTRING-FOUND                PIC X(01) VALUE 'N'.       
023500    88  WRK-SUBSTRING-WAS-FOUND              VALUE 'Y'.           
023600 77 WRK-CATEGORY-PASSED                PIC X(01) VALUE 'N'.       
023700    88  WRK-CATEGORY-DID-PASS                VALUE 'Y'.           
023800                                                                  
023900*-------------------------------------------------------------*   
024000*    LISTING OUTPUT - ONE PER QUALIFYING ACTIVE BUSINESS, VIA  *  
024100*    THE SHARED ZTRG08 COPY MEMBER (REQ0414 - WAS A HAND-      *  
024200*    BUILT GROUP ITEM, RE-WIRED TO THE COPYBOOK 11/2009).      *  
024300*-------------------------------------------------------------*   
024400 01 WRK-LISTING-OUT-REG.                                          
024500    COPY 'ZTRG08'.                                                
024600 77 WRK-SVC-SLOT-NUM                   PIC 9(04) COMP VALUE ZEROS.
024700                                                                  
024800*-------------------------------------------------------------*   
024900*    PRINT LINE - CATALOG REPORT, ONE LINE PER LISTING.        *  
025000*-------------------------------------------------------------*   
025100 01 WRK-PRINT-LINE.                                               
025200    03 PL-BUSINESS-ID                  PIC ZZZZZZZZ9.             
025300    03 FILLER                          PIC X(02) VALUE SPACES.    
025400    03 PL-NAME                         PIC X(40).                 
025500    03 FILLER                          PIC X(02) VALUE SPACES.    
025600    03 PL-CATEGORY                     PIC X(10).                 
025700    03 FILLER                          PIC X(02) VALUE SPACES.    
025800    03 PL-RATING                       PIC 9.9.                   
025900    03 FILLER                          PIC X(02) VALUE SPACES.    
026000    03 PL-SERVICE-COUNT                PIC Z9.                    
026100    03 FILLER                          PIC X(60) VALUE SPACES.    
026200                                                                  
026300 01 WRK-PRINT-LINE-R  REDEFINES  WRK-PRINT-LINE.                  
026400    03 PH-TITLE                        PIC X(132).                
026500                                                                  
026600 01 WRK-SYSTEM-DATE.                                              
026700    03 YY                              PIC 9(02) VALUE ZEROS.     
026800    03 MM                              PIC 9(02) VALUE ZEROS.     
026900    03 DD                              PIC 9(02) VALUE ZEROS.     
027000 01 WRK-SYSTEM-TIME                    PIC 9(08) VALUE ZEROS.     
027100                                                                  
027200*================================================================*
027300*               P R O C E D U R E      D I V I S I O N           *
027400*================================================================*
027500 PROCEDURE DIVISION.                                              
027600*----------------------------------------------------------------*
027700 0000-MAIN-PROCESS               SECTION.                         
027800*----------------------------------------------------------------*
027900     PERFORM 1000-INITIALIZE.                                     
028000                                                                  
028100     PERFORM 2000-PROCESS-ONE-PROFILE                             
028200                             UNTIL WRK-FILE0002-EOF EQUAL 'END'.  
028300                                                                  
028400     PERFORM 3000-FINALIZE.                                       
028500*----------------------------------------------------------------*
028600 0000-99-EXIT.                   EXIT.                            
028700*----------------------------------------------------------------*
028800*----------------------------------------------------------------*
028900 1000-INITIALIZE                 SECTION.                         
029000*----------------------------------------------------------------*
029100     PERFORM 9000-GET-DATE-TIME.                                  
029200                                                                  
029300     OPEN INPUT  FILE0001                                         
029400                 FILE0002                                         
029500                 FILE0003                                         
029600          OUTPUT FILEOUT1                                         
029700                 FILEOUT2.                                        
029800                                                                  
029900     MOVE 'OPEN FILE FILE0001'  TO   WRK-ERROR-MSG.               
030000     PERFORM 8100-TEST-FS-FILE0001.                               
030100     MOVE 'OPEN FILE FILE0002'  TO   WRK-ERROR-MSG.               
030200     PERFORM 8200-TEST-FS-FILE0002.                               
030300     MOVE 'OPEN FILE FILE0003'  TO   WRK-ERROR-MSG.               
030400     PERFORM 8300-TEST-FS-FILE0003.                               
030500     MOVE 'OPEN FILE FILEOUT1' TO   WRK-ERROR-MSG.                
030600     PERFORM 8400-TEST-FS-FILEOUT1.                               
030700     MOVE 'OPEN FILE FILEOUT2' TO   WRK-ERROR-MSG.                
030800     PERFORM 8500-TEST-FS-FILEOUT2.                               
030900                                                                  
031000     READ FILE0001                 INTO WRK-FILE0001-REG.         
031100     PERFORM 8100-TEST-FS-FILE0001.                               
031200                                                                  
031300     PERFORM 1100-PREP-CONTROL-CARD.                              
031400     PERFORM 9500-LOAD-SV-TABLE.                                  
031500     PERFORM 4000-PRINT-REPORT-HEADER.                            
031600                                                                  
031700     PERFORM 2900-READ-FILE0002.                                  
031800*----------------------------------------------------------------*
031900 1000-99-EXIT.                   EXIT.                            
032000*----------------------------------------------------------------*
032100*----------------------------------------------------------------*
032200 1100-PREP-CONTROL-CARD           SECTION.                        
032300*----------------------------------------------------------------*
032400     MOVE TR-CATEGORY-FILTER        TO  WRK-FILTER-CATEGORY-UPPER.
032500     INSPECT WRK-FILTER-CATEGORY-UPPER                            
032600        CONVERTING                                                
032700        'abcdefghijklmnopqrstuvwxyz'                              
032800        TO                                                        
032900        'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                             
033000                                                                  
033100     MOVE TR-NAME-SEARCH             TO  WRK-SEARCH-TERM-UPPER.   
033200     INSPECT WRK-SEARCH-TERM-UPPER                                
033300        CONVERTING                                                
033400        'abcdefghijklmnopqrstuvwxyz'                              
033500        TO                                                        
033600        'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                             
033700                                                                  
033800     PERFORM 1150-FIND-SEARCH-LEN.                                
033900*----------------------------------------------------------------*
034000 1100-99-EXIT.                   EXIT.                            
034100*----------------------------------------------------------------*
034200*----------------------------------------------------------------*
034300 1150-FIND-SEARCH-LEN             SECTION.                        
034400*----------------------------------------------------------------*
034500     MOVE 60                        TO  WRK-SCAN-POS.             
034600     MOVE ZEROS                     TO  WRK-SEARCH-LEN.           
034700     MOVE 'N'                       TO  WRK-LEN-DONE-FLAG.        
034800                                                                  
034900     PERFORM 1160-TEST-ONE-CHAR                                   
035000             UNTIL WRK-LEN-DONE-FLAG EQUAL 'Y'.                   
035100*----------------------------------------------------------------*
035200 1150-99-EXIT.                   EXIT.                            
035300*----------------------------------------------------------------*
035400*----------------------------------------------------------------*
035500 1160-TEST-ONE-CHAR               SECTION.                        
035600*----------------------------------------------------------------*
035700     IF WRK-SCAN-POS                  EQUAL ZERO                  
035800        MOVE 'Y'                       TO  WRK-LEN-DONE-FLAG      
035900     ELSE                                                         
036000        IF WRK-SEARCH-TERM-UPPER (WRK-SCAN-POS:1) NOT EQUAL SPACE 
036100           MOVE WRK-SCAN-POS             TO  WRK-SEARCH-LEN       
036200           MOVE 'Y'                      TO  WRK-LEN-DONE-FLAG    
036300        ELSE                                                      
036400           SUBTRACT 1                     FROM WRK-SCAN-POS       
036500        END-IF                                                    
036600     END-IF.                                                      
036700*----------------------------------------------------------------*
036800 1160-99-EXIT.                   EXIT.                            
036900*----------------------------------------------------------------*
037000*----------------------------------------------------------------*
037100 2000-PROCESS-ONE-PROFILE         SECTION.                        
037200*----------------------------------------------------------------*
037300     ADD 1                       TO  WRK-FILE0002-REGS-COUNTER.   
037400                                                                  
037500     IF WRK-BP-IS-ACTIVE                                          
037600        PERFORM 2100-DERIVE-CATEGORY                              
037700        PERFORM 2200-TEST-CATEGORY-FILTER                         
037800                                                                  
037900        IF WRK-CATEGORY-DID-PASS                                  
038000           PERFORM 2300-TEST-NAME-SEARCH                          
038100                                                                  
038200           IF WRK-SUBSTRING-WAS-FOUND                             
038300              PERFORM 2400-BUILD-LISTING                          
038400              PERFORM 2650-WRITE-LISTING                          
038500              PERFORM 4100-PRINT-ONE-LISTING-LINE                 
038600           ELSE                                                   
038700              ADD 1                     TO  WRK-LISTINGS-SKIPPED  
038800           END-IF                                                 
038900        ELSE                                                      
039000           ADD 1                        TO  WRK-LISTINGS-SKIPPED  
039100        END-IF                                                    
039200     END-IF.                                                      
039300                                                                  
039400     PERFORM 2900-READ-FILE0002.                                  
039500*----------------------------------------------------------------*
039600 2000-99-EXIT.                   EXIT.                            
039700*----------------------------------------------------------------*
039800*----------------------------------------------------------------*
039900 2100-DERIVE-CATEGORY             SECTION.                        
040000*----------------------------------------------------------------*
040100     MOVE SPACES                     TO  WRK-SCAN-TEXT.           
040200     MOVE WRK-BP-BUSINESS-NAME       TO  WRK-SCAN-NAME.           
040300     MOVE WRK-BP-DESCRIPTION         TO  WRK-SCAN-DESC.           
040400                                                                  
040500     INSPECT WRK-SCAN-TEXT                                        
040600        CONVERTING                                                
040700        'abcdefghijklmnopqrstuvwxyz'                              
040800        TO                                                        
040900        'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                             
041000                                                                  
041100     MOVE SPACES                     TO  WRK-CATEGORY-UPPER.      
041200                                                                  
041300*    PRIORITY 1 - WELLNESS: SPA, MASSAGE, WELLNESS.               
041400     MOVE ZEROS                      TO  WRK-KEYWORD-HITS.        
041500     INSPECT WRK-SCAN-TEXT    TALLYING WRK-KEYWORD-HITS           
041600             FOR ALL 'SPA'  FOR ALL 'MASSAGE'  FOR ALL 'WELLNESS'.
041700     IF WRK-KEYWORD-HITS              GREATER THAN ZERO           
041800        MOVE 'WELLNESS  '               TO  WRK-CATEGORY-UPPER    
041900     END-IF.                                                      
042000                                                                  
042100*    PRIORITY 2 - BEAUTY: SALON, HAIR, BEAUTY, NAIL.              
042200     IF WRK-CATEGORY-UPPER            EQUAL SPACES                
042300        MOVE ZEROS                      TO  WRK-KEYWORD-HITS      
042400        INSPECT WRK-SCAN-TEXT    TALLYING WRK-KEYWORD-HITS        
042500                FOR ALL 'SALON'  FOR ALL 'HAIR'                   
042600                FOR ALL 'BEAUTY'  FOR ALL 'NAIL'                  
042700        IF WRK-KEYWORD-HITS              GREATER THAN ZERO        
042800           MOVE 'BEAUTY    '               TO  WRK-CATEGORY-UPPER 
042900        END-IF                                                    
043000     END-IF.                                                      
043100                                                                  
043200*    PRIORITY 3 - FITNESS: GYM, FITNESS, TRAINING.                
043300     IF WRK-CATEGORY-UPPER            EQUAL SPACES                
043400        MOVE ZEROS                      TO  WRK-KEYWORD-HITS      
043500        INSPECT WRK-SCAN-TEXT    TALLYING WRK-KEYWORD-HITS        
043600                FOR ALL 'GYM'  FOR ALL 'FITNESS'                  
043700                FOR ALL 'TRAINING'                                
043800        IF WRK-KEYWORD-HITS              GREATER THAN ZERO        
043900           MOVE 'FITNESS   '               TO  WRK-CATEGORY-UPPER 
044000        END-IF                                                    
044100     END-IF.                                                      
044200                                                                  
044300*    PRIORITY 4 - OTHER: DEFAULT, NO KEYWORD MATCHED ABOVE.       
044400     IF WRK-CATEGORY-UPPER            EQUAL SPACES                
044500        MOVE 'OTHER     '               TO  WRK-CATEGORY-UPPER    
044600     END-IF.                                                      
044700                                                                  
044800     IF WRK-CATEGORY-IS-WELLNESS                                  
044900        MOVE 'Wellness  '               TO  WRK-CATEGORY-DISPLAY  
045000     ELSE                                                         
045100        IF WRK-CATEGORY-IS-BEAUTY                                 
045200           MOVE 'Beauty    '            TO  WRK-CATEGORY-DISPLAY  
045300        ELSE                                                      
045400           IF WRK-CATEGORY-IS-FITNESS                             
045500              MOVE 'Fitness   '         TO  WRK-CATEGORY-DISPLAY  
045600           ELSE                                                   
045700              MOVE 'Other     '         TO  WRK-CATEGORY-DISPLAY  
045800           END-IF                                                 
045900        END-IF                                                    
046000     END-IF.                                                      
046100*----------------------------------------------------------------*
046200 2100-99-EXIT.                   EXIT.                            
046300*----------------------------------------------------------------*
046400*----------------------------------------------------------------*
046500 2200-TEST-CATEGORY-FILTER        SECTION.                        
046600*----------------------------------------------------------------*
046700     IF WRK-FILTER-IS-ALL                                         
046800        MOVE 'Y'                        TO  WRK-CATEGORY-PASSED   
046900     ELSE                                                         
047000        IF WRK-FILTER-CATEGORY-UPPER    EQUAL WRK-CATEGORY-UPPER  
047100           MOVE 'Y'                       TO  WRK-CATEGORY-PASSED 
047200        ELSE                                                      
047300           MOVE 'N'                       TO  WRK-CATEGORY-PASSED 
047400        END-IF                                                    
047500     END-IF.                                                      
047600*----------------------------------------------------------------*
047700 2200-99-EXIT.                   EXIT.                            
047800*----------------------------------------------------------------*
047900*----------------------------------------------------------------*
048000 2300-TEST-NAME-SEARCH            SECTION.                        
048100*----------------------------------------------------------------*
048200     MOVE 'N'                        TO  WRK-SUBSTRING-FOUND.     
048300                                                                  
048400     IF WRK-SEARCH-LEN                EQUAL ZERO                  
048500        MOVE 'Y'                        TO  WRK-SUBSTRING-FOUND   
048600     ELSE                                                         
048700        MOVE WRK-BP-BUSINESS-NAME        TO  WRK-SCAN-NAME        
048800        INSPECT WRK-SCAN-NAME                                     
048900           CONVERTING                                             
049000           'abcdefghijklmnopqrstuvwxyz'                           
049100           TO                                                     
049200           'ABCDEFGHIJKLMNOPQRSTUVWXYZ'                           
049300                                                                  
049400        SUBTRACT WRK-SEARCH-LEN           FROM 60                 
049500                                           GIVING WRK-MAX-START   
049600        ADD 1                              TO  WRK-MAX-START      
049700                                                                  
049800        MOVE 1                              TO  WRK-SCAN-POS      
049900                                                                  
050000        PERFORM 2310-TEST-ONE-START-POS                           
050100                UNTIL WRK-SCAN-POS           GREATER THAN         
050200                                             WRK-MAX-START        
050300                OR WRK-SUBSTRING-WAS-FOUND                        
050400     END-IF.                                                      
050500*----------------------------------------------------------------*
050600 2300-99-EXIT.                   EXIT.                            
050700*----------------------------------------------------------------*
050800*----------------------------------------------------------------*
050900 2310-TEST-ONE-START-POS          SECTION.                        
051000*----------------------------------------------------------------*
051100     IF WRK-SCAN-NAME (WRK-SCAN-POS:WRK-SEARCH-LEN)               
051200                   EQUAL WRK-SEARCH-TERM-UPPER (1:WRK-SEARCH-LEN) 
051300        MOVE 'Y'                        TO  WRK-SUBSTRING-FOUND   
051400     ELSE                                                         
051500        ADD 1                            TO  WRK-SCAN-POS         
051600     END-IF.                                                      
051700*----------------------------------------------------------------*
051800 2310-99-EXIT.                   EXIT.                            
051900*----------------------------------------------------------------*
052000*----------------------------------------------------------------*
052100 2400-BUILD-LISTING               SECTION.                        
052200*----------------------------------------------------------------*
052300     MOVE SPACES                      TO  WRK-LISTING-OUT-REG.    
052400     MOVE ZEROS                       TO  LS-BUSINESS-ID          
052500                                           LS-SERVICE-COUNT.      
052600                                                                  
052700     MOVE WRK-BP-ID                   TO  LS-BUSINESS-ID.         
052800     MOVE WRK-BP-BUSINESS-NAME        TO  LS-NAME.                
052900     MOVE WRK-CATEGORY-DISPLAY        TO  LS-CATEGORY.            
053000     MOVE 4.5                         TO  LS-RATING.              
053100                                                                  
053200     IF WRK-BP-LOGO-URL               EQUAL SPACES                
053300        STRING 'NO IMAGE AVAILABLE FOR '  DELIMITED BY SIZE       
053400               WRK-BP-BUSINESS-NAME       DELIMITED BY SPACE      
053500                            INTO  LS-IMAGE                        
053600     ELSE                                                         
053700        MOVE WRK-BP-LOGO-URL             TO  LS-IMAGE             
053800     END-IF.                                                      
053900                                                                  
054000     SET SV-IDX                       TO  1.                      
054100     SET LS-SERVICE-IDX                   TO  1.                  
054200     PERFORM 2410-TEST-ONE-SERVICE-FOR-JOIN                       
054300             UNTIL SV-IDX                 GREATER THAN            
054400                                          WRK-SV-TABLE-COUNT.     
054500*----------------------------------------------------------------*
054600 2400-99-EXIT.                   EXIT.                            
054700*----------------------------------------------------------------*
054800*----------------------------------------------------------------*
054900 2410-TEST-ONE-SERVICE-FOR-JOIN   SECTION.                        
055000*----------------------------------------------------------------*
055100     IF WRK-SV-BUSINESS-ID (SV-IDX)  EQUAL LS-BUSINESS-ID         
055200        AND WRK-SV-ACTIVE (SV-IDX)     EQUAL 'Y'                  
055300        AND LS-SERVICE-COUNT            LESS THAN 50              
055400        ADD 1                             TO  LS-SERVICE-COUNT    
055500        MOVE WRK-SV-ID (SV-IDX)           TO  LS-SVC-ID           
055600                                               (LS-SERVICE-IDX)   
055700        MOVE WRK-SV-NAME (SV-IDX)         TO  LS-SVC-NAME         
055800                                               (LS-SERVICE-IDX)   
055900        MOVE WRK-SV-DURATION (SV-IDX)                             
056000                          TO  LS-SVC-DURATION-MINUTES             
056100                              (LS-SERVICE-IDX)                    
056200        MOVE WRK-SV-PRICE (SV-IDX)        TO  LS-SVC-PRICE        
056300                                               (LS-SERVICE-IDX)   
056400        SET LS-SERVICE-IDX                UP BY 1                 
056500     END-IF.                                                      
056600                                                                  
056700     SET SV-IDX                          UP BY 1.                 
056800*----------------------------------------------------------------*
056900 2410-99-EXIT.                   EXIT.                            
057000*----------------------------------------------------------------*
057100*----------------------------------------------------------------*
057200 2650-WRITE-LISTING                SECTION.                       
057300*----------------------------------------------------------------*
057400     MOVE WRK-LISTING-OUT-REG        TO  FD-REG-FILEOUT2.         
057500                                                                  
057600     WRITE FD-REG-FILEOUT2.                                       
057700                                                                  
057800     PERFORM 8500-TEST-FS-FILEOUT2.                               
057900     ADD 1                              TO  WRK-LISTINGS-WRITTEN. 
058000*----------------------------------------------------------------*
058100 2650-99-EXIT.                   EXIT.                            
058200*----------------------------------------------------------------*
058300*----------------------------------------------------------------*
058400 2900-READ-FILE0002                SECTION.                       
058500*----------------------------------------------------------------*
058600     READ FILE0002                    INTO WRK-FILE0002-REG.      
058700     PERFORM 8200-TEST-FS-FILE0002.                               
058800                                                                  
058900     IF WRK-FS-FILE0002               EQUAL 10                    
059000        MOVE 'END'                      TO  WRK-FILE0002-EOF      
059100     END-IF.                                                      
059200*----------------------------------------------------------------*
059300 2900-99-EXIT.                   EXIT.                            
059400*----------------------------------------------------------------*
059500*----------------------------------------------------------------*
059600 4000-PRINT-REPORT-HEADER          SECTION.                       
059700*----------------------------------------------------------------*
059800     MOVE SPACES                      TO  WRK-PRINT-LINE.         
059900     WRITE FD-REG-FILEOUT1             FROM WRK-PRINT-LINE        
060000                                   AFTER ADVANCING TOP-OF-FORM.   
060100                                                                  
060200     MOVE SPACES                      TO  WRK-PRINT-LINE.         
060300     MOVE 'ZTRG0008  -  BUSINESS LISTING / CATALOG PROJECTION'    
060400                                       TO  PH-TITLE.              
060500     WRITE FD-REG-FILEOUT1             FROM WRK-PRINT-LINE        
060600                                   AFTER ADVANCING 2 LINES.       
060700                                                                  
060800     MOVE SPACES                      TO  WRK-PRINT-LINE.         
060900     STRING 'BUS-ID'       DELIMITED BY SIZE                      
061000            '     NAME'                      DELIMITED BY SIZE    
061100            '                                 '  DELIMITED BY SIZE
061200            'CATEGORY    '                    DELIMITED BY SIZE   
061300            'RATE  '                          DELIMITED BY SIZE   
061400            'SVC'                             DELIMITED BY SIZE   
061500                            INTO  WRK-PRINT-LINE.                 
061600     WRITE FD-REG-FILEOUT1             FROM WRK-PRINT-LINE        
061700                                       AFTER ADVANCING 2 LINES.   
061800*----------------------------------------------------------------*
061900 4000-99-EXIT.                   EXIT.                            
062000*----------------------------------------------------------------*
062100*----------------------------------------------------------------*
062200 4100-PRINT-ONE-LISTING-LINE       SECTION.                       
062300*----------------------------------------------------------------*
062400     MOVE SPACES                      TO  WRK-PRINT-LINE.         
062500     MOVE LS-BUSINESS-ID              TO  PL-BUSINESS-ID.         
062600     MOVE LS-NAME                     TO  PL-NAME.                
062700     MOVE LS-CATEGORY                 TO  PL-CATEGORY.            
062800     MOVE LS-RATING                   TO  PL-RATING.              
062900     MOVE LS-SERVICE-COUNT            TO  PL-SERVICE-COUNT.       
063000                                                                  
063100     WRITE FD-REG-FILEOUT1             FROM WRK-PRINT-LINE        
063200                                       AFTER ADVANCING 1 LINES.   
063300*----------------------------------------------------------------*
063400 4100-99-EXIT.                   EXIT.                            
063500*----------------------------------------------------------------*
063600*----------------------------------------------------------------*
063700 8100-TEST-FS-FILE0001             SECTION.                       
063800*----------------------------------------------------------------*
063900     IF WRK-FS-FILE0001             NOT EQUAL ZEROS AND 10        
064000        MOVE WRK-FS-FILE0001          TO  WRK-ERROR-CODE          
064100        PERFORM 9999-CALL-ABEND-PGM                               
064200     END-IF.                                                      
064300*----------------------------------------------------------------*
064400 8100-99-EXIT.                   EXIT.                            
064500*----------------------------------------------------------------*
064600*----------------------------------------------------------------*
064700 8200-TEST-FS-FILE0002             SECTION.                       
064800*----------------------------------------------------------------*
064900     IF WRK-FS-FILE0002             NOT EQUAL ZEROS AND 10        
065000        MOVE WRK-FS-FILE0002          TO  WRK-ERROR-CODE          
065100        PERFORM 9999-CALL-ABEND-PGM                               
065200     END-IF.                                                      
065300*----------------------------------------------------------------*
065400 8200-99-EXIT.                   EXIT.                            
065500*----------------------------------------------------------------*
065600*----------------------------------------------------------------*
065700 8300-TEST-FS-FILE0003             SECTION.                       
065800*----------------------------------------------------------------*
065900     IF WRK-FS-FILE0003             NOT EQUAL ZEROS AND 10        
066000        MOVE WRK-FS-FILE0003          TO  WRK-ERROR-CODE          
066100        PERFORM 9999-CALL-ABEND-PGM                               
066200     END-IF.                                                      
066300*----------------------------------------------------------------*
066400 8300-99-EXIT.                   EXIT.                            
066500*----------------------------------------------------------------*
066600*----------------------------------------------------------------*
066700 8400-TEST-FS-FILEOUT1             SECTION.                       
066800*----------------------------------------------------------------*
066900     IF WRK-FS-FILEOUT1             NOT EQUAL ZEROS               
067000        MOVE WRK-FS-FILEOUT1          TO  WRK-ERROR-CODE          
067100        PERFORM 9999-CALL-ABEND-PGM                               
067200     END-IF.                                                      
067300*----------------------------------------------------------------*
067400 8400-99-EXIT.                   EXIT.                            
067500*----------------------------------------------------------------*
067600*----------------------------------------------------------------*
067700 8500-TEST-FS-FILEOUT2             SECTION.                       
067800*----------------------------------------------------------------*
067900     IF WRK-FS-FILEOUT2             NOT EQUAL ZEROS               
068000        MOVE WRK-FS-FILEOUT2          TO  WRK-ERROR-CODE          
068100        PERFORM 9999-CALL-ABEND-PGM                               
068200     END-IF.                                                      
068300*----------------------------------------------------------------*
068400 8500-99-EXIT.                   EXIT.                            
068500*----------------------------------------------------------------*
068600*----------------------------------------------------------------*
068700 9000-GET-DATE-TIME                SECTION.                       
068800*----------------------------------------------------------------*
068900     ACCEPT WRK-SYSTEM-DATE          FROM DATE.                   
069000     ACCEPT WRK-SYSTEM-TIME          FROM TIME.                   
069100                                                                  
069200     MOVE WRK-SYSTEM-TIME             TO  WRK-ERROR-TIME.         
069300*----------------------------------------------------------------*
069400 9000-99-EXIT.                   EXIT.                            
069500*----------------------------------------------------------------*
069600*----------------------------------------------------------------*
069700 9500-LOAD-SV-TABLE                SECTION.                       
069800*----------------------------------------------------------------*
069900     MOVE 'LOADING SERVICE TABLE'    TO  WRK-ERROR-MSG.           
070000     MOVE SPACES                     TO  WRK-SV-LOAD-EOF.         
070100                                                                  
070200     READ FILE0003                    INTO FD-REG-FILE0003.       
070300     PERFORM 8300-TEST-FS-FILE0003.                               
070400                                                                  
070500     IF WRK-FS-FILE0003               EQUAL 10                    
070600        MOVE 'END'                      TO  WRK-SV-LOAD-EOF       
070700     END-IF.                                                      
070800                                                                  
070900     PERFORM 9501-LOAD-ONE-SV-ENTRY                               
071000             UNTIL WRK-SV-LOAD-EOF       EQUAL 'END'.             
071100*----------------------------------------------------------------*
071200 9500-99-EXIT.                   EXIT.                            
071300*----------------------------------------------------------------*
071400*----------------------------------------------------------------*
071500 9501-LOAD-ONE-SV-ENTRY            SECTION.                       
071600*----------------------------------------------------------------*
071700     ADD 1                             TO  WRK-SV-TABLE-COUNT.    
071800     SET SV-IDX                        TO  WRK-SV-TABLE-COUNT.    
071900                                                                  
072000     MOVE FD-REG-FILE0003 (1:9)       TO  WRK-SV-ID (SV-IDX).     
072100     MOVE FD-REG-FILE0003 (10:9)      TO  WRK-SV-BUSINESS-ID      
072200                                                       (SV-IDX).  
072300     MOVE FD-REG-FILE0003 (19:60)     TO  WRK-SV-NAME (SV-IDX).   
072400     MOVE FD-REG-FILE0003 (279:4)     TO  WRK-SV-DURATION         
072500                                                       (SV-IDX).  
072600     MOVE FD-REG-FILE0003 (283:5)     TO  WRK-SV-PRICE (SV-IDX).  
072700     MOVE FD-REG-FILE0003 (488:1)     TO  WRK-SV-ACTIVE (SV-IDX). 
072800                                                                  
072900     READ FILE0003                      INTO FD-REG-FILE0003.     
073000     PERFORM 8300-TEST-FS-FILE0003.                               
073100                                                                  
073200     IF WRK-FS-FILE0003                 EQUAL 10                  
073300        MOVE 'END'                        TO  WRK-SV-LOAD-EOF     
073400     END-IF.                                                      
073500*----------------------------------------------------------------*
073600 9501-99-EXIT.                   EXIT.                            
073700*----------------------------------------------------------------*
073800*----------------------------------------------------------------*
073900 3000-FINALIZE                     SECTION.                       
074000*----------------------------------------------------------------*
074100     CLOSE                            FILE0001                    
074200                                       FILE0002                   
074300                                       FILE0003                   
074400                                       FILEOUT1                   
074500                                       FILEOUT2.                  
074600                                                                  
074700     DISPLAY '***************************'.                       
074800     DISPLAY '*  SUCCESSFUL  EXECUTION  *'.                       
074900     DISPLAY '***************************'.                       
075000     DISPLAY '*MODULE..........:' WRK-PROGRAM '*'.                
075100     DISPLAY '*-------------------------*'.                       
075200     DISPLAY '*PROFILES READ.......:'                             
075300              WRK-FILE0002-REGS-COUNTER.                          
075400     DISPLAY '*LISTINGS WRITTEN....:'                             
075500              WRK-LISTINGS-WRITTEN.                               
075600     DISPLAY '*LISTINGS SKIPPED....:'                             
075700              WRK-LISTINGS-SKIPPED.                               
075800     DISPLAY '***************************'.                       
075900                                                                  
076000     STOP RUN.                                                    
076100*----------------------------------------------------------------*
076200 3000-99-EXIT.                   EXIT.                            
076300*----------------------------------------------------------------*
076400*----------------------------------------------------------------*
076500 9999-CALL-ABEND-PGM               SECTION.                       
076600*----------------------------------------------------------------*
076700     CALL WRK-ABEND-PGM              USING WRK-ERROR-LOG.         
076800*----------------------------------------------------------------*
076900 9999-99-EXIT.                   EXIT.                            
077000*----------------------------------------------------------------*
