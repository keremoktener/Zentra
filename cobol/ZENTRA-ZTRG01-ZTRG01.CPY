000100*================================================================*
000200*        B U S I N E S S   P R O F I L E   R E C O R D           *
000300*================================================================*
000400*    COPY BOOK...: ZTRG01                                        *
000500*    RECORD......: BP-RECORD  (BUSINESS-PROFILE-FILE)            *
000600*    KEY.........: BP-ID                                         *
000700*----------------------------------------------------------------*
000800*    USED BY......: ZTRG0007 (OWNING PROGRAM - PROFILE MAINT),   *
000900*                    ZTRG0001, ZTRG0003, ZTRG0004, ZTRG0005,     *
001000*                    ZTRG0006, ZTRG0008 (READ-ONLY LOOKUP)       *
001100*----------------------------------------------------------------*
001200*    NOTE........: BP-OWNER-NAME AND BP-OWNER-EMAIL ARE NOT      *
001300*                  CARRIED ON THIS RECORD - THEY ARE DERIVED AT  *
001400*                  PROJECTION TIME FROM THE CUSTOMER-FILE (SEE   *
001500*                  ZTRG06) BY JOINING ON BP-OWNER-ID.            *
001600*----------------------------------------------------------------*
001700 01  BP-RECORD.                                                   
001800*--------------------------------------------------------------*  
001900*    KEY AND OWNERSHIP                                          * 
002000*--------------------------------------------------------------*  
002100     05  BP-KEY-AREA.                                             
002200         10  BP-ID                       PIC 9(09).               
002300     05  BP-OWNER-ID                     PIC 9(09).               
002400*--------------------------------------------------------------*  
002500*    DISPLAY FIELDS                                             * 
002600*--------------------------------------------------------------*  
002700     05  BP-BUSINESS-NAME                PIC X(60).               
002800     05  BP-DESCRIPTION                  PIC X(200).              
002900*--------------------------------------------------------------*  
003000*    ADDRESS BLOCK                                              * 
003100*--------------------------------------------------------------*  
003200     05  BP-ADDRESS-INFO.                                         
003300         10  BP-ADDRESS                  PIC X(60).               
003400         10  BP-CITY                     PIC X(30).               
003500         10  BP-STATE                    PIC X(02).               
003600         10  BP-ZIP-CODE                 PIC X(10).               
003700*        ALTERNATE VIEW - BASE ZIP / PLUS-4 EXTENSION           * 
003800         10  BP-ZIP-CODE-R  REDEFINES                             
003900             BP-ZIP-CODE.                                         
004000             15  BP-ZIP-BASE             PIC X(05).               
004100             15  BP-ZIP-SEPARATOR        PIC X(01).               
004200             15  BP-ZIP-PLUS4            PIC X(04).               
004300*--------------------------------------------------------------*  
004400*    CONTACT / WEB PRESENCE                                     * 
004500*--------------------------------------------------------------*  
004600     05  BP-CONTACT-INFO.                                         
004700         10  BP-PHONE-NUMBER             PIC X(20).               
004800         10  BP-WEBSITE                  PIC X(100).              
004900         10  BP-LOGO-URL                 PIC X(200).              
005000*--------------------------------------------------------------*  
005100*    STATUS INDICATOR                                           * 
005200*--------------------------------------------------------------*  
005300     05  BP-STATUS-AREA.                                          
005400         10  BP-ACTIVE                   PIC X(01).               
005500             88  BP-IS-ACTIVE                    VALUE 'Y'.       
005600             88  BP-IS-INACTIVE                  VALUE 'N'.       
005700*--------------------------------------------------------------*  
005800*    AUDIT TRAILER - LAST MAINTENANCE STAMP                     * 
005900*--------------------------------------------------------------*  
006000     05  BP-AUDIT-INFO.                                           
006100         10  BP-LAST-MAINT-DATE          PIC 9(08).               
006200         10  BP-LAST-MAINT-DATE-R  REDEFINES                      
006300             BP-LAST-MAINT-DATE.                                  
006400             15  BP-LAST-MAINT-CCYY      PIC 9(04).               
006500             15  BP-LAST-MAINT-MM        PIC 9(02).               
006600             15  BP-LAST-MAINT-DD        PIC 9(02).               
006700         10  BP-LAST-MAINT-USER          PIC X(08).               
006800*--------------------------------------------------------------*  
006900*    RESERVED FOR FUTURE EXPANSION                              * 
007000*--------------------------------------------------------------*  
007100     05  FILLER                          PIC X(45).               
