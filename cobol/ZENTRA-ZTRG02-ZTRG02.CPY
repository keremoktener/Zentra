000100*================================================================*
000200*        S E R V I C E   R E C O R D                             *
000300*================================================================*
000400*    COPY BOOK...: ZTRG02                                        *
000500*    RECORD......: SV-RECORD  (SERVICE-FILE)                     *
000600*    KEY.........: SV-ID, FOREIGN KEY SV-BUSINESS-ID             *
000700*----------------------------------------------------------------*
000800*    USED BY......: ZTRG0005 (OWNING PROGRAM - SERVICE CATALOG   *
000900*                    MAINT), ZTRG0001, ZTRG0003, ZTRG0006,       *
001000*                    ZTRG0008 (READ-ONLY LOOKUP)                 *
001100*----------------------------------------------------------------*
001200 01  SV-RECORD.                                                   
001300*--------------------------------------------------------------*  
001400*    KEY AND OWNERSHIP                                          * 
001500*--------------------------------------------------------------*  
001600     05  SV-KEY-AREA.                                             
001700         10  SV-ID                       PIC 9(09).               
001800     05  SV-BUSINESS-ID                  PIC 9(09).               
001900*--------------------------------------------------------------*  
002000*    DISPLAY FIELDS                                             * 
002100*--------------------------------------------------------------*  
002200     05  SV-NAME                         PIC X(60).               
002300     05  SV-DESCRIPTION                  PIC X(200).              
002400*--------------------------------------------------------------*  
002500*    DURATION / PRICE                                           * 
002600*--------------------------------------------------------------*  
002700     05  SV-SCHEDULE-INFO.                                        
002800         10  SV-DURATION-MINUTES         PIC 9(04).               
002900*        ALTERNATE VIEW - HOURS / MINUTES BREAKOUT              * 
003000         10  SV-DURATION-R  REDEFINES                             
003100             SV-DURATION-MINUTES.                                 
003200             15  SV-DURATION-HUNDREDS    PIC 9(02).               
003300             15  SV-DURATION-REMAINDER   PIC 9(02).               
003400         10  SV-PRICE                    PIC S9(7)V99             
003500                                          COMP-3.                 
003600*--------------------------------------------------------------*  
003700*    IMAGE / STATUS                                             * 
003800*--------------------------------------------------------------*  
003900     05  SV-IMAGE-URL                    PIC X(200).              
004000     05  SV-STATUS-AREA.                                          
004100         10  SV-ACTIVE                   PIC X(01).               
004200             88  SV-IS-ACTIVE                    VALUE 'Y'.       
004300             88  SV-IS-INACTIVE                  VALUE 'N'.       
004400*--------------------------------------------------------------*  
004500*    RESERVED FOR FUTURE EXPANSION                              * 
004600*--------------------------------------------------------------*  
004700     05  FILLER                          PIC X(30).               
