000100*================================================================*
000200*        S T A F F   R E C O R D                                 *
000300*================================================================*
000400*    COPY BOOK...: ZTRG03                                        *
000500*    RECORD......: ST-RECORD  (STAFF-FILE)                       *
000600*    KEY.........: ST-ID, FOREIGN KEY ST-BUSINESS-ID             *
000700*----------------------------------------------------------------*
000800*    USED BY......: ZTRG0006 (OWNING PROGRAM - STAFF MAINT)      *
000900*----------------------------------------------------------------*
001000*    NOTE........: ST-SERVICE-IDS IS THE STAFF_SERVICES JOIN     *
001100*                  TABLE, CARRIED INLINE AS AN OCCURS TABLE      *
001200*                  RATHER THAN A SEPARATE KEYED FILE (NO ISAM    *
001300*                  ACCESS METHOD AVAILABLE ON THIS BUILD).       *
001400*----------------------------------------------------------------*
001500 01  ST-RECORD.                                                   
001600*--------------------------------------------------------------*  
001700*    KEY AND OWNERSHIP                                          * 
001800*--------------------------------------------------------------*  
001900     05  ST-KEY-AREA.                                             
002000         10  ST-ID                       PIC 9(09).               
002100     05  ST-BUSINESS-ID                  PIC 9(09).               
002200*--------------------------------------------------------------*  
002300*    PERSONAL / CONTACT INFO                                    * 
002400*--------------------------------------------------------------*  
002500     05  ST-NAME-INFO.                                            
002600         10  ST-FIRST-NAME               PIC X(30).               
002700         10  ST-LAST-NAME                PIC X(30).               
002800*        ALTERNATE VIEW - FIRST+LAST AS ONE DISPLAY STRING      * 
002900     05  ST-FULL-NAME-R  REDEFINES                                
003000         ST-NAME-INFO.                                            
003100         10  ST-FULL-NAME                PIC X(60).               
003200     05  ST-CONTACT-INFO.                                         
003300         10  ST-EMAIL                    PIC X(60).               
003400         10  ST-PHONE-NUMBER             PIC X(20).               
003500*--------------------------------------------------------------*  
003600*    JOB INFO                                                   * 
003700*--------------------------------------------------------------*  
003800     05  ST-JOB-INFO.                                             
003900         10  ST-POSITION                 PIC X(40).               
004000         10  ST-BIO                      PIC X(200).              
004100         10  ST-PHOTO-URL                PIC X(200).              
004200*--------------------------------------------------------------*  
004300*    STATUS INDICATOR                                           * 
004400*--------------------------------------------------------------*  
004500     05  ST-STATUS-AREA.                                          
004600         10  ST-ACTIVE                   PIC X(01).               
004700             88  ST-IS-ACTIVE                    VALUE 'Y'.       
004800             88  ST-IS-INACTIVE                  VALUE 'N'.       
004900*--------------------------------------------------------------*  
005000*    STAFF / SERVICE ASSIGNMENT TABLE                           * 
005100*--------------------------------------------------------------*  
005200     05  ST-SERVICE-COUNT                PIC 9(02).               
005300     05  ST-SERVICE-TABLE OCCURS 20 TIMES                         
005400             INDEXED BY ST-SERVICE-IDX.                           
005500         10  ST-SERVICE-IDS              PIC 9(09).               
005600*--------------------------------------------------------------*  
005700*    RESERVED FOR FUTURE EXPANSION                              * 
005800*--------------------------------------------------------------*  
005900     05  FILLER                          PIC X(30).               
