000100*================================================================*
000200*        B U S I N E S S   H O U R S   R E C O R D               *
000300*================================================================*
000400*    COPY BOOK...: ZTRG04                                        *
000500*    RECORD......: BH-RECORD  (BUSINESS-HOURS-FILE)              *
000600*    KEY.........: BH-ID, UNIQUE ON (BH-BUSINESS-ID,             *
000700*                  BH-DAY-OF-WEEK)                               *
000800*----------------------------------------------------------------*
000900*    USED BY......: ZTRG0004 (OWNING PROGRAM - HOURS MAINT),     *
001000*                    ZTRG0001, ZTRG0007 (READ-ONLY LOOKUP)       *
001100*----------------------------------------------------------------*
001200 01  BH-RECORD.                                                   
001300*--------------------------------------------------------------*  
001400*    KEY AND OWNERSHIP                                          * 
001500*--------------------------------------------------------------*  
001600     05  BH-KEY-AREA.                                             
001700         10  BH-ID                       PIC 9(09).               
001800     05  BH-BUSINESS-ID                  PIC 9(09).               
001900*--------------------------------------------------------------*  
002000*    UNIQUENESS AREA - BUSINESS-ID + DAY-OF-WEEK PAIR            *
002100*    (88-LEVELS BELOW NAME EACH WEEKDAY FOR READABILITY IN      * 
002200*    THE MAINTENANCE PROGRAM'S IF-TESTS)                        * 
002300*--------------------------------------------------------------*  
002400     05  BH-DAY-OF-WEEK                  PIC 9(01).               
002500         88  BH-DAY-MONDAY                       VALUE 1.         
002600         88  BH-DAY-TUESDAY                       VALUE 2.        
002700         88  BH-DAY-WEDNESDAY                     VALUE 3.        
002800         88  BH-DAY-THURSDAY                      VALUE 4.        
002900         88  BH-DAY-FRIDAY                        VALUE 5.        
003000         88  BH-DAY-SATURDAY                      VALUE 6.        
003100         88  BH-DAY-SUNDAY                        VALUE 7.        
003200*--------------------------------------------------------------*  
003300*    OPEN / CLOSE TIMES                                         * 
003400*--------------------------------------------------------------*  
003500     05  BH-TIME-WINDOW.                                          
003600         10  BH-OPEN-TIME                PIC 9(04).               
003700*        ALTERNATE VIEW - HH / MM SPLIT FOR DISPLAY EDIT        * 
003800         10  BH-OPEN-TIME-R  REDEFINES                            
003900             BH-OPEN-TIME.                                        
004000             15  BH-OPEN-HH              PIC 9(02).               
004100             15  BH-OPEN-MM              PIC 9(02).               
004200         10  BH-CLOSE-TIME               PIC 9(04).               
004300         10  BH-CLOSE-TIME-R  REDEFINES                           
004400             BH-CLOSE-TIME.                                       
004500             15  BH-CLOSE-HH             PIC 9(02).               
004600             15  BH-CLOSE-MM             PIC 9(02).               
004700*--------------------------------------------------------------*  
004800*    STATUS INDICATOR                                           * 
004900*--------------------------------------------------------------*  
005000     05  BH-STATUS-AREA.                                          
005100         10  BH-IS-OPEN                  PIC X(01).               
005200             88  BH-OPEN-THIS-DAY                VALUE 'Y'.       
005300             88  BH-CLOSED-THIS-DAY              VALUE 'N'.       
005400*--------------------------------------------------------------*  
005500*    RESERVED FOR FUTURE EXPANSION                              * 
005600*--------------------------------------------------------------*  
005700     05  FILLER                          PIC X(20).               
