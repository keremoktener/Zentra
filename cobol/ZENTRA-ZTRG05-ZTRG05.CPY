000100*================================================================*
000200*        A P P O I N T M E N T   R E C O R D                     *
000300*================================================================*
000400*    COPY BOOK...: ZTRG05                                        *
000500*    RECORD......: AP-RECORD  (APPOINTMENT-FILE)                 *
000600*    KEY.........: AP-ID, FOREIGN KEYS AP-CUSTOMER-ID /          *
000700*                  AP-BUSINESS-ID / AP-SERVICE-ID                *
000800*----------------------------------------------------------------*
000900*    USED BY......: ZTRG0001, ZTRG0002 (OWNING PROGRAMS -        *
001000*                  SCHEDULING AND LIFECYCLE), ZTRG0003           *
001100*                  (READ-ONLY ROLL-UP)                           *
001200*----------------------------------------------------------------*
001300 01  AP-RECORD.                                                   
001400*--------------------------------------------------------------*  
001500*    KEY AND RELATIONSHIPS                                      * 
001600*--------------------------------------------------------------*  
001700     05  AP-KEY-AREA.                                             
001800         10  AP-ID                       PIC 9(09).               
001900     05  AP-CUSTOMER-ID                  PIC 9(09).               
002000     05  AP-BUSINESS-ID                  PIC 9(09).               
002100     05  AP-SERVICE-ID                   PIC 9(09).               
002200*--------------------------------------------------------------*  
002300*    DATE / TIME WINDOW                                         * 
002400*--------------------------------------------------------------*  
002500     05  AP-SCHEDULE-INFO.                                        
002600         10  AP-DATE                     PIC 9(08).               
002700*        ALTERNATE VIEW - CCYY / MM / DD SPLIT                  * 
002800         10  AP-DATE-R  REDEFINES                                 
002900             AP-DATE.                                             
003000             15  AP-DATE-CCYY            PIC 9(04).               
003100             15  AP-DATE-MM              PIC 9(02).               
003200             15  AP-DATE-DD              PIC 9(02).               
003300         10  AP-START-TIME               PIC 9(04).               
003400         10  AP-END-TIME                 PIC 9(04).               
003500         10  AP-DURATION-MINUTES         PIC 9(04).               
003600*--------------------------------------------------------------*  
003700*    PRICE SNAPSHOT AT BOOKING TIME                             * 
003800*--------------------------------------------------------------*  
003900     05  AP-PRICE                        PIC S9(7)V99             
004000                                          COMP-3.                 
004100*--------------------------------------------------------------*  
004200*    STATUS / NOTES                                             * 
004300*--------------------------------------------------------------*  
004400     05  AP-STATUS                       PIC X(09).               
004500         88  AP-STATUS-PENDING                   VALUE 'PENDING'. 
004600         88  AP-STATUS-CONFIRMED                 VALUE            
004700                                                  'CONFIRMED'.    
004800         88  AP-STATUS-COMPLETED                 VALUE            
004900                                                  'COMPLETED'.    
005000         88  AP-STATUS-CANCELLED                 VALUE            
005100                                                  'CANCELLED'.    
005200*        REVENUE-COUNTING STATUSES - SEE AN-REVENUE-PERIOD RULE * 
005300         88  AP-STATUS-COUNTS-REVENUE  VALUE 'CONFIRMED'          
005400                                               'COMPLETED'.       
005500     05  AP-NOTES                        PIC X(200).              
005600*--------------------------------------------------------------*  
005700*    CREATION / CANCELLATION AUDIT                              * 
005800*--------------------------------------------------------------*  
005900     05  AP-AUDIT-INFO.                                           
006000         10  AP-CREATED-DATE             PIC 9(08).               
006100         10  AP-CREATED-DATE-R  REDEFINES                         
006200             AP-CREATED-DATE.                                     
006300             15  AP-CREATED-CCYY         PIC 9(04).               
006400             15  AP-CREATED-MM           PIC 9(02).               
006500             15  AP-CREATED-DD           PIC 9(02).               
006600     05  AP-CANCELLATION-REASON          PIC X(200).              
006700*--------------------------------------------------------------*  
006800*    RESERVED FOR FUTURE EXPANSION                              * 
006900*--------------------------------------------------------------*  
007000     05  FILLER                          PIC X(02).               
