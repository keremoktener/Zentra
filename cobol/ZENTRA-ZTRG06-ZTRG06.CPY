000100*================================================================*
000200*        C U S T O M E R   R E C O R D                           *
000300*================================================================*
000400*    COPY BOOK...: ZTRG06                                        *
000500*    RECORD......: CU-RECORD  (CUSTOMER-FILE)                    *
000600*    KEY.........: CU-ID                                         *
000700*----------------------------------------------------------------*
000800*    NOTE........: CUSTOMER-FILE IS AN EXTERNAL REFERENCE FILE - *
000900*                  READ-ONLY.  OWNED BY THE USER MANAGEMENT       
001000*                  SUBSYSTEM, NOT MAINTAINED BY ANY PROGRAM       
001100*                  BELOW.  CARRIED HERE SOLELY SO OWNER/CUSTOMER  
001200*                  LOOKUPS (REQUIRED-LOOKUP-OR-ERROR) CAN RUN     
001300*                  AGAINST A LOADED TABLE.                        
001400*----------------------------------------------------------------*
001500*    USED BY......: ZTRG0001 (CREATE APPOINTMENT), ZTRG0007       
001600*                  (CREATE PROFILE - OWNER LOOKUP)                
001700*----------------------------------------------------------------*
001800 01  CU-RECORD.                                                   
001900     05  CU-KEY-AREA.                                             
002000         10  CU-ID                       PIC 9(09).               
002100     05  CU-NAME-INFO.                                            
002200         10  CU-FIRST-NAME               PIC X(30).               
002300         10  CU-LAST-NAME                PIC X(30).               
002400*        ALTERNATE VIEW - FIRST+LAST AS ONE DISPLAY STRING        
002500     05  CU-FULL-NAME-R  REDEFINES                                
002600         CU-NAME-INFO.                                            
002700         10  CU-FULL-NAME                PIC X(60).               
002800     05  CU-EMAIL                        PIC X(60).               
002900     05  CU-PHONE-NUMBER                 PIC X(20).               
003000*--------------------------------------------------------------*  
003100*    RESERVED FOR FUTURE EXPANSION                               *
003200*--------------------------------------------------------------*  
003300     05  FILLER                          PIC X(15).               
