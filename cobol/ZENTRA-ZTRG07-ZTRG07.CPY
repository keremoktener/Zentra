000100*================================================================*
000200*        A N A L Y T I C S   R E P O R T   R E C O R D           *
000300*================================================================*
000400*    COPY BOOK...: ZTRG07                                        *
000500*    RECORD......: AN-RECORD  (ANALYTICS-REPORT-FILE)            *
000600*    KEY.........: ONE RECORD PER (AN-BUSINESS-ID, PERIOD) RUN   *
000700*----------------------------------------------------------------*
000800*    USED BY......: ZTRG0003 (OWNING PROGRAM - ANALYTICS ROLLUP) *
000900*----------------------------------------------------------------*
001000*    NOTE........: AN-DAILY-REVENUE-TABLE CARRIES ONE ENTRY PER  *
001100*                  CALENDAR DAY IN THE REPORTED PERIOD (UP TO A   
001200*                  366-DAY YEARLY SPAN); EACH ENTRY IS KEYED BY   
001300*                  ITS OWN AN-DAILY-DATE SO THE CONTROL-BREAK     
001400*                  PRINT LOOP DOES NOT HAVE TO RE-DERIVE DATES.   
001500*----------------------------------------------------------------*
001600 01  AN-RECORD.                                                   
001700*--------------------------------------------------------------*  
001800*    KEY AND PERIOD WINDOW                                       *
001900*--------------------------------------------------------------*  
002000     05  AN-KEY-AREA.                                             
002100         10  AN-BUSINESS-ID              PIC 9(09).               
002200     05  AN-BUSINESS-NAME                PIC X(60).               
002300     05  AN-PERIOD-WINDOW.                                        
002400         10  AN-PERIOD-START             PIC 9(08).               
002500         10  AN-PERIOD-END               PIC 9(08).               
002600*--------------------------------------------------------------*  
002700*    HEADLINE COUNTS                                             *
002800*--------------------------------------------------------------*  
002900     05  AN-HEADLINE-COUNTS.                                      
003000         10  AN-APPTS-TODAY              PIC 9(05).               
003100         10  AN-APPTS-PERIOD             PIC 9(05).               
003200         10  AN-NEW-BOOKINGS-PERIOD      PIC 9(05).               
003300         10  AN-CANCELLED-PERIOD         PIC 9(05).               
003400*--------------------------------------------------------------*  
003500*    REVENUE                                                     *
003600*--------------------------------------------------------------*  
003700     05  AN-REVENUE-PERIOD               PIC S9(9)V99             
003800                                          COMP-3.                 
003900*--------------------------------------------------------------*  
004000*    DAILY REVENUE CONTROL-BREAK TABLE (ONE ENTRY PER DAY)       *
004100*--------------------------------------------------------------*  
004200     05  AN-DAILY-COUNT                  PIC 9(03).               
004300     05  AN-DAILY-REVENUE-TABLE OCCURS 366 TIMES                  
004400             INDEXED BY AN-DAILY-IDX.                             
004500         10  AN-DAILY-DATE               PIC 9(08).               
004600         10  AN-DAILY-REVENUE            PIC S9(9)V99             
004700                                          COMP-3.                 
004800*--------------------------------------------------------------*  
004900*    APPOINTMENTS BY STATUS (PENDING/CONFIRMED/COMPLETED/        *
005000*    CANCELLED, IN THAT FIXED SUBSCRIPT ORDER)                   *
005100*--------------------------------------------------------------*  
005200     05  AN-STATUS-COUNT-TABLE OCCURS 4 TIMES                     
005300             INDEXED BY AN-STATUS-IDX.                            
005400         10  AN-STATUS-COUNT             PIC 9(05).               
005500     05  AN-STATUS-SUBS.                                          
005600         10  AN-SUB-PENDING              PIC 9(01) VALUE 1.       
005700         10  AN-SUB-CONFIRMED            PIC 9(01) VALUE 2.       
005800         10  AN-SUB-COMPLETED            PIC 9(01) VALUE 3.       
005900         10  AN-SUB-CANCELLED            PIC 9(01) VALUE 4.       
006000*--------------------------------------------------------------*  
006100*    TOP 5 SERVICES BY BOOKING COUNT, DESCENDING                 *
006200*--------------------------------------------------------------*  
006300     05  AN-TOP-SERVICE-COUNT            PIC 9(01).               
006400     05  AN-TOP-SERVICE-TABLE OCCURS 5 TIMES                      
006500             INDEXED BY AN-TOP-SVC-IDX.                           
006600         10  AN-TOP-SVC-ID               PIC 9(09).               
006700         10  AN-TOP-SVC-NAME             PIC X(60).               
006800         10  AN-TOP-SVC-BOOKINGS         PIC 9(05).               
006900         10  AN-TOP-SVC-REVENUE          PIC S9(9)V99             
007000                                          COMP-3.                 
007100*--------------------------------------------------------------*  
007200*    CUSTOMER PARTICIPATION                                      *
007300*--------------------------------------------------------------*  
007400     05  AN-CUSTOMER-COUNTS.                                      
007500         10  AN-TOTAL-CUSTOMERS          PIC 9(05).               
007600         10  AN-NEW-CUSTOMERS            PIC 9(05).               
007700         10  AN-RETURNING-CUSTOMERS      PIC 9(05).               
007800*--------------------------------------------------------------*  
007900*    RESERVED FOR FUTURE EXPANSION                               *
008000*--------------------------------------------------------------*  
008100     05  FILLER                          PIC X(20).               
