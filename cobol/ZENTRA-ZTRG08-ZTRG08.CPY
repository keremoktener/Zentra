000100*================================================================*
000200*        L I S T I N G   R E C O R D                             *
000300*================================================================*
000400*    COPY BOOK...: ZTRG08                                        *
000500*    RECORD......: LS-RECORD  (LISTING-REPORT-FILE)              *
000600*    KEY.........: ONE RECORD PER ACTIVE BUSINESS                *
000700*----------------------------------------------------------------*
000800*    USED BY......: ZTRG0008 (OWNING PROGRAM - LISTING / CATALOG *
000900*                  PROJECTION)                                    
001000*----------------------------------------------------------------*
001100*    NOTE........: DERIVED, NO PERSISTENT STORE - BUILT FRESH     
001200*                  EACH RUN FROM BUSINESS-PROFILE-FILE /          
001300*                  SERVICE-FILE.  NOT A MASTER FILE.              
001400*----------------------------------------------------------------*
001500 01  LS-RECORD.                                                   
001600*--------------------------------------------------------------*  
001700*    KEY AND DISPLAY FIELDS                                      *
001800*--------------------------------------------------------------*  
001900     05  LS-KEY-AREA.                                             
002000         10  LS-BUSINESS-ID              PIC 9(09).               
002100     05  LS-NAME                         PIC X(60).               
002200*--------------------------------------------------------------*  
002300*    CATEGORY / RATING / IMAGE                                   *
002400*--------------------------------------------------------------*  
002500     05  LS-CLASSIFICATION.                                       
002600         10  LS-CATEGORY                 PIC X(10).               
002700             88  LS-CATEGORY-WELLNESS          VALUE 'Wellness'.  
002800             88  LS-CATEGORY-BEAUTY            VALUE 'Beauty'.    
002900             88  LS-CATEGORY-FITNESS           VALUE 'Fitness'.   
003000             88  LS-CATEGORY-OTHER             VALUE 'Other'.     
003100         10  LS-RATING                   PIC 9V9.                 
003200*        ALTERNATE VIEW - RATING AS WHOLE / TENTHS DIGIT          
003300         10  LS-RATING-R  REDEFINES                               
003400             LS-RATING.                                           
003500             15  LS-RATING-WHOLE         PIC 9(01).               
003600             15  LS-RATING-TENTHS        PIC 9(01).               
003700     05  LS-IMAGE                        PIC X(200).              
003800*--------------------------------------------------------------*  
003900*    ACTIVE SERVICES FOR THIS BUSINESS                           *
004000*--------------------------------------------------------------*  
004100     05  LS-SERVICE-COUNT                PIC 9(02).               
004200     05  LS-SERVICE-TABLE OCCURS 50 TIMES                         
004300             INDEXED BY LS-SERVICE-IDX.                           
004400         10  LS-SVC-ID                   PIC 9(09).               
004500         10  LS-SVC-NAME                 PIC X(60).               
004600         10  LS-SVC-DURATION-MINUTES     PIC 9(04).               
004700         10  LS-SVC-PRICE                PIC S9(7)V99             
004800                                          COMP-3.                 
004900*--------------------------------------------------------------*  
005000*    RESERVED FOR FUTURE EXPANSION                               *
005100*--------------------------------------------------------------*  
005200     05  FILLER                          PIC X(20).               
