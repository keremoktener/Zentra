000100*================================================================*
000200*        I D E N T I F I C A T I O N      D I V I S I O N        *
000300*================================================================*
000400 IDENTIFICATION  DIVISION.                                        
000500 PROGRAM-ID.     ZTRGABND.                                        
000600 AUTHOR.         MARCIA ALVES TEIXEIRA.                           
000700 INSTALLATION.   ZENTRA SYSTEMS - BATCH DEVELOPMENT.              
000800 DATE-WRITTEN.   14/06/1991.                                      
000900 DATE-COMPILED.                                                   
001000 SECURITY.       UNCLASSIFIED - INTERNAL BATCH USE ONLY.          
001100*----------------------------------------------------------------*
001200*                 ZENTRA SYSTEMS COBOL DEVELOPMENT                
001300*----------------------------------------------------------------*
001400*    PROGRAM-ID..: ZTRGABND.                                      
001500*    ANALYST.....: M. ALVES TEIXEIRA                              
001600*    PROGRAMMER..: M. ALVES TEIXEIRA                              
001700*    DATE........: 14/06/1991                                     
001800*----------------------------------------------------------------*
001900*    PROJECT.....: ZENTRA APPOINTMENT BOOKING - BATCH CORE        
002000*----------------------------------------------------------------*
002100*    GOAL........: COMMON ABNORMAL-END HANDLER.  CALLED BY EVERY  
002200*                  ZTRGnnnn BATCH PROGRAM WHEN A FILE-STATUS OR   
002300*                  REQUIRED-LOOKUP ERROR IS DETECTED; DISPLAYS THE
002400*                  ERROR LOG PASSED BY THE CALLER AND ENDS THE RUN
002500*----------------------------------------------------------------*
002600*    FILES.......:  DDNAME          LRECL       INCLUDE/BOOK      
002700*                   NONE.                                         
002800*----------------------------------------------------------------*
002900*    TABLE DB2...:  NONE.                                         
003000*----------------------------------------------------------------*
003100*----------------------------------------------------------------*
003200*    CHANGE LOG                                                   
003300*----------------------------------------------------------------*
003400*    14/06/1991  MAT  REQ0001  ORIGINAL PROGRAM.                  
003500*    02/09/1991  MAT  REQ0014  ADDED ERROR-DATE/ERROR-TIME DISPLAY
003600*                              LINES TO MATCH THE REVISED ERROR   
003700*                              LOG LAYOUT.                        
003800*    30/03/1994  JCR  REQ0088  WIDENED WRK-ERROR-MSG FROM 20 TO   
003900*                              30 BYTES SO A FULL PARAGRAPH NAME  
004000*                              FITS ON THE ABEND DISPLAY.         
004100*    11/01/1999  JCR  REQ0140  Y2K - CONFIRMED WRK-ERROR-DATE IS  
004200*                              ALREADY CARRIED CCYY-MM-DD BY THE  
004300*                              CALLING PROGRAMS; NO CHANGE NEEDED 
004400*                              HERE, LOGGED FOR THE Y2K AUDIT.    
004500*    23/07/2003  RMV  REQ0201  ADDED WRK-ERROR-SEVERITY TO THE    
004600*                              ERROR LOG SO OPERATIONS CAN TELL A 
004700*                              REJECT FROM A HARD ABEND AT A      
004800*                              GLANCE.                            
004900*    19/11/2008  RMV  REQ0233  DISPLAY NOW ECHOES THE CALLING     
005000*                              PROGRAM-ID IN THE BANNER LINE.     
005100*    05/05/2014  TLS  REQ0276  STANDARDIZED BANNER WIDTH TO 66    
005200*                              COLUMNS TO MATCH THE OTHER ZTRGnnnn
005300*                              PROGRAMS' DISPLAY BOXES.           
005400*----------------------------------------------------------------*
005500*================================================================*
005600*           E N V I R O N M E N T      D I V I S I O N           *
005700*================================================================*
005800 ENVIRONMENT DIVISION.                                            
005900 CONFIGURATION SECTION.                                           
006000 SPECIAL-NAMES.                                                   
006100     C01 IS TOP-OF-FORM.                                          
006200                                                                  
006300 INPUT-OUTPUT SECTION.                                            
006400 FILE-CONTROL.                                                    
006500*================================================================*
006600*                  D A T A      D I V I S I O N                  *
006700*================================================================*
006800 DATA DIVISION.                                                   
006900 FILE SECTION.                                                    
007000*-----------------------------------------------------------------
007100*                  WORKING-STORAGE SECTION                        
007200*-----------------------------------------------------------------
007300 WORKING-STORAGE SECTION.                                         
007400                                                                  
007500 77  WRK-ABEND-COUNTER                   PIC 9(04) COMP VALUE ZERO
007600                                                                  
007700*-----------------------------------------------------------------
007800*                      LINKAGE SECTION                            
007900*-----------------------------------------------------------------
008000 LINKAGE SECTION.                                                 
008100 01  WRK-ERROR-LOG.                                               
008200     03  WRK-PROGRAM                     PIC X(08).               
008300     03  WRK-ERROR-MSG                   PIC X(30).               
008400     03  WRK-ERROR-CODE                  PIC X(30).               
008500     03  WRK-ERROR-SEVERITY              PIC X(01).               
008600         88  WRK-SEVERITY-REJECT                 VALUE 'R'.       
008700         88  WRK-SEVERITY-ABEND                  VALUE 'A'.       
008800     03  WRK-ERROR-DATE                  PIC X(10).               
008900     03  WRK-ERROR-TIME                  PIC X(08).               
009000*================================================================*
009100 PROCEDURE                       DIVISION  USING WRK-ERROR-LOG.   
009200*================================================================*
009300*----------------------------------------------------------------*
009400 0000-MAIN-PROCESS               SECTION.                         
009500*----------------------------------------------------------------*
009600     ADD 1                       TO   WRK-ABEND-COUNTER.          
009700                                                                  
009800     DISPLAY '******************************************'.        
009900     DISPLAY '*   Z T R G A B N D  -  ABEND  HANDLER    *'.       
010000     DISPLAY '*!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!*'.        
010100     DISPLAY '*DATE: 'WRK-ERROR-DATE'                        *'.  
010200     DISPLAY '*TIME: 'WRK-ERROR-TIME'                          *'.
010300     DISPLAY '*!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!*'.        
010400     DISPLAY '*CALLING PROGRAM....:'WRK-PROGRAM'          *'.     
010500     DISPLAY '*ERROR CODE:                              *'.       
010600     DISPLAY '* 'WRK-ERROR-CODE' *'.                              
010700     DISPLAY '*ERROR MESSAGE:                           *'.       
010800     DISPLAY '* 'WRK-ERROR-MSG' *'.                               
010900     DISPLAY '******************************************'.        
011000                                                                  
011100     STOP RUN.                                                    
011200*----------------------------------------------------------------*
011300 0000-99-EXIT.                   EXIT.                            
011400*----------------------------------------------------------------*
